000100*-----------------------------------------------------------------        
000200*---- BOOK  : APOIO                                                       
000300*---- OBJETIVOS: MENSAGENS PADRAO DE TELA E TABELA DE DIAS DA             
000400*----    SEMANA, COMUNS A TODOS OS MODULOS DO SISTEMA MAPLEWOOD.          
000500*---- MANUTENCAO:                                                         
000600*---- 1994-02-11 AJS CHAMADO-0001  BOOK CRIADO, MENSAGENS DE              
000700*----                 ARQUIVO (OPEN/CLOSE) E DE CADASTRO.                 
000800*---- 1996-08-20 RQP CHAMADO-0118  ACRESCENTADAS MENSAGENS DE             
000900*----                 MATRICULA (EDU-1, EDU-2 ... EDU-6).                 
001000*---- 1999-01-06 AJS CHAMADO-0241  AJUSTE Y2K: NENHUM CAMPO DE            
001100*----                 DATA NESTE BOOK, SEM IMPACTO. REVISADO.             
001200*---- 2003-05-14 LMC CHAMADO-0355  TABELA WRK-TAB-DIAS PARA               
001300*----                 ORDENACAO DE HORARIO SEMANAL.                       
001400*---- 2011-09-30 LMC CHAMADO-0502  MENSAGENS DE CONFLITO DE               
001500*----                 HORARIO E VAGA ESGOTADA.                            
001600*-----------------------------------------------------------------        
001700 01  WRK-MSG                             PIC X(40) VALUE SPACES.          
001800 01  WRK-VAR-SAIDA                       PIC X(40) VALUE SPACES.          
001900 01  WRK-REGISTRO                        PIC X(40)                        
002000         VALUE "REGISTRO GRAVADO COM SUCESSO".                            
002100 01  WRK-SEMCONFIRM                      PIC X(40)                        
002200         VALUE "OPERACAO CANCELADA PELO OPERADOR".                        
002300 01  WRK-MSG-OPEN                        PIC X(40)                        
002400         VALUE "ERRO NA ABERTURA DO ARQUIVO MESTRE".                      
002500 01  WRK-MSG-CLOSE                       PIC X(40)                        
002600         VALUE "ERRO NO FECHAMENTO DO ARQUIVO MESTRE".                    
002700 01  WRK-MSG-REG-INCOMPLETO              PIC X(40)                        
002800         VALUE "REGISTRO INCOMPLETO - VERIFIQUE OS DADOS".                
002900 01  WRK-MSG-REG-ENCONTRADO              PIC X(40)                        
003000         VALUE "REGISTRO LOCALIZADO".                                     
003100 01  WRK-MSG-REG-NAOENCONT               PIC X(40)                        
003200         VALUE "REGISTRO NAO LOCALIZADO NO ARQUIVO".                      
003300 01  WRK-MSG-REG-JAEXISTE                PIC X(40)                        
003400         VALUE "REGISTRO JA CADASTRADO - MATRICULA RECUSADA".             
003500 01  WRK-MSG-CURSO-NAOENCONT             PIC X(40)                        
003600         VALUE "NENHUMA TURMA LOCALIZADA PARA O CRITERIO".                
003700 01  WRK-MSG-OPCAO-AGRD                  PIC X(40)                        
003800         VALUE "ENCERRANDO O MODULO - ATE LOGO".                          
003900 01  WRK-MSG-OPCAO-ERRO                  PIC X(40)                        
004000         VALUE "OPCAO INVALIDA - TENTE NOVAMENTE".                        
004100 01  WRK-RM-INC                          PIC X(40)                        
004200         VALUE "MATRICULA DO ALUNO NAO INFORMADA".                        
004300 01  WRK-NOME-INC                        PIC X(40)                        
004400         VALUE "NOME DO ALUNO NAO INFORMADO".                             
004500 01  WRK-CURSO-INC                       PIC X(40)                        
004600         VALUE "CODIGO DO CURSO NAO INFORMADO".                           
004700 01  WRK-SEM-INC                         PIC X(40)                        
004800         VALUE "SEMESTRE NAO INFORMADO".                                  
004900 01  WRK-MENS-INC                        PIC X(40)                        
005000         VALUE "IDENTIFICADOR DE SECAO NAO INFORMADO".                    
005100*---- EDU-1 A EDU-6: MENSAGENS DAS 6 VALIDACOES DE MATRICULA,             
005200*---- NA MESMA ORDEM EM QUE SAO APLICADAS PELO PROGMATR.                  
005300 01  WRK-EDU-1                           PIC X(40)                        
005400         VALUE "ALUNO JA APROVADO NESTE CURSO".                           
005500 01  WRK-EDU-2                           PIC X(40)                        
005600         VALUE "ALUNO JA MATRICULADO NESTE CURSO/SEMESTRE".               
005700 01  WRK-EDU-3                           PIC X(40)                        
005800         VALUE "TURMA SEM VAGA DISPONIVEL".                               
005900 01  WRK-EDU-4                           PIC X(40)                        
006000         VALUE "LIMITE DE 5 CURSOS POR SEMESTRE ATINGIDO".                
006100 01  WRK-EDU-5                           PIC X(40)                        
006200         VALUE "PRE-REQUISITO NAO CUMPRIDO".                              
006300 01  WRK-EDU-6                           PIC X(40)                        
006400         VALUE "CONFLITO DE HORARIO COM OUTRA MATRICULA".                 
006500*---- TABELA DE DIAS DA SEMANA PARA ORDENACAO DO QUADRO DE                
006600*---- HORARIOS (SEG=1 ... SEX=5, OUTRO/INVALIDO=99).                      
006700 01  WRK-DIAS-LITERAL.                                                    
006800     05 FILLER                           PIC X(11) VALUE                  
006900         "MONDAY   01".                                                   
007000     05 FILLER                           PIC X(11) VALUE                  
007100         "TUESDAY  02".                                                   
007200     05 FILLER                           PIC X(11) VALUE                  
007300         "WEDNESDAY03".                                                   
007400     05 FILLER                           PIC X(11) VALUE                  
007500         "THURSDAY 04".                                                   
007600     05 FILLER                           PIC X(11) VALUE                  
007700         "FRIDAY   05".                                                   
007800 01  WRK-TAB-DIAS REDEFINES WRK-DIAS-LITERAL.                             
007900     05 WRK-TAB-DIA OCCURS 5 TIMES                                        
008000                  INDEXED BY IDX-DIA.                                     
008100         10 WRK-DIA-NOME                 PIC X(09).                       
008200         10 WRK-DIA-NUM                  PIC 9(02).                       
008300 01  WRK-DIA-NUM-OUTRO                   PIC 9(02) VALUE 99.              
