000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKALU                                                      
000300*---- OBJETIVOS: LAYOUT DO CADASTRO DE ALUNOS (STUDENTS.DAT)              
000400*----    CHAVE: STU-ID. TAMANHO FIXO, SEM INDICE - LEITURA                
000500*----    SEQUENCIAL COMPLETA E CARGA EM TABELA OCCURS NOS                 
000600*----    MODULOS QUE PRECISAM LOCALIZAR POR STU-ID.                       
000700*---- MANUTENCAO:                                                         
000800*---- 1993-11-02 AJS CHAMADO-0002  LAYOUT ORIGINAL (RM, NOME,             
000900*----                 CURSO, SEMESTRE, MENSALIDADE).                      
001000*---- 1995-06-19 AJS CHAMADO-0074  CONVERTIDO PARA O MODELO               
001100*----                 MAPLEWOOD: STU-ID, NOME, EMAIL, SERIE.              
001200*---- 1997-03-08 RQP CHAMADO-0151  INCLUIDO STU-ENROLL-YEAR E             
001300*----                 STU-GRAD-YEAR PARA PROJECAO DE FORMATURA.           
001400*---- 1999-01-11 AJS CHAMADO-0243  AJUSTE Y2K - ANO DE INGRESSO           
001500*----                 E DE FORMATURA PASSAM A 4 DIGITOS; REDEFINES        
001600*----                 DE SECULO/ANO MANTIDAS PARA RELATORIOS              
001700*----                 ANTIGOS QUE AINDA LEEM 2 DIGITOS.                   
001800*---- 2002-07-02 LMC CHAMADO-0318  INCLUIDO STU-STATUS.                   
001900*-----------------------------------------------------------------        
002000 01  STUDENT-RECORD.                                                      
002100     05 STU-ID                           PIC 9(09).                       
002200     05 STU-NOME-BLOCO.                                                   
002300         10 STU-FIRST-NAME               PIC X(20).                       
002400         10 STU-LAST-NAME                PIC X(20).                       
002500     05 STU-NOME-COMPLETO REDEFINES STU-NOME-BLOCO                        
002600                                      PIC X(40).                          
002700     05 STU-EMAIL                        PIC X(40).                       
002800     05 STU-GRADE-LEVEL                  PIC 9(02).                       
002900     05 STU-ENROLL-YEAR                  PIC 9(04).                       
003000     05 STU-ENROLL-YEAR-R REDEFINES STU-ENROLL-YEAR.                      
003100         10 STU-ENROLL-SECULO            PIC 9(02).                       
003200         10 STU-ENROLL-ANO               PIC 9(02).                       
003300     05 STU-GRAD-YEAR                    PIC 9(04).                       
003400     05 STU-GRAD-YEAR-R REDEFINES STU-GRAD-YEAR.                          
003500         10 STU-GRAD-SECULO              PIC 9(02).                       
003600         10 STU-GRAD-ANO                 PIC 9(02).                       
003700     05 STU-STATUS                       PIC X(10).                       
003800         88 STU-STATUS-ATIVO                 VALUE "ACTIVE    ".          
003900         88 STU-STATUS-INATIVO               VALUE "INACTIVE  ".          
004000     05 FILLER                           PIC X(11).                       
