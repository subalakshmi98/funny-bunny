000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKCREQ                                                     
000300*---- OBJETIVOS: LAYOUT DAS DISCIPLINAS OBRIGATORIAS DO NUCLEO            
000400*----    COMUM (CORECOURSES.DAT). CHAVE: CORE-ID. LISTA PLANA             
000500*----    DE CRS-ID MARCADOS COMO NUCLEO - USADA POR PROGPROG              
000600*----    PARA CALCULAR NUCLEO CUMPRIDO/PENDENTE.                          
000700*---- MANUTENCAO:                                                         
000800*---- 2003-05-14 LMC CHAMADO-0356  LAYOUT ORIGINAL.                       
000900*-----------------------------------------------------------------        
001000 01  CORE-REQUIRED-COURSE-RECORD.                                         
001100     05 CORE-ID                          PIC 9(09).                       
001200     05 CORE-COURSE-ID                   PIC 9(09).                       
001300     05 FILLER                           PIC X(20).                       
