000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKDISC                                                     
000300*---- OBJETIVOS: LAYOUT DO CADASTRO DE DISCIPLINAS/CURSOS                 
000400*----    (COURSES.DAT). CHAVE: CRS-ID. "DISCIPLINA" JA ERA O              
000500*----    NOME USADO PELO SISTEMA ANTERIOR DE RELATORIO POR                
000600*----    CURSO (VER PROGGRADE, OPCAO DE RELATORIO POR CURSO).             
000700*---- MANUTENCAO:                                                         
000800*---- 1993-11-02 AJS CHAMADO-0002  LAYOUT ORIGINAL (CODIGO, NOME,         
000900*----                 CREDITOS).                                          
001000*---- 1997-03-08 RQP CHAMADO-0151  INCLUIDO CRS-PREREQUISITE-ID           
001100*----                 (CADEIA DE PRE-REQUISITOS).                         
001200*---- 1998-02-23 RQP CHAMADO-0198  INCLUIDO CRS-SPECIALIZATION-ID.        
001300*---- 2001-04-30 RQP CHAMADO-0289  INCLUIDO CRS-HOURS-PER-WEEK            
001400*----                 (PADRAO 3 QUANDO NAO INFORMADO - VER
001500*----                 PROGMONT, PARAGRAFO 0100-INICIALIZAR).             
001600*---- 2003-05-14 LMC CHAMADO-0356  INCLUIDOS CRS-GRADE-LEVEL-MIN/         
001700*----                 MAX E CRS-SEMESTER-ORDER PARA A OFERTA              
001800*----                 AUTOMATICA DE TURMAS POR SEMESTRE.                  
001900*-----------------------------------------------------------------        
002000 01  COURSE-RECORD.                                                       
002100     05 CRS-ID                           PIC 9(09).                       
002200     05 CRS-CODE                         PIC X(10).                       
002300     05 CRS-NAME                         PIC X(30).                       
002400     05 CRS-CREDITS                      PIC 9(02)V9.                     
002500     05 CRS-CREDITS-R REDEFINES CRS-CREDITS.                              
002600         10 CRS-CREDITS-INT              PIC 9(02).                       
002700         10 CRS-CREDITS-DEC              PIC 9(01).                       
002800     05 CRS-HOURS-PER-WEEK               PIC 9(02).                       
002900     05 CRS-SPECIALIZATION-ID            PIC 9(09).                       
003000     05 CRS-PREREQUISITE-ID              PIC 9(09).                       
003100     05 CRS-COURSE-TYPE                  PIC X(10).                       
003200         88 CRS-TIPO-OBRIGATORIA             VALUE "CORE      ".          
003300         88 CRS-TIPO-ELETIVA                 VALUE "ELECTIVE  ".          
003400     05 CRS-GRADE-LEVEL-MIN              PIC 9(02).                       
003500     05 CRS-GRADE-LEVEL-MAX              PIC 9(02).                       
003600     05 CRS-SEMESTER-ORDER               PIC 9(02).                       
003700     05 FILLER                           PIC X(05).                       
