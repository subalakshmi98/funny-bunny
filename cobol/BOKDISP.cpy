000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKDISP                                                     
000300*---- OBJETIVOS: TABELA EM MEMORIA DE DISPONIBILIDADE SEMANAL,            
000400*----    COMPARTILHADA POR PROGDISP (MONTAGEM), PROGALOC                  
000500*----    (ESCOLHA DE PROFESSOR/SALA) E PROGMONT (ALOCACAO DE              
000600*----    BLOCOS). A MESMA ESTRUTURA SERVE PARA A TABELA DE                
000700*----    PROFESSORES E PARA A TABELA DE SALAS - SAO DUAS                  
000800*----    INSTANCIAS SEPARADAS NA WORKING-STORAGE DE QUEM                  
000900*----    INCLUI ESTE BOOK (WRK-DISP-PROF E WRK-DISP-SALA).                
001000*----                                                                     
001100*---- OS 7 HORARIOS-MARCA DO DIA (09,10,11,13,14,15,16) FICAM             
001200*----    NA ORDEM FIXA DA TABELA ABAIXO, CARREGADA UMA VEZ EM             
001300*----    0100-INICIALIZAR DE CADA PROGRAMA QUE A USA.                     
001400*---- MANUTENCAO:                                                         
001500*---- 2003-05-14 LMC CHAMADO-0356  BOOK ORIGINAL, 100 ENTIDADES.          
001600*---- 2004-09-01 LMC CHAMADO-0372  AMPLIADO PARA 200 ENTIDADES            
001700*----                 (ESCOLA CRESCEU, CADASTRO DE SALAS DOBROU).         
001800*---- 2011-09-30 LMC CHAMADO-0502  INCLUIDO WRK-DISP-HORAS-HOJE           
001900*----                 POR DIA, PARA O LIMITE DE 4H/DIA DO                 
002000*----                 PROFESSOR (PROGMONT NAO LE MAIS O CAMPO             
002100*----                 CONTRATUAL TCH-MAX-DAILY-HOURS).                    
002200*-----------------------------------------------------------------        
002300 01  WRK-DISPONIBILIDADE.                                                 
002400     05 WRK-DISP-QTD-ENT                 PIC 9(04) COMP.                  
002500     05 WRK-DISP-ENT OCCURS 200 TIMES                                     
002600                   INDEXED BY IDX-DISP-ENT.                               
002700         10 WRK-DISP-ENTIDADE-ID          PIC 9(09).                      
002800         10 WRK-DISP-DIA OCCURS 5 TIMES                                   
002900                       INDEXED BY IDX-DISP-DIA.                           
003000             15 WRK-DISP-HORAS-HOJE       PIC 9(02) COMP.                 
003100             15 WRK-DISP-SLOT OCCURS 7 TIMES                              
003200                           INDEXED BY IDX-DISP-SLOT.                      
003300                 20 WRK-DISP-HORA         PIC 9(02).                      
003400                 20 WRK-DISP-LIVRE        PIC X(01).                      
003500                     88 WRK-DISP-SLOT-LIVRE   VALUE "S".                  
003600                     88 WRK-DISP-SLOT-OCUPADO VALUE "N".                  
003700             15 FILLER                    PIC X(02).                      
003800         10 FILLER                        PIC X(04).                      
003900     05 FILLER                            PIC X(04).                      
004000*---- TABELA FIXA DOS 7 HORARIOS-MARCA, MESMA ORDEM PARA TODO             
004100*---- PROGRAMA QUE MONTA DISPONIBILIDADE (09,10,11,13,14,15,16).          
004200 01  WRK-MARCAS-LITERAL.                                                  
004300     05 FILLER                           PIC X(02) VALUE "09".            
004400     05 FILLER                           PIC X(02) VALUE "10".            
004500     05 FILLER                           PIC X(02) VALUE "11".            
004600     05 FILLER                           PIC X(02) VALUE "13".            
004700     05 FILLER                           PIC X(02) VALUE "14".            
004800     05 FILLER                           PIC X(02) VALUE "15".            
004900     05 FILLER                           PIC X(02) VALUE "16".            
005000 01  WRK-TAB-MARCAS REDEFINES WRK-MARCAS-LITERAL.                         
005100     05 WRK-MARCA-HORA OCCURS 7 TIMES                                     
005200                  INDEXED BY IDX-MARCA    PIC 9(02).                      
