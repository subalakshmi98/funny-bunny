000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKESPC                                                     
000300*---- OBJETIVOS: LAYOUT DO CADASTRO DE ESPECIALIZACOES                    
000400*----    (SPECIALIZATIONS.DAT). CHAVE: SPEC-ID. USADA PELA                
000500*----    ALOCACAO DE PROFESSOR/SALA (PROGALOC).                           
000600*---- MANUTENCAO:                                                         
000700*---- 1998-02-23 RQP CHAMADO-0198  LAYOUT ORIGINAL.                       
000800*---- 2001-04-30 RQP CHAMADO-0289  INCLUIDA SPEC-ROOM-TYPE-ID             
000900*----                 PARA EXIGIR SALA ESPECIFICA (LABORATORIO).          
001000*-----------------------------------------------------------------        
001100 01  SPECIALIZATION-RECORD.                                               
001200     05 SPEC-ID                          PIC 9(09).                       
001300     05 SPEC-NAME                        PIC X(20).                       
001400     05 SPEC-ROOM-TYPE-ID                PIC 9(09).                       
001500     05 FILLER                           PIC X(11).                       
