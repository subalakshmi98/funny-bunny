000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKHIST                                                     
000300*---- OBJETIVOS: LAYOUT DO HISTORICO ESCOLAR (HISTORY.DAT)                
000400*----    CHAVE: HIST-ID. UMA LINHA POR DISCIPLINA CURSADA, UMA            
000500*----    LINHA POR TENTATIVA (REPROVACAO GERA NOVA LINHA, NAO             
000600*----    SUBSTITUI A ANTERIOR).                                           
000700*---- MANUTENCAO:                                                         
000800*---- 1995-06-19 AJS CHAMADO-0075  LAYOUT ORIGINAL.                       
000900*---- 2003-05-14 LMC CHAMADO-0356  HIST-STATUS PASSA A GRAVAR             
001000*----                 "PASSED"/"FAILED" POR EXTENSO (ANTES ERA            
001100*----                 1 DIGITO) - LEGIVEL DIRETO NO ARQUIVO.              
001200*-----------------------------------------------------------------        
001300 01  STUDENT-COURSE-HISTORY-RECORD.                                       
001400     05 HIST-ID                          PIC 9(09).                       
001500     05 HIST-STUDENT-ID                  PIC 9(09).                       
001600     05 HIST-COURSE-ID                   PIC 9(09).                       
001700     05 HIST-SEMESTER-ID                 PIC 9(09).                       
001800     05 HIST-STATUS                      PIC X(10).                       
001900         88 HIST-STATUS-APROVADO             VALUE "passed    ".          
002000         88 HIST-STATUS-REPROVADO            VALUE "failed    ".          
002100     05 FILLER                           PIC X(13).                       
