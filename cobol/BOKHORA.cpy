000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKHORA                                                     
000300*---- OBJETIVOS: LAYOUT DO HORARIO DE REUNIAO DA TURMA                    
000400*----    (MEETINGS.DAT). CHAVE: MTG-ID. GRAVADO POR PROGMONT,             
000500*----    UM REGISTRO POR BLOCO DE AULA ALOCADO NA SEMANA.                 
000600*---- MANUTENCAO:                                                         
000700*---- 1995-06-19 AJS CHAMADO-0075  LAYOUT ORIGINAL.                       
000800*---- 2003-05-14 LMC CHAMADO-0356  HORA GRAVADA COMO HH:MM                
000900*----                 (X(05)) EM VEZ DE 4 DIGITOS - FACILITA              
001000*----                 CONFERENCIA VISUAL NO ARQUIVO TEXTO.                
001100*-----------------------------------------------------------------        
001200 01  SECTION-MEETING-RECORD.                                              
001300     05 MTG-ID                           PIC 9(09).                       
001400     05 MTG-SECTION-ID                   PIC 9(09).                       
001500     05 MTG-DAY-OF-WEEK                  PIC X(09).                       
001600     05 MTG-START-TIME                   PIC X(05).                       
001700     05 MTG-START-TIME-R REDEFINES MTG-START-TIME.                        
001800         10 MTG-START-HH                 PIC X(02).                       
001900         10 FILLER                       PIC X(01).                       
002000         10 MTG-START-MM                 PIC X(02).                       
002100     05 MTG-END-TIME                     PIC X(05).                       
002200     05 MTG-END-TIME-R REDEFINES MTG-END-TIME.                            
002300         10 MTG-END-HH                   PIC X(02).                       
002400         10 FILLER                       PIC X(01).                       
002500         10 MTG-END-MM                   PIC X(02).                       
002600     05 FILLER                           PIC X(11).                       
