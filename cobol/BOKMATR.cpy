000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKMATR                                                     
000300*---- OBJETIVOS: LAYOUT DA MATRICULA DO ALUNO EM TURMA                    
000400*----    (ENROLLMENTS.DAT). CHAVE: ENR-ID. ARQUIVO SOMENTE                
000500*----    RECEBE INCLUSOES (OPEN EXTEND) - VER PROGMATR.                   
000600*---- MANUTENCAO:                                                         
000700*---- 1995-06-19 AJS CHAMADO-0075  LAYOUT ORIGINAL.                       
000800*---- 2003-05-14 LMC CHAMADO-0356  INCLUIDO ENR-SECTION-ID -              
000900*----                 MATRICULA PASSA A APONTAR PARA UMA TURMA            
001000*----                 ESPECIFICA, NAO SO PARA A DISCIPLINA.               
001100*-----------------------------------------------------------------        
001200 01  STUDENT-ENROLLMENT-RECORD.                                           
001300     05 ENR-ID                           PIC 9(09).                       
001400     05 ENR-STUDENT-ID                   PIC 9(09).                       
001500     05 ENR-COURSE-ID                    PIC 9(09).                       
001600     05 ENR-SEMESTER-ID                  PIC 9(09).                       
001700     05 ENR-SECTION-ID                   PIC 9(09).                       
001800     05 FILLER                           PIC X(15).                       
