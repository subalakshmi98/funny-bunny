000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKNOTA                                                     
000300*---- OBJETIVOS: LAYOUT DA NOTA DO ALUNO (GRD-*), PERSISTIDO MAS          
000400*----    NAO MANTIDO POR NENHUM DOS MODULOS TRADUZIDOS - VER              
000500*----    SPEC, BLOCO STUDENT-GRADE. MANTIDO AQUI SOMENTE PARA             
000600*----    COMPLETAR O MODELO DE DADOS; NENHUM PROGRAMA GRAVA               
000700*----    NESTE ARQUIVO (GRADES.DAT) NESTA FASE DO PROJETO.                
000800*---- MANUTENCAO:                                                         
000900*---- 2003-05-14 LMC CHAMADO-0356  LAYOUT ORIGINAL.                       
001000*-----------------------------------------------------------------        
001100 01  STUDENT-GRADE-RECORD.                                                
001200     05 GRD-ID                           PIC 9(09).                       
001300     05 GRD-STUDENT-ID                   PIC 9(09).                       
001400     05 GRD-COURSE-ID                    PIC 9(09).                       
001500     05 GRD-SEMESTER-ID                  PIC 9(09).                       
001600     05 GRD-SECTION-ID                   PIC 9(09).                       
001700     05 GRD-NUMERIC                      PIC 9(03)V9(02).                 
001800     05 GRD-LETTER                       PIC X(02).                       
001900     05 GRD-CREDITS-AWARDED              PIC 9(02)V9.                     
002000     05 GRD-STATUS                       PIC X(10).                       
002100     05 FILLER                           PIC X(10).                       
