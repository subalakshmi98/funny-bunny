000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKPROF                                                     
000300*---- OBJETIVOS: LAYOUT DO CADASTRO DE PROFESSORES (TEACHERS.DAT)         
000400*----    CHAVE: TCH-ID.                                                   
000500*---- MANUTENCAO:                                                         
000600*---- 1995-06-19 AJS CHAMADO-0075  LAYOUT ORIGINAL.                       
000700*---- 1998-02-23 RQP CHAMADO-0198  INCLUIDA TCH-SPECIALIZATION-ID         
000800*----                 PARA ALOCACAO AUTOMATICA DE TURMA.                  
000900*---- 1999-01-11 AJS CHAMADO-0243  REVISADO PARA Y2K - SEM CAMPOS         
001000*----                 DE DATA NESTE BOOK, NENHUM IMPACTO.                 
001100*---- 2005-10-04 LMC CHAMADO-0401  INCLUIDA TCH-MAX-DAILY-HOURS           
001200*----                 (REFERENCIA CONTRATUAL - O GERADOR DE               
001300*----                 QUADRO USA LIMITE FIXO DE 4H/DIA, NAO ESTE          
001400*----                 CAMPO - VER PROGMONT).                              
001500*-----------------------------------------------------------------        
001600 01  TEACHER-RECORD.                                                      
001700     05 TCH-ID                           PIC 9(09).                       
001800     05 TCH-NOME-BLOCO.                                                   
001900         10 TCH-FIRST-NAME               PIC X(20).                       
002000         10 TCH-LAST-NAME                PIC X(20).                       
002100     05 TCH-NOME-COMPLETO REDEFINES TCH-NOME-BLOCO                        
002200                                      PIC X(40).                          
002300     05 TCH-SPECIALIZATION-ID            PIC 9(09).                       
002400     05 TCH-EMAIL                        PIC X(40).                       
002500     05 TCH-MAX-DAILY-HOURS              PIC 9(02).                       
002600     05 FILLER                           PIC X(12).                       
