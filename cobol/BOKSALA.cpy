000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKSALA                                                     
000300*---- OBJETIVOS: LAYOUT DO CADASTRO DE SALAS (CLASSROOMS.DAT)             
000400*----    CHAVE: RM-ID.                                                    
000500*---- MANUTENCAO:                                                         
000600*---- 1996-08-20 RQP CHAMADO-0119  LAYOUT ORIGINAL.                       
000700*---- 1998-02-23 RQP CHAMADO-0198  INCLUIDA RM-ROOM-TYPE-ID.              
000800*---- 2005-10-04 LMC CHAMADO-0401  INCLUIDA RM-FLOOR.                     
000900*-----------------------------------------------------------------        
001000 01  CLASSROOM-RECORD.                                                    
001100     05 RM-ID                            PIC 9(09).                       
001200     05 RM-NAME                          PIC X(20).                       
001300     05 RM-ROOM-TYPE-ID                  PIC 9(09).                       
001400     05 RM-CAPACITY                      PIC 9(04).                       
001500     05 RM-FLOOR                         PIC 9(02).                       
001600     05 FILLER                           PIC X(16).                       
