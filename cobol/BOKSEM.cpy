000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKSEM                                                      
000300*---- OBJETIVOS: LAYOUT DO CADASTRO DE SEMESTRES (SEMESTERS.DAT)          
000400*----    CHAVE: SEM-ID. AS DATAS FICAM EM AAAA-MM-DD (X(10))              
000500*----    POIS VEM DE CARGA EXTERNA - O REDEFINES ABAIXO EXPOE             
000600*----    OS COMPONENTES PARA OS RELATORIOS QUE PRECISAM SO DO             
000700*----    ANO OU SO DO MES.                                                
000800*---- MANUTENCAO:                                                         
000900*---- 1993-11-02 AJS CHAMADO-0002  LAYOUT ORIGINAL (NOME, ANO).           
001000*---- 2001-04-30 RQP CHAMADO-0289  INCLUIDO SEM-ORDER-IN-YEAR             
001100*----                 PARA CASAR COM CRS-SEMESTER-ORDER NA                
001200*----                 OFERTA AUTOMATICA DE DISCIPLINAS.                   
001300*---- 2003-05-14 LMC CHAMADO-0356  INCLUIDAS SEM-START-DATE E             
001400*----                 SEM-END-DATE.                                       
001500*---- 2009-01-20 LMC CHAMADO-0477  INCLUIDO SEM-IS-ACTIVE.                
001600*-----------------------------------------------------------------        
001700 01  SEMESTER-RECORD.                                                     
001800     05 SEM-ID                           PIC 9(09).                       
001900     05 SEM-NAME                         PIC X(10).                       
002000     05 SEM-YEAR                         PIC 9(04).                       
002100     05 SEM-ORDER-IN-YEAR                PIC 9(02).                       
002200     05 SEM-START-DATE                   PIC X(10).                       
002300     05 SEM-START-DATE-R REDEFINES SEM-START-DATE.                        
002400         10 SEM-START-AAAA               PIC X(04).                       
002500         10 FILLER                       PIC X(01).                       
002600         10 SEM-START-MM                 PIC X(02).                       
002700         10 FILLER                       PIC X(01).                       
002800         10 SEM-START-DD                 PIC X(02).                       
002900     05 SEM-END-DATE                     PIC X(10).                       
003000     05 SEM-END-DATE-R REDEFINES SEM-END-DATE.                            
003100         10 SEM-END-AAAA                 PIC X(04).                       
003200         10 FILLER                       PIC X(01).                       
003300         10 SEM-END-MM                   PIC X(02).                       
003400         10 FILLER                       PIC X(01).                       
003500         10 SEM-END-DD                   PIC X(02).                       
003600     05 SEM-IS-ACTIVE                    PIC X(01).                       
003700         88 SEM-ATIVO                        VALUE "Y".                   
003800         88 SEM-INATIVO                      VALUE "N".                   
003900     05 FILLER                           PIC X(09).                       
