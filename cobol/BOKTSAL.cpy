000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKTSAL                                                     
000300*---- OBJETIVOS: LAYOUT DO CADASTRO DE TIPOS DE SALA                      
000400*----    (ROOMTYPES.DAT). CHAVE: RT-ID.                                   
000500*---- MANUTENCAO:                                                         
000600*---- 1998-02-23 RQP CHAMADO-0198  LAYOUT ORIGINAL - CRIADO               
000700*----                 JUNTO COM A ALOCACAO AUTOMATICA DE SALA.            
000800*-----------------------------------------------------------------        
000900 01  ROOM-TYPE-RECORD.                                                    
001000     05 RT-ID                            PIC 9(09).                       
001100     05 RT-NAME                          PIC X(20).                       
001200     05 FILLER                           PIC X(11).                       
