000100*-----------------------------------------------------------------        
000200*---- BOOK  : BOKTURM                                                     
000300*---- OBJETIVOS: LAYOUT DA TURMA/SECAO DE DISCIPLINA                      
000400*----    (SECTIONS.DAT). CHAVE: SEC-ID. ARQUIVO E REGRAVADO POR           
000500*----    INTEIRO A CADA EXECUCAO DE PROGGRADE PARA O SEMESTRE             
000600*----    INFORMADO (VER PROGOFER, PARAGRAFO 0200-LIMPAR).                 
000700*---- MANUTENCAO:                                                         
000800*---- 1995-06-19 AJS CHAMADO-0075  LAYOUT ORIGINAL (TURMA LIGADA          
000900*----                 A UM PROFESSOR E UMA SALA).                         
001000*---- 2003-05-14 LMC CHAMADO-0356  INCLUIDO SEC-SEMESTER-ID E             
001100*----                 SEC-CAPACITY = MIN(CAPACIDADE-SALA,10).             
001200*-----------------------------------------------------------------        
001300 01  COURSE-SECTION-RECORD.                                               
001400     05 SEC-ID                           PIC 9(09).                       
001500     05 SEC-COURSE-ID                    PIC 9(09).                       
001600     05 SEC-TEACHER-ID                   PIC 9(09).                       
001700     05 SEC-ROOM-ID                      PIC 9(09).                       
001800     05 SEC-SEMESTER-ID                  PIC 9(09).                       
001900     05 SEC-CAPACITY                     PIC 9(04).                       
002000     05 FILLER                           PIC X(12).                       
