000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. MAPMENU.                                                     
000300 AUTHOR. A J SANTOS.                                                      
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1993-10-25.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O PROGRAMA: MENU DE NAVEGACAO DO SISTEMA MAPLEWOOD            
001000*----                                                                     
001100*--- AUTOR    : A J SANTOS                                                
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1993-10-25                                                
001400*--- OBJETIVOS: PONTO UNICO DE ENTRADA PARA OS LOTES/CONSULTAS            
001500*----    DE MATRICULA, ELEGIBILIDADE, QUADRO DE HORARIOS,                 
001600*----    PROGRESSO ACADEMICO E RELATORIOS DE OCUPACAO.                    
001700*----                                                                     
001800*---------------------------------------------------                      
001900*-----------------------------------------------------------------        
002000*---- HISTORICO DE MANUTENCAO                                             
002100*-----------------------------------------------------------------        
002200*---- 1993-10-25 AJS CHAMADO-0001  MENU ORIGINAL, 4 OPCOES                
002300*----                 (MATRICULA, CONSULTA, CADASTRO, SAIR).              
002400*---- 1995-06-19 AJS CHAMADO-0075  INCLUIDAS OPCOES DE QUADRO DE          
002500*----                 HORARIOS E PROGRESSO ACADEMICO.                     
002600*---- 1997-03-08 RQP CHAMADO-0151  INCLUIDA OPCAO DE TRANSCRICAO          
002700*----                 (HISTORICO COMPLETO).                               
002800*---- 1999-01-11 AJS CHAMADO-0243  REVISAO Y2K - NENHUM CAMPO DE          
002900*----                 DATA NESTE PROGRAMA, SEM IMPACTO.                   
003000*---- 2003-05-14 LMC CHAMADO-0356  INCLUIDAS OPCOES DE GERACAO DE         
003100*----                 QUADRO MESTRE, CARGA DE PROFESSOR E USO DE          
003200*----                 SALA.                                               
003300*---- 2009-01-20 LMC CHAMADO-0477  INCLUIDAS OPCOES DE LISTA DE           
003400*----                 SEMESTRES E DE PROFESSORES.                         
003500*---- 2011-09-30 LMC CHAMADO-0502  REORGANIZADO O LAYOUT DA TELA          
003600*----                 PARA CABER AS 13 OPCOES ATUAIS.                     
003700*---- 2012-02-14 LMC CHAMADO-0502  INCLUIDOS CONTADORES DE OPCAO          
003800*----                 VALIDA/INVALIDA PEDIDOS PELA COORDENACAO            
003900*----                 PARA A TRILHA DE AUDITORIA DO MENU.                 
004000*-----------------------------------------------------------------        
004100                                                                          
004200*-----------------------------------------------------------------        
004300 ENVIRONMENT                                             DIVISION.        
004400*-----------------------------------------------------------------        
004500                                                                          
004600*-----------------------------------------------------------------        
004700 CONFIGURATION                                           SECTION.         
004800*-----------------------------------------------------------------        
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100                                                                          
005200*-----------------------------------------------------------------        
005300 DATA                                                    DIVISION.        
005400*-----------------------------------------------------------------        
005500*-----------------------------------------------------------------        
005600 WORKING-STORAGE                                         SECTION.         
005700*-----------------------------------------------------------------        
005800                                                                          
005900*-------------------- VARIAVEIS DE APOIO -------------------------        
006000                                                                          
006100 COPY "APOIO".                                                            
006200                                                                          
006300*-----------------------------------------------------------------        
006400                                                                          
006500 01  WRK-APOIO.                                                           
006600     05 WRK-SEGURATELA                   PIC X(01) VALUE SPACES.          
006700     05 WRK-OPCAO                        PIC 9(02) VALUE ZEROS.           
006800     05 FILLER                           PIC X(09).                       
006900                                                                          
007000 01  WRK-APOIO-R REDEFINES WRK-APOIO.                                     
007100     05 WRK-APOIO-TRACE                  PIC X(11).                       
007200     05 FILLER                           PIC X(01).                       
007300                                                                          
007400*---- CHAMADO-0502: CONTADORES DE USO DO MENU, PARA A TRILHA              
007500*---- DE AUDITORIA PEDIDA PELA COORDENACAO (QUANTAS VEZES CADA            
007600*---- OPCAO FOI DIGITADA E QUANTAS FORAM INVALIDAS).                      
007700 01  WRK-SELECAO-STAT.                                                    
007800     05 WRK-SEL-TOTAL                    PIC 9(05) COMP.                  
007900     05 WRK-SEL-INVALIDAS                PIC 9(05) COMP.                  
008000     05 WRK-SEL-ULTIMA-OPCAO             PIC 9(02) COMP.                  
008100     05 FILLER                           PIC X(07).                       
008200                                                                          
008300 01  WRK-SELECAO-STAT-R REDEFINES WRK-SELECAO-STAT.                       
008400     05 WRK-SEL-TOTAL-X                  PIC X(05).                       
008500     05 WRK-SEL-INVALIDAS-X              PIC X(05).                       
008600     05 WRK-SEL-ULTIMA-OPCAO-X           PIC X(02).                       
008700     05 FILLER                           PIC X(07).                       
008800                                                                          
008900 01  WRK-OPCAO-DIGITOS.                                                   
009000     05 WRK-OPC-DEZENA                   PIC 9(01).                       
009100     05 WRK-OPC-UNIDADE                  PIC 9(01).                       
009200     05 FILLER                           PIC X(02).                       
009300                                                                          
009400 01  WRK-OPCAO-DIGITOS-R REDEFINES WRK-OPCAO-DIGITOS.                     
009500     05 WRK-OPC-PACOTE                   PIC 9(02).                       
009600     05 FILLER                           PIC X(02).                       
009700                                                                          
009800*-----------------------------------------------------------------        
009900 SCREEN                                                  SECTION.         
010000*-----------------------------------------------------------------        
010100                                                                          
010200 01  SCR-TELA.                                                            
010300     05 BLANK SCREEN.                                                     
010400     05 LINE  01 COLUMN 01 ERASE EOL BACKGROUND-COLOR 3.                  
010500     05 LINE  01 COLUMN 24                                                
010600            VALUE "MAPLEWOOD - CONTROLE ACADEMICO"                        
010700            BACKGROUND-COLOR 3.                                           
010800                                                                          
010900 01  SCR-MENU.                                                            
011000     05 LINE  04 COLUMN 20                                                
011100            VALUE "01 - ELEGIBILIDADE (TURMAS DISPONIVEIS)".              
011200     05 LINE  05 COLUMN 20 VALUE "02 - EFETUAR MATRICULA".                
011300     05 LINE  06 COLUMN 20 VALUE "03 - QUADRO DE HORARIOS".               
011400     05 LINE  07 COLUMN 20 VALUE "04 - PROGRESSO ACADEMICO".              
011500     05 LINE  08 COLUMN 20                                                
011600            VALUE "05 - HISTORICO/TRANSCRICAO".                           
011700     05 LINE  09 COLUMN 20                                                
011800            VALUE "06 - CARGA HORARIA DOS PROFESSORES".                   
011900     05 LINE  10 COLUMN 20 VALUE "07 - OCUPACAO DAS SALAS".               
012000     05 LINE  11 COLUMN 20 VALUE "08 - LISTA DE SEMESTRES".               
012100     05 LINE  12 COLUMN 20 VALUE "09 - LISTA DE PROFESSORES".             
012200     05 LINE  13 COLUMN 20                                                
012300            VALUE "10 - GERAR QUADRO MESTRE DO SEMESTRE".                 
012400     05 LINE  14 COLUMN 20                                                
012500            VALUE "11 - RELATORIO QUADRO MESTRE".                         
012600     05 LINE  15 COLUMN 20                                                
012700            VALUE "12 - RELATORIO QUADRO POR PROFESSOR".                  
012800     05 LINE  16 COLUMN 20                                                
012900            VALUE "13 - RELATORIO QUADRO POR DISCIPLINA".                 
013000     05 LINE  18 COLUMN 20 VALUE "99 - SAIR".                             
013100     05 LINE  20 COLUMN 19 VALUE "ENTRE COM A OPCAO : ".                  
013200     05 LINE  20 COLUMN 40 USING WRK-OPCAO.                               
013300                                                                          
013400 01  SCR-RODAPE.                                                          
013500     05 LINE  23 COLUMN 9  VALUE "<<< APERTE ENTER >>> "                  
013600                        BACKGROUND-COLOR 2.                               
013700     05 LINE  24 COLUMN 9  VALUE "STATUS : "                              
013800                        BACKGROUND-COLOR 4.                               
013900     05 LINE  24 COLUMN 18 FROM  WRK-MSG.                                 
014000     05 LINE  24 COLUMN 58 USING WRK-SEGURATELA.                          
014100                                                                          
014200*-----------------------------------------------------------------        
014300 PROCEDURE                                               DIVISION.        
014400*-----------------------------------------------------------------        
014500                                                                          
014600*-----------------------------------------------------------------        
014700 0001-PRINCIPAL                                          SECTION.         
014800*-----------------------------------------------------------------        
014900                                                                          
015000     DISPLAY SCR-TELA.                                                    
015100     DISPLAY SCR-MENU.                                                    
015200     ACCEPT  SCR-MENU.                                                    
015300                                                                          
015400     ADD 1 TO WRK-SEL-TOTAL.                                              
015500     MOVE WRK-OPCAO TO WRK-SEL-ULTIMA-OPCAO.                              
015600     MOVE WRK-OPCAO TO WRK-OPC-PACOTE.                                    
015700                                                                          
015800     EVALUATE WRK-OPCAO                                                   
015900                                                                          
016000       WHEN 01   CALL "PROGELEG"                                          
016100       WHEN 02   CALL "PROGMATR"                                          
016200       WHEN 03   CALL "PROGHOR"                                           
016300       WHEN 04   CALL "PROGPROG"                                          
016400       WHEN 05   CALL "PROGHIST"                                          
016500       WHEN 06   CALL "PROGCARG"                                          
016600       WHEN 07   CALL "PROGCARG"                                          
016700       WHEN 08   CALL "PROGSEM"                                           
016800       WHEN 09   CALL "PROGPROF"                                          
016900       WHEN 10   CALL "PROGGRADE"                                         
017000       WHEN 11   CALL "PROGGRADE"                                         
017100       WHEN 12   CALL "PROGGRADE"                                         
017200       WHEN 13   CALL "PROGGRADE"                                         
017300       WHEN 99                                                            
017400           MOVE WRK-MSG-OPCAO-AGRD       TO WRK-MSG                       
017500           PERFORM 0900-MOSTRA                                            
017600           STOP RUN                                                       
017700       WHEN OTHER                                                         
017800           ADD 1 TO WRK-SEL-INVALIDAS                                     
017900           MOVE WRK-MSG-OPCAO-ERRO       TO WRK-MSG                       
018000           PERFORM 0900-MOSTRA                                            
018100                                                                          
018200     END-EVALUATE.                                                        
018300                                                                          
018400     GO TO 0001-PRINCIPAL.                                                
018500                                                                          
018600*-----------------------------------------------------------------        
018700 0001-PRINCIPAL-99-FIM                                   SECTION.         
018800*-----------------------------------------------------------------        
018900                                                                          
019000*-----------------------------------------------------------------        
019100 0900-MOSTRA                                             SECTION.         
019200*-----------------------------------------------------------------        
019300                                                                          
019400     ACCEPT SCR-RODAPE.                                                   
019500                                                                          
019600*-----------------------------------------------------------------        
019700 0900-MOSTRA-99-FIM                                      SECTION.         
019800*-----------------------------------------------------------------        
