000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGALOC.                                                    
000300 AUTHOR. L M COSTA.                                                       
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 2003-05-14.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O PROGRAMA: ALOCACAO AUTOMATICA DE PROFESSOR E SALA           
001000*----                                                                     
001100*--- AUTOR    : L M COSTA                                                 
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 2003-05-14                                                
001400*--- OBJETIVOS: SUBROTINA CHAMADA POR PROGGRADE PARA ESCOLHER, A          
001500*----    CADA DISCIPLINA DA MONTAGEM DE GRADE, O PROFESSOR E A            
001600*----    SALA COM MAIS HORARIOS LIVRES NA TABELA DE                       
001700*----    DISPONIBILIDADE (BOKDISP) RECEBIDA POR PARAMETRO.                
001800*----    RESTRINGE OS CANDIDATOS PELA ESPECIALIZACAO DA                   
001900*----    DISCIPLINA QUANDO HOUVER CANDIDATO COMPATIVEL; SENAO             
002000*----    CONSIDERA TODOS.                                                 
002100*----                                                                     
002200*---------------------------------------------------                      
002300*---------------------------------------------------                      
002400*---- DEFINICAO DE ARQUIVOS                                               
002500*----                                                                     
002600*---- ARQUIVO          TIPO I/O         BOOK                              
002700*---- PROFESSORES         I             BOKPROF                           
002800*---- SALAS               I             BOKSALA                           
002900*---- ESPECIALIZACOES     I             BOKESPC                           
003000*---- TIPOS-SALA          I             BOKTSAL                           
003100*---------------------------------------------------                      
003200*-----------------------------------------------------------------        
003300*---- HISTORICO DE MANUTENCAO                                             
003400*-----------------------------------------------------------------        
003500*---- 2003-05-14 LMC CHAMADO-0356  PROGRAMA ORIGINAL.                     
003600*---- 2007-02-27 LMC CHAMADO-0423  PASSA A CARREGAR OS CADASTROS          
003700*----                 UMA UNICA VEZ POR JOB (ANTES RELIA OS               
003800*----                 ARQUIVOS A CADA CHAMADA, LENTO PARA GRADES          
003900*----                 GRANDES).                                           
004000*---- 2009-11-20 RQP CHAMADO-0472  REVISAO A PEDIDO DA SECRETARIA,        
004100*----                 CONFIRMADO QUE EM EMPATE DE HORARIOS LIVRES         
004200*----                 (WRK-TOTAL-CANDIDATO) FICA O PRIMEIRO               
004300*----                 CANDIDATO COMPATIVEL NA ORDEM DE CARGA DO           
004400*----                 ARQUIVO; NADA ALTERADO NO PROGRAMA.                 
004500*---- 2011-09-30 LMC CHAMADO-0502  ALOCACAO DE SALA PASSA A EXIGIR        
004600*----                 TIPO DE SALA QUANDO A ESPECIALIZACAO TEM            
004700*----                 SPEC-ROOM-TYPE-ID PREENCHIDO (LABORATORIOS).        
004800*-----------------------------------------------------------------        
004900                                                                          
005000*-----------------------------------------------------------------        
005100 ENVIRONMENT                                             DIVISION.        
005200*-----------------------------------------------------------------        
005300                                                                          
005400*-----------------------------------------------------------------        
005500 CONFIGURATION                                           SECTION.         
005600*-----------------------------------------------------------------        
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     UPSI-0 ON STATUS IS WRK-UPSI-TRACE-LIGADO                            
006000             OFF STATUS IS WRK-UPSI-TRACE-DESLIGADO.                      
006100                                                                          
006200*-----------------------------------------------------------------        
006300 INPUT-OUTPUT                                            SECTION.         
006400*-----------------------------------------------------------------        
006500 FILE-CONTROL.                                                            
006600     SELECT PROFESSORES ASSIGN TO "TEACHERS"                              
006700            FILE STATUS IS FS-PROFESSORES.                                
006800     SELECT SALAS ASSIGN TO "CLASSROOMS"                                  
006900            FILE STATUS IS FS-SALAS.                                      
007000     SELECT ESPECIALIZACOES ASSIGN TO "SPECIALIZATIONS"                   
007100            FILE STATUS IS FS-ESPECIALIZACOES.                            
007200     SELECT TIPOS-SALA ASSIGN TO "ROOMTYPES"                              
007300            FILE STATUS IS FS-TIPOS-SALA.                                 
007400                                                                          
007500*-----------------------------------------------------------------        
007600 DATA                                                    DIVISION.        
007700*-----------------------------------------------------------------        
007800*-----------------------------------------------------------------        
007900 FILE                                                    SECTION.         
008000*-----------------------------------------------------------------        
008100 FD  PROFESSORES LABEL RECORD IS STANDARD.                                
008200 01  ARQ-REG-PRO. COPY "BOKPROF".                                         
008300                                                                          
008400 FD  SALAS LABEL RECORD IS STANDARD.                                      
008500 01  ARQ-REG-SAL. COPY "BOKSALA".                                         
008600                                                                          
008700 FD  ESPECIALIZACOES LABEL RECORD IS STANDARD.                            
008800 01  ARQ-REG-ESP. COPY "BOKESPC".                                         
008900                                                                          
009000 FD  TIPOS-SALA LABEL RECORD IS STANDARD.                                 
009100 01  ARQ-REG-TSA. COPY "BOKTSAL".                                         
009200                                                                          
009300*-----------------------------------------------------------------        
009400 WORKING-STORAGE                                         SECTION.         
009500*-----------------------------------------------------------------        
009600                                                                          
009700 COPY "APOIO".                                                            
009800                                                                          
009900 77  FS-PROFESSORES                      PIC 9(02).                       
010000 77  FS-SALAS                            PIC 9(02).                       
010100 77  FS-ESPECIALIZACOES                  PIC 9(02).                       
010200 77  FS-TIPOS-SALA                       PIC 9(02).                       
010300 77  WRK-JA-CARREGOU                     PIC X(01) VALUE "N".             
010400 77  WRK-MELHOR-TOTAL                    PIC 9(04) COMP.                  
010500 77  WRK-MELHOR-ID                       PIC 9(09) COMP.                  
010600 77  WRK-TIPO-SALA-EXIGIDO               PIC 9(09) COMP.                  
010700 77  WRK-ACHOU-COMPATIVEL                PIC X(01).                       
010800 77  WRK-TOTAL-CANDIDATO                 PIC 9(04) COMP.                  
010900                                                                          
011000*---- CADASTRO DE PROFESSORES CARREGADO EM MEMORIA NA 1A CHAMADA          
011100*---- DO JOB (EVITA RELEITURA A CADA DISCIPLINA DA GRADE).                
011200 01  WRK-TAB-PROF-LIT.                                                    
011300     05 WRK-TP-QTD                       PIC 9(04) COMP.                  
011400     05 WRK-TP-LINHA OCCURS 300 TIMES INDEXED BY IDX-TP.                  
011500         10 WRK-TP-ID                    PIC 9(09).                       
011600         10 WRK-TP-SPEC-ID               PIC 9(09).                       
011700         10 FILLER                       PIC X(04).                       
011800 01  WRK-TAB-PROF-BYTES REDEFINES WRK-TAB-PROF-LIT.                       
011900     05 FILLER                           PIC X(6006).                     
012000                                                                          
012100*---- CADASTRO DE SALAS CARREGADO EM MEMORIA NA 1A CHAMADA DO             
012200*---- JOB.                                                                
012300 01  WRK-TAB-SALA-LIT.                                                    
012400     05 WRK-TS-QTD                       PIC 9(04) COMP.                  
012500     05 WRK-TS-LINHA OCCURS 300 TIMES INDEXED BY IDX-TS.                  
012600         10 WRK-TS-ID                    PIC 9(09).                       
012700         10 WRK-TS-TIPO-ID               PIC 9(09).                       
012800         10 FILLER                       PIC X(04).                       
012900 01  WRK-TAB-SALA-BYTES REDEFINES WRK-TAB-SALA-LIT.                       
013000     05 FILLER                           PIC X(6006).                     
013100                                                                          
013200*---- VISAO EM BYTES DO VENCEDOR ESCOLHIDO NA CHAMADA CORRENTE -          
013300*---- SO PARA CONFERENCIA DE TRILHA EM DEPURACAO (UPSI-0).                
013400 01  WRK-VENCEDOR-TRACE.                                                  
013500     05 WRK-VT-ID                        PIC 9(09) COMP.                  
013600     05 WRK-VT-TOTAL                     PIC 9(04) COMP.                  
013700     05 FILLER                           PIC X(01).                       
013800 01  WRK-VENCEDOR-TRACE-R REDEFINES WRK-VENCEDOR-TRACE.                   
013900     05 WRK-VTR-BLOCO                    PIC X(14).                       
014000                                                                          
014100*-----------------------------------------------------------------        
014200 LINKAGE                                                 SECTION.         
014300*-----------------------------------------------------------------        
014400 01  LK-ALOC-FUNCAO                      PIC X(01).                       
014500     88 LK-ALOC-PROFESSOR                    VALUE "P".                   
014600     88 LK-ALOC-SALA                         VALUE "R".                   
014700 01  LK-ALOC-SPEC-ID                     PIC 9(09).                       
014800 01  LK-ALOC-ESCOLHIDO-ID                PIC 9(09).                       
014900                                                                          
015000 COPY "BOKDISP".                                                          
015100                                                                          
015200*-----------------------------------------------------------------        
015300 PROCEDURE DIVISION USING LK-ALOC-FUNCAO                                  
015400                           LK-ALOC-SPEC-ID                                
015500                           LK-ALOC-ESCOLHIDO-ID                           
015600                           WRK-DISPONIBILIDADE.                           
015700*-----------------------------------------------------------------        
015800                                                                          
015900*-----------------------------------------------------------------        
016000 0000-ENTRADA                                            SECTION.         
016100*-----------------------------------------------------------------        
016200                                                                          
016300     IF WRK-JA-CARREGOU NOT EQUAL "S"                                     
016400         PERFORM 0050-CARREGAR-CADASTROS                                  
016500     END-IF.                                                              
016600                                                                          
016700     MOVE ZEROS TO LK-ALOC-ESCOLHIDO-ID.                                  
016800                                                                          
016900     EVALUATE TRUE                                                        
017000         WHEN LK-ALOC-PROFESSOR                                           
017100             PERFORM 0100-ALOCAR-PROF                                     
017200         WHEN LK-ALOC-SALA                                                
017300             PERFORM 0200-ALOCAR-SALA                                     
017400         WHEN OTHER                                                       
017500             CONTINUE                                                     
017600     END-EVALUATE.                                                        
017700                                                                          
017800     MOVE LK-ALOC-ESCOLHIDO-ID TO WRK-VT-ID.                              
017900     MOVE WRK-MELHOR-TOTAL TO WRK-VT-TOTAL.                               
018000                                                                          
018100     GOBACK.                                                              
018200                                                                          
018300*-----------------------------------------------------------------        
018400 0000-ENTRADA-99-FIM                                     SECTION.         
018500*-----------------------------------------------------------------        
018600                                                                          
018700*-----------------------------------------------------------------        
018800 0050-CARREGAR-CADASTROS                                 SECTION.         
018900*-----------------------------------------------------------------        
019000                                                                          
019100     MOVE ZEROS TO WRK-TP-QTD.                                            
019200     OPEN INPUT PROFESSORES.                                              
019300     READ PROFESSORES.                                                    
019400 0050-PRO-LOOP.                                                           
019500     IF FS-PROFESSORES NOT EQUAL ZEROS GO TO 0050-PRO-FIM END-IF.         
019600     ADD 1 TO WRK-TP-QTD.                                                 
019700     SET IDX-TP TO WRK-TP-QTD.                                            
019800     MOVE TCH-ID TO WRK-TP-ID (IDX-TP).                                   
019900     MOVE TCH-SPECIALIZATION-ID TO WRK-TP-SPEC-ID (IDX-TP).               
020000     READ PROFESSORES.                                                    
020100     GO TO 0050-PRO-LOOP.                                                 
020200 0050-PRO-FIM.                                                            
020300     CLOSE PROFESSORES.                                                   
020400                                                                          
020500     MOVE ZEROS TO WRK-TS-QTD.                                            
020600     OPEN INPUT SALAS.                                                    
020700     READ SALAS.                                                          
020800 0050-SAL-LOOP.                                                           
020900     IF FS-SALAS NOT EQUAL ZEROS GO TO 0050-SAL-FIM END-IF.               
021000     ADD 1 TO WRK-TS-QTD.                                                 
021100     SET IDX-TS TO WRK-TS-QTD.                                            
021200     MOVE RM-ID TO WRK-TS-ID (IDX-TS).                                    
021300     MOVE RM-ROOM-TYPE-ID TO WRK-TS-TIPO-ID (IDX-TS).                     
021400     READ SALAS.                                                          
021500     GO TO 0050-SAL-LOOP.                                                 
021600 0050-SAL-FIM.                                                            
021700     CLOSE SALAS.                                                         
021800                                                                          
021900     MOVE "S" TO WRK-JA-CARREGOU.                                         
022000                                                                          
022100*-----------------------------------------------------------------        
022200 0050-CARREGAR-CADASTROS-99-FIM                          SECTION.         
022300*-----------------------------------------------------------------        
022400                                                                          
022500*-----------------------------------------------------------------        
022600 0100-ALOCAR-PROF                                        SECTION.         
022700*-----------------------------------------------------------------        
022800*---- ESCOLHE O PROFESSOR DA ESPECIALIZACAO INFORMADA COM MAIS            
022900*---- HORARIOS LIVRES NA SEMANA; SE NINGUEM TEM A ESPECIALIZACAO,         
023000*---- CONSIDERA TODOS OS PROFESSORES CADASTRADOS.                         
023100                                                                          
023200     MOVE "N" TO WRK-ACHOU-COMPATIVEL.                                    
023300     SET IDX-TP TO 1.                                                     
023400 0100-CHECA-LOOP.                                                         
023500     IF IDX-TP > WRK-TP-QTD GO TO 0100-CHECA-FIM END-IF.                  
023600     IF WRK-TP-SPEC-ID (IDX-TP) EQUAL LK-ALOC-SPEC-ID                     
023700         MOVE "S" TO WRK-ACHOU-COMPATIVEL                                 
023800     END-IF.                                                              
023900     SET IDX-TP UP BY 1.                                                  
024000     GO TO 0100-CHECA-LOOP.                                               
024100 0100-CHECA-FIM.                                                          
024200                                                                          
024300     MOVE ZEROS TO WRK-MELHOR-TOTAL.                                      
024400     MOVE ZEROS TO WRK-MELHOR-ID.                                         
024500     SET IDX-TP TO 1.                                                     
024600 0100-LOOP.                                                               
024700     IF IDX-TP > WRK-TP-QTD GO TO 0100-FIM END-IF.                        
024800     IF WRK-ACHOU-COMPATIVEL EQUAL "S"                                    
024900       AND WRK-TP-SPEC-ID (IDX-TP) NOT EQUAL LK-ALOC-SPEC-ID              
025000         SET IDX-TP UP BY 1                                               
025100         GO TO 0100-LOOP                                                  
025200     END-IF.                                                              
025300     PERFORM 0150-SOMAR-LIVRES.                                           
025400     IF WRK-TOTAL-CANDIDATO > WRK-MELHOR-TOTAL                            
025500         MOVE WRK-TOTAL-CANDIDATO TO WRK-MELHOR-TOTAL                     
025600         MOVE WRK-TP-ID (IDX-TP) TO WRK-MELHOR-ID                         
025700     END-IF.                                                              
025800     SET IDX-TP UP BY 1.                                                  
025900     GO TO 0100-LOOP.                                                     
026000 0100-FIM.                                                                
026100                                                                          
026200     MOVE WRK-MELHOR-ID TO LK-ALOC-ESCOLHIDO-ID.                          
026300                                                                          
026400*-----------------------------------------------------------------        
026500 0100-ALOCAR-PROF-99-FIM                                 SECTION.         
026600*-----------------------------------------------------------------        
026700                                                                          
026800*-----------------------------------------------------------------        
026900 0150-SOMAR-LIVRES                                       SECTION.         
027000*-----------------------------------------------------------------        
027100*---- SOMA OS HORARIOS LIVRES NA SEMANA TODA DA ENTIDADE QUE              
027200*---- OCUPA A MESMA POSICAO DE IDX-TP (OU IDX-TS) DENTRO DA               
027300*---- TABELA DE DISPONIBILIDADE RECEBIDA POR PARAMETRO.                   
027400*---- AS TABELAS SAO CARREGADAS NA MESMA ORDEM DO ARQUIVO-FONTE,          
027500*---- LOGO A POSICAO NA TABELA DE DISPONIBILIDADE COINCIDE COM A          
027600*---- POSICAO NA TABELA DE CADASTRO.                                      
027700                                                                          
027800     MOVE ZEROS TO WRK-TOTAL-CANDIDATO.                                   
027900                                                                          
028000     IF IDX-TP > WRK-DISP-QTD-ENT                                         
028100         GO TO 0150-SOMAR-LIVRES-99-FIM                                   
028200     END-IF.                                                              
028300                                                                          
028400     SET IDX-DISP-DIA TO 1.                                               
028500 0150-DIA-LOOP.                                                           
028600     IF IDX-DISP-DIA > 5 GO TO 0150-DIA-FIM END-IF.                       
028700     SET IDX-DISP-SLOT TO 1.                                              
028800 0150-SLOT-LOOP.                                                          
028900     IF IDX-DISP-SLOT > 7 GO TO 0150-SLOT-FIM END-IF.                     
029000     IF WRK-DISP-SLOT-LIVRE (IDX-TP IDX-DISP-DIA IDX-DISP-SLOT)           
029100         ADD 1 TO WRK-TOTAL-CANDIDATO                                     
029200     END-IF.                                                              
029300     SET IDX-DISP-SLOT UP BY 1.                                           
029400     GO TO 0150-SLOT-LOOP.                                                
029500 0150-SLOT-FIM.                                                           
029600     SET IDX-DISP-DIA UP BY 1.                                            
029700     GO TO 0150-DIA-LOOP.                                                 
029800 0150-DIA-FIM.                                                            
029900                                                                          
030000*-----------------------------------------------------------------        
030100 0150-SOMAR-LIVRES-99-FIM                                SECTION.         
030200*-----------------------------------------------------------------        
030300                                                                          
030400*-----------------------------------------------------------------        
030500 0200-ALOCAR-SALA                                        SECTION.         
030600*-----------------------------------------------------------------        
030700*---- ESCOLHE A SALA COM MAIS HORARIOS LIVRES NA SEMANA. SE A             
030800*---- ESPECIALIZACAO DA DISCIPLINA EXIGE TIPO DE SALA ESPECIFICO          
030900*---- (LABORATORIO) E HA SALA DAQUELE TIPO CADASTRADA, RESTRINGE          
031000*---- OS CANDIDATOS A ESSE TIPO; SENAO CONSIDERA TODAS AS SALAS.          
031100                                                                          
031200     PERFORM 0250-BUSCAR-TIPO-EXIGIDO.                                    
031300                                                                          
031400     MOVE "N" TO WRK-ACHOU-COMPATIVEL.                                    
031500     IF WRK-TIPO-SALA-EXIGIDO EQUAL ZEROS                                 
031600         GO TO 0200-CHECA-FIM                                             
031700     END-IF.                                                              
031800     SET IDX-TS TO 1.                                                     
031900 0200-CHECA-LOOP.                                                         
032000     IF IDX-TS > WRK-TS-QTD GO TO 0200-CHECA-FIM END-IF.                  
032100     IF WRK-TS-TIPO-ID (IDX-TS) EQUAL WRK-TIPO-SALA-EXIGIDO               
032200         MOVE "S" TO WRK-ACHOU-COMPATIVEL                                 
032300     END-IF.                                                              
032400     SET IDX-TS UP BY 1.                                                  
032500     GO TO 0200-CHECA-LOOP.                                               
032600 0200-CHECA-FIM.                                                          
032700                                                                          
032800     MOVE ZEROS TO WRK-MELHOR-TOTAL.                                      
032900     MOVE ZEROS TO WRK-MELHOR-ID.                                         
033000     SET IDX-TS TO 1.                                                     
033100 0200-LOOP.                                                               
033200     IF IDX-TS > WRK-TS-QTD GO TO 0200-FIM END-IF.                        
033300     IF WRK-ACHOU-COMPATIVEL EQUAL "S"                                    
033400       AND WRK-TS-TIPO-ID (IDX-TS) NOT EQUAL WRK-TIPO-SALA-EXIGIDO        
033500         SET IDX-TS UP BY 1                                               
033600         GO TO 0200-LOOP                                                  
033700     END-IF.                                                              
033800     SET IDX-TP TO IDX-TS.                                                
033900     PERFORM 0150-SOMAR-LIVRES.                                           
034000     IF WRK-TOTAL-CANDIDATO > WRK-MELHOR-TOTAL                            
034100         MOVE WRK-TOTAL-CANDIDATO TO WRK-MELHOR-TOTAL                     
034200         MOVE WRK-TS-ID (IDX-TS) TO WRK-MELHOR-ID                         
034300     END-IF.                                                              
034400     SET IDX-TS UP BY 1.                                                  
034500     GO TO 0200-LOOP.                                                     
034600 0200-FIM.                                                                
034700                                                                          
034800     MOVE WRK-MELHOR-ID TO LK-ALOC-ESCOLHIDO-ID.                          
034900                                                                          
035000*-----------------------------------------------------------------        
035100 0200-ALOCAR-SALA-99-FIM                                 SECTION.         
035200*-----------------------------------------------------------------        
035300                                                                          
035400*-----------------------------------------------------------------        
035500 0250-BUSCAR-TIPO-EXIGIDO                                SECTION.         
035600*-----------------------------------------------------------------        
035700*---- LE O CADASTRO DE ESPECIALIZACOES PROCURANDO A ESPECIALIZACAO        
035800*---- DA DISCIPLINA CORRENTE, PARA SABER SE ELA EXIGE UM TIPO DE          
035900*---- SALA ESPECIFICO (SPEC-ROOM-TYPE-ID).                                
036000                                                                          
036100     MOVE ZEROS TO WRK-TIPO-SALA-EXIGIDO.                                 
036200                                                                          
036300     OPEN INPUT ESPECIALIZACOES.                                          
036400     READ ESPECIALIZACOES.                                                
036500 0250-LOOP.                                                               
036600     IF FS-ESPECIALIZACOES NOT EQUAL ZEROS GO TO 0250-FIM END-IF.         
036700     IF SPEC-ID EQUAL LK-ALOC-SPEC-ID                                     
036800         MOVE SPEC-ROOM-TYPE-ID TO WRK-TIPO-SALA-EXIGIDO                  
036900         GO TO 0250-FIM                                                   
037000     END-IF.                                                              
037100     READ ESPECIALIZACOES.                                                
037200     GO TO 0250-LOOP.                                                     
037300 0250-FIM.                                                                
037400     CLOSE ESPECIALIZACOES.                                               
037500                                                                          
037600*-----------------------------------------------------------------        
037700 0250-BUSCAR-TIPO-EXIGIDO-99-FIM                         SECTION.         
037800*-----------------------------------------------------------------        
