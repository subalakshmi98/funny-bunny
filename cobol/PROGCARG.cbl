000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGCARG.                                                    
000300 AUTHOR. A J SANTOS.                                                      
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1996-11-05.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O MODULO                                                      
001000*----                                                                     
001100*--- AUTOR    : A J SANTOS                                                
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1996-11-05                                                
001400*--- OBJETIVOS: EMITIR OS RELATORIOS DE OCUPACAO DE RECURSOS -            
001500*----    CARGA HORARIA SEMANAL DOS PROFESSORES E USO DAS SALAS,           
001600*----    AMBOS DERIVADOS DO MESMO LEVANTAMENTO DE TURMAS/                 
001700*----    HORARIOS (SEGUE O PAR PROGREL1/PROGREL2, DOIS                    
001800*----    RELATORIOS NUM SO MODULO).                                       
001900*----                                                                     
002000*---------------------------------------------------                      
002100*---------------------------------------------------                      
002200*---- DEFINICAO DE ARQUIVOS                                               
002300*----                                                                     
002400*---- ARQUIVO        TIPO I/O         BOOK                                
002500*---- TURMAS            I             BOKTURM                             
002600*---- HORARIOS          I             BOKHORA                             
002700*---- PROFESSORES       I             BOKPROF                             
002800*---- SALAS             I             BOKSALA                             
002900*---------------------------------------------------                      
003000*-----------------------------------------------------------------        
003100*---- HISTORICO DE MANUTENCAO                                             
003200*-----------------------------------------------------------------        
003300*---- 1996-11-05 AJS CHAMADO-0121  PROGRAMA ORIGINAL - SO CARGA           
003400*----                 DE PROFESSOR, SEM O RELATORIO DE SALAS.             
003500*---- 1998-02-23 RQP CHAMADO-0198  INCLUIDO RELATORIO DE USO DE           
003600*----                 SALAS (0400-PROCESSAR-SALAS).                       
003700*---- 1999-01-11 AJS CHAMADO-0244  REVISAO Y2K - SEM IMPACTO,             
003800*----                 ARQUIVO NAO GUARDA DATAS.                           
003900*---- 2002-08-19 LMC CHAMADO-0334  INCLUIDO PERCENTUAL DE                 
004000*----                 OCUPACAO (BASE 35H SEMANAIS).                       
004100*---- 2006-04-03 RQP CHAMADO-0418  INCLUIDA CARGA POR DIA DA              
004200*----                 SEMANA (SEG A SEX) NOS DOIS RELATORIOS.             
004300*---- 2012-10-11 LMC CHAMADO-0511  INCLUIDA CONTAGEM DE CHOQUES           
004400*----                 DE HORARIO POR SALA (0450-CALC-OVERLAP).            
004500*-----------------------------------------------------------------        
004600                                                                          
004700*-----------------------------------------------------------------        
004800 ENVIRONMENT                                             DIVISION.        
004900*-----------------------------------------------------------------        
005000                                                                          
005100*-----------------------------------------------------------------        
005200 CONFIGURATION                                           SECTION.         
005300*-----------------------------------------------------------------        
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600                                                                          
005700*-----------------------------------------------------------------        
005800 INPUT-OUTPUT                                            SECTION.         
005900*-----------------------------------------------------------------        
006000 FILE-CONTROL.                                                            
006100     SELECT TURMAS      ASSIGN TO "SECTIONS"                              
006200            FILE STATUS IS FS-TURMAS.                                     
006300     SELECT HORARIOS    ASSIGN TO "MEETINGS"                              
006400            FILE STATUS IS FS-HORARIOS.                                   
006500     SELECT PROFESSORES ASSIGN TO "TEACHERS"                              
006600            FILE STATUS IS FS-PROFESSORES.                                
006700     SELECT SALAS       ASSIGN TO "CLASSROOMS"                            
006800            FILE STATUS IS FS-SALAS.                                      
006900                                                                          
007000*-----------------------------------------------------------------        
007100 DATA                                                    DIVISION.        
007200*-----------------------------------------------------------------        
007300*-----------------------------------------------------------------        
007400 FILE                                                    SECTION.         
007500*-----------------------------------------------------------------        
007600 FD  TURMAS      LABEL RECORD IS STANDARD.                                
007700 01  ARQ-REG-TUR. COPY "BOKTURM".                                         
007800                                                                          
007900 FD  HORARIOS    LABEL RECORD IS STANDARD.                                
008000 01  ARQ-REG-HOR. COPY "BOKHORA".                                         
008100                                                                          
008200 FD  PROFESSORES LABEL RECORD IS STANDARD.                                
008300 01  ARQ-REG-PRO. COPY "BOKPROF".                                         
008400                                                                          
008500 FD  SALAS       LABEL RECORD IS STANDARD.                                
008600 01  ARQ-REG-SAL. COPY "BOKSALA".                                         
008700                                                                          
008800*-----------------------------------------------------------------        
008900 WORKING-STORAGE                                         SECTION.         
009000*-----------------------------------------------------------------        
009100                                                                          
009200 COPY "APOIO".                                                            
009300                                                                          
009400 77  FS-TURMAS                           PIC 9(02).                       
009500 77  FS-HORARIOS                         PIC 9(02).                       
009600 77  FS-PROFESSORES                      PIC 9(02).                       
009700 77  FS-SALAS                            PIC 9(02).                       
009800                                                                          
009900 77  WRK-CARGA-BASE-SEMANAL      PIC 9(02) COMP VALUE 35.                 
010000 77  WRK-QTD-TUR                      PIC 9(04) COMP VALUE ZEROS.         
010100 77  WRK-QTD-MTG                      PIC 9(04) COMP VALUE ZEROS.         
010200 77  WRK-MIN-INICIO                   PIC 9(04) COMP VALUE ZEROS.         
010300 77  WRK-MIN-FIM                      PIC 9(04) COMP VALUE ZEROS.         
010400 77  WRK-MIN-DURACAO               PIC S9(04) COMP VALUE ZEROS.           
010500 77  WRK-DIA-COL                      PIC 9(02) COMP VALUE ZEROS.         
010600 77  WRK-SECOES-PROF                  PIC 9(04) COMP VALUE ZEROS.         
010700 77  WRK-IDX-A                        PIC 9(04) COMP VALUE ZEROS.         
010800 77  WRK-IDX-B                        PIC 9(04) COMP VALUE ZEROS.         
010900 77  WRK-QTD-MTG-SALA                 PIC 9(04) COMP VALUE ZEROS.         
011000 77  WRK-OVERLAP-SALA                 PIC 9(04) COMP VALUE ZEROS.         
011100 77  WRK-ACUM-HORAS                      PIC 9(03)V99 VALUE ZEROS.        
011200                                                                          
011300*---- TABELA EM MEMORIA - TURMAS (LIGACAO PROFESSOR/SALA).                
011400 01  WRK-TAB-TUR-LIT.                                                     
011500     05 WRK-TAB-TUR OCCURS 500 TIMES INDEXED BY IDX-TUR.                  
011600         10 WRK-TU-ID                      PIC 9(09).                     
011700         10 WRK-TU-TEACHER-ID               PIC 9(09).                    
011800         10 WRK-TU-ROOM-ID                  PIC 9(09).                    
011900     05 FILLER                            PIC X(01).                      
012000 01  WRK-TAB-TUR-BYTES REDEFINES WRK-TAB-TUR-LIT.                         
012100     05 FILLER OCCURS 500 TIMES          PIC X(27).                       
012200     05 FILLER                           PIC X(01).                       
012300                                                                          
012400*---- TABELA EM MEMORIA - HORARIOS DE AULA, JA COM A DURACAO EM           
012500*---- HORAS E O NUMERO DO DIA (1=SEG ... 5=SEX, 99=OUTRO)                 
012600*---- CALCULADOS NA CARGA.                                                
012700 01  WRK-TAB-MTG-LIT.                                                     
012800     05 WRK-TAB-MTG OCCURS 2000 TIMES INDEXED BY IDX-MTG.                 
012900         10 WRK-MT-SECTION-ID               PIC 9(09).                    
013000         10 WRK-MT-DIA-NUM                  PIC 9(02).                    
013100         10 WRK-MT-MIN-INICIO                PIC 9(04).                   
013200         10 WRK-MT-MIN-FIM                   PIC 9(04).                   
013300         10 WRK-MT-HORAS                    PIC 9(02)V99.                 
013400     05 FILLER                            PIC X(01).                      
013500 01  WRK-TAB-MTG-BYTES REDEFINES WRK-TAB-MTG-LIT.                         
013600     05 FILLER OCCURS 2000 TIMES         PIC X(21).                       
013700     05 FILLER                           PIC X(01).                       
013800                                                                          
013900*---- CARGA DIARIA (SEG A SEX) USADA PELOS DOIS RELATORIOS.               
014000 01  WRK-TAB-DIA-CARGA.                                                   
014100     05 WRK-DC-HORAS OCCURS 5 TIMES      PIC 9(03)V99.                    
014200     05 FILLER                           PIC X(01).                       
014300                                                                          
014400*---- TABELA TEMPORARIA DE PARES DE HORARIO DE UMA SALA, USADA            
014500*---- SO PELA ROTINA DE CONTAGEM DE CHOQUES (0450/0460).                  
014600 01  WRK-TAB-PAR-SALA-LIT.                                                
014700     05 WRK-TAB-PAR-SALA OCCURS 200 TIMES INDEXED BY IDX-PAR.             
014800         10 WRK-PAR-DIA                    PIC 9(02).                     
014900         10 WRK-PAR-INICIO                 PIC 9(04).                     
015000         10 WRK-PAR-FIM                    PIC 9(04).                     
015100     05 FILLER                            PIC X(01).                      
015200                                                                          
015300*---- LINHA DE SAIDA - RELATORIO DE CARGA DO PROFESSOR.                   
015400 01  WRK-LINHA-PROF.                                                      
015500     05 WRK-LP-ID                        PIC ZZZZZZZZ9.                   
015600     05 FILLER                           PIC X(01) VALUE SPACES.          
015700     05 WRK-LP-NOME                      PIC X(30).                       
015800     05 FILLER                           PIC X(01) VALUE SPACES.          
015900     05 WRK-LP-SECOES                    PIC ZZ9.                         
016000     05 FILLER                           PIC X(01) VALUE SPACES.          
016100     05 WRK-LP-HORAS                     PIC ZZ9.99.                      
016200     05 FILLER                           PIC X(01) VALUE SPACES.          
016300     05 WRK-LP-UTIL                      PIC ZZ9.99.                      
016400     05 FILLER                           PIC X(01) VALUE SPACES.          
016500     05 WRK-LP-DIAS OCCURS 5 TIMES       PIC ZZ9.99.                      
016600     05 FILLER                           PIC X(01) VALUE SPACES.          
016700 01  WRK-LINHA-PROF-R REDEFINES WRK-LINHA-PROF.                           
016800     05 WRK-LPR-BLOCO                    PIC X(89).                       
016900     05 FILLER                           PIC X(01).                       
017000                                                                          
017100*---- LINHA DE SAIDA - RELATORIO DE USO DE SALA.                          
017200 01  WRK-LINHA-SALA.                                                      
017300     05 WRK-LS2-ID                       PIC ZZZZZZZZ9.                   
017400     05 FILLER                           PIC X(01) VALUE SPACES.          
017500     05 WRK-LS2-NOME                     PIC X(20).                       
017600     05 FILLER                           PIC X(01) VALUE SPACES.          
017700     05 WRK-LS2-HORAS                    PIC ZZ9.99.                      
017800     05 FILLER                           PIC X(01) VALUE SPACES.          
017900     05 WRK-LS2-UTIL                     PIC ZZ9.99.                      
018000     05 FILLER                           PIC X(01) VALUE SPACES.          
018100     05 WRK-LS2-OVERLAP                  PIC ZZ9.                         
018200     05 FILLER                           PIC X(01) VALUE SPACES.          
018300     05 WRK-LS2-DIAS OCCURS 5 TIMES      PIC ZZ9.99.                      
018400     05 FILLER                           PIC X(01) VALUE SPACES.          
018500                                                                          
018600*-----------------------------------------------------------------        
018700 PROCEDURE                                               DIVISION.        
018800*-----------------------------------------------------------------        
018900                                                                          
019000*-----------------------------------------------------------------        
019100 0100-INICIALIZAR                                        SECTION.         
019200*-----------------------------------------------------------------        
019300                                                                          
019400     DISPLAY "RELATORIO DE OCUPACAO DE RECURSOS - XPTO SCHOOL".           
019500     OPEN INPUT TURMAS HORARIOS PROFESSORES SALAS.                        
019600                                                                          
019700*---- CARGA DAS TURMAS (LIGACAO PROFESSOR/SALA)                           
019800     MOVE ZEROS TO WRK-QTD-TUR.                                           
019900     READ TURMAS.                                                         
020000 0100-TUR-LOOP.                                                           
020100     IF FS-TURMAS NOT EQUAL ZEROS GO TO 0100-TUR-FIM END-IF.              
020200     ADD 1 TO WRK-QTD-TUR.                                                
020300     SET IDX-TUR TO WRK-QTD-TUR.                                          
020400     MOVE SEC-ID         TO WRK-TU-ID         (IDX-TUR).                  
020500     MOVE SEC-TEACHER-ID TO WRK-TU-TEACHER-ID (IDX-TUR).                  
020600     MOVE SEC-ROOM-ID    TO WRK-TU-ROOM-ID    (IDX-TUR).                  
020700     READ TURMAS.                                                         
020800     GO TO 0100-TUR-LOOP.                                                 
020900 0100-TUR-FIM.                                                            
021000                                                                          
021100*---- CARGA DOS HORARIOS, JA COM DURACAO E DIA CALCULADOS                 
021200     MOVE ZEROS TO WRK-QTD-MTG.                                           
021300     READ HORARIOS.                                                       
021400 0100-MTG-LOOP.                                                           
021500     IF FS-HORARIOS NOT EQUAL ZEROS GO TO 0100-MTG-FIM END-IF.            
021600     ADD 1 TO WRK-QTD-MTG.                                                
021700     SET IDX-MTG TO WRK-QTD-MTG.                                          
021800     MOVE MTG-SECTION-ID TO WRK-MT-SECTION-ID (IDX-MTG).                  
021900     MOVE MTG-START-HH   TO WRK-IDX-A.                                    
022000     MOVE MTG-START-MM   TO WRK-IDX-B.                                    
022100     COMPUTE WRK-MIN-INICIO = (WRK-IDX-A * 60) + WRK-IDX-B.               
022200     MOVE MTG-END-HH     TO WRK-IDX-A.                                    
022300     MOVE MTG-END-MM     TO WRK-IDX-B.                                    
022400     COMPUTE WRK-MIN-FIM = (WRK-IDX-A * 60) + WRK-IDX-B.                  
022500     COMPUTE WRK-MIN-DURACAO = WRK-MIN-FIM - WRK-MIN-INICIO.              
022600     MOVE WRK-MIN-INICIO TO WRK-MT-MIN-INICIO (IDX-MTG).                  
022700     MOVE WRK-MIN-FIM    TO WRK-MT-MIN-FIM    (IDX-MTG).                  
022800     COMPUTE WRK-MT-HORAS (IDX-MTG) ROUNDED =                             
022900             WRK-MIN-DURACAO / 60.                                        
023000     PERFORM 0110-ACHA-DIA-NUM.                                           
023100     MOVE WRK-DIA-COL TO WRK-MT-DIA-NUM (IDX-MTG).                        
023200     READ HORARIOS.                                                       
023300     GO TO 0100-MTG-LOOP.                                                 
023400 0100-MTG-FIM.                                                            
023500                                                                          
023600*-----------------------------------------------------------------        
023700 0100-INICIALIZAR-99-FIM                                 SECTION.         
023800*-----------------------------------------------------------------        
023900                                                                          
024000*-----------------------------------------------------------------        
024100 0110-ACHA-DIA-NUM                                       SECTION.         
024200*-----------------------------------------------------------------        
024300*---- TRADUZ MTG-DAY-OF-WEEK PARA O NUMERO DA COLUNA 1-5 (SEG A           
024400*---- SEX) USANDO A TABELA DE APOIO; OUTROS VALORES FICAM 99 E            
024500*---- SAO IGNORADOS NA CARGA DIARIA.                                      
024600                                                                          
024700     MOVE WRK-DIA-NUM-OUTRO TO WRK-DIA-COL.                               
024800     SET IDX-DIA TO 1.                                                    
024900 0110-LOOP.                                                               
025000     IF IDX-DIA > 5 GO TO 0110-FIM END-IF.                                
025100     IF WRK-DIA-NOME (IDX-DIA) EQUAL MTG-DAY-OF-WEEK                      
025200         MOVE WRK-DIA-NUM (IDX-DIA) TO WRK-DIA-COL                        
025300         GO TO 0110-FIM                                                   
025400     END-IF.                                                              
025500     SET IDX-DIA UP BY 1.                                                 
025600     GO TO 0110-LOOP.                                                     
025700 0110-FIM.                                                                
025800                                                                          
025900*-----------------------------------------------------------------        
026000 0110-ACHA-DIA-NUM-99-FIM                                SECTION.         
026100*-----------------------------------------------------------------        
026200                                                                          
026300*-----------------------------------------------------------------        
026400 0200-PROCESSAR                                          SECTION.         
026500*-----------------------------------------------------------------        
026600*---- RELATORIO 1: CARGA HORARIA SEMANAL POR PROFESSOR, NA ORDEM          
026700*---- DO ARQUIVO TEACHERS.DAT.                                            
026800                                                                          
026900     DISPLAY " ".                                                         
027000     DISPLAY "----- CARGA HORARIA DOS PROFESSORES -----".                 
027100     READ PROFESSORES.                                                    
027200 0200-LOOP.                                                               
027300     IF FS-PROFESSORES NOT EQUAL ZEROS GO TO 0200-FIM END-IF.             
027400     PERFORM 0210-CALC-CARGA-PROF.                                        
027500     PERFORM 0220-FORMATA-LINHA-PROF.                                     
027600     DISPLAY WRK-LINHA-PROF.                                              
027700     READ PROFESSORES.                                                    
027800     GO TO 0200-LOOP.                                                     
027900 0200-FIM.                                                                
028000                                                                          
028100*-----------------------------------------------------------------        
028200 0200-PROCESSAR-99-FIM                                   SECTION.         
028300*-----------------------------------------------------------------        
028400                                                                          
028500*-----------------------------------------------------------------        
028600 0210-CALC-CARGA-PROF                                    SECTION.         
028700*-----------------------------------------------------------------        
028800*---- ACUMULA HORAS SEMANAIS, SECOES ATRIBUIDAS E CARGA DIARIA            
028900*---- DO PROFESSOR TCH-ID, PERCORRENDO AS TURMAS E SEUS                   
029000*---- HORARIOS EM MEMORIA.                                                
029100                                                                          
029200     MOVE ZEROS TO WRK-SECOES-PROF.                                       
029300     MOVE ZEROS TO WRK-ACUM-HORAS.                                        
029400     MOVE ZEROS TO WRK-TAB-DIA-CARGA.                                     
029500                                                                          
029600     SET IDX-TUR TO 1.                                                    
029700 0210-TUR-LOOP.                                                           
029800     IF IDX-TUR > WRK-QTD-TUR GO TO 0210-TUR-FIM END-IF.                  
029900     IF WRK-TU-TEACHER-ID (IDX-TUR) EQUAL TCH-ID                          
030000         ADD 1 TO WRK-SECOES-PROF                                         
030100         PERFORM 0215-SOMA-HORAS-TURMA                                    
030200     END-IF.                                                              
030300     SET IDX-TUR UP BY 1.                                                 
030400     GO TO 0210-TUR-LOOP.                                                 
030500 0210-TUR-FIM.                                                            
030600                                                                          
030700*-----------------------------------------------------------------        
030800 0210-CALC-CARGA-PROF-99-FIM                             SECTION.         
030900*-----------------------------------------------------------------        
031000                                                                          
031100*-----------------------------------------------------------------        
031200 0215-SOMA-HORAS-TURMA                                   SECTION.         
031300*-----------------------------------------------------------------        
031400*---- SOMA OS HORARIOS DA TURMA WRK-TU-ID (IDX-TUR) NOS                   
031500*---- ACUMULADORES DE HORAS DO RELATORIO CORRENTE (PROFESSOR OU           
031600*---- SALA, CONFORME O PARAGRAFO CHAMADOR).                               
031700                                                                          
031800     SET IDX-MTG TO 1.                                                    
031900 0215-LOOP.                                                               
032000     IF IDX-MTG > WRK-QTD-MTG GO TO 0215-FIM END-IF.                      
032100     IF WRK-MT-SECTION-ID (IDX-MTG) EQUAL WRK-TU-ID (IDX-TUR)             
032200         ADD WRK-MT-HORAS (IDX-MTG) TO WRK-ACUM-HORAS                     
032300         IF WRK-MT-DIA-NUM (IDX-MTG) < 6                                  
032400             ADD WRK-MT-HORAS (IDX-MTG)                                   
032500                 TO WRK-DC-HORAS (WRK-MT-DIA-NUM (IDX-MTG))               
032600         END-IF                                                           
032700     END-IF.                                                              
032800     SET IDX-MTG UP BY 1.                                                 
032900     GO TO 0215-LOOP.                                                     
033000 0215-FIM.                                                                
033100                                                                          
033200*-----------------------------------------------------------------        
033300 0215-SOMA-HORAS-TURMA-99-FIM                            SECTION.         
033400*-----------------------------------------------------------------        
033500                                                                          
033600*-----------------------------------------------------------------        
033700 0220-FORMATA-LINHA-PROF                                 SECTION.         
033800*-----------------------------------------------------------------        
033900                                                                          
034000     MOVE SPACES TO WRK-LINHA-PROF.                                       
034100     MOVE TCH-ID            TO WRK-LP-ID.                                 
034200     MOVE TCH-NOME-COMPLETO TO WRK-LP-NOME.                               
034300     MOVE WRK-SECOES-PROF   TO WRK-LP-SECOES.                             
034400     MOVE WRK-ACUM-HORAS    TO WRK-LP-HORAS.                              
034500     COMPUTE WRK-LP-UTIL ROUNDED =                                        
034600             (WRK-ACUM-HORAS / WRK-CARGA-BASE-SEMANAL) * 100.             
034700     MOVE WRK-DC-HORAS (1) TO WRK-LP-DIAS (1).                            
034800     MOVE WRK-DC-HORAS (2) TO WRK-LP-DIAS (2).                            
034900     MOVE WRK-DC-HORAS (3) TO WRK-LP-DIAS (3).                            
035000     MOVE WRK-DC-HORAS (4) TO WRK-LP-DIAS (4).                            
035100     MOVE WRK-DC-HORAS (5) TO WRK-LP-DIAS (5).                            
035200                                                                          
035300*-----------------------------------------------------------------        
035400 0220-FORMATA-LINHA-PROF-99-FIM                          SECTION.         
035500*-----------------------------------------------------------------        
035600                                                                          
035700*-----------------------------------------------------------------        
035800 0400-PROCESSAR-SALAS                                    SECTION.         
035900*-----------------------------------------------------------------        
036000*---- RELATORIO 2: USO SEMANAL POR SALA, NA ORDEM DO ARQUIVO              
036100*---- CLASSROOMS.DAT, INCLUINDO CONTAGEM DE CHOQUES DE HORARIO.           
036200                                                                          
036300     DISPLAY " ".                                                         
036400     DISPLAY "----- USO DAS SALAS -----".                                 
036500     READ SALAS.                                                          
036600 0400-LOOP.                                                               
036700     IF FS-SALAS NOT EQUAL ZEROS GO TO 0400-FIM END-IF.                   
036800     PERFORM 0410-CALC-USO-SALA.                                          
036900     PERFORM 0450-CALC-OVERLAP.                                           
037000     PERFORM 0420-FORMATA-LINHA-SALA.                                     
037100     DISPLAY WRK-LINHA-SALA.                                              
037200     READ SALAS.                                                          
037300     GO TO 0400-LOOP.                                                     
037400 0400-FIM.                                                                
037500                                                                          
037600*-----------------------------------------------------------------        
037700 0400-PROCESSAR-SALAS-99-FIM                             SECTION.         
037800*-----------------------------------------------------------------        
037900                                                                          
038000*-----------------------------------------------------------------        
038100 0410-CALC-USO-SALA                                      SECTION.         
038200*-----------------------------------------------------------------        
038300*---- ACUMULA HORAS SEMANAIS E CARGA DIARIA DA SALA RM-ID,                
038400*---- REUTILIZANDO 0215-SOMA-HORAS-TURMA COM O ACUMULADOR DE              
038500*---- SALA NO LUGAR DO DE PROFESSOR.                                      
038600                                                                          
038700     MOVE ZEROS TO WRK-LS2-HORAS.                                         
038800     MOVE ZEROS TO WRK-TAB-DIA-CARGA.                                     
038900     MOVE ZEROS TO WRK-ACUM-HORAS.                                        
039000                                                                          
039100     SET IDX-TUR TO 1.                                                    
039200 0410-TUR-LOOP.                                                           
039300     IF IDX-TUR > WRK-QTD-TUR GO TO 0410-TUR-FIM END-IF.                  
039400     IF WRK-TU-ROOM-ID (IDX-TUR) EQUAL RM-ID                              
039500         PERFORM 0215-SOMA-HORAS-TURMA                                    
039600     END-IF.                                                              
039700     SET IDX-TUR UP BY 1.                                                 
039800     GO TO 0410-TUR-LOOP.                                                 
039900 0410-TUR-FIM.                                                            
040000                                                                          
040100     MOVE WRK-ACUM-HORAS TO WRK-LS2-HORAS.                                
040200                                                                          
040300*-----------------------------------------------------------------        
040400 0410-CALC-USO-SALA-99-FIM                               SECTION.         
040500*-----------------------------------------------------------------        
040600                                                                          
040700*-----------------------------------------------------------------        
040800 0420-FORMATA-LINHA-SALA                                 SECTION.         
040900*-----------------------------------------------------------------        
041000                                                                          
041100     MOVE SPACES TO WRK-LINHA-SALA.                                       
041200     MOVE RM-ID   TO WRK-LS2-ID.                                          
041300     MOVE RM-NAME TO WRK-LS2-NOME.                                        
041400     COMPUTE WRK-LS2-UTIL ROUNDED =                                       
041500             (WRK-LS2-HORAS / WRK-CARGA-BASE-SEMANAL) * 100.              
041600     MOVE WRK-OVERLAP-SALA TO WRK-LS2-OVERLAP.                            
041700     MOVE WRK-DC-HORAS (1) TO WRK-LS2-DIAS (1).                           
041800     MOVE WRK-DC-HORAS (2) TO WRK-LS2-DIAS (2).                           
041900     MOVE WRK-DC-HORAS (3) TO WRK-LS2-DIAS (3).                           
042000     MOVE WRK-DC-HORAS (4) TO WRK-LS2-DIAS (4).                           
042100     MOVE WRK-DC-HORAS (5) TO WRK-LS2-DIAS (5).                           
042200                                                                          
042300*-----------------------------------------------------------------        
042400 0420-FORMATA-LINHA-SALA-99-FIM                          SECTION.         
042500*-----------------------------------------------------------------        
042600                                                                          
042700*-----------------------------------------------------------------        
042800 0450-CALC-OVERLAP                                       SECTION.         
042900*-----------------------------------------------------------------        
043000*---- CONTA PARES DE HORARIOS DA SALA RM-ID NO MESMO DIA QUE SE           
043100*---- SOBREPOEM (VARREDURA INGENUA I<J, COMO NO ALGORITMO DE              
043200*---- CHOQUE DE MATRICULA).                                               
043300                                                                          
043400     MOVE ZEROS TO WRK-OVERLAP-SALA.                                      
043500     MOVE ZEROS TO WRK-QTD-MTG-SALA.                                      
043600                                                                          
043700     SET IDX-TUR TO 1.                                                    
043800 0450-TUR-LOOP.                                                           
043900     IF IDX-TUR > WRK-QTD-TUR GO TO 0450-TUR-FIM END-IF.                  
044000     IF WRK-TU-ROOM-ID (IDX-TUR) EQUAL RM-ID                              
044100         PERFORM 0455-COPIA-MTG-SALA                                      
044200     END-IF.                                                              
044300     SET IDX-TUR UP BY 1.                                                 
044400     GO TO 0450-TUR-LOOP.                                                 
044500 0450-TUR-FIM.                                                            
044600                                                                          
044700     MOVE 1 TO WRK-IDX-A.                                                 
044800 0450-A-LOOP.                                                             
044900     IF WRK-IDX-A > WRK-QTD-MTG-SALA GO TO 0450-A-FIM END-IF.             
045000     COMPUTE WRK-IDX-B = WRK-IDX-A + 1.                                   
045100 0450-B-LOOP.                                                             
045200     IF WRK-IDX-B > WRK-QTD-MTG-SALA GO TO 0450-B-FIM END-IF.             
045300     PERFORM 0460-TESTA-PAR.                                              
045400     ADD 1 TO WRK-IDX-B.                                                  
045500     GO TO 0450-B-LOOP.                                                   
045600 0450-B-FIM.                                                              
045700     ADD 1 TO WRK-IDX-A.                                                  
045800     GO TO 0450-A-LOOP.                                                   
045900 0450-A-FIM.                                                              
046000                                                                          
046100*-----------------------------------------------------------------        
046200 0450-CALC-OVERLAP-99-FIM                                SECTION.         
046300*-----------------------------------------------------------------        
046400                                                                          
046500*-----------------------------------------------------------------        
046600 0455-COPIA-MTG-SALA                                     SECTION.         
046700*-----------------------------------------------------------------        
046800*---- COPIA OS HORARIOS DA TURMA WRK-TU-ID (IDX-TUR) PARA A               
046900*---- TABELA TEMPORARIA DE PARES DA SALA, REAPROVEITANDO                  
047000*---- WRK-TAB-MTG COMO ORIGEM (APENAS OS INDICES SAO GRAVADOS             
047100*---- NA TABELA WRK-TAB-PAR-SALA).                                        
047200                                                                          
047300     SET IDX-MTG TO 1.                                                    
047400 0455-LOOP.                                                               
047500     IF IDX-MTG > WRK-QTD-MTG GO TO 0455-FIM END-IF.                      
047600     IF WRK-MT-SECTION-ID (IDX-MTG) EQUAL WRK-TU-ID (IDX-TUR)             
047700         ADD 1 TO WRK-QTD-MTG-SALA                                        
047800         SET IDX-PAR TO WRK-QTD-MTG-SALA                                  
047900         MOVE WRK-MT-DIA-NUM    (IDX-MTG)                                 
048000                             TO WRK-PAR-DIA      (IDX-PAR)                
048100         MOVE WRK-MT-MIN-INICIO (IDX-MTG)                                 
048200                             TO WRK-PAR-INICIO   (IDX-PAR)                
048300         MOVE WRK-MT-MIN-FIM    (IDX-MTG)                                 
048400                             TO WRK-PAR-FIM      (IDX-PAR)                
048500     END-IF.                                                              
048600     SET IDX-MTG UP BY 1.                                                 
048700     GO TO 0455-LOOP.                                                     
048800 0455-FIM.                                                                
048900                                                                          
049000*-----------------------------------------------------------------        
049100 0455-COPIA-MTG-SALA-99-FIM                               SECTION.        
049200*-----------------------------------------------------------------        
049300                                                                          
049400*-----------------------------------------------------------------        
049500 0460-TESTA-PAR                                          SECTION.         
049600*-----------------------------------------------------------------        
049700*---- TESTA SE OS HORARIOS WRK-IDX-A E WRK-IDX-B DA TABELA DE             
049800*---- PARES DA SALA SE CHOCAM (MESMO DIA, INTERVALOS SE                   
049900*---- CRUZANDO).                                                          
050000                                                                          
050100     IF WRK-PAR-DIA (WRK-IDX-A) NOT EQUAL WRK-PAR-DIA (WRK-IDX-B)         
050200         GO TO 0460-FIM                                                   
050300     END-IF.                                                              
050400     IF WRK-PAR-INICIO (WRK-IDX-A) < WRK-PAR-FIM (WRK-IDX-B)              
050500       AND WRK-PAR-FIM (WRK-IDX-A) > WRK-PAR-INICIO (WRK-IDX-B)           
050600         ADD 1 TO WRK-OVERLAP-SALA                                        
050700     END-IF.                                                              
050800 0460-FIM.                                                                
050900                                                                          
051000*-----------------------------------------------------------------        
051100 0460-TESTA-PAR-99-FIM                                   SECTION.         
051200*-----------------------------------------------------------------        
051300                                                                          
051400*-----------------------------------------------------------------        
051500 0900-FINALIZAR                                          SECTION.         
051600*-----------------------------------------------------------------        
051700                                                                          
051800     CLOSE TURMAS HORARIOS PROFESSORES SALAS.                             
051900     DISPLAY " ".                                                         
052000     DISPLAY "FIM DO RELATORIO DE OCUPACAO DE RECURSOS.".                 
052100     GOBACK.                                                              
052200                                                                          
052300*-----------------------------------------------------------------        
052400 0900-FINALIZAR-99-FIM                                   SECTION.         
052500*-----------------------------------------------------------------        
