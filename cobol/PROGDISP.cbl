000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGDISP.                                                    
000300 AUTHOR. L M COSTA.                                                       
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 2003-05-14.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O PROGRAMA: MONTAGEM DA TABELA DE DISPONIBILIDADE             
001000*----                                                                     
001100*--- AUTOR    : L M COSTA                                                 
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 2003-05-14                                                
001400*--- OBJETIVOS: SUBROTINA CHAMADA POR PROGGRADE NO INICIO DA              
001500*----    MONTAGEM AUTOMATICA DE GRADE, UMA VEZ PARA PROFESSORES           
001600*----    E UMA VEZ PARA SALAS. PARA CADA ENTIDADE, ABRE OS 5              
001700*----    DIAS UTEIS COM OS 7 HORARIOS-MARCA (09,10,11,13,14,15,           
001800*----    16) TODOS LIVRES E O CONTADOR DE HORAS-HOJE ZERADO.              
001900*----    O LAYOUT DA TABELA DEVOLVIDA E O DE BOKDISP.                     
002000*----                                                                     
002100*---------------------------------------------------                      
002200*-----------------------------------------------------------------        
002300*---- HISTORICO DE MANUTENCAO                                             
002400*-----------------------------------------------------------------        
002500*---- 2003-05-14 LMC CHAMADO-0356  PROGRAMA ORIGINAL.                     
002600*---- 2005-01-18 AJS CHAMADO-0389  REVISAO DE ROTINA - COMENTARIOS        
002700*----                 DO CABECALHO ATUALIZADOS PARA DOCUMENTAR            
002800*----                 O LAYOUT BOKDISP USADO NA DEVOLUCAO (A              
002900*----                 AUDITORIA DO ANO RECLAMOU QUE O CAMPO               
003000*----                 WRK-DISP-QTD-ENT NAO ESTAVA EXPLICADO).             
003100*---- 2007-02-27 RQP CHAMADO-0424  REVISAO CRUZADA COM PROGGRADE -        
003200*----                 CONFIRMADO QUE A AREA LK-DISP-FUNCAO SO             
003300*----                 ACEITA "P" OU "S", SEM OUTRO VALOR; NADA            
003400*----                 ALTERADO NO PROGRAMA.                               
003500*---- 2011-09-30 LMC CHAMADO-0502  PASSA A ZERAR TAMBEM O                 
003600*----                 CONTADOR WRK-DISP-HORAS-HOJE DE CADA DIA            
003700*----                 (ANTES SO ABRIA OS 7 HORARIOS).                     
003800*-----------------------------------------------------------------        
003900                                                                          
004000*-----------------------------------------------------------------        
004100 ENVIRONMENT                                             DIVISION.        
004200*-----------------------------------------------------------------        
004300                                                                          
004400*-----------------------------------------------------------------        
004500 CONFIGURATION                                           SECTION.         
004600*-----------------------------------------------------------------        
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900                                                                          
005000*-----------------------------------------------------------------        
005100 INPUT-OUTPUT                                            SECTION.         
005200*-----------------------------------------------------------------        
005300 FILE-CONTROL.                                                            
005400     SELECT PROFESSORES ASSIGN TO "TEACHERS"                              
005500            FILE STATUS IS FS-PROFESSORES.                                
005600     SELECT SALAS ASSIGN TO "CLASSROOMS"                                  
005700            FILE STATUS IS FS-SALAS.                                      
005800                                                                          
005900*-----------------------------------------------------------------        
006000 DATA                                                    DIVISION.        
006100*-----------------------------------------------------------------        
006200*-----------------------------------------------------------------        
006300 FILE                                                    SECTION.         
006400*-----------------------------------------------------------------        
006500 FD  PROFESSORES LABEL RECORD IS STANDARD.                                
006600 01  ARQ-REG-PRO. COPY "BOKPROF".                                         
006700                                                                          
006800 FD  SALAS LABEL RECORD IS STANDARD.                                      
006900 01  ARQ-REG-SAL. COPY "BOKSALA".                                         
007000                                                                          
007100*-----------------------------------------------------------------        
007200 WORKING-STORAGE                                         SECTION.         
007300*-----------------------------------------------------------------        
007400                                                                          
007500 COPY "APOIO".                                                            
007600                                                                          
007700 77  FS-PROFESSORES                      PIC 9(02).                       
007800 77  FS-SALAS                            PIC 9(02).                       
007900                                                                          
008000*---- VISAO EM BYTES DO TOTAL DE ENTIDADES MONTADAS NESTA                 
008100*---- CHAMADA - SO PARA CONFERENCIA DE TRILHA EM DEPURACAO.               
008200 01  WRK-TOTAL-MONTADO.                                                   
008300     05 WRK-TM-QTD                       PIC 9(04) COMP.                  
008400     05 FILLER                           PIC X(02).                       
008500 01  WRK-TOTAL-MONTADO-R REDEFINES WRK-TOTAL-MONTADO.                     
008600     05 WRK-TMR-BLOCO                    PIC X(06).                       
008700                                                                          
008800*---- VISAO EM BYTES DO ULTIMO ID DE ENTIDADE LIDO DO ARQUIVO -           
008900*---- SO PARA CONFERENCIA DE TRILHA EM DEPURACAO (UPSI-0).                
009000 01  WRK-ULTIMO-ID-LIDO.                                                  
009100     05 WRK-UID-VALOR                    PIC 9(09).                       
009200     05 FILLER                           PIC X(01).                       
009300 01  WRK-ULTIMO-ID-LIDO-R REDEFINES WRK-ULTIMO-ID-LIDO.                   
009400     05 WRK-UIDR-BLOCO                   PIC X(10).                       
009500                                                                          
009600*---- ECO DA FUNCAO RECEBIDA (P=PROFESSOR, R=SALA) - SO PARA              
009700*---- CONFERENCIA DE TRILHA EM DEPURACAO (UPSI-0).                        
009800 01  WRK-ECO-FUNCAO.                                                      
009900     05 WRK-EF-LETRA                     PIC X(01).                       
010000     05 FILLER                           PIC X(01).                       
010100 01  WRK-ECO-FUNCAO-R REDEFINES WRK-ECO-FUNCAO.                           
010200     05 WRK-EFR-BLOCO                    PIC X(02).                       
010300                                                                          
010400*-----------------------------------------------------------------        
010500 LINKAGE                                                 SECTION.         
010600*-----------------------------------------------------------------        
010700 01  LK-DISP-FUNCAO                      PIC X(01).                       
010800     88 LK-DISP-PROFESSORES                  VALUE "P".                   
010900     88 LK-DISP-SALAS                        VALUE "R".                   
011000                                                                          
011100 COPY "BOKDISP".                                                          
011200                                                                          
011300*-----------------------------------------------------------------        
011400 PROCEDURE DIVISION USING LK-DISP-FUNCAO                                  
011500                           WRK-DISPONIBILIDADE.                           
011600*-----------------------------------------------------------------        
011700                                                                          
011800*-----------------------------------------------------------------        
011900 0000-ENTRADA                                            SECTION.         
012000*-----------------------------------------------------------------        
012100                                                                          
012200     PERFORM 0050-ABRE-MARCAS.                                            
012300                                                                          
012400     MOVE LK-DISP-FUNCAO TO WRK-EF-LETRA.                                 
012500                                                                          
012600     EVALUATE TRUE                                                        
012700         WHEN LK-DISP-PROFESSORES                                         
012800             PERFORM 0100-MONTAR-PROF                                     
012900         WHEN LK-DISP-SALAS                                               
013000             PERFORM 0200-MONTAR-SALA                                     
013100         WHEN OTHER                                                       
013200             CONTINUE                                                     
013300     END-EVALUATE.                                                        
013400                                                                          
013500     MOVE WRK-DISP-QTD-ENT TO WRK-TM-QTD.                                 
013600                                                                          
013700     GOBACK.                                                              
013800                                                                          
013900*-----------------------------------------------------------------        
014000 0000-ENTRADA-99-FIM                                     SECTION.         
014100*-----------------------------------------------------------------        
014200                                                                          
014300*-----------------------------------------------------------------        
014400 0050-ABRE-MARCAS                                        SECTION.         
014500*-----------------------------------------------------------------        
014600*---- OS 7 VALORES DE HORA JA VEM FIXOS DA VALUE CLAUSE DO BOOK           
014700*---- (09,10,11,13,14,15,16) - NAO PRECISA MONTAR AQUI, SO                
014800*---- DOCUMENTANDO O PONTO ONDE A TABELA E CONSULTADA ABAIXO.             
014900                                                                          
015000     CONTINUE.                                                            
015100                                                                          
015200*-----------------------------------------------------------------        
015300 0050-ABRE-MARCAS-99-FIM                                 SECTION.         
015400*-----------------------------------------------------------------        
015500                                                                          
015600*-----------------------------------------------------------------        
015700 0100-MONTAR-PROF                                        SECTION.         
015800*-----------------------------------------------------------------        
015900                                                                          
016000     MOVE ZEROS TO WRK-DISP-QTD-ENT.                                      
016100     OPEN INPUT PROFESSORES.                                              
016200     READ PROFESSORES.                                                    
016300 0100-LOOP.                                                               
016400     IF FS-PROFESSORES NOT EQUAL ZEROS GO TO 0100-FIM END-IF.             
016500     ADD 1 TO WRK-DISP-QTD-ENT.                                           
016600     SET IDX-DISP-ENT TO WRK-DISP-QTD-ENT.                                
016700     MOVE TCH-ID TO WRK-DISP-ENTIDADE-ID (IDX-DISP-ENT).                  
016800     MOVE TCH-ID TO WRK-UID-VALOR.                                        
016900     PERFORM 0150-ABRE-SEMANA.                                            
017000     READ PROFESSORES.                                                    
017100     GO TO 0100-LOOP.                                                     
017200 0100-FIM.                                                                
017300     CLOSE PROFESSORES.                                                   
017400                                                                          
017500*-----------------------------------------------------------------        
017600 0100-MONTAR-PROF-99-FIM                                 SECTION.         
017700*-----------------------------------------------------------------        
017800                                                                          
017900*-----------------------------------------------------------------        
018000 0150-ABRE-SEMANA                                        SECTION.         
018100*-----------------------------------------------------------------        
018200*---- PARA A ENTIDADE CORRENTE (IDX-DISP-ENT), ABRE OS 5 DIAS             
018300*---- COM OS 7 HORARIOS LIVRES E HORAS-HOJE ZERADO.                       
018400                                                                          
018500     SET IDX-DISP-DIA TO 1.                                               
018600 0150-DIA-LOOP.                                                           
018700     IF IDX-DISP-DIA > 5 GO TO 0150-DIA-FIM END-IF.                       
018800     MOVE ZEROS                                                           
018900         TO WRK-DISP-HORAS-HOJE (IDX-DISP-ENT IDX-DISP-DIA).              
019000     SET IDX-DISP-SLOT TO 1.                                              
019100     SET IDX-MARCA TO 1.                                                  
019200 0150-SLOT-LOOP.                                                          
019300     IF IDX-DISP-SLOT > 7 GO TO 0150-SLOT-FIM END-IF.                     
019400     MOVE WRK-MARCA-HORA (IDX-MARCA)                                      
019500         TO WRK-DISP-HORA                                                 
019600            (IDX-DISP-ENT IDX-DISP-DIA IDX-DISP-SLOT).                    
019700     MOVE "S"                                                             
019800         TO WRK-DISP-LIVRE                                                
019900            (IDX-DISP-ENT IDX-DISP-DIA IDX-DISP-SLOT).                    
020000     SET IDX-DISP-SLOT UP BY 1.                                           
020100     SET IDX-MARCA UP BY 1.                                               
020200     GO TO 0150-SLOT-LOOP.                                                
020300 0150-SLOT-FIM.                                                           
020400     SET IDX-DISP-DIA UP BY 1.                                            
020500     GO TO 0150-DIA-LOOP.                                                 
020600 0150-DIA-FIM.                                                            
020700                                                                          
020800*-----------------------------------------------------------------        
020900 0150-ABRE-SEMANA-99-FIM                                 SECTION.         
021000*-----------------------------------------------------------------        
021100                                                                          
021200*-----------------------------------------------------------------        
021300 0200-MONTAR-SALA                                        SECTION.         
021400*-----------------------------------------------------------------        
021500                                                                          
021600     MOVE ZEROS TO WRK-DISP-QTD-ENT.                                      
021700     OPEN INPUT SALAS.                                                    
021800     READ SALAS.                                                          
021900 0200-LOOP.                                                               
022000     IF FS-SALAS NOT EQUAL ZEROS GO TO 0200-FIM END-IF.                   
022100     ADD 1 TO WRK-DISP-QTD-ENT.                                           
022200     SET IDX-DISP-ENT TO WRK-DISP-QTD-ENT.                                
022300     MOVE RM-ID TO WRK-DISP-ENTIDADE-ID (IDX-DISP-ENT).                   
022400     MOVE RM-ID TO WRK-UID-VALOR.                                         
022500     PERFORM 0150-ABRE-SEMANA.                                            
022600     READ SALAS.                                                          
022700     GO TO 0200-LOOP.                                                     
022800 0200-FIM.                                                                
022900     CLOSE SALAS.                                                         
023000                                                                          
023100*-----------------------------------------------------------------        
023200 0200-MONTAR-SALA-99-FIM                                 SECTION.         
023300*-----------------------------------------------------------------        
