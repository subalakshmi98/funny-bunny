000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGELEG.                                                    
000300 AUTHOR. A J SANTOS.                                                      
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1994-02-09.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O MODULO                                                      
001000*----                                                                     
001100*--- AUTOR    : A J SANTOS                                                
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1994-02-09                                                
001400*--- OBJETIVOS: LISTAR AS TURMAS DO SEMESTRE NAS QUAIS O ALUNO            
001500*----    AINDA PODE SE MATRICULAR - EXCLUI JA MATRICULADO, JA             
001600*----    APROVADO, TURMA CHEIA, PRE-REQUISITO PENDENTE E CHOQUE           
001700*----    DE HORARIO COM O QUADRO ATUAL DO ALUNO.                          
001800*----                                                                     
001900*---------------------------------------------------                      
002000*---------------------------------------------------                      
002100*---- DEFINICAO DE ARQUIVOS                                               
002200*----                                                                     
002300*---- ARQUIVO        TIPO I/O         BOOK                                
002400*---- ALUNOS            I             BOKALU                              
002500*---- TURMAS            I             BOKTURM                             
002600*---- MATRICULAS        I             BOKMATR                             
002700*---- HORARIOS          I             BOKHORA                             
002800*---- HISTORICO         I             BOKHIST                             
002900*---- DISCIPLINAS       I             BOKDISC                             
003000*---- PROFESSORES       I             BOKPROF                             
003100*---- SALAS             I             BOKSALA                             
003200*---------------------------------------------------                      
003300*-----------------------------------------------------------------        
003400*---- HISTORICO DE MANUTENCAO                                             
003500*-----------------------------------------------------------------        
003600*---- 1994-02-09 AJS CHAMADO-0032  PROGRAMA ORIGINAL.                     
003700*---- 1996-11-04 AJS CHAMADO-0112  INCLUIDA VERIFICACAO DE                
003800*----                 PRE-REQUISITO (CHAMA PROGVERI).                     
003900*---- 1999-01-11 AJS CHAMADO-0243  REVISAO Y2K - IDS E HORAS,             
004000*----                 SEM IMPACTO.                                        
004100*---- 2003-05-14 LMC CHAMADO-0356  INCLUIDO TESTE DE CHOQUE DE            
004200*----                 HORARIO CONTRA O QUADRO ATUAL DO ALUNO -            
004300*----                 ANTES SO OLHAVA VAGA E PRE-REQUISITO.               
004400*---- 2007-02-27 RQP CHAMADO-0421  TEXTO DE VAGAS PASSA A MOSTRAR         
004500*----                 "(CAPACIDADE INDEFINIDA)" QUANDO A TURMA            
004600*----                 NAO TEM SEC-CAPACITY INFORMADA (ZERO).              
004700*---- 2011-09-12 RQP CHAMADO-0518  CADA SECAO ELEGIVEL PASSA A            
004800*----                 MOSTRAR TAMBEM O QUADRO DE HORARIOS DA              
004900*----                 TURMA (JA ORDENADO POR DIA DA SEMANA), ANTES        
005000*----                 SO ERA USADO POR DENTRO PARA O TESTE DE             
005100*----                 CHOQUE DE HORARIO (0230-TESTA-CHOQUE), NUNCA        
005200*----                 APARECIA NA LISTAGEM.                               
005300*---- 2012-01-30 AJS CHAMADO-0519  TEXTO DE VAGAS CORRIGIDO PARA O        
005400*----                 MESMO CRITERIO DO PROGGRADE - O CHAMADO-0421        
005500*----                 TINHA FEITO ESTE MODULO MOSTRAR "CAPACIDADE         
005600*----                 INDEFINIDA" IGUAL AO QUADRO MESTRE, MAS ESTE        
005700*----                 PROGRAMA NUNCA E O QUADRO MESTRE; CAPACIDADE        
005800*----                 ZERO AGORA CAI SEMPRE EM "TURMA CHEIA".             
005900*-----------------------------------------------------------------        
006000                                                                          
006100*-----------------------------------------------------------------        
006200 ENVIRONMENT                                             DIVISION.        
006300*-----------------------------------------------------------------        
006400                                                                          
006500*-----------------------------------------------------------------        
006600 CONFIGURATION                                           SECTION.         
006700*-----------------------------------------------------------------        
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM.                                                  
007000                                                                          
007100*-----------------------------------------------------------------        
007200 INPUT-OUTPUT                                            SECTION.         
007300*-----------------------------------------------------------------        
007400 FILE-CONTROL.                                                            
007500     SELECT ALUNOS      ASSIGN TO "STUDENTS"                              
007600            FILE STATUS IS FS-ALUNOS.                                     
007700     SELECT TURMAS      ASSIGN TO "SECTIONS"                              
007800            FILE STATUS IS FS-TURMAS.                                     
007900     SELECT MATRICULAS  ASSIGN TO "ENROLLMENTS"                           
008000            FILE STATUS IS FS-MATRICULAS.                                 
008100     SELECT HORARIOS    ASSIGN TO "MEETINGS"                              
008200            FILE STATUS IS FS-HORARIOS.                                   
008300     SELECT HISTORICO   ASSIGN TO "HISTORY"                               
008400            FILE STATUS IS FS-HISTORICO.                                  
008500     SELECT DISCIPLINAS ASSIGN TO "COURSES"                               
008600            FILE STATUS IS FS-DISCIPLINAS.                                
008700     SELECT PROFESSORES ASSIGN TO "TEACHERS"                              
008800            FILE STATUS IS FS-PROFESSORES.                                
008900     SELECT SALAS       ASSIGN TO "CLASSROOMS"                            
009000            FILE STATUS IS FS-SALAS.                                      
009100                                                                          
009200*-----------------------------------------------------------------        
009300 DATA                                                    DIVISION.        
009400*-----------------------------------------------------------------        
009500*-----------------------------------------------------------------        
009600 FILE                                                    SECTION.         
009700*-----------------------------------------------------------------        
009800 FD  ALUNOS      LABEL RECORD IS STANDARD.                                
009900 01  ARQ-REG-ALU. COPY "BOKALU".                                          
010000                                                                          
010100 FD  TURMAS       LABEL RECORD IS STANDARD.                               
010200 01  ARQ-REG-TUR. COPY "BOKTURM".                                         
010300                                                                          
010400 FD  MATRICULAS   LABEL RECORD IS STANDARD.                               
010500 01  ARQ-REG-MAT. COPY "BOKMATR".                                         
010600                                                                          
010700 FD  HORARIOS     LABEL RECORD IS STANDARD.                               
010800 01  ARQ-REG-HOR. COPY "BOKHORA".                                         
010900                                                                          
011000 FD  HISTORICO    LABEL RECORD IS STANDARD.                               
011100 01  ARQ-REG-HIS. COPY "BOKHIST".                                         
011200                                                                          
011300 FD  DISCIPLINAS  LABEL RECORD IS STANDARD.                               
011400 01  ARQ-REG-DIS. COPY "BOKDISC".                                         
011500                                                                          
011600 FD  PROFESSORES  LABEL RECORD IS STANDARD.                               
011700 01  ARQ-REG-PRO. COPY "BOKPROF".                                         
011800                                                                          
011900 FD  SALAS        LABEL RECORD IS STANDARD.                               
012000 01  ARQ-REG-SAL. COPY "BOKSALA".                                         
012100                                                                          
012200*-----------------------------------------------------------------        
012300 WORKING-STORAGE                                         SECTION.         
012400*-----------------------------------------------------------------        
012500                                                                          
012600 COPY "APOIO".                                                            
012700                                                                          
012800 77  FS-ALUNOS                           PIC 9(02).                       
012900 77  FS-TURMAS                           PIC 9(02).                       
013000 77  FS-MATRICULAS                       PIC 9(02).                       
013100 77  FS-HORARIOS                         PIC 9(02).                       
013200 77  FS-HISTORICO                        PIC 9(02).                       
013300 77  FS-DISCIPLINAS                      PIC 9(02).                       
013400 77  FS-PROFESSORES                      PIC 9(02).                       
013500 77  FS-SALAS                            PIC 9(02).                       
013600                                                                          
013700 77  WRK-ALUNO-ID                        PIC 9(09) VALUE ZEROS.           
013800 77  WRK-ACHOU-ALUNO                     PIC X(01) VALUE "N".             
013900                                                                          
014000*---- GRUPO SO PARA EXPOR O SEMESTRE COMO TEXTO NO DISPLAY DE             
014100*---- DEPURACAO DO TRACE (UPSI NAO USADA NESTE MODULO, MAS O              
014200*---- REDEFINES FICA PRONTO PARA QUANDO PRECISAR).                        
014300 01  WRK-SEMESTRE-ID-GRUPO.                                               
014400     05 WRK-SEMESTRE-ID                  PIC 9(09) VALUE ZEROS.           
014500 01  WRK-SEMESTRE-ID-R REDEFINES WRK-SEMESTRE-ID-GRUPO.                   
014600     05 WRK-SEMESTRE-ID-TEXTO            PIC X(09).                       
014700 77  WRK-QTD-TUR                      PIC 9(04) COMP VALUE ZEROS.         
014800 77  WRK-QTD-MAT                      PIC 9(04) COMP VALUE ZEROS.         
014900 77  WRK-QTD-HOR                      PIC 9(04) COMP VALUE ZEROS.         
015000 77  WRK-QTD-HIS                      PIC 9(04) COMP VALUE ZEROS.         
015100 77  WRK-QTD-DIS                      PIC 9(04) COMP VALUE ZEROS.         
015200 77  WRK-QTD-PRO                      PIC 9(04) COMP VALUE ZEROS.         
015300 77  WRK-QTD-SAL                      PIC 9(04) COMP VALUE ZEROS.         
015400 77  WRK-QTD-ELEGIVEL                 PIC 9(04) COMP VALUE ZEROS.         
015500 77  WRK-CONT-MATRIC                  PIC 9(04) COMP VALUE ZEROS.         
015600 77  WRK-PULA                            PIC X(01) VALUE "N".             
015700 77  WRK-VERI-RESULT                     PIC X(01) VALUE "N".             
015800                                                                          
015900*---- TEXTO DE VAGAS SEGUE O MESMO CRITERIO DO PROGGRADE - ESTE           
016000*---- QUADRO NUNCA E O MESTRE, FLAG FICA SEMPRE "N" (CHAMADO-0518)        
016100 77  WRK-MOSTRA-CAP-INDEF                PIC X(01) VALUE "N".             
016200     88 WRK-CAP-INDEF-SIM                   VALUE "S".                    
016300     88 WRK-CAP-INDEF-NAO                   VALUE "N".                    
016400 77  WRK-DIA-ACHADO                      PIC 9(02) COMP.                  
016500                                                                          
016600*---- TABELAS EM MEMORIA - ARQUIVOS NAO INDEXADOS, CARGA TOTAL            
016700*---- E BUSCA POR VARREDURA (SEARCH) PARA CADA ID PROCURADO.              
016800 01  WRK-TAB-TUR-LIT.                                                     
016900     05 WRK-TAB-TUR OCCURS 500 TIMES INDEXED BY IDX-TUR.                  
017000         10 WRK-TUR-ID                     PIC 9(09).                     
017100         10 WRK-TUR-COURSE-ID              PIC 9(09).                     
017200         10 WRK-TUR-TEACHER-ID             PIC 9(09).                     
017300         10 WRK-TUR-ROOM-ID                PIC 9(09).                     
017400         10 WRK-TUR-SEM-ID                 PIC 9(09).                     
017500         10 WRK-TUR-CAP                    PIC 9(04).                     
017600 01  WRK-TAB-MAT-LIT.                                                     
017700     05 WRK-TAB-MAT OCCURS 3000 TIMES INDEXED BY IDX-MAT.                 
017800         10 WRK-MAT-SECTION-ID            PIC 9(09).                      
017900 01  WRK-TAB-HOR-LIT.                                                     
018000     05 WRK-TAB-HOR OCCURS 2000 TIMES INDEXED BY IDX-HOR.                 
018100         10 WRK-HOR-SECTION-ID            PIC 9(09).                      
018200         10 WRK-HOR-DIA                   PIC X(09).                      
018300         10 WRK-HOR-INICIO                PIC X(05).                      
018400         10 WRK-HOR-FIM                   PIC X(05).                      
018500 01  WRK-TAB-HIS-LIT.                                                     
018600     05 WRK-TAB-HIS OCCURS 3000 TIMES INDEXED BY IDX-HIS.                 
018700         10 WRK-HIS-DISC                  PIC 9(09).                      
018800         10 WRK-HIS-SEM                   PIC 9(09).                      
018900         10 WRK-HIS-SIT                   PIC X(10).                      
019000 01  WRK-TAB-DIS-LIT.                                                     
019100     05 WRK-TAB-DIS OCCURS 200 TIMES INDEXED BY IDX-DIS.                  
019200         10 WRK-DIS-ID                    PIC 9(09).                      
019300         10 WRK-DIS-CODE                  PIC X(10).                      
019400         10 WRK-DIS-NOME                  PIC X(30).                      
019500 01  WRK-TAB-PRO-LIT.                                                     
019600     05 WRK-TAB-PRO OCCURS 100 TIMES INDEXED BY IDX-PRO.                  
019700         10 WRK-PRO-ID                    PIC 9(09).                      
019800         10 WRK-PRO-NOME                  PIC X(40).                      
019900 01  WRK-TAB-SAL-LIT.                                                     
020000     05 WRK-TAB-SAL OCCURS 100 TIMES INDEXED BY IDX-SAL.                  
020100         10 WRK-SAL-ID                    PIC 9(09).                      
020200         10 WRK-SAL-NOME                  PIC X(20).                      
020300                                                                          
020400*---- VISAO ALTERNATIVA DA TABELA DE TURMAS, USADA SO PARA O              
020500*---- CONTADOR DE BYTES NO TRACE DE CARGA (DEPURACAO).                    
020600 01  WRK-TAB-TUR-BYTES REDEFINES WRK-TAB-TUR-LIT.                         
020700     05 FILLER OCCURS 500 TIMES          PIC X(49).                       
020800                                                                          
020900*---- "MEIO-DE-CAMPO" PARA GUARDAR OS HORARIOS DAS DISCIPLINAS            
021000*---- JA CURSADAS PELO ALUNO NESTE SEMESTRE (QUADRO ATUAL).               
021100 01  WRK-QUADRO-ATUAL.                                                    
021200     05 WRK-QTD-ATUAL                 PIC 9(04) COMP VALUE ZEROS.         
021300     05 WRK-ATUAL-ENT OCCURS 200 TIMES INDEXED BY IDX-ATU.                
021400         10 WRK-ATUAL-DIA                 PIC X(09).                      
021500         10 WRK-ATUAL-INICIO              PIC X(05).                      
021600         10 WRK-ATUAL-FIM                 PIC X(05).                      
021700                                                                          
021800 01  WRK-LINHA-SAIDA.                                                     
021900     05 WRK-LS-TURMA                     PIC 9(09).                       
022000     05 FILLER                           PIC X(01) VALUE SPACE.           
022100     05 WRK-LS-DISC                      PIC X(30).                       
022200     05 FILLER                           PIC X(01) VALUE SPACE.           
022300     05 WRK-LS-PROF                      PIC X(40).                       
022400     05 FILLER                           PIC X(01) VALUE SPACE.           
022500     05 WRK-LS-SALA                      PIC X(20).                       
022600     05 FILLER                           PIC X(01) VALUE SPACE.           
022700     05 WRK-LS-VAGAS                     PIC X(24).                       
022800 01  WRK-LINHA-SAIDA-R REDEFINES WRK-LINHA-SAIDA.                         
022900     05 FILLER                           PIC X(127).                      
023000                                                                          
023100*---- LINHA DE HORARIO SEPARADA, UMA POR REUNIAO DA SECAO                 
023200*---- ELEGIVEL (ITEM F DO FILTRO - HORARIO ORDENADO, CHAMADO-0519)        
023300 01  WRK-LINHA-HORARIO.                                                   
023400     05 WRK-LH-DIA                       PIC X(09).                       
023500     05 FILLER                           PIC X(01) VALUE SPACE.           
023600     05 WRK-LH-INICIO                    PIC X(05).                       
023700     05 FILLER                           PIC X(01) VALUE SPACE.           
023800     05 WRK-LH-FIM                       PIC X(05).                       
023900     05 FILLER                           PIC X(01).                       
024000 01  WRK-LINHA-HORARIO-R REDEFINES WRK-LINHA-HORARIO.                     
024100     05 WRK-LH-BLOCO                     PIC X(22).                       
024200                                                                          
024300*---- TABELA TEMPORARIA DAS REUNIOES DA SECAO ELEGIVEL ATUAL,             
024400*---- USADA PARA ORDENAR POR DIA DA SEMANA ANTES DE MOSTRAR.              
024500 01  WRK-TAB-REU.                                                         
024600     05 WRK-TR-QTD                       PIC 9(02) COMP.                  
024700     05 WRK-TR-LINHA OCCURS 10 TIMES.                                     
024800         10 WRK-TR-DIA-NUM               PIC 9(02) COMP.                  
024900         10 WRK-TR-DIA-NOME              PIC X(09).                       
025000         10 WRK-TR-INI                   PIC X(05).                       
025100         10 WRK-TR-FIM                   PIC X(05).                       
025200         10 FILLER                       PIC X(02).                       
025300 77  WRK-TR-I                            PIC 9(02) COMP.                  
025400 77  WRK-TR-J                            PIC 9(02) COMP.                  
025500 77  WRK-TR-MENOR-POS                    PIC 9(02) COMP.                  
025600 77  WRK-TR-TMP-DIA-NUM                  PIC 9(02) COMP.                  
025700 77  WRK-TR-TMP-DIA-NOME                 PIC X(09).                       
025800 77  WRK-TR-TMP-INI                      PIC X(05).                       
025900 77  WRK-TR-TMP-FIM                      PIC X(05).                       
026000                                                                          
026100*-----------------------------------------------------------------        
026200 SCREEN                                                  SECTION.         
026300*-----------------------------------------------------------------        
026400                                                                          
026500 01  SCR-TELA.                                                            
026600     05 BLANK SCREEN.                                                     
026700     05 LINE  01 COLUMN 01 ERASE EOL BACKGROUND-COLOR 3.                  
026800     05 LINE  01 COLUMN 22                                                
026900            VALUE "ELEGIBILIDADE DE MATRICULA" BACKGROUND-COLOR 3.        
027000                                                                          
027100 01  SCR-ENTRADA.                                                         
027200     05 LINE  03 COLUMN 10 VALUE "MATRICULA DO ALUNO (STU-ID) : ".        
027300     05 LINE  03 COLUMN 41 USING WRK-ALUNO-ID.                            
027400     05 LINE  04 COLUMN 10 VALUE "SEMESTRE (SEM-ID) ..........: ".        
027500     05 LINE  04 COLUMN 41 USING WRK-SEMESTRE-ID.                         
027600                                                                          
027700 01  SCR-RESULTADO.                                                       
027800     05 LINE  06 COLUMN 10 VALUE "TURMAS ELEGIVEIS ACHADAS : ".           
027900     05 LINE  06 COLUMN 41 FROM WRK-QTD-ELEGIVEL.                         
028000                                                                          
028100 01  SCR-RODAPE.                                                          
028200     05 LINE  23 COLUMN 9  VALUE "<<< APERTE ENTER >>> "                  
028300                        BACKGROUND-COLOR 2.                               
028400     05 LINE  24 COLUMN 9  VALUE "STATUS : " BACKGROUND-COLOR 4.          
028500     05 LINE  24 COLUMN 18 FROM WRK-MSG.                                  
028600                                                                          
028700*-----------------------------------------------------------------        
028800 PROCEDURE                                               DIVISION.        
028900*-----------------------------------------------------------------        
029000                                                                          
029100*-----------------------------------------------------------------        
029200 0100-INICIALIZAR                                        SECTION.         
029300*-----------------------------------------------------------------        
029400                                                                          
029500     DISPLAY SCR-TELA.                                                    
029600     DISPLAY SCR-ENTRADA.                                                 
029700     ACCEPT  SCR-ENTRADA.                                                 
029800                                                                          
029900     OPEN INPUT ALUNOS TURMAS MATRICULAS HORARIOS HISTORICO               
030000                DISCIPLINAS PROFESSORES SALAS.                            
030100                                                                          
030200     MOVE "N" TO WRK-ACHOU-ALUNO.                                         
030300     READ ALUNOS.                                                         
030400 0100-ALU-LOOP.                                                           
030500     IF FS-ALUNOS NOT EQUAL ZEROS GO TO 0100-ALU-FIM END-IF.              
030600     IF STU-ID EQUAL WRK-ALUNO-ID                                         
030700         MOVE "S" TO WRK-ACHOU-ALUNO                                      
030800         GO TO 0100-ALU-FIM                                               
030900     END-IF.                                                              
031000     READ ALUNOS.                                                         
031100     GO TO 0100-ALU-LOOP.                                                 
031200 0100-ALU-FIM.                                                            
031300                                                                          
031400     PERFORM 0110-CARGA-TURMAS.                                           
031500     PERFORM 0120-CARGA-MATRICULAS.                                       
031600     PERFORM 0130-CARGA-HORARIOS.                                         
031700     PERFORM 0140-CARGA-HISTORICO.                                        
031800     PERFORM 0150-CARGA-DISCIPLINAS.                                      
031900     PERFORM 0160-CARGA-PROFESSORES.                                      
032000     PERFORM 0170-CARGA-SALAS.                                            
032100     PERFORM 0180-MONTA-QUADRO-ATUAL.                                     
032200                                                                          
032300*-----------------------------------------------------------------        
032400 0100-INICIALIZAR-99-FIM                                 SECTION.         
032500*-----------------------------------------------------------------        
032600                                                                          
032700*-----------------------------------------------------------------        
032800 0110-CARGA-TURMAS                                       SECTION.         
032900*-----------------------------------------------------------------        
033000                                                                          
033100     MOVE ZEROS TO WRK-QTD-TUR.                                           
033200     READ TURMAS.                                                         
033300 0110-LOOP.                                                               
033400     IF FS-TURMAS NOT EQUAL ZEROS GO TO 0110-FIM END-IF.                  
033500     IF SEC-SEMESTER-ID EQUAL WRK-SEMESTRE-ID                             
033600         ADD 1 TO WRK-QTD-TUR                                             
033700         SET IDX-TUR TO WRK-QTD-TUR                                       
033800         MOVE SEC-ID          TO WRK-TUR-ID        (IDX-TUR)              
033900         MOVE SEC-COURSE-ID   TO WRK-TUR-COURSE-ID (IDX-TUR)              
034000         MOVE SEC-TEACHER-ID  TO WRK-TUR-TEACHER-ID (IDX-TUR)             
034100         MOVE SEC-ROOM-ID     TO WRK-TUR-ROOM-ID   (IDX-TUR)              
034200         MOVE SEC-SEMESTER-ID TO WRK-TUR-SEM-ID    (IDX-TUR)              
034300         MOVE SEC-CAPACITY    TO WRK-TUR-CAP       (IDX-TUR)              
034400     END-IF.                                                              
034500     READ TURMAS.                                                         
034600     GO TO 0110-LOOP.                                                     
034700 0110-FIM.                                                                
034800                                                                          
034900*-----------------------------------------------------------------        
035000 0110-CARGA-TURMAS-99-FIM                                SECTION.         
035100*-----------------------------------------------------------------        
035200                                                                          
035300*-----------------------------------------------------------------        
035400 0120-CARGA-MATRICULAS                                   SECTION.         
035500*-----------------------------------------------------------------        
035600                                                                          
035700     MOVE ZEROS TO WRK-QTD-MAT.                                           
035800     READ MATRICULAS.                                                     
035900 0120-LOOP.                                                               
036000     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0120-FIM END-IF.              
036100     IF ENR-STUDENT-ID EQUAL WRK-ALUNO-ID                                 
036200         ADD 1 TO WRK-QTD-MAT                                             
036300         SET IDX-MAT TO WRK-QTD-MAT                                       
036400         MOVE ENR-SECTION-ID TO WRK-MAT-SECTION-ID (IDX-MAT)              
036500     END-IF.                                                              
036600     READ MATRICULAS.                                                     
036700     GO TO 0120-LOOP.                                                     
036800 0120-FIM.                                                                
036900                                                                          
037000*-----------------------------------------------------------------        
037100 0120-CARGA-MATRICULAS-99-FIM                             SECTION.        
037200*-----------------------------------------------------------------        
037300                                                                          
037400*-----------------------------------------------------------------        
037500 0130-CARGA-HORARIOS                                     SECTION.         
037600*-----------------------------------------------------------------        
037700                                                                          
037800     MOVE ZEROS TO WRK-QTD-HOR.                                           
037900     READ HORARIOS.                                                       
038000 0130-LOOP.                                                               
038100     IF FS-HORARIOS NOT EQUAL ZEROS GO TO 0130-FIM END-IF.                
038200     ADD 1 TO WRK-QTD-HOR.                                                
038300     SET IDX-HOR TO WRK-QTD-HOR.                                          
038400     MOVE MTG-SECTION-ID  TO WRK-HOR-SECTION-ID (IDX-HOR).                
038500     MOVE MTG-DAY-OF-WEEK TO WRK-HOR-DIA        (IDX-HOR).                
038600     MOVE MTG-START-TIME  TO WRK-HOR-INICIO     (IDX-HOR).                
038700     MOVE MTG-END-TIME    TO WRK-HOR-FIM        (IDX-HOR).                
038800     READ HORARIOS.                                                       
038900     GO TO 0130-LOOP.                                                     
039000 0130-FIM.                                                                
039100                                                                          
039200*-----------------------------------------------------------------        
039300 0130-CARGA-HORARIOS-99-FIM                               SECTION.        
039400*-----------------------------------------------------------------        
039500                                                                          
039600*-----------------------------------------------------------------        
039700 0140-CARGA-HISTORICO                                    SECTION.         
039800*-----------------------------------------------------------------        
039900                                                                          
040000     MOVE ZEROS TO WRK-QTD-HIS.                                           
040100     READ HISTORICO.                                                      
040200 0140-LOOP.                                                               
040300     IF FS-HISTORICO NOT EQUAL ZEROS GO TO 0140-FIM END-IF.               
040400     IF HIST-STUDENT-ID EQUAL WRK-ALUNO-ID                                
040500         ADD 1 TO WRK-QTD-HIS                                             
040600         SET IDX-HIS TO WRK-QTD-HIS                                       
040700         MOVE HIST-COURSE-ID   TO WRK-HIS-DISC (IDX-HIS)                  
040800         MOVE HIST-SEMESTER-ID TO WRK-HIS-SEM  (IDX-HIS)                  
040900         MOVE HIST-STATUS      TO WRK-HIS-SIT  (IDX-HIS)                  
041000     END-IF.                                                              
041100     READ HISTORICO.                                                      
041200     GO TO 0140-LOOP.                                                     
041300 0140-FIM.                                                                
041400                                                                          
041500*-----------------------------------------------------------------        
041600 0140-CARGA-HISTORICO-99-FIM                              SECTION.        
041700*-----------------------------------------------------------------        
041800                                                                          
041900*-----------------------------------------------------------------        
042000 0150-CARGA-DISCIPLINAS                                  SECTION.         
042100*-----------------------------------------------------------------        
042200                                                                          
042300     MOVE ZEROS TO WRK-QTD-DIS.                                           
042400     READ DISCIPLINAS.                                                    
042500 0150-LOOP.                                                               
042600     IF FS-DISCIPLINAS NOT EQUAL ZEROS GO TO 0150-FIM END-IF.             
042700     ADD 1 TO WRK-QTD-DIS.                                                
042800     SET IDX-DIS TO WRK-QTD-DIS.                                          
042900     MOVE CRS-ID   TO WRK-DIS-ID   (IDX-DIS).                             
043000     MOVE CRS-CODE TO WRK-DIS-CODE (IDX-DIS).                             
043100     MOVE CRS-NAME TO WRK-DIS-NOME (IDX-DIS).                             
043200     READ DISCIPLINAS.                                                    
043300     GO TO 0150-LOOP.                                                     
043400 0150-FIM.                                                                
043500                                                                          
043600*-----------------------------------------------------------------        
043700 0150-CARGA-DISCIPLINAS-99-FIM                            SECTION.        
043800*-----------------------------------------------------------------        
043900                                                                          
044000*-----------------------------------------------------------------        
044100 0160-CARGA-PROFESSORES                                  SECTION.         
044200*-----------------------------------------------------------------        
044300                                                                          
044400     MOVE ZEROS TO WRK-QTD-PRO.                                           
044500     READ PROFESSORES.                                                    
044600 0160-LOOP.                                                               
044700     IF FS-PROFESSORES NOT EQUAL ZEROS GO TO 0160-FIM END-IF.             
044800     ADD 1 TO WRK-QTD-PRO.                                                
044900     SET IDX-PRO TO WRK-QTD-PRO.                                          
045000     MOVE TCH-ID            TO WRK-PRO-ID   (IDX-PRO).                    
045100     MOVE TCH-NOME-COMPLETO TO WRK-PRO-NOME (IDX-PRO).                    
045200     READ PROFESSORES.                                                    
045300     GO TO 0160-LOOP.                                                     
045400 0160-FIM.                                                                
045500                                                                          
045600*-----------------------------------------------------------------        
045700 0160-CARGA-PROFESSORES-99-FIM                            SECTION.        
045800*-----------------------------------------------------------------        
045900                                                                          
046000*-----------------------------------------------------------------        
046100 0170-CARGA-SALAS                                        SECTION.         
046200*-----------------------------------------------------------------        
046300                                                                          
046400     MOVE ZEROS TO WRK-QTD-SAL.                                           
046500     READ SALAS.                                                          
046600 0170-LOOP.                                                               
046700     IF FS-SALAS NOT EQUAL ZEROS GO TO 0170-FIM END-IF.                   
046800     ADD 1 TO WRK-QTD-SAL.                                                
046900     SET IDX-SAL TO WRK-QTD-SAL.                                          
047000     MOVE RM-ID   TO WRK-SAL-ID   (IDX-SAL).                              
047100     MOVE RM-NAME TO WRK-SAL-NOME (IDX-SAL).                              
047200     READ SALAS.                                                          
047300     GO TO 0170-LOOP.                                                     
047400 0170-FIM.                                                                
047500                                                                          
047600*-----------------------------------------------------------------        
047700 0170-CARGA-SALAS-99-FIM                                  SECTION.        
047800*-----------------------------------------------------------------        
047900                                                                          
048000*-----------------------------------------------------------------        
048100 0180-MONTA-QUADRO-ATUAL                                 SECTION.         
048200*-----------------------------------------------------------------        
048300*---- PERCORRE AS MATRICULAS DO ALUNO (TABELA JA CARREGADA) E             
048400*---- JUNTA OS HORARIOS DE CADA TURMA EM QUE ELE JA ESTA, PARA            
048500*---- SERVIR DE BASE DE COMPARACAO CONTRA CADA TURMA CANDIDATA.           
048600                                                                          
048700     MOVE ZEROS TO WRK-QTD-ATUAL.                                         
048800     SET IDX-MAT TO 1.                                                    
048900 0180-MAT-LOOP.                                                           
049000     IF IDX-MAT > WRK-QTD-MAT GO TO 0180-MAT-FIM END-IF.                  
049100     SET IDX-HOR TO 1.                                                    
049200 0180-HOR-LOOP.                                                           
049300     IF IDX-HOR > WRK-QTD-HOR GO TO 0180-HOR-FIM END-IF.                  
049400     IF WRK-HOR-SECTION-ID (IDX-HOR) EQUAL                                
049500                                 WRK-MAT-SECTION-ID (IDX-MAT)             
049600         ADD 1 TO WRK-QTD-ATUAL                                           
049700         SET IDX-ATU TO WRK-QTD-ATUAL                                     
049800         MOVE WRK-HOR-DIA (IDX-HOR) TO WRK-ATUAL-DIA (IDX-ATU)            
049900         MOVE WRK-HOR-INICIO (IDX-HOR) TO WRK-ATUAL-INICIO                
050000                                                 (IDX-ATU)                
050100         MOVE WRK-HOR-FIM (IDX-HOR) TO WRK-ATUAL-FIM (IDX-ATU)            
050200     END-IF.                                                              
050300     SET IDX-HOR UP BY 1.                                                 
050400     GO TO 0180-HOR-LOOP.                                                 
050500 0180-HOR-FIM.                                                            
050600     SET IDX-MAT UP BY 1.                                                 
050700     GO TO 0180-MAT-LOOP.                                                 
050800 0180-MAT-FIM.                                                            
050900                                                                          
051000*-----------------------------------------------------------------        
051100 0180-MONTA-QUADRO-ATUAL-99-FIM                           SECTION.        
051200*-----------------------------------------------------------------        
051300                                                                          
051400*-----------------------------------------------------------------        
051500 0200-PROCESSAR                                          SECTION.         
051600*-----------------------------------------------------------------        
051700*---- PASSA POR TODAS AS TURMAS DO SEMESTRE, NA ORDEM DO ARQUIVO,         
051800*---- APLICANDO OS FILTROS a) A f) DA ESPECIFICACAO DE NEGOCIO.           
051900                                                                          
052000     MOVE ZEROS TO WRK-QTD-ELEGIVEL.                                      
052100     SET IDX-TUR TO 1.                                                    
052200 0200-LOOP.                                                               
052300     IF IDX-TUR > WRK-QTD-TUR GO TO 0200-FIM END-IF.                      
052400     MOVE "N" TO WRK-PULA.                                                
052500                                                                          
052600*---- a) JA MATRICULADO NESTA TURMA                                       
052700     SET IDX-MAT TO 1.                                                    
052800 0200-A-LOOP.                                                             
052900     IF IDX-MAT > WRK-QTD-MAT GO TO 0200-A-FIM END-IF.                    
053000     IF WRK-MAT-SECTION-ID (IDX-MAT) EQUAL WRK-TUR-ID (IDX-TUR)           
053100         MOVE "S" TO WRK-PULA                                             
053200         GO TO 0200-A-FIM                                                 
053300     END-IF.                                                              
053400     SET IDX-MAT UP BY 1.                                                 
053500     GO TO 0200-A-LOOP.                                                   
053600 0200-A-FIM.                                                              
053700                                                                          
053800*---- b) DISCIPLINA DA TURMA JA APROVADA ATE ESTE SEMESTRE                
053900     IF WRK-PULA EQUAL "N"                                                
054000         SET IDX-HIS TO 1                                                 
054100         PERFORM 0210-TESTA-APROVADO UNTIL IDX-HIS > WRK-QTD-HIS          
054200                                          OR WRK-PULA EQUAL "S"           
054300     END-IF.                                                              
054400                                                                          
054500*---- c) TURMA CHEIA (CONTA MATRICULAS DE TODOS OS ALUNOS)                
054600     IF WRK-PULA EQUAL "N"                                                
054700         PERFORM 0220-CONTA-MATRICULADOS                                  
054800         IF WRK-TUR-CAP (IDX-TUR) NOT EQUAL ZEROS                         
054900           AND WRK-CONT-MATRIC NOT LESS THAN WRK-TUR-CAP (IDX-TUR)        
055000             MOVE "S" TO WRK-PULA                                         
055100         END-IF                                                           
055200     END-IF.                                                              
055300                                                                          
055400*---- d) CADEIA DE PRE-REQUISITO NAO SATISFEITA                           
055500     IF WRK-PULA EQUAL "N"                                                
055600         CALL "PROGVERI" USING WRK-ALUNO-ID                               
055700                               WRK-TUR-COURSE-ID (IDX-TUR)                
055800                               WRK-VERI-RESULT                            
055900         IF WRK-VERI-RESULT NOT EQUAL "S"                                 
056000             MOVE "S" TO WRK-PULA                                         
056100         END-IF                                                           
056200     END-IF.                                                              
056300                                                                          
056400*---- e) CHOQUE DE HORARIO COM O QUADRO ATUAL                             
056500     IF WRK-PULA EQUAL "N"                                                
056600         PERFORM 0230-TESTA-CHOQUE                                        
056700     END-IF.                                                              
056800                                                                          
056900*---- f) SOBREVIVEU AOS FILTROS - VAI PARA O RELATORIO                    
057000     IF WRK-PULA EQUAL "N"                                                
057100         PERFORM 0240-FORMATA-LINHA                                       
057200         ADD 1 TO WRK-QTD-ELEGIVEL                                        
057300     END-IF.                                                              
057400                                                                          
057500     SET IDX-TUR UP BY 1.                                                 
057600     GO TO 0200-LOOP.                                                     
057700 0200-FIM.                                                                
057800                                                                          
057900*-----------------------------------------------------------------        
058000 0200-PROCESSAR-99-FIM                                   SECTION.         
058100*-----------------------------------------------------------------        
058200                                                                          
058300*-----------------------------------------------------------------        
058400 0210-TESTA-APROVADO                                     SECTION.         
058500*-----------------------------------------------------------------        
058600                                                                          
058700     IF WRK-HIS-DISC (IDX-HIS) EQUAL WRK-TUR-COURSE-ID (IDX-TUR)          
058800       AND WRK-HIS-SIT (IDX-HIS) EQUAL "passed    "                       
058900       AND WRK-HIS-SEM (IDX-HIS) NOT GREATER THAN WRK-SEMESTRE-ID         
059000         MOVE "S" TO WRK-PULA                                             
059100     ELSE                                                                 
059200         SET IDX-HIS UP BY 1                                              
059300     END-IF.                                                              
059400                                                                          
059500*-----------------------------------------------------------------        
059600 0210-TESTA-APROVADO-99-FIM                               SECTION.        
059700*-----------------------------------------------------------------        
059800                                                                          
059900*-----------------------------------------------------------------        
060000 0220-CONTA-MATRICULADOS                                 SECTION.         
060100*-----------------------------------------------------------------        
060200*---- RELE O ARQUIVO DE MATRICULAS PARA CONTAR QUANTOS ALUNOS,            
060300*---- DE QUALQUER TURMA, JA ESTAO NESTA TURMA ESPECIFICA - O              
060400*---- RESUMO CARREGADO EM 0120 SO TEM AS MATRICULAS DESTE ALUNO.          
060500                                                                          
060600     MOVE ZEROS TO WRK-CONT-MATRIC.                                       
060700     CLOSE MATRICULAS.                                                    
060800     OPEN INPUT MATRICULAS.                                               
060900     READ MATRICULAS.                                                     
061000 0220-LOOP.                                                               
061100     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0220-FIM END-IF.              
061200     IF ENR-SECTION-ID EQUAL WRK-TUR-ID (IDX-TUR)                         
061300         ADD 1 TO WRK-CONT-MATRIC                                         
061400     END-IF.                                                              
061500     READ MATRICULAS.                                                     
061600     GO TO 0220-LOOP.                                                     
061700 0220-FIM.                                                                
061800     CLOSE MATRICULAS.                                                    
061900     OPEN INPUT MATRICULAS.                                               
062000                                                                          
062100*-----------------------------------------------------------------        
062200 0220-CONTA-MATRICULADOS-99-FIM                           SECTION.        
062300*-----------------------------------------------------------------        
062400                                                                          
062500*-----------------------------------------------------------------        
062600 0230-TESTA-CHOQUE                                       SECTION.         
062700*-----------------------------------------------------------------        
062800*---- COMPARA TODOS OS HORARIOS DA TURMA CANDIDATA CONTRA TODOS           
062900*---- OS HORARIOS DO QUADRO ATUAL - REGRA DE CHOQUE COMPARTILHADA         
063000*---- (MESMO DIA E startA < endB E endA > startB).                        
063100                                                                          
063200     SET IDX-HOR TO 1.                                                    
063300 0230-HOR-LOOP.                                                           
063400     IF IDX-HOR > WRK-QTD-HOR GO TO 0230-HOR-FIM END-IF.                  
063500     IF WRK-HOR-SECTION-ID (IDX-HOR) EQUAL WRK-TUR-ID (IDX-TUR)           
063600         SET IDX-ATU TO 1                                                 
063700         PERFORM 0235-COMPARA-UM UNTIL IDX-ATU > WRK-QTD-ATUAL            
063800                                     OR WRK-PULA EQUAL "S"                
063900     END-IF.                                                              
064000     SET IDX-HOR UP BY 1.                                                 
064100     GO TO 0230-HOR-LOOP.                                                 
064200 0230-HOR-FIM.                                                            
064300                                                                          
064400*-----------------------------------------------------------------        
064500 0230-TESTA-CHOQUE-99-FIM                                 SECTION.        
064600*-----------------------------------------------------------------        
064700                                                                          
064800*-----------------------------------------------------------------        
064900 0235-COMPARA-UM                                         SECTION.         
065000*-----------------------------------------------------------------        
065100                                                                          
065200     IF WRK-HOR-DIA (IDX-HOR) EQUAL WRK-ATUAL-DIA (IDX-ATU)               
065300       AND WRK-HOR-INICIO (IDX-HOR) LESS THAN                             
065400                                  WRK-ATUAL-FIM (IDX-ATU)                 
065500       AND WRK-HOR-FIM (IDX-HOR) GREATER THAN                             
065600                                  WRK-ATUAL-INICIO (IDX-ATU)              
065700         MOVE "S" TO WRK-PULA                                             
065800     ELSE                                                                 
065900         SET IDX-ATU UP BY 1                                              
066000     END-IF.                                                              
066100                                                                          
066200*-----------------------------------------------------------------        
066300 0235-COMPARA-UM-99-FIM                                   SECTION.        
066400*-----------------------------------------------------------------        
066500                                                                          
066600*-----------------------------------------------------------------        
066700 0240-FORMATA-LINHA                                      SECTION.         
066800*-----------------------------------------------------------------        
066900*---- MONTA A LINHA DE SAIDA: TURMA, DISCIPLINA, PROFESSOR,               
067000*---- SALA E TEXTO DE VAGAS DISPONIVEIS.                                  
067100                                                                          
067200     MOVE SPACES TO WRK-LINHA-SAIDA.                                      
067300     MOVE WRK-TUR-ID (IDX-TUR)        TO WRK-LS-TURMA.                    
067400                                                                          
067500     SET IDX-DIS TO 1.                                                    
067600 0240-DIS-LOOP.                                                           
067700     IF IDX-DIS > WRK-QTD-DIS GO TO 0240-DIS-FIM END-IF.                  
067800     IF WRK-DIS-ID (IDX-DIS) EQUAL WRK-TUR-COURSE-ID (IDX-TUR)            
067900         MOVE WRK-DIS-NOME (IDX-DIS) TO WRK-LS-DISC                       
068000         GO TO 0240-DIS-FIM                                               
068100     END-IF.                                                              
068200     SET IDX-DIS UP BY 1.                                                 
068300     GO TO 0240-DIS-LOOP.                                                 
068400 0240-DIS-FIM.                                                            
068500                                                                          
068600     SET IDX-PRO TO 1.                                                    
068700 0240-PRO-LOOP.                                                           
068800     IF IDX-PRO > WRK-QTD-PRO GO TO 0240-PRO-FIM END-IF.                  
068900     IF WRK-PRO-ID (IDX-PRO) EQUAL WRK-TUR-TEACHER-ID (IDX-TUR)           
069000         MOVE WRK-PRO-NOME (IDX-PRO) TO WRK-LS-PROF                       
069100         GO TO 0240-PRO-FIM                                               
069200     END-IF.                                                              
069300     SET IDX-PRO UP BY 1.                                                 
069400     GO TO 0240-PRO-LOOP.                                                 
069500 0240-PRO-FIM.                                                            
069600                                                                          
069700     SET IDX-SAL TO 1.                                                    
069800 0240-SAL-LOOP.                                                           
069900     IF IDX-SAL > WRK-QTD-SAL GO TO 0240-SAL-FIM END-IF.                  
070000     IF WRK-SAL-ID (IDX-SAL) EQUAL WRK-TUR-ROOM-ID (IDX-TUR)              
070100         MOVE WRK-SAL-NOME (IDX-SAL) TO WRK-LS-SALA                       
070200         GO TO 0240-SAL-FIM                                               
070300     END-IF.                                                              
070400     SET IDX-SAL UP BY 1.                                                 
070500     GO TO 0240-SAL-LOOP.                                                 
070600 0240-SAL-FIM.                                                            
070700                                                                          
070800     IF WRK-CAP-INDEF-SIM AND WRK-TUR-CAP (IDX-TUR) EQUAL ZEROS           
070900         MOVE "(CAPACIDADE INDEFINIDA)" TO WRK-LS-VAGAS                   
071000     ELSE                                                                 
071100         IF WRK-CONT-MATRIC NOT LESS THAN WRK-TUR-CAP (IDX-TUR)           
071200             MOVE "(TURMA CHEIA)" TO WRK-LS-VAGAS                         
071300         ELSE                                                             
071400             COMPUTE WRK-CONT-MATRIC ROUNDED =                            
071500                     WRK-TUR-CAP (IDX-TUR) - WRK-CONT-MATRIC              
071600             MOVE "VAGAS DISPONIVEIS" TO WRK-LS-VAGAS                     
071700         END-IF                                                           
071800     END-IF.                                                              
071900                                                                          
072000     DISPLAY WRK-LINHA-SAIDA.                                             
072100                                                                          
072200     PERFORM 0242-CARREGA-HORARIOS-SECAO.                                 
072300     PERFORM 0244-ORDENA-HORARIOS-SECAO.                                  
072400     PERFORM 0246-MOSTRA-HORARIOS-SECAO.                                  
072500                                                                          
072600*-----------------------------------------------------------------        
072700 0240-FORMATA-LINHA-99-FIM                                SECTION.        
072800*-----------------------------------------------------------------        
072900                                                                          
073000*-----------------------------------------------------------------        
073100 0242-CARREGA-HORARIOS-SECAO                             SECTION.         
073200*-----------------------------------------------------------------        
073300*---- COPIA PARA WRK-TAB-REU AS REUNIOES DA SECAO ELEGIVEL ATUAL,         
073400*---- JA CARREGADAS EM WRK-TAB-HOR (0130-CARGA-HORARIOS), E               
073500*---- RESOLVE O NUMERO DO DIA (WRK-TAB-DIAS DO BOOK APOIO) PARA           
073600*---- PODER ORDENAR DEPOIS (CHAMADO-0518).                                
073700                                                                          
073800     MOVE ZEROS TO WRK-TR-QTD.                                            
073900     SET IDX-HOR TO 1.                                                    
074000 0242-LOOP.                                                               
074100     IF IDX-HOR > WRK-QTD-HOR GO TO 0242-FIM END-IF.                      
074200     IF WRK-HOR-SECTION-ID (IDX-HOR) EQUAL WRK-TUR-ID (IDX-TUR)           
074300       AND WRK-TR-QTD < 10                                                
074400         ADD 1 TO WRK-TR-QTD                                              
074500         PERFORM 0243-ACHA-DIA-NUM                                        
074600         MOVE WRK-DIA-ACHADO TO WRK-TR-DIA-NUM  (WRK-TR-QTD)              
074700         MOVE WRK-HOR-DIA    (IDX-HOR)                                    
074800                           TO WRK-TR-DIA-NOME (WRK-TR-QTD)                
074900         MOVE WRK-HOR-INICIO (IDX-HOR)                                    
075000                           TO WRK-TR-INI      (WRK-TR-QTD)                
075100         MOVE WRK-HOR-FIM    (IDX-HOR)                                    
075200                           TO WRK-TR-FIM      (WRK-TR-QTD)                
075300     END-IF.                                                              
075400     SET IDX-HOR UP BY 1.                                                 
075500     GO TO 0242-LOOP.                                                     
075600 0242-FIM.                                                                
075700                                                                          
075800*-----------------------------------------------------------------        
075900 0242-CARREGA-HORARIOS-SECAO-99-FIM                      SECTION.         
076000*-----------------------------------------------------------------        
076100                                                                          
076200*-----------------------------------------------------------------        
076300 0243-ACHA-DIA-NUM                                       SECTION.         
076400*-----------------------------------------------------------------        
076500                                                                          
076600     MOVE WRK-DIA-NUM-OUTRO TO WRK-DIA-ACHADO.                            
076700     SET IDX-DIA TO 1.                                                    
076800 0243-LOOP.                                                               
076900     IF IDX-DIA > 5 GO TO 0243-FIM END-IF.                                
077000     IF WRK-DIA-NOME (IDX-DIA) EQUAL WRK-HOR-DIA (IDX-HOR)                
077100         MOVE WRK-DIA-NUM (IDX-DIA) TO WRK-DIA-ACHADO                     
077200         GO TO 0243-FIM                                                   
077300     END-IF.                                                              
077400     SET IDX-DIA UP BY 1.                                                 
077500     GO TO 0243-LOOP.                                                     
077600 0243-FIM.                                                                
077700                                                                          
077800*-----------------------------------------------------------------        
077900 0243-ACHA-DIA-NUM-99-FIM                                SECTION.         
078000*-----------------------------------------------------------------        
078100                                                                          
078200*-----------------------------------------------------------------        
078300 0244-ORDENA-HORARIOS-SECAO                              SECTION.         
078400*-----------------------------------------------------------------        
078500*---- ORDENACAO POR SELECAO, CRESCENTE PELO NUMERO DO DIA. A              
078600*---- TROCA E FEITA NO MESMO PARAGRAFO (SEM PERFORM SEPARADO)             
078700*---- PARA NAO PRECISAR DE VARIAVEL DE TRABALHO EMPRESTADA DE UM          
078800*---- LACO QUE CONTINUA RODANDO DEPOIS.                                   
078900                                                                          
079000     MOVE 1 TO WRK-TR-I.                                                  
079100 0244-OUTER-LOOP.                                                         
079200     IF WRK-TR-I >= WRK-TR-QTD GO TO 0244-OUTER-FIM END-IF.               
079300     MOVE WRK-TR-I TO WRK-TR-MENOR-POS.                                   
079400     COMPUTE WRK-TR-J = WRK-TR-I + 1.                                     
079500 0244-INNER-LOOP.                                                         
079600     IF WRK-TR-J > WRK-TR-QTD GO TO 0244-INNER-FIM END-IF.                
079700     IF WRK-TR-DIA-NUM (WRK-TR-J) <                                       
079800                     WRK-TR-DIA-NUM (WRK-TR-MENOR-POS)                    
079900         MOVE WRK-TR-J TO WRK-TR-MENOR-POS                                
080000     END-IF.                                                              
080100     ADD 1 TO WRK-TR-J.                                                   
080200     GO TO 0244-INNER-LOOP.                                               
080300 0244-INNER-FIM.                                                          
080400     IF WRK-TR-MENOR-POS NOT EQUAL WRK-TR-I                               
080500         MOVE WRK-TR-DIA-NUM  (WRK-TR-I) TO WRK-TR-TMP-DIA-NUM            
080600         MOVE WRK-TR-DIA-NOME (WRK-TR-I) TO WRK-TR-TMP-DIA-NOME           
080700         MOVE WRK-TR-INI      (WRK-TR-I) TO WRK-TR-TMP-INI                
080800         MOVE WRK-TR-FIM      (WRK-TR-I) TO WRK-TR-TMP-FIM                
080900         MOVE WRK-TR-DIA-NUM  (WRK-TR-MENOR-POS)                          
081000                            TO WRK-TR-DIA-NUM  (WRK-TR-I)                 
081100         MOVE WRK-TR-DIA-NOME (WRK-TR-MENOR-POS)                          
081200                            TO WRK-TR-DIA-NOME (WRK-TR-I)                 
081300         MOVE WRK-TR-INI      (WRK-TR-MENOR-POS)                          
081400                            TO WRK-TR-INI      (WRK-TR-I)                 
081500         MOVE WRK-TR-FIM      (WRK-TR-MENOR-POS)                          
081600                            TO WRK-TR-FIM      (WRK-TR-I)                 
081700         MOVE WRK-TR-TMP-DIA-NUM                                          
081800                            TO WRK-TR-DIA-NUM  (WRK-TR-MENOR-POS)         
081900         MOVE WRK-TR-TMP-DIA-NOME                                         
082000                            TO WRK-TR-DIA-NOME (WRK-TR-MENOR-POS)         
082100         MOVE WRK-TR-TMP-INI                                              
082200                            TO WRK-TR-INI      (WRK-TR-MENOR-POS)         
082300         MOVE WRK-TR-TMP-FIM                                              
082400                            TO WRK-TR-FIM      (WRK-TR-MENOR-POS)         
082500     END-IF.                                                              
082600     ADD 1 TO WRK-TR-I.                                                   
082700     GO TO 0244-OUTER-LOOP.                                               
082800 0244-OUTER-FIM.                                                          
082900                                                                          
083000*-----------------------------------------------------------------        
083100 0244-ORDENA-HORARIOS-SECAO-99-FIM                       SECTION.         
083200*-----------------------------------------------------------------        
083300                                                                          
083400*-----------------------------------------------------------------        
083500 0246-MOSTRA-HORARIOS-SECAO                              SECTION.         
083600*-----------------------------------------------------------------        
083700                                                                          
083800     MOVE 1 TO WRK-TR-I.                                                  
083900 0246-LOOP.                                                               
084000     IF WRK-TR-I > WRK-TR-QTD GO TO 0246-FIM END-IF.                      
084100     MOVE SPACES TO WRK-LINHA-HORARIO.                                    
084200     MOVE WRK-TR-DIA-NOME (WRK-TR-I) TO WRK-LH-DIA.                       
084300     MOVE WRK-TR-INI (WRK-TR-I) TO WRK-LH-INICIO.                         
084400     MOVE WRK-TR-FIM (WRK-TR-I) TO WRK-LH-FIM.                            
084500     DISPLAY WRK-LINHA-HORARIO.                                           
084600     ADD 1 TO WRK-TR-I.                                                   
084700     GO TO 0246-LOOP.                                                     
084800 0246-FIM.                                                                
084900                                                                          
085000*-----------------------------------------------------------------        
085100 0246-MOSTRA-HORARIOS-SECAO-99-FIM                       SECTION.         
085200*-----------------------------------------------------------------        
085300                                                                          
085400*-----------------------------------------------------------------        
085500 0300-FINALIZAR                                          SECTION.         
085600*-----------------------------------------------------------------        
085700                                                                          
085800     DISPLAY SCR-RESULTADO.                                               
085900     IF WRK-ACHOU-ALUNO NOT EQUAL "S"                                     
086000         MOVE WRK-MSG-ALUNO-NAO-ACHADO TO WRK-MSG                         
086100     ELSE                                                                 
086200         IF WRK-QTD-ELEGIVEL EQUAL ZEROS                                  
086300             MOVE WRK-MSG-NENHUMA-ELEG TO WRK-MSG                         
086400         ELSE                                                             
086500             MOVE WRK-MSG-OK TO WRK-MSG                                   
086600         END-IF                                                           
086700     END-IF.                                                              
086800     PERFORM 0900-MOSTRA.                                                 
086900                                                                          
087000     CLOSE ALUNOS TURMAS MATRICULAS HORARIOS HISTORICO                    
087100           DISCIPLINAS PROFESSORES SALAS.                                 
087200                                                                          
087300     GOBACK.                                                              
087400                                                                          
087500*-----------------------------------------------------------------        
087600 0300-FINALIZAR-99-FIM                                   SECTION.         
087700*-----------------------------------------------------------------        
087800                                                                          
087900*-----------------------------------------------------------------        
088000 0900-MOSTRA                                             SECTION.         
088100*-----------------------------------------------------------------        
088200                                                                          
088300     ACCEPT SCR-RODAPE.                                                   
088400                                                                          
088500*-----------------------------------------------------------------        
088600 0900-MOSTRA-99-FIM                                      SECTION.         
088700*-----------------------------------------------------------------        
