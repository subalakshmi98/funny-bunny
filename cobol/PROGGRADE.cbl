000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGGRADE.                                                   
000300 AUTHOR. L M COSTA.                                                       
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 2003-06-10.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O PROGRAMA                                                    
001000*----                                                                     
001100*--- AUTOR    : L M COSTA                                                 
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 2003-06-10                                                
001400*--- OBJETIVOS: GERA O QUADRO DE HORARIOS DO SEMESTRE (CRIA AS            
001500*----    TURMAS E SEUS HORARIOS SEMANAIS, UMA POR DISCIPLINA              
001600*----    OFERECIDA) E IMPRIME OS 3 RELATORIOS DE CONFERENCIA:             
001700*----    QUADRO MESTRE, QUADRO POR PROFESSOR E QUADRO POR CURSO.          
001800*----    COORDENA AS SUBROTINAS PROGOFER/PROGDISP/PROGALOC/               
001900*----    PROGMONT, QUE FAZEM O TRABALHO PESADO.                           
002000*----                                                                     
002100*---------------------------------------------------                      
002200*---------------------------------------------------                      
002300*---- DEFINICAO DE ARQUIVOS                                               
002400*----                                                                     
002500*---- ARQUIVO        TIPO I/O         BOOK                                
002600*---- SEMESTRES          I            BOKSEM                              
002700*---- DISCIPLINAS        I            BOKDISC                             
002800*---- PROFESSORES        I            BOKPROF                             
002900*---- SALAS              I            BOKSALA                             
003000*---- TURMAS             I            BOKTURM  (GRAVADA PELO              
003100*----                                  PROGOFER, NAO POR ESTE             
003200*----                                  PROGRAMA DIRETAMENTE)              
003300*---- HORARIOS           I            BOKHORA  (GRAVADA PELO              
003400*----                                  PROGMONT)                          
003500*---- MATRICULAS         I            BOKMATR                             
003600*---------------------------------------------------                      
003700*-----------------------------------------------------------------        
003800*---- HISTORICO DE MANUTENCAO                                             
003900*-----------------------------------------------------------------        
004000*---- 2003-06-10 LMC CHAMADO-0358  PROGRAMA ORIGINAL - GERACAO            
004100*----                 AUTOMATICA DE TURMA/HORARIO POR SEMESTRE E          
004200*----                 OS 3 RELATORIOS DE CONFERENCIA.                     
004300*---- 2005-10-04 LMC CHAMADO-0401  SALA PASSA A TER ANDAR                 
004400*----                 (RM-FLOOR) - SEM IMPACTO NESTE PROGRAMA.            
004500*---- 2008-10-02 LMC CHAMADO-0447  RELATORIOS MESTRE E DE CURSO           
004600*----                 PASSAM A ORDENAR O QUADRO POR DIA DA SEMANA         
004700*----                 (WRK-TAB-DIAS DO BOOK APOIO) E MOSTRAR O            
004800*----                 HORARIO NO FORMATO AM/PM, EM VEZ DE HH:MM.          
004900*---- 2009-03-16 RQP CHAMADO-0483  RECLAMACAO DE PROFESSOR SOBRE          
005000*----                 A CONTAGEM DE MATRICULADOS NO QUADRO DELE -         
005100*----                 INVESTIGADO, A CONTAGEM SEMPRE CASOU                
005200*----                 ENR-COURSE-ID COM A TURMA (NAO DEVERIA).            
005300*----                 CHAMADO FECHADO SEM CORRECAO - RELATORIO JA         
005400*----                 EM PRODUCAO HA ANOS, RISCO DE MUDAR OS              
005500*----                 NUMEROS QUE O DEPARTAMENTO JA CONHECE.              
005600*----                 VER PARAGRAFO 0230-REL-PROFESSOR.                   
005700*---- 2011-09-30 LMC CHAMADO-0502  GERACAO PASSA A USAR O                 
005800*----                 PROGRAND NA ESCOLHA DO DIA/BLOCO DE                 
005900*----                 HORARIO (VER PROGMONT).                             
006000*-----------------------------------------------------------------        
006100                                                                          
006200*-----------------------------------------------------------------        
006300 ENVIRONMENT                                             DIVISION.        
006400*-----------------------------------------------------------------        
006500                                                                          
006600*-----------------------------------------------------------------        
006700 CONFIGURATION                                           SECTION.         
006800*-----------------------------------------------------------------        
006900 SPECIAL-NAMES.                                                           
007000     C01 IS TOP-OF-FORM.                                                  
007100                                                                          
007200*-----------------------------------------------------------------        
007300 INPUT-OUTPUT                                            SECTION.         
007400*-----------------------------------------------------------------        
007500 FILE-CONTROL.                                                            
007600     SELECT SEMESTRES   ASSIGN TO "SEMESTERS"                             
007700            FILE STATUS IS FS-SEMESTRES.                                  
007800     SELECT DISCIPLINAS ASSIGN TO "COURSES"                               
007900            FILE STATUS IS FS-DISCIPLINAS.                                
008000     SELECT PROFESSORES ASSIGN TO "TEACHERS"                              
008100            FILE STATUS IS FS-PROFESSORES.                                
008200     SELECT SALAS       ASSIGN TO "CLASSROOMS"                            
008300            FILE STATUS IS FS-SALAS.                                      
008400     SELECT TURMAS      ASSIGN TO "SECTIONS"                              
008500            FILE STATUS IS FS-TURMAS.                                     
008600     SELECT HORARIOS    ASSIGN TO "MEETINGS"                              
008700            FILE STATUS IS FS-HORARIOS.                                   
008800     SELECT MATRICULAS  ASSIGN TO "ENROLLMENTS"                           
008900            FILE STATUS IS FS-MATRICULAS.                                 
009000                                                                          
009100*-----------------------------------------------------------------        
009200 DATA                                                    DIVISION.        
009300*-----------------------------------------------------------------        
009400                                                                          
009500*-----------------------------------------------------------------        
009600 FILE                                                    SECTION.         
009700*-----------------------------------------------------------------        
009800 FD  SEMESTRES    LABEL RECORD IS STANDARD.                               
009900 01  ARQ-REG-SEM. COPY "BOKSEM".                                          
010000                                                                          
010100 FD  DISCIPLINAS  LABEL RECORD IS STANDARD.                               
010200 01  ARQ-REG-DIS. COPY "BOKDISC".                                         
010300                                                                          
010400 FD  PROFESSORES  LABEL RECORD IS STANDARD.                               
010500 01  ARQ-REG-PRO. COPY "BOKPROF".                                         
010600                                                                          
010700 FD  SALAS        LABEL RECORD IS STANDARD.                               
010800 01  ARQ-REG-SAL. COPY "BOKSALA".                                         
010900                                                                          
011000 FD  TURMAS       LABEL RECORD IS STANDARD.                               
011100 01  ARQ-REG-TUR. COPY "BOKTURM".                                         
011200                                                                          
011300 FD  HORARIOS     LABEL RECORD IS STANDARD.                               
011400 01  ARQ-REG-HOR. COPY "BOKHORA".                                         
011500                                                                          
011600 FD  MATRICULAS   LABEL RECORD IS STANDARD.                               
011700 01  ARQ-REG-MAT. COPY "BOKMATR".                                         
011800                                                                          
011900*-----------------------------------------------------------------        
012000 WORKING-STORAGE                                         SECTION.         
012100*-----------------------------------------------------------------        
012200                                                                          
012300 COPY "APOIO".                                                            
012400                                                                          
012500 77  FS-SEMESTRES                       PIC 9(02).                        
012600 77  FS-DISCIPLINAS                     PIC 9(02).                        
012700 77  FS-PROFESSORES                     PIC 9(02).                        
012800 77  FS-SALAS                           PIC 9(02).                        
012900 77  FS-TURMAS                          PIC 9(02).                        
013000 77  FS-HORARIOS                        PIC 9(02).                        
013100 77  FS-MATRICULAS                      PIC 9(02).                        
013200                                                                          
013300*---- ENTRADA DO OPERADOR (TELA UNICA, 4 OPCOES).                         
013400 77  WRK-OPCAO                          PIC X(01).                        
013500     88 WRK-OPC-GERAR                       VALUE "1".                    
013600     88 WRK-OPC-MESTRE                      VALUE "2".                    
013700     88 WRK-OPC-PROFESSOR                   VALUE "3".                    
013800     88 WRK-OPC-CURSO                       VALUE "4".                    
013900 77  WRK-SEM-ID                         PIC 9(09) VALUE ZEROS.            
014000 77  WRK-TELA-PROF-ID                   PIC 9(09) VALUE ZEROS.            
014100                                                                          
014200 77  WRK-QTD-CRIADAS                    PIC 9(04) COMP                    
014300                                             VALUE ZEROS.                 
014400 77  WRK-ACHOU-TURMA-CURSO              PIC X(01).                        
014500 77  WRK-REL-CURSO-ID                   PIC 9(09).                        
014600 77  WRK-DIA-ACHADO                     PIC 9(02) COMP.                   
014700                                                                          
014800*---- ESPELHO DA LINKAGE DO PROGOFER (SELECIONAR/LIMPAR/CRIAR/            
014900*---- FINALIZAR TURMAS DO SEMESTRE).                                      
015000 77  WRK-OF-FUNCAO                      PIC X(01).                        
015100     88 WRK-OF-SELECIONAR                   VALUE "S".                    
015200     88 WRK-OF-LIMPAR                       VALUE "L".                    
015300     88 WRK-OF-CRIAR                        VALUE "C".                    
015400     88 WRK-OF-FINALIZAR                    VALUE "F".                    
015500 77  WRK-OF-SEMESTRE-ID                 PIC 9(09).                        
015600 77  WRK-OF-QTD-CURSOS                  PIC 9(04) COMP.                   
015700 01  WRK-OF-TAB-CURSOS.                                                   
015800     05 WRK-OC-LINHA OCCURS 200 TIMES.                                    
015900         10 WRK-OC-ID                   PIC 9(09).                        
016000         10 WRK-OC-CODE                 PIC X(10).                        
016100         10 WRK-OC-NAME                 PIC X(30).                        
016200         10 WRK-OC-CREDITS               PIC 9(02)V9.                     
016300         10 WRK-OC-HOURS-WEEK           PIC 9(02).                        
016400         10 WRK-OC-SPEC-ID              PIC 9(09).                        
016500*---- RESERVA - NAO FAZ PARTE DA LINKAGE DO PROGOFER, SO DESTE            
016600*---- ESPELHO LOCAL (APARECE DEPOIS DA TABELA, NAO E LIDA PELA            
016700*---- SUBROTINA).                                                         
016800     05 FILLER                          PIC X(04).                        
016900 77  WRK-OF-CURSO-ID                    PIC 9(09).                        
017000 77  WRK-OF-PROF-ID                     PIC 9(09).                        
017100 77  WRK-OF-SALA-ID                     PIC 9(09).                        
017200 77  WRK-OF-CAP-SALA                    PIC 9(04).                        
017300 77  WRK-OF-SECAO-ID                    PIC 9(09).                        
017400 77  WRK-OF-CAP-TURMA                   PIC 9(04).                        
017500 77  WRK-IDX-OFC                        PIC 9(04) COMP.                   
017600                                                                          
017700*---- ESPELHO DA LINKAGE DO PROGDISP (MONTAGEM DA TABELA DE               
017800*---- DISPONIBILIDADE) E DO PROGALOC (ESCOLHA DE PROFESSOR/SALA).         
017900 77  WRK-DP-FUNCAO                      PIC X(01).                        
018000     88 WRK-DP-PROFESSORES                  VALUE "P".                    
018100     88 WRK-DP-SALAS                        VALUE "R".                    
018200 77  WRK-AL-FUNCAO                      PIC X(01).                        
018300     88 WRK-AL-PROFESSOR                    VALUE "P".                    
018400     88 WRK-AL-SALA                         VALUE "R".                    
018500 77  WRK-AL-SPEC-ID                     PIC 9(09).                        
018600 77  WRK-AL-ESCOLHIDO-ID                PIC 9(09).                        
018700                                                                          
018800*---- ESPELHO DA LINKAGE DO PROGMONT (MONTAGEM DO HORARIO DA              
018900*---- TURMA RECEM CRIADA).                                                
019000 77  WRK-MT-SECAO-ID                    PIC 9(09).                        
019100 77  WRK-MT-HORAS-SEMANA                PIC 9(02).                        
019200 77  WRK-MT-PROF-ID                     PIC 9(09).                        
019300 77  WRK-MT-SALA-ID                     PIC 9(09).                        
019400                                                                          
019500*---- TABELA DE DISPONIBILIDADE DOS PROFESSORES - MESMO LAYOUT            
019600*---- DE BOKDISP, REESCRITA AQUI COM PREFIXO PROPRIO PORQUE ESTE          
019700*---- PROGRAMA PRECISA MANTER, AO MESMO TEMPO, A TABELA DOS               
019800*---- PROFESSORES E A DAS SALAS (O BOOK SO TEM UMA INSTANCIA POR          
019900*---- PROGRAMA QUE O INCLUI - VER PROGMONT, QUE FEZ O MESMO).             
020000 01  WRK-GPF-TAB.                                                         
020100     05 WRK-GPF-QTD-ENT                 PIC 9(04) COMP.                   
020200     05 WRK-GPF-ENT OCCURS 200 TIMES INDEXED BY IDX-GPF-ENT.              
020300         10 WRK-GPF-ENTIDADE-ID         PIC 9(09).                        
020400         10 WRK-GPF-DIA OCCURS 5 TIMES INDEXED BY IDX-GPF-DIA.            
020500             15 WRK-GPF-HORAS-HOJE      PIC 9(02) COMP.                   
020600             15 WRK-GPF-SLOT OCCURS 7 TIMES                               
020700                                  INDEXED BY IDX-GPF-SLOT.                
020800                 20 WRK-GPF-HORA        PIC 9(02).                        
020900                 20 WRK-GPF-LIVRE       PIC X(01).                        
021000                     88 WRK-GPF-SLOT-LIVRE    VALUE "S".                  
021100                     88 WRK-GPF-SLOT-OCUPADO  VALUE "N".                  
021200             15 FILLER                  PIC X(02).                        
021300         10 FILLER                      PIC X(04).                        
021400     05 FILLER                          PIC X(04).                        
021500                                                                          
021600*---- TABELA DE DISPONIBILIDADE DAS SALAS - MESMO LAYOUT, EM              
021700*---- INSTANCIA SEPARADA (VER COMENTARIO ACIMA).                          
021800 01  WRK-GSL-TAB.                                                         
021900     05 WRK-GSL-QTD-ENT                 PIC 9(04) COMP.                   
022000     05 WRK-GSL-ENT OCCURS 200 TIMES INDEXED BY IDX-GSL-ENT.              
022100         10 WRK-GSL-ENTIDADE-ID         PIC 9(09).                        
022200         10 WRK-GSL-DIA OCCURS 5 TIMES INDEXED BY IDX-GSL-DIA.            
022300             15 WRK-GSL-HORAS-HOJE      PIC 9(02) COMP.                   
022400             15 WRK-GSL-SLOT OCCURS 7 TIMES                               
022500                                  INDEXED BY IDX-GSL-SLOT.                
022600                 20 WRK-GSL-HORA        PIC 9(02).                        
022700                 20 WRK-GSL-LIVRE       PIC X(01).                        
022800                     88 WRK-GSL-SLOT-LIVRE    VALUE "S".                  
022900                     88 WRK-GSL-SLOT-OCUPADO  VALUE "N".                  
023000             15 FILLER                  PIC X(02).                        
023100         10 FILLER                      PIC X(04).                        
023200     05 FILLER                          PIC X(04).                        
023300                                                                          
023400*---- "LINHA" ATUAL SENDO FORMATADA PARA IMPRESSAO - USADA PELOS          
023500*---- 3 RELATORIOS (MESTRE/PROFESSOR/CURSO) ATRAVES DE UMA SO             
023600*---- ROTINA DE FORMATACAO (0250-FORMATA-SECAO).                          
023700 01  WRK-CS-ATUAL.                                                        
023800     05 WRK-CS-SEC-ID                   PIC 9(09).                        
023900     05 WRK-CS-COURSE-ID                PIC 9(09).                        
024000     05 WRK-CS-TEACHER-ID               PIC 9(09).                        
024100     05 WRK-CS-ROOM-ID                  PIC 9(09).                        
024200     05 WRK-CS-CAPACITY                 PIC 9(04).                        
024300     05 FILLER                          PIC X(03).                        
024400*---- VISAO EM BYTES DA LINHA ATUAL - SO PARA CONFERENCIA DE              
024500*---- TRILHA EM DEPURACAO (UPSI-0), LEGADO DO LEVANTAMENTO                
024600*---- INICIAL DESTE PROGRAMA.                                             
024700 01  WRK-CS-ATUAL-R REDEFINES WRK-CS-ATUAL.                               
024800     05 FILLER                          PIC X(37).                        
024900                                                                          
025000*---- CHAVE DE MATRICULA USADA NA CONTAGEM DE VAGAS: "S" CASA             
025100*---- PELA TURMA (ENR-SECTION-ID), CORRETO; "C" CASA PELO ID DA           
025200*---- TURMA CONTRA ENR-COURSE-ID, O COMPORTAMENTO ANTIGO DO               
025300*---- QUADRO DE PROFESSOR (CHAMADO-0483, FECHADO SEM CORRECAO).           
025400 77  WRK-CHAVE-MATRICULA                PIC X(01).                        
025500     88 WRK-CHAVE-POR-SECAO                 VALUE "S".                    
025600     88 WRK-CHAVE-POR-CURSO                 VALUE "C".                    
025700 77  WRK-MOSTRA-CAP-INDEF                PIC X(01).                       
025800     88 WRK-CAP-INDEF-SIM                   VALUE "S".                    
025900     88 WRK-CAP-INDEF-NAO                   VALUE "N".                    
026000                                                                          
026100 77  WRK-FMT-CODIGO                     PIC X(10).                        
026200 77  WRK-FMT-NOME-DISC                  PIC X(30).                        
026300 77  WRK-FMT-NOME-PROF                  PIC X(40).                        
026400 77  WRK-FMT-NOME-SALA                  PIC X(20).                        
026500 77  WRK-FMT-SEM-NOME                   PIC X(10).                        
026600 77  WRK-FMT-SEM-ANO                    PIC 9(04).                        
026700 77  WRK-FMT-MATRICULADOS               PIC 9(04) COMP                    
026800                                             VALUE ZEROS.                 
026900 77  WRK-FMT-VAGAS                      PIC S9(04) COMP                   
027000                                             VALUE ZEROS.                 
027100 77  WRK-FMT-MATRIC-ED                  PIC ZZZ9.                         
027200 77  WRK-FMT-VAGAS-ED                   PIC ZZZ9.                         
027300 77  WRK-FMT-TEXTO-VAGAS                PIC X(32).                        
027400 77  WRK-CAB-LINHA                      PIC X(70) VALUE SPACES.           
027500                                                                          
027600*---- LINHA DE SAIDA DO DETALHE DE TURMA (OS 3 RELATORIOS                 
027700*---- PARTILHAM O MESMO FORMATO).                                         
027800 01  WRK-LINHA-SAIDA.                                                     
027900     05 WRK-LS-TURMA                    PIC 9(09).                        
028000     05 FILLER                          PIC X(01) VALUE SPACE.            
028100     05 WRK-LS-CODIGO                   PIC X(10).                        
028200     05 FILLER                          PIC X(01) VALUE SPACE.            
028300     05 WRK-LS-DISC                     PIC X(30).                        
028400     05 FILLER                          PIC X(01) VALUE SPACE.            
028500     05 WRK-LS-PROF                     PIC X(40).                        
028600     05 FILLER                          PIC X(01) VALUE SPACE.            
028700     05 WRK-LS-SALA                     PIC X(20).                        
028800     05 FILLER                          PIC X(01) VALUE SPACE.            
028900     05 WRK-LS-VAGAS                    PIC X(32).                        
029000 01  WRK-LINHA-SAIDA-R REDEFINES WRK-LINHA-SAIDA.                         
029100     05 FILLER                          PIC X(146).                       
029200                                                                          
029300*---- LINHA DE HORARIO SEPARADA, UMA POR REUNIAO DE TURMA, JA             
029400*---- ORDENADA POR DIA E COM HORA NO FORMATO AM/PM.                       
029500 01  WRK-LINHA-HORARIO.                                                   
029600     05 WRK-LH-DIA                      PIC X(09).                        
029700     05 FILLER                          PIC X(01) VALUE SPACE.            
029800     05 WRK-LH-INICIO                   PIC X(04).                        
029900     05 FILLER                          PIC X(01) VALUE SPACE.            
030000     05 WRK-LH-FIM                      PIC X(04).                        
030100     05 FILLER                          PIC X(01).                        
030200 01  WRK-LINHA-HORARIO-R REDEFINES WRK-LINHA-HORARIO.                     
030300     05 FILLER                          PIC X(20).                        
030400                                                                          
030500*---- LINHA DE TOTAIS DE CONTROLE AO FIM DA GERACAO.                      
030600 01  WRK-LINHA-TOTAIS.                                                    
030700     05 FILLER                          PIC X(16)                         
030800                            VALUE "TURMAS CRIADAS: ".                     
030900     05 WRK-LT-CRIADAS                  PIC ZZZ9.                         
031000     05 FILLER                          PIC X(05) VALUE " DE  ".          
031100     05 WRK-LT-OFERTADAS                PIC ZZZ9.                         
031200     05 FILLER                          PIC X(08) VALUE SPACES.           
031300 01  WRK-LINHA-TOTAIS-R REDEFINES WRK-LINHA-TOTAIS.                       
031400     05 FILLER                          PIC X(37).                        
031500                                                                          
031600*---- TABELA TEMPORARIA DAS REUNIOES DA TURMA ATUAL, USADA PARA           
031700*---- ORDENAR POR DIA DA SEMANA ANTES DE IMPRIMIR (CHAMADO-0447).         
031800 01  WRK-TAB-REU.                                                         
031900     05 WRK-TR-QTD                      PIC 9(02) COMP.                   
032000     05 WRK-TR-LINHA OCCURS 10 TIMES.                                     
032100         10 WRK-TR-DIA-NUM              PIC 9(02) COMP.                   
032200         10 WRK-TR-DIA-NOME             PIC X(09).                        
032300         10 WRK-TR-INI                  PIC X(05).                        
032400         10 WRK-TR-FIM                  PIC X(05).                        
032500         10 FILLER                      PIC X(02).                        
032600 77  WRK-TR-I                           PIC 9(02) COMP.                   
032700 77  WRK-TR-J                           PIC 9(02) COMP.                   
032800 77  WRK-TR-MENOR-POS                   PIC 9(02) COMP.                   
032900 77  WRK-TR-TMP-DIA-NUM                 PIC 9(02) COMP.                   
033000 77  WRK-TR-TMP-DIA-NOME                PIC X(09).                        
033100 77  WRK-TR-TMP-INI                     PIC X(05).                        
033200 77  WRK-TR-TMP-FIM                     PIC X(05).                        
033300                                                                          
033400*---- CONVERSAO DE HH:MM (24H) PARA O FORMATO AM/PM DO QUADRO.            
033500 01  WRK-FH-ENTRADA.                                                      
033600     05 WRK-FH-HH                       PIC X(02).                        
033700     05 FILLER                          PIC X(01).                        
033800     05 WRK-FH-MM                       PIC X(02).                        
033900 77  WRK-FH-HH-NUM                      PIC 9(02).                        
034000 77  WRK-FH-HORA-DISP                   PIC 9(02) COMP.                   
034100 77  WRK-FH-HORA-ED                     PIC Z9.                           
034200 77  WRK-FH-PERIODO                     PIC X(02).                        
034300 77  WRK-FH-SAIDA                       PIC X(04).                        
034400                                                                          
034500*-----------------------------------------------------------------        
034600 SCREEN                                                  SECTION.         
034700*-----------------------------------------------------------------        
034800                                                                          
034900 01  SCR-TELA.                                                            
035000     05 BLANK SCREEN.                                                     
035100     05 LINE  01 COLUMN 01 ERASE EOL BACKGROUND-COLOR 3.                  
035200     05 LINE  01 COLUMN 17 VALUE                                          
035300            "GERACAO E RELATORIOS DO QUADRO DE HORARIOS"                  
035400            BACKGROUND-COLOR 3.                                           
035500     05 FILLER                          PIC X(01).                        
035600                                                                          
035700 01  SCR-ENTRADA.                                                         
035800     05 LINE  03 COLUMN 10 VALUE                                          
035900            "OPCAO (1-GERAR 2-MESTRE 3-PROFESSOR 4-CURSO) : ".            
036000     05 LINE  03 COLUMN 59 USING WRK-OPCAO.                               
036100     05 LINE  04 COLUMN 10 VALUE                                          
036200            "SEMESTRE (SEM-ID, OPCOES 1/2/4) .............: ".            
036300     05 LINE  04 COLUMN 59 USING WRK-SEM-ID.                              
036400     05 LINE  05 COLUMN 10 VALUE                                          
036500            "PROFESSOR (TCH-ID, OPCAO 3) ..................: ".           
036600     05 LINE  05 COLUMN 59 USING WRK-TELA-PROF-ID.                        
036700     05 FILLER                          PIC X(01).                        
036800                                                                          
036900 01  SCR-RODAPE.                                                          
037000     05 LINE  23 COLUMN 9  VALUE "<<< APERTE ENTER >>> "                  
037100                          BACKGROUND-COLOR 2.                             
037200     05 LINE  24 COLUMN 9  VALUE "STATUS : " BACKGROUND-COLOR 4.          
037300     05 LINE  24 COLUMN 18 FROM WRK-MSG.                                  
037400     05 FILLER                          PIC X(01).                        
037500                                                                          
037600*-----------------------------------------------------------------        
037700 PROCEDURE                                               DIVISION.        
037800*-----------------------------------------------------------------        
037900                                                                          
038000*-----------------------------------------------------------------        
038100 0100-INICIALIZAR                                        SECTION.         
038200*-----------------------------------------------------------------        
038300                                                                          
038400     DISPLAY SCR-TELA.                                                    
038500     DISPLAY SCR-ENTRADA.                                                 
038600     ACCEPT  SCR-ENTRADA.                                                 
038700                                                                          
038800     MOVE WRK-REGISTRO TO WRK-MSG.                                        
038900                                                                          
039000     IF NOT WRK-OPC-GERAR AND NOT WRK-OPC-MESTRE                          
039100       AND NOT WRK-OPC-PROFESSOR AND NOT WRK-OPC-CURSO                    
039200         MOVE WRK-MSG-REG-INCOMPLETO TO WRK-MSG                           
039300     END-IF.                                                              
039400                                                                          
039500     IF WRK-MSG EQUAL WRK-REGISTRO                                        
039600         EVALUATE TRUE                                                    
039700             WHEN WRK-OPC-PROFESSOR                                       
039800                 IF WRK-TELA-PROF-ID EQUAL ZEROS                          
039900                     MOVE WRK-MSG-REG-INCOMPLETO TO WRK-MSG               
040000                 END-IF                                                   
040100             WHEN OTHER                                                   
040200                 IF WRK-SEM-ID EQUAL ZEROS                                
040300                     MOVE WRK-MSG-REG-INCOMPLETO TO WRK-MSG               
040400                 END-IF                                                   
040500         END-EVALUATE                                                     
040600     END-IF.                                                              
040700                                                                          
040800*-----------------------------------------------------------------        
040900 0100-INICIALIZAR-99-FIM                                 SECTION.         
041000*-----------------------------------------------------------------        
041100                                                                          
041200*-----------------------------------------------------------------        
041300 0200-PROCESSAR                                          SECTION.         
041400*-----------------------------------------------------------------        
041500                                                                          
041600     IF WRK-MSG NOT EQUAL WRK-REGISTRO                                    
041700         GO TO 0200-PROCESSAR-99-FIM                                      
041800     END-IF.                                                              
041900                                                                          
042000     EVALUATE TRUE                                                        
042100         WHEN WRK-OPC-GERAR                                               
042200             PERFORM 0210-GERAR-GRADE                                     
042300         WHEN WRK-OPC-MESTRE                                              
042400             PERFORM 0220-REL-MESTRE                                      
042500         WHEN WRK-OPC-PROFESSOR                                           
042600             PERFORM 0230-REL-PROFESSOR                                   
042700         WHEN WRK-OPC-CURSO                                               
042800             PERFORM 0240-REL-CURSO                                       
042900     END-EVALUATE.                                                        
043000                                                                          
043100     MOVE WRK-REGISTRO TO WRK-MSG.                                        
043200                                                                          
043300*-----------------------------------------------------------------        
043400 0200-PROCESSAR-99-FIM                                   SECTION.         
043500*-----------------------------------------------------------------        
043600                                                                          
043700*-----------------------------------------------------------------        
043800 0210-GERAR-GRADE                                        SECTION.         
043900*-----------------------------------------------------------------        
044000*---- PASSO 1: PEGA AS DISCIPLINAS DO SEMESTRE (PROGOFER 'S') E           
044100*---- LIMPA AS TURMAS/HORARIOS ANTIGOS DESTE SEMESTRE (PROGOFER           
044200*---- 'L'). PASSO 2: MONTA A DISPONIBILIDADE DE PROFESSORES E             
044300*---- SALAS (PROGDISP). PASSO 3: PARA CADA DISCIPLINA, ESCOLHE            
044400*---- PROFESSOR E SALA (PROGALOC), CRIA A TURMA (PROGOFER 'C') E          
044500*---- MONTA O HORARIO SEMANAL DELA (PROGMONT).                            
044600                                                                          
044700     MOVE WRK-SEM-ID TO WRK-OF-SEMESTRE-ID.                               
044800                                                                          
044900     MOVE "S" TO WRK-OF-FUNCAO.                                           
045000     CALL "PROGOFER" USING WRK-OF-FUNCAO                                  
045100                           WRK-OF-SEMESTRE-ID                             
045200                           WRK-OF-QTD-CURSOS                              
045300                           WRK-OF-TAB-CURSOS                              
045400                           WRK-OF-CURSO-ID                                
045500                           WRK-OF-PROF-ID                                 
045600                           WRK-OF-SALA-ID                                 
045700                           WRK-OF-CAP-SALA                                
045800                           WRK-OF-SECAO-ID                                
045900                           WRK-OF-CAP-TURMA.                              
046000                                                                          
046100     MOVE "L" TO WRK-OF-FUNCAO.                                           
046200     CALL "PROGOFER" USING WRK-OF-FUNCAO                                  
046300                           WRK-OF-SEMESTRE-ID                             
046400                           WRK-OF-QTD-CURSOS                              
046500                           WRK-OF-TAB-CURSOS                              
046600                           WRK-OF-CURSO-ID                                
046700                           WRK-OF-PROF-ID                                 
046800                           WRK-OF-SALA-ID                                 
046900                           WRK-OF-CAP-SALA                                
047000                           WRK-OF-SECAO-ID                                
047100                           WRK-OF-CAP-TURMA.                              
047200                                                                          
047300     MOVE "P" TO WRK-DP-FUNCAO.                                           
047400     CALL "PROGDISP" USING WRK-DP-FUNCAO WRK-GPF-TAB.                     
047500     MOVE "R" TO WRK-DP-FUNCAO.                                           
047600     CALL "PROGDISP" USING WRK-DP-FUNCAO WRK-GSL-TAB.                     
047700                                                                          
047800     MOVE ZEROS TO WRK-QTD-CRIADAS.                                       
047900     MOVE 1 TO WRK-IDX-OFC.                                               
048000 0210-LOOP-CURSOS.                                                        
048100     IF WRK-IDX-OFC > WRK-OF-QTD-CURSOS                                   
048200         GO TO 0210-LOOP-CURSOS-FIM                                       
048300     END-IF.                                                              
048400     PERFORM 0212-PROC-UM-CURSO.                                          
048500     ADD 1 TO WRK-IDX-OFC.                                                
048600     GO TO 0210-LOOP-CURSOS.                                              
048700 0210-LOOP-CURSOS-FIM.                                                    
048800                                                                          
048900     MOVE "F" TO WRK-OF-FUNCAO.                                           
049000     CALL "PROGOFER" USING WRK-OF-FUNCAO                                  
049100                           WRK-OF-SEMESTRE-ID                             
049200                           WRK-OF-QTD-CURSOS                              
049300                           WRK-OF-TAB-CURSOS                              
049400                           WRK-OF-CURSO-ID                                
049500                           WRK-OF-PROF-ID                                 
049600                           WRK-OF-SALA-ID                                 
049700                           WRK-OF-CAP-SALA                                
049800                           WRK-OF-SECAO-ID                                
049900                           WRK-OF-CAP-TURMA.                              
050000                                                                          
050100     MOVE WRK-QTD-CRIADAS   TO WRK-LT-CRIADAS.                            
050200     MOVE WRK-OF-QTD-CURSOS TO WRK-LT-OFERTADAS.                          
050300     DISPLAY WRK-LINHA-TOTAIS.                                            
050400                                                                          
050500*-----------------------------------------------------------------        
050600 0210-GERAR-GRADE-99-FIM                                 SECTION.         
050700*-----------------------------------------------------------------        
050800                                                                          
050900*-----------------------------------------------------------------        
051000 0212-PROC-UM-CURSO                                      SECTION.         
051100*-----------------------------------------------------------------        
051200*---- ESCOLHE PROFESSOR E SALA PARA A DISCIPLINA DA POSICAO               
051300*---- WRK-IDX-OFC E, SE AMBOS FORAM ENCONTRADOS, CRIA A TURMA E           
051400*---- MONTA O HORARIO SEMANAL DELA. SE NAO HA PROFESSOR OU SALA           
051500*---- CADASTRADOS, A DISCIPLINA FICA SEM TURMA NESTE SEMESTRE.            
051600                                                                          
051700     MOVE WRK-OC-SPEC-ID (WRK-IDX-OFC) TO WRK-AL-SPEC-ID.                 
051800                                                                          
051900     MOVE "P" TO WRK-AL-FUNCAO.                                           
052000     CALL "PROGALOC" USING WRK-AL-FUNCAO                                  
052100                           WRK-AL-SPEC-ID                                 
052200                           WRK-AL-ESCOLHIDO-ID                            
052300                           WRK-GPF-TAB.                                   
052400     IF WRK-AL-ESCOLHIDO-ID EQUAL ZEROS                                   
052500         GO TO 0212-PROC-UM-CURSO-FIM                                     
052600     END-IF.                                                              
052700     MOVE WRK-AL-ESCOLHIDO-ID TO WRK-OF-PROF-ID.                          
052800                                                                          
052900     MOVE "R" TO WRK-AL-FUNCAO.                                           
053000     CALL "PROGALOC" USING WRK-AL-FUNCAO                                  
053100                           WRK-AL-SPEC-ID                                 
053200                           WRK-AL-ESCOLHIDO-ID                            
053300                           WRK-GSL-TAB.                                   
053400     IF WRK-AL-ESCOLHIDO-ID EQUAL ZEROS                                   
053500         GO TO 0212-PROC-UM-CURSO-FIM                                     
053600     END-IF.                                                              
053700     MOVE WRK-AL-ESCOLHIDO-ID TO WRK-OF-SALA-ID.                          
053800                                                                          
053900     PERFORM 0214-BUSCAR-CAP-SALA.                                        
054000                                                                          
054100     MOVE WRK-OC-ID (WRK-IDX-OFC) TO WRK-OF-CURSO-ID.                     
054200     MOVE "C" TO WRK-OF-FUNCAO.                                           
054300     CALL "PROGOFER" USING WRK-OF-FUNCAO                                  
054400                           WRK-OF-SEMESTRE-ID                             
054500                           WRK-OF-QTD-CURSOS                              
054600                           WRK-OF-TAB-CURSOS                              
054700                           WRK-OF-CURSO-ID                                
054800                           WRK-OF-PROF-ID                                 
054900                           WRK-OF-SALA-ID                                 
055000                           WRK-OF-CAP-SALA                                
055100                           WRK-OF-SECAO-ID                                
055200                           WRK-OF-CAP-TURMA.                              
055300     ADD 1 TO WRK-QTD-CRIADAS.                                            
055400                                                                          
055500     MOVE WRK-OF-SECAO-ID TO WRK-MT-SECAO-ID.                             
055600     MOVE WRK-OC-HOURS-WEEK (WRK-IDX-OFC)                                 
055700                          TO WRK-MT-HORAS-SEMANA.                         
055800     MOVE WRK-OF-PROF-ID TO WRK-MT-PROF-ID.                               
055900     MOVE WRK-OF-SALA-ID TO WRK-MT-SALA-ID.                               
056000     CALL "PROGMONT" USING WRK-MT-SECAO-ID                                
056100                           WRK-MT-HORAS-SEMANA                            
056200                           WRK-MT-PROF-ID                                 
056300                           WRK-MT-SALA-ID                                 
056400                           WRK-GPF-TAB                                    
056500                           WRK-GSL-TAB.                                   
056600 0212-PROC-UM-CURSO-FIM.                                                  
056700                                                                          
056800*-----------------------------------------------------------------        
056900 0212-PROC-UM-CURSO-99-FIM                                SECTION.        
057000*-----------------------------------------------------------------        
057100                                                                          
057200*-----------------------------------------------------------------        
057300 0214-BUSCAR-CAP-SALA                                    SECTION.         
057400*-----------------------------------------------------------------        
057500*---- LE O CADASTRO DE SALAS PROCURANDO A CAPACIDADE DA SALA              
057600*---- ESCOLHIDA PELO PROGALOC, PARA REPASSAR AO PROGOFER.                 
057700                                                                          
057800     MOVE ZEROS TO WRK-OF-CAP-SALA.                                       
057900     OPEN INPUT SALAS.                                                    
058000     READ SALAS.                                                          
058100 0214-LOOP.                                                               
058200     IF FS-SALAS NOT EQUAL ZEROS GO TO 0214-FIM END-IF.                   
058300     IF RM-ID EQUAL WRK-OF-SALA-ID                                        
058400         MOVE RM-CAPACITY TO WRK-OF-CAP-SALA                              
058500         GO TO 0214-FIM                                                   
058600     END-IF.                                                              
058700     READ SALAS.                                                          
058800     GO TO 0214-LOOP.                                                     
058900 0214-FIM.                                                                
059000     CLOSE SALAS.                                                         
059100                                                                          
059200*-----------------------------------------------------------------        
059300 0214-BUSCAR-CAP-SALA-99-FIM                              SECTION.        
059400*-----------------------------------------------------------------        
059500                                                                          
059600*-----------------------------------------------------------------        
059700 0220-REL-MESTRE                                         SECTION.         
059800*-----------------------------------------------------------------        
059900*---- QUADRO MESTRE: TODAS AS TURMAS DO SEMESTRE INFORMADO.               
060000                                                                          
060100     PERFORM 0222-ACHA-SEMESTRE.                                          
060200     MOVE SPACES TO WRK-CAB-LINHA.                                        
060300     STRING "QUADRO MESTRE - " DELIMITED BY SIZE                          
060400            WRK-FMT-SEM-NOME   DELIMITED BY SIZE                          
060500            " "                DELIMITED BY SIZE                          
060600            WRK-FMT-SEM-ANO    DELIMITED BY SIZE                          
060700            INTO WRK-CAB-LINHA.                                           
060800     DISPLAY WRK-CAB-LINHA.                                               
060900                                                                          
061000     MOVE "S" TO WRK-CHAVE-MATRICULA.                                     
061100     MOVE "S" TO WRK-MOSTRA-CAP-INDEF.                                    
061200                                                                          
061300     OPEN INPUT TURMAS.                                                   
061400     READ TURMAS.                                                         
061500 0220-LOOP.                                                               
061600     IF FS-TURMAS NOT EQUAL ZEROS GO TO 0220-FIM END-IF.                  
061700     IF SEC-SEMESTER-ID EQUAL WRK-SEM-ID                                  
061800         MOVE SEC-ID          TO WRK-CS-SEC-ID                            
061900         MOVE SEC-COURSE-ID   TO WRK-CS-COURSE-ID                         
062000         MOVE SEC-TEACHER-ID  TO WRK-CS-TEACHER-ID                        
062100         MOVE SEC-ROOM-ID     TO WRK-CS-ROOM-ID                           
062200         MOVE SEC-CAPACITY    TO WRK-CS-CAPACITY                          
062300         PERFORM 0250-FORMATA-SECAO                                       
062400     END-IF.                                                              
062500     READ TURMAS.                                                         
062600     GO TO 0220-LOOP.                                                     
062700 0220-FIM.                                                                
062800     CLOSE TURMAS.                                                        
062900                                                                          
063000*-----------------------------------------------------------------        
063100 0220-REL-MESTRE-99-FIM                                  SECTION.         
063200*-----------------------------------------------------------------        
063300                                                                          
063400*-----------------------------------------------------------------        
063500 0222-ACHA-SEMESTRE                                      SECTION.         
063600*-----------------------------------------------------------------        
063700                                                                          
063800     MOVE SPACES TO WRK-FMT-SEM-NOME.                                     
063900     MOVE ZEROS  TO WRK-FMT-SEM-ANO.                                      
064000     OPEN INPUT SEMESTRES.                                                
064100     READ SEMESTRES.                                                      
064200 0222-LOOP.                                                               
064300     IF FS-SEMESTRES NOT EQUAL ZEROS GO TO 0222-FIM END-IF.               
064400     IF SEM-ID EQUAL WRK-SEM-ID                                           
064500         MOVE SEM-NAME TO WRK-FMT-SEM-NOME                                
064600         MOVE SEM-YEAR TO WRK-FMT-SEM-ANO                                 
064700         GO TO 0222-FIM                                                   
064800     END-IF.                                                              
064900     READ SEMESTRES.                                                      
065000     GO TO 0222-LOOP.                                                     
065100 0222-FIM.                                                                
065200     CLOSE SEMESTRES.                                                     
065300                                                                          
065400*-----------------------------------------------------------------        
065500 0222-ACHA-SEMESTRE-99-FIM                                SECTION.        
065600*-----------------------------------------------------------------        
065700                                                                          
065800*-----------------------------------------------------------------        
065900 0230-REL-PROFESSOR                                      SECTION.         
066000*-----------------------------------------------------------------        
066100*---- QUADRO DE UM PROFESSOR: TODAS AS TURMAS DELE, EM QUALQUER           
066200*---- SEMESTRE. A CONTAGEM DE MATRICULADOS DESTE QUADRO CASA              
066300*---- ENR-COURSE-ID COM O ID DA TURMA - VER CHAMADO-0483 NO               
066400*---- CABECALHO DO PROGRAMA, MANTIDO DE PROPOSITO.                        
066500                                                                          
066600     MOVE WRK-TELA-PROF-ID TO WRK-CS-TEACHER-ID.                          
066700     PERFORM 0252-ACHA-PROFESSOR.                                         
066800     MOVE SPACES TO WRK-CAB-LINHA.                                        
066900     STRING "QUADRO DO PROFESSOR - " DELIMITED BY SIZE                    
067000            WRK-FMT-NOME-PROF         DELIMITED BY SIZE                   
067100            INTO WRK-CAB-LINHA.                                           
067200     DISPLAY WRK-CAB-LINHA.                                               
067300                                                                          
067400     MOVE "C" TO WRK-CHAVE-MATRICULA.                                     
067500     MOVE "N" TO WRK-MOSTRA-CAP-INDEF.                                    
067600                                                                          
067700     OPEN INPUT TURMAS.                                                   
067800     READ TURMAS.                                                         
067900 0230-LOOP.                                                               
068000     IF FS-TURMAS NOT EQUAL ZEROS GO TO 0230-FIM END-IF.                  
068100     IF SEC-TEACHER-ID EQUAL WRK-TELA-PROF-ID                             
068200         MOVE SEC-ID          TO WRK-CS-SEC-ID                            
068300         MOVE SEC-COURSE-ID   TO WRK-CS-COURSE-ID                         
068400         MOVE SEC-TEACHER-ID  TO WRK-CS-TEACHER-ID                        
068500         MOVE SEC-ROOM-ID     TO WRK-CS-ROOM-ID                           
068600         MOVE SEC-CAPACITY    TO WRK-CS-CAPACITY                          
068700*---- CHAMADO-0483: A CONTAGEM DE VAGAS DESTE QUADRO USA                  
068800*---- ENR-COURSE-ID = ID-DA-TURMA, NAO ENR-SECTION-ID. FECHADO            
068900*---- SEM CORRECAO (VER 0254-CONTA-MATRICULAS).                           
069000         PERFORM 0250-FORMATA-SECAO                                       
069100     END-IF.                                                              
069200     READ TURMAS.                                                         
069300     GO TO 0230-LOOP.                                                     
069400 0230-FIM.                                                                
069500     CLOSE TURMAS.                                                        
069600                                                                          
069700*-----------------------------------------------------------------        
069800 0230-REL-PROFESSOR-99-FIM                                SECTION.        
069900*-----------------------------------------------------------------        
070000                                                                          
070100*-----------------------------------------------------------------        
070200 0240-REL-CURSO                                          SECTION.         
070300*-----------------------------------------------------------------        
070400*---- QUADRO POR CURSO: VARRE AS DISCIPLINAS E, PARA CADA UMA             
070500*---- QUE TEM TURMA NO SEMESTRE INFORMADO, MOSTRA O CABECALHO DA          
070600*---- DISCIPLINA SEGUIDO DA TURMA (QUEBRA DE CONTROLE POR CURSO).         
070700*---- AS DISCIPLINAS SAO CARREGADAS EM MEMORIA ANTES DO LACO              
070800*---- PRINCIPAL (0241) PORQUE O PROPRIO LACO CHAMA 0250-FORMATA-          
070900*---- SECAO, QUE CONSULTA O CADASTRO DE DISCIPLINAS DE NOVO (PARA         
071000*---- A LINHA DE DETALHE) - SE O ARQUIVO DISCIPLINAS.DAT FOSSE            
071100*---- LIDO SEQUENCIALMENTE AQUI, ESSA SEGUNDA CONSULTA REBOBINARIA        
071200*---- O ARQUIVO E QUEBRARIA O LACO PRINCIPAL.                             
071300                                                                          
071400     MOVE "S" TO WRK-CHAVE-MATRICULA.                                     
071500     MOVE "N" TO WRK-MOSTRA-CAP-INDEF.                                    
071600                                                                          
071700     PERFORM 0241-CARREGAR-DISCIPLINAS.                                   
071800     MOVE 1 TO WRK-IDX-OFC.                                               
071900 0240-LOOP.                                                               
072000     IF WRK-IDX-OFC > WRK-OF-QTD-CURSOS GO TO 0240-FIM END-IF.            
072100     MOVE WRK-OC-ID (WRK-IDX-OFC) TO WRK-REL-CURSO-ID.                    
072200     PERFORM 0242-ACHA-TURMA-DO-CURSO.                                    
072300     IF WRK-ACHOU-TURMA-CURSO EQUAL "S"                                   
072400         MOVE SPACES TO WRK-CAB-LINHA                                     
072500         STRING "CURSO " DELIMITED BY SIZE                                
072600                WRK-OC-CODE (WRK-IDX-OFC) DELIMITED BY SIZE               
072700                " - "      DELIMITED BY SIZE                              
072800                WRK-OC-NAME (WRK-IDX-OFC) DELIMITED BY SIZE               
072900                INTO WRK-CAB-LINHA                                        
073000         DISPLAY WRK-CAB-LINHA                                            
073100         PERFORM 0250-FORMATA-SECAO                                       
073200     END-IF.                                                              
073300     ADD 1 TO WRK-IDX-OFC.                                                
073400     GO TO 0240-LOOP.                                                     
073500 0240-FIM.                                                                
073600                                                                          
073700*-----------------------------------------------------------------        
073800 0240-REL-CURSO-99-FIM                                   SECTION.         
073900*-----------------------------------------------------------------        
074000                                                                          
074100*-----------------------------------------------------------------        
074200 0241-CARREGAR-DISCIPLINAS                               SECTION.         
074300*-----------------------------------------------------------------        
074400*---- CARREGA O CADASTRO DE DISCIPLINAS EM WRK-OF-TAB-CURSOS (A           
074500*---- MESMA TABELA USADA NA GERACAO AUTOMATICA, AQUI OCIOSA) PARA         
074600*---- QUE O RELATORIO POSSA PERCORRER AS DISCIPLINAS SEM MANTER O         
074700*---- ARQUIVO DISCIPLINAS.DAT ABERTO/POSICIONADO DURANTE O LACO.          
074800                                                                          
074900     MOVE ZEROS TO WRK-OF-QTD-CURSOS.                                     
075000     OPEN INPUT DISCIPLINAS.                                              
075100     READ DISCIPLINAS.                                                    
075200 0241-LOOP.                                                               
075300     IF FS-DISCIPLINAS NOT EQUAL ZEROS GO TO 0241-FIM END-IF.             
075400     IF WRK-OF-QTD-CURSOS < 200                                           
075500         ADD 1 TO WRK-OF-QTD-CURSOS                                       
075600         MOVE CRS-ID   TO WRK-OC-ID   (WRK-OF-QTD-CURSOS)                 
075700         MOVE CRS-CODE TO WRK-OC-CODE (WRK-OF-QTD-CURSOS)                 
075800         MOVE CRS-NAME TO WRK-OC-NAME (WRK-OF-QTD-CURSOS)                 
075900     END-IF.                                                              
076000     READ DISCIPLINAS.                                                    
076100     GO TO 0241-LOOP.                                                     
076200 0241-FIM.                                                                
076300     CLOSE DISCIPLINAS.                                                   
076400                                                                          
076500*-----------------------------------------------------------------        
076600 0241-CARREGAR-DISCIPLINAS-99-FIM                         SECTION.        
076700*-----------------------------------------------------------------        
076800                                                                          
076900*-----------------------------------------------------------------        
077000 0242-ACHA-TURMA-DO-CURSO                                SECTION.         
077100*-----------------------------------------------------------------        
077200*---- PROCURA, EM SECTIONS.DAT, A TURMA DA DISCIPLINA IDENTIFICADA        
077300*---- POR WRK-REL-CURSO-ID NO SEMESTRE INFORMADO. CADA DISCIPLINA         
077400*---- TEM NO MAXIMO UMA TURMA POR SEMESTRE NESTE SISTEMA (VER             
077500*---- PROGOFER, 0300-CRIAR-TURMA).                                        
077600                                                                          
077700     MOVE "N" TO WRK-ACHOU-TURMA-CURSO.                                   
077800     OPEN INPUT TURMAS.                                                   
077900     READ TURMAS.                                                         
078000 0242-LOOP.                                                               
078100     IF FS-TURMAS NOT EQUAL ZEROS GO TO 0242-FIM END-IF.                  
078200     IF SEC-COURSE-ID EQUAL WRK-REL-CURSO-ID                              
078300       AND SEC-SEMESTER-ID EQUAL WRK-SEM-ID                               
078400         MOVE "S" TO WRK-ACHOU-TURMA-CURSO                                
078500         MOVE SEC-ID          TO WRK-CS-SEC-ID                            
078600         MOVE SEC-COURSE-ID   TO WRK-CS-COURSE-ID                         
078700         MOVE SEC-TEACHER-ID  TO WRK-CS-TEACHER-ID                        
078800         MOVE SEC-ROOM-ID     TO WRK-CS-ROOM-ID                           
078900         MOVE SEC-CAPACITY    TO WRK-CS-CAPACITY                          
079000         GO TO 0242-FIM                                                   
079100     END-IF.                                                              
079200     READ TURMAS.                                                         
079300     GO TO 0242-LOOP.                                                     
079400 0242-FIM.                                                                
079500     CLOSE TURMAS.                                                        
079600                                                                          
079700*-----------------------------------------------------------------        
079800 0242-ACHA-TURMA-DO-CURSO-99-FIM                          SECTION.        
079900*-----------------------------------------------------------------        
080000                                                                          
080100*-----------------------------------------------------------------        
080200 0250-FORMATA-SECAO                                      SECTION.         
080300*-----------------------------------------------------------------        
080400*---- MONTA E IMPRIME A LINHA DE UMA TURMA (TURMA, DISCIPLINA,            
080500*---- PROFESSOR, SALA, TEXTO DE VAGAS) SEGUIDA DO QUADRO DE               
080600*---- HORARIOS DELA, JA ORDENADO POR DIA DA SEMANA. PARTILHADA            
080700*---- PELOS 3 RELATORIOS - VER WRK-CHAVE-MATRICULA E                      
080800*---- WRK-MOSTRA-CAP-INDEF.                                               
080900                                                                          
081000     MOVE SPACES TO WRK-LINHA-SAIDA.                                      
081100     MOVE WRK-CS-SEC-ID TO WRK-LS-TURMA.                                  
081200                                                                          
081300     PERFORM 0251-ACHA-DISCIPLINA.                                        
081400     MOVE WRK-FMT-CODIGO    TO WRK-LS-CODIGO.                             
081500     MOVE WRK-FMT-NOME-DISC TO WRK-LS-DISC.                               
081600                                                                          
081700     PERFORM 0252-ACHA-PROFESSOR.                                         
081800     MOVE WRK-FMT-NOME-PROF TO WRK-LS-PROF.                               
081900                                                                          
082000     PERFORM 0253-ACHA-SALA.                                              
082100     MOVE WRK-FMT-NOME-SALA TO WRK-LS-SALA.                               
082200                                                                          
082300     PERFORM 0254-CONTA-MATRICULAS.                                       
082400     PERFORM 0255-CALC-VAGAS.                                             
082500     MOVE WRK-FMT-TEXTO-VAGAS TO WRK-LS-VAGAS.                            
082600                                                                          
082700     DISPLAY WRK-LINHA-SAIDA.                                             
082800                                                                          
082900     PERFORM 0256-CARREGA-HORARIOS.                                       
083000     PERFORM 0258-ORDENA-HORARIOS.                                        
083100     PERFORM 0259-MOSTRA-HORARIOS-ORD.                                    
083200                                                                          
083300*-----------------------------------------------------------------        
083400 0250-FORMATA-SECAO-99-FIM                                SECTION.        
083500*-----------------------------------------------------------------        
083600                                                                          
083700*-----------------------------------------------------------------        
083800 0251-ACHA-DISCIPLINA                                    SECTION.         
083900*-----------------------------------------------------------------        
084000                                                                          
084100     MOVE SPACES TO WRK-FMT-CODIGO.                                       
084200     MOVE SPACES TO WRK-FMT-NOME-DISC.                                    
084300     OPEN INPUT DISCIPLINAS.                                              
084400     READ DISCIPLINAS.                                                    
084500 0251-LOOP.                                                               
084600     IF FS-DISCIPLINAS NOT EQUAL ZEROS GO TO 0251-FIM END-IF.             
084700     IF CRS-ID EQUAL WRK-CS-COURSE-ID                                     
084800         MOVE CRS-CODE TO WRK-FMT-CODIGO                                  
084900         MOVE CRS-NAME TO WRK-FMT-NOME-DISC                               
085000         GO TO 0251-FIM                                                   
085100     END-IF.                                                              
085200     READ DISCIPLINAS.                                                    
085300     GO TO 0251-LOOP.                                                     
085400 0251-FIM.                                                                
085500     CLOSE DISCIPLINAS.                                                   
085600                                                                          
085700*-----------------------------------------------------------------        
085800 0251-ACHA-DISCIPLINA-99-FIM                              SECTION.        
085900*-----------------------------------------------------------------        
086000                                                                          
086100*-----------------------------------------------------------------        
086200 0252-ACHA-PROFESSOR                                     SECTION.         
086300*-----------------------------------------------------------------        
086400                                                                          
086500     MOVE SPACES TO WRK-FMT-NOME-PROF.                                    
086600     OPEN INPUT PROFESSORES.                                              
086700     READ PROFESSORES.                                                    
086800 0252-LOOP.                                                               
086900     IF FS-PROFESSORES NOT EQUAL ZEROS GO TO 0252-FIM END-IF.             
087000     IF TCH-ID EQUAL WRK-CS-TEACHER-ID                                    
087100         MOVE TCH-NOME-COMPLETO TO WRK-FMT-NOME-PROF                      
087200         GO TO 0252-FIM                                                   
087300     END-IF.                                                              
087400     READ PROFESSORES.                                                    
087500     GO TO 0252-LOOP.                                                     
087600 0252-FIM.                                                                
087700     CLOSE PROFESSORES.                                                   
087800                                                                          
087900*-----------------------------------------------------------------        
088000 0252-ACHA-PROFESSOR-99-FIM                               SECTION.        
088100*-----------------------------------------------------------------        
088200                                                                          
088300*-----------------------------------------------------------------        
088400 0253-ACHA-SALA                                          SECTION.         
088500*-----------------------------------------------------------------        
088600                                                                          
088700     MOVE SPACES TO WRK-FMT-NOME-SALA.                                    
088800     OPEN INPUT SALAS.                                                    
088900     READ SALAS.                                                          
089000 0253-LOOP.                                                               
089100     IF FS-SALAS NOT EQUAL ZEROS GO TO 0253-FIM END-IF.                   
089200     IF RM-ID EQUAL WRK-CS-ROOM-ID                                        
089300         MOVE RM-NAME TO WRK-FMT-NOME-SALA                                
089400         GO TO 0253-FIM                                                   
089500     END-IF.                                                              
089600     READ SALAS.                                                          
089700     GO TO 0253-LOOP.                                                     
089800 0253-FIM.                                                                
089900     CLOSE SALAS.                                                         
090000                                                                          
090100*-----------------------------------------------------------------        
090200 0253-ACHA-SALA-99-FIM                                    SECTION.        
090300*-----------------------------------------------------------------        
090400                                                                          
090500*-----------------------------------------------------------------        
090600 0254-CONTA-MATRICULAS                                   SECTION.         
090700*-----------------------------------------------------------------        
090800*---- CONTA OS MATRICULADOS NA TURMA ATUAL. A CHAVE DE BUSCA              
090900*---- DEPENDE DE WRK-CHAVE-MATRICULA - VER CHAMADO-0483.                  
091000                                                                          
091100     MOVE ZEROS TO WRK-FMT-MATRICULADOS.                                  
091200     OPEN INPUT MATRICULAS.                                               
091300     READ MATRICULAS.                                                     
091400 0254-LOOP.                                                               
091500     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0254-FIM END-IF.              
091600     EVALUATE TRUE                                                        
091700         WHEN WRK-CHAVE-POR-SECAO                                         
091800             IF ENR-SECTION-ID EQUAL WRK-CS-SEC-ID                        
091900                 ADD 1 TO WRK-FMT-MATRICULADOS                            
092000             END-IF                                                       
092100         WHEN WRK-CHAVE-POR-CURSO                                         
092200             IF ENR-COURSE-ID EQUAL WRK-CS-SEC-ID                         
092300                 ADD 1 TO WRK-FMT-MATRICULADOS                            
092400             END-IF                                                       
092500     END-EVALUATE.                                                        
092600     READ MATRICULAS.                                                     
092700     GO TO 0254-LOOP.                                                     
092800 0254-FIM.                                                                
092900     CLOSE MATRICULAS.                                                    
093000                                                                          
093100*-----------------------------------------------------------------        
093200 0254-CONTA-MATRICULAS-99-FIM                             SECTION.        
093300*-----------------------------------------------------------------        
093400                                                                          
093500*-----------------------------------------------------------------        
093600 0255-CALC-VAGAS                                         SECTION.         
093700*-----------------------------------------------------------------        
093800*---- MONTA O TEXTO DE VAGAS, MESMO CRITERIO DO MODULO DE                 
093900*---- ELEGIBILIDADE - SO O QUADRO MESTRE MOSTRA "CAPACIDADE               
094000*---- INDEFINIDA" QUANDO A SALA NAO INFORMA CAPACIDADE.                   
094100                                                                          
094200     MOVE WRK-FMT-MATRICULADOS TO WRK-FMT-MATRIC-ED.                      
094300                                                                          
094400     IF WRK-CAP-INDEF-SIM AND WRK-CS-CAPACITY EQUAL ZEROS                 
094500         STRING WRK-FMT-MATRIC-ED        DELIMITED BY SIZE                
094600                " (CAPACIDADE INDEFINIDA)" DELIMITED BY SIZE              
094700                INTO WRK-FMT-TEXTO-VAGAS                                  
094800     ELSE                                                                 
094900         COMPUTE WRK-FMT-VAGAS =                                          
095000                 WRK-CS-CAPACITY - WRK-FMT-MATRICULADOS                   
095100         IF WRK-FMT-VAGAS NOT GREATER THAN ZEROS                          
095200             STRING WRK-FMT-MATRIC-ED    DELIMITED BY SIZE                
095300                    " (TURMA CHEIA)"     DELIMITED BY SIZE                
095400                    INTO WRK-FMT-TEXTO-VAGAS                              
095500         ELSE                                                             
095600             MOVE WRK-FMT-VAGAS TO WRK-FMT-VAGAS-ED                       
095700             STRING WRK-FMT-MATRIC-ED    DELIMITED BY SIZE                
095800                    " ("                 DELIMITED BY SIZE                
095900                    WRK-FMT-VAGAS-ED      DELIMITED BY SIZE               
096000                    " VAGAS DISPONIVEIS)" DELIMITED BY SIZE               
096100                    INTO WRK-FMT-TEXTO-VAGAS                              
096200         END-IF                                                           
096300     END-IF.                                                              
096400                                                                          
096500*-----------------------------------------------------------------        
096600 0255-CALC-VAGAS-99-FIM                                   SECTION.        
096700*-----------------------------------------------------------------        
096800                                                                          
096900*-----------------------------------------------------------------        
097000 0256-CARREGA-HORARIOS                                   SECTION.         
097100*-----------------------------------------------------------------        
097200*---- CARREGA AS REUNIOES SEMANAIS DA TURMA ATUAL EM MEMORIA,             
097300*---- RESOLVENDO O NUMERO DO DIA (WRK-TAB-DIAS DO BOOK APOIO)             
097400*---- PARA PODER ORDENAR DEPOIS.                                          
097500                                                                          
097600     MOVE ZEROS TO WRK-TR-QTD.                                            
097700     OPEN INPUT HORARIOS.                                                 
097800     READ HORARIOS.                                                       
097900 0256-LOOP.                                                               
098000     IF FS-HORARIOS NOT EQUAL ZEROS GO TO 0256-FIM END-IF.                
098100     IF MTG-SECTION-ID EQUAL WRK-CS-SEC-ID                                
098200       AND WRK-TR-QTD < 10                                                
098300         ADD 1 TO WRK-TR-QTD                                              
098400         PERFORM 0257-ACHA-DIA-NUM                                        
098500         MOVE WRK-DIA-ACHADO  TO WRK-TR-DIA-NUM  (WRK-TR-QTD)             
098600         MOVE MTG-DAY-OF-WEEK TO WRK-TR-DIA-NOME (WRK-TR-QTD)             
098700         MOVE MTG-START-TIME  TO WRK-TR-INI      (WRK-TR-QTD)             
098800         MOVE MTG-END-TIME    TO WRK-TR-FIM      (WRK-TR-QTD)             
098900     END-IF.                                                              
099000     READ HORARIOS.                                                       
099100     GO TO 0256-LOOP.                                                     
099200 0256-FIM.                                                                
099300     CLOSE HORARIOS.                                                      
099400                                                                          
099500*-----------------------------------------------------------------        
099600 0256-CARREGA-HORARIOS-99-FIM                             SECTION.        
099700*-----------------------------------------------------------------        
099800                                                                          
099900*-----------------------------------------------------------------        
100000 0257-ACHA-DIA-NUM                                       SECTION.         
100100*-----------------------------------------------------------------        
100200                                                                          
100300     MOVE WRK-DIA-NUM-OUTRO TO WRK-DIA-ACHADO.                            
100400     SET IDX-DIA TO 1.                                                    
100500 0257-LOOP.                                                               
100600     IF IDX-DIA > 5 GO TO 0257-FIM END-IF.                                
100700     IF WRK-DIA-NOME (IDX-DIA) EQUAL MTG-DAY-OF-WEEK                      
100800         MOVE WRK-DIA-NUM (IDX-DIA) TO WRK-DIA-ACHADO                     
100900         GO TO 0257-FIM                                                   
101000     END-IF.                                                              
101100     SET IDX-DIA UP BY 1.                                                 
101200     GO TO 0257-LOOP.                                                     
101300 0257-FIM.                                                                
101400                                                                          
101500*-----------------------------------------------------------------        
101600 0257-ACHA-DIA-NUM-99-FIM                                 SECTION.        
101700*-----------------------------------------------------------------        
101800                                                                          
101900*-----------------------------------------------------------------        
102000 0258-ORDENA-HORARIOS                                    SECTION.         
102100*-----------------------------------------------------------------        
102200*---- ORDENACAO POR SELECAO, CRESCENTE PELO NUMERO DO DIA. A              
102300*---- TROCA E FEITA NO MESMO PARAGRAFO (SEM PERFORM SEPARADO)             
102400*---- PARA NAO PRECISAR DE VARIAVEL DE TRABALHO EMPRESTADA DE UM          
102500*---- LACO QUE CONTINUA RODANDO DEPOIS.                                   
102600                                                                          
102700     MOVE 1 TO WRK-TR-I.                                                  
102800 0258-OUTER-LOOP.                                                         
102900     IF WRK-TR-I >= WRK-TR-QTD GO TO 0258-OUTER-FIM END-IF.               
103000     MOVE WRK-TR-I TO WRK-TR-MENOR-POS.                                   
103100     COMPUTE WRK-TR-J = WRK-TR-I + 1.                                     
103200 0258-INNER-LOOP.                                                         
103300     IF WRK-TR-J > WRK-TR-QTD GO TO 0258-INNER-FIM END-IF.                
103400     IF WRK-TR-DIA-NUM (WRK-TR-J) <                                       
103500                     WRK-TR-DIA-NUM (WRK-TR-MENOR-POS)                    
103600         MOVE WRK-TR-J TO WRK-TR-MENOR-POS                                
103700     END-IF.                                                              
103800     ADD 1 TO WRK-TR-J.                                                   
103900     GO TO 0258-INNER-LOOP.                                               
104000 0258-INNER-FIM.                                                          
104100     IF WRK-TR-MENOR-POS NOT EQUAL WRK-TR-I                               
104200         MOVE WRK-TR-DIA-NUM  (WRK-TR-I) TO WRK-TR-TMP-DIA-NUM            
104300         MOVE WRK-TR-DIA-NOME (WRK-TR-I) TO WRK-TR-TMP-DIA-NOME           
104400         MOVE WRK-TR-INI      (WRK-TR-I) TO WRK-TR-TMP-INI                
104500         MOVE WRK-TR-FIM      (WRK-TR-I) TO WRK-TR-TMP-FIM                
104600         MOVE WRK-TR-DIA-NUM  (WRK-TR-MENOR-POS)                          
104700                            TO WRK-TR-DIA-NUM  (WRK-TR-I)                 
104800         MOVE WRK-TR-DIA-NOME (WRK-TR-MENOR-POS)                          
104900                            TO WRK-TR-DIA-NOME (WRK-TR-I)                 
105000         MOVE WRK-TR-INI      (WRK-TR-MENOR-POS)                          
105100                            TO WRK-TR-INI      (WRK-TR-I)                 
105200         MOVE WRK-TR-FIM      (WRK-TR-MENOR-POS)                          
105300                            TO WRK-TR-FIM      (WRK-TR-I)                 
105400         MOVE WRK-TR-TMP-DIA-NUM                                          
105500                            TO WRK-TR-DIA-NUM  (WRK-TR-MENOR-POS)         
105600         MOVE WRK-TR-TMP-DIA-NOME                                         
105700                            TO WRK-TR-DIA-NOME (WRK-TR-MENOR-POS)         
105800         MOVE WRK-TR-TMP-INI                                              
105900                            TO WRK-TR-INI      (WRK-TR-MENOR-POS)         
106000         MOVE WRK-TR-TMP-FIM                                              
106100                            TO WRK-TR-FIM      (WRK-TR-MENOR-POS)         
106200     END-IF.                                                              
106300     ADD 1 TO WRK-TR-I.                                                   
106400     GO TO 0258-OUTER-LOOP.                                               
106500 0258-OUTER-FIM.                                                          
106600                                                                          
106700*-----------------------------------------------------------------        
106800 0258-ORDENA-HORARIOS-99-FIM                              SECTION.        
106900*-----------------------------------------------------------------        
107000                                                                          
107100*-----------------------------------------------------------------        
107200 0259-MOSTRA-HORARIOS-ORD                                SECTION.         
107300*-----------------------------------------------------------------        
107400                                                                          
107500     MOVE 1 TO WRK-TR-I.                                                  
107600 0259-LOOP.                                                               
107700     IF WRK-TR-I > WRK-TR-QTD GO TO 0259-FIM END-IF.                      
107800     MOVE SPACES TO WRK-LINHA-HORARIO.                                    
107900     MOVE WRK-TR-DIA-NOME (WRK-TR-I) TO WRK-LH-DIA.                       
108000     MOVE WRK-TR-INI (WRK-TR-I) TO WRK-FH-ENTRADA.                        
108100     PERFORM 0260-FORMATA-HORA.                                           
108200     MOVE WRK-FH-SAIDA TO WRK-LH-INICIO.                                  
108300     MOVE WRK-TR-FIM (WRK-TR-I) TO WRK-FH-ENTRADA.                        
108400     PERFORM 0260-FORMATA-HORA.                                           
108500     MOVE WRK-FH-SAIDA TO WRK-LH-FIM.                                     
108600     DISPLAY WRK-LINHA-HORARIO.                                           
108700     ADD 1 TO WRK-TR-I.                                                   
108800     GO TO 0259-LOOP.                                                     
108900 0259-FIM.                                                                
109000                                                                          
109100*-----------------------------------------------------------------        
109200 0259-MOSTRA-HORARIOS-ORD-99-FIM                          SECTION.        
109300*-----------------------------------------------------------------        
109400                                                                          
109500*-----------------------------------------------------------------        
109600 0260-FORMATA-HORA                                       SECTION.         
109700*-----------------------------------------------------------------        
109800*---- CONVERTE WRK-FH-ENTRADA (HH:MM, 24H) PARA O FORMATO AM/PM           
109900*---- DO QUADRO, DESCARTANDO OS MINUTOS (CHAMADO-0447).                   
110000                                                                          
110100     MOVE WRK-FH-HH TO WRK-FH-HH-NUM.                                     
110200     EVALUATE TRUE                                                        
110300         WHEN WRK-FH-HH-NUM EQUAL ZEROS                                   
110400             MOVE 12 TO WRK-FH-HORA-DISP                                  
110500             MOVE "AM" TO WRK-FH-PERIODO                                  
110600         WHEN WRK-FH-HH-NUM < 12                                          
110700             MOVE WRK-FH-HH-NUM TO WRK-FH-HORA-DISP                       
110800             MOVE "AM" TO WRK-FH-PERIODO                                  
110900         WHEN WRK-FH-HH-NUM EQUAL 12                                      
111000             MOVE 12 TO WRK-FH-HORA-DISP                                  
111100             MOVE "PM" TO WRK-FH-PERIODO                                  
111200         WHEN OTHER                                                       
111300             COMPUTE WRK-FH-HORA-DISP = WRK-FH-HH-NUM - 12                
111400             MOVE "PM" TO WRK-FH-PERIODO                                  
111500     END-EVALUATE.                                                        
111600                                                                          
111700     MOVE WRK-FH-HORA-DISP TO WRK-FH-HORA-ED.                             
111800     STRING WRK-FH-HORA-ED  DELIMITED BY SIZE                             
111900            WRK-FH-PERIODO  DELIMITED BY SIZE                             
112000            INTO WRK-FH-SAIDA.                                            
112100                                                                          
112200*-----------------------------------------------------------------        
112300 0260-FORMATA-HORA-99-FIM                                 SECTION.        
112400*-----------------------------------------------------------------        
112500                                                                          
112600*-----------------------------------------------------------------        
112700 0300-FINALIZAR                                          SECTION.         
112800*-----------------------------------------------------------------        
112900                                                                          
113000     PERFORM 0900-MOSTRA.                                                 
113100     GOBACK.                                                              
113200                                                                          
113300*-----------------------------------------------------------------        
113400 0300-FINALIZAR-99-FIM                                   SECTION.         
113500*-----------------------------------------------------------------        
113600                                                                          
113700*-----------------------------------------------------------------        
113800 0900-MOSTRA                                              SECTION.        
113900*-----------------------------------------------------------------        
114000                                                                          
114100     ACCEPT SCR-RODAPE.                                                   
114200                                                                          
114300*-----------------------------------------------------------------        
114400 0900-MOSTRA-99-FIM                                       SECTION.        
114500*-----------------------------------------------------------------        
