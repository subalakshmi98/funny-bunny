000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGHIST.                                                    
000300 AUTHOR. R Q PEREIRA.                                                     
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1995-02-14.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O MODULO                                                      
001000*----                                                                     
001100*--- AUTOR    : R Q PEREIRA                                               
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1995-02-14                                                
001400*--- OBJETIVOS: EMITIR O HISTORICO ESCOLAR COMPLETO DE UM ALUNO -         
001500*----    TODAS AS DISCIPLINAS CURSADAS, NOTA/SITUACAO, SEMESTRE           
001600*----    E CREDITOS, NA ORDEM DO ARQUIVO DE HISTORICO.                    
001700*----                                                                     
001800*---------------------------------------------------                      
001900*---------------------------------------------------                      
002000*---- DEFINICAO DE ARQUIVOS                                               
002100*----                                                                     
002200*---- ARQUIVO        TIPO I/O         BOOK                                
002300*---- ALUNOS            I             BOKALU                              
002400*---- HISTORICO         I             BOKHIST                             
002500*---- DISCIPLINAS       I             BOKDISC                             
002600*---- SEMESTRES         I             BOKSEM                              
002700*---------------------------------------------------                      
002800*-----------------------------------------------------------------        
002900*---- HISTORICO DE MANUTENCAO                                             
003000*-----------------------------------------------------------------        
003100*---- 1995-02-14 RQP CHAMADO-0079  PROGRAMA ORIGINAL.                     
003200*---- 1997-09-02 LMC CHAMADO-0141  INCLUIDO NOME DO SEMESTRE NA           
003300*----                 LINHA (ANTES SO O SEM-ID APARECIA).                 
003400*---- 1999-01-11 AJS CHAMADO-0244  REVISAO Y2K - IDS E ANO DO             
003500*----                 SEMESTRE JA ERAM AAAA, SEM IMPACTO.                 
003600*---- 2004-06-22 RQP CHAMADO-0368  NOTA: O ARQUIVO HISTORY.DAT            
003700*----                 NAO GUARDA DATA/HORA DE LANCAMENTO DA               
003800*----                 LINHA - CAMPO "REGISTRADO EM" OMITIDO DO            
003900*----                 RELATORIO ATE QUE O LAYOUT SEJA REVISTO.            
004000*---- 2010-03-09 LMC CHAMADO-0489  LISTAGEM PASSA A MOSTRAR OS            
004100*----                 CREDITOS DA DISCIPLINA AO LADO DA SITUACAO.         
004200*-----------------------------------------------------------------        
004300                                                                          
004400*-----------------------------------------------------------------        
004500 ENVIRONMENT                                             DIVISION.        
004600*-----------------------------------------------------------------        
004700                                                                          
004800*-----------------------------------------------------------------        
004900 CONFIGURATION                                           SECTION.         
005000*-----------------------------------------------------------------        
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300                                                                          
005400*-----------------------------------------------------------------        
005500 INPUT-OUTPUT                                            SECTION.         
005600*-----------------------------------------------------------------        
005700 FILE-CONTROL.                                                            
005800     SELECT ALUNOS      ASSIGN TO "STUDENTS"                              
005900            FILE STATUS IS FS-ALUNOS.                                     
006000     SELECT HISTORICO   ASSIGN TO "HISTORY"                               
006100            FILE STATUS IS FS-HISTORICO.                                  
006200     SELECT DISCIPLINAS ASSIGN TO "COURSES"                               
006300            FILE STATUS IS FS-DISCIPLINAS.                                
006400     SELECT SEMESTRES   ASSIGN TO "SEMESTERS"                             
006500            FILE STATUS IS FS-SEMESTRES.                                  
006600                                                                          
006700*-----------------------------------------------------------------        
006800 DATA                                                    DIVISION.        
006900*-----------------------------------------------------------------        
007000*-----------------------------------------------------------------        
007100 FILE                                                    SECTION.         
007200*-----------------------------------------------------------------        
007300 FD  ALUNOS      LABEL RECORD IS STANDARD.                                
007400 01  ARQ-REG-ALU. COPY "BOKALU".                                          
007500                                                                          
007600 FD  HISTORICO   LABEL RECORD IS STANDARD.                                
007700 01  ARQ-REG-HIS. COPY "BOKHIST".                                         
007800                                                                          
007900 FD  DISCIPLINAS LABEL RECORD IS STANDARD.                                
008000 01  ARQ-REG-DIS. COPY "BOKDISC".                                         
008100                                                                          
008200 FD  SEMESTRES   LABEL RECORD IS STANDARD.                                
008300 01  ARQ-REG-SEM. COPY "BOKSEM".                                          
008400                                                                          
008500*-----------------------------------------------------------------        
008600 WORKING-STORAGE                                         SECTION.         
008700*-----------------------------------------------------------------        
008800                                                                          
008900 COPY "APOIO".                                                            
009000                                                                          
009100 77  FS-ALUNOS                           PIC 9(02).                       
009200 77  FS-HISTORICO                        PIC 9(02).                       
009300 77  FS-DISCIPLINAS                      PIC 9(02).                       
009400 77  FS-SEMESTRES                        PIC 9(02).                       
009500                                                                          
009600 77  WRK-ALUNO-ID                        PIC 9(09) VALUE ZEROS.           
009700 77  WRK-ACHOU-ALUNO                     PIC X(01) VALUE "N".             
009800 77  WRK-QTD-LINHAS                   PIC 9(04) COMP VALUE ZEROS.         
009900                                                                          
010000*---- LINHA DE SAIDA DO RELATORIO DE HISTORICO ESCOLAR.                   
010100 01  WRK-LINHA-HIST.                                                      
010200     05 WRK-LH-DISC-CODE                 PIC X(10).                       
010300     05 FILLER                           PIC X(02) VALUE SPACES.          
010400     05 WRK-LH-DISC-NOME                 PIC X(30).                       
010500     05 FILLER                           PIC X(02) VALUE SPACES.          
010600     05 WRK-LH-CREDITOS                  PIC ZZ9.9.                       
010700     05 FILLER                           PIC X(02) VALUE SPACES.          
010800     05 WRK-LH-SEMESTRE                  PIC X(17).                       
010900     05 FILLER                           PIC X(02) VALUE SPACES.          
011000     05 WRK-LH-SITUACAO                  PIC X(10).                       
011100     05 FILLER                           PIC X(01).                       
011200 01  WRK-LINHA-HIST-R REDEFINES WRK-LINHA-HIST.                           
011300     05 WRK-LHR-BLOCO                    PIC X(76).                       
011400                                                                          
011500*---- VISAO DA LINHA DE SAIDA EM CONTADOR DE IMPRESSAO - USO              
011600*---- INTERNO DE DEPURACAO (QUANTAS LINHAS FORAM REALMENTE                
011700*---- ESCRITAS NA TELA NESTE ACIONAMENTO).                                
011800 01  WRK-CONTADOR-IMPRESSAO.                                              
011900     05 WRK-CI-QTD                       PIC 9(04) COMP.                  
012000     05 FILLER                           PIC X(02).                       
012100 01  WRK-CONTADOR-IMPRESSAO-R REDEFINES WRK-CONTADOR-IMPRESSAO.           
012200     05 WRK-CIR-BYTES                    PIC X(06).                       
012300                                                                          
012400*---- TABELA EM MEMORIA - CATALOGO DE DISCIPLINAS, USADA PARA             
012500*---- EVITAR REABERTURA REPETIDA DO ARQUIVO DE DISCIPLINAS A              
012600*---- CADA LINHA DE HISTORICO.                                            
012700 01  WRK-TAB-DIS-LIT.                                                     
012800     05 WRK-TAB-DIS OCCURS 200 TIMES INDEXED BY IDX-DIS.                  
012900         10 WRK-DIS-ID                     PIC 9(09).                     
013000         10 WRK-DIS-CODE                   PIC X(10).                     
013100         10 WRK-DIS-NOME                   PIC X(30).                     
013200         10 WRK-DIS-CREDITS                PIC 9(02)V9.                   
013300     05 FILLER                            PIC X(01).                      
013400 01  WRK-TAB-DIS-BYTES REDEFINES WRK-TAB-DIS-LIT.                         
013500     05 FILLER OCCURS 200 TIMES          PIC X(51).                       
013600     05 FILLER                           PIC X(01).                       
013700 77  WRK-QTD-DIS                      PIC 9(04) COMP VALUE ZEROS.         
013800                                                                          
013900*---- TABELA EM MEMORIA - CATALOGO DE SEMESTRES.                          
014000 01  WRK-TAB-SEM-LIT.                                                     
014100     05 WRK-TAB-SEM OCCURS 60 TIMES INDEXED BY IDX-SEM.                   
014200         10 WRK-SEM-ID                     PIC 9(09).                     
014300         10 WRK-SEM-NOME                   PIC X(10).                     
014400         10 WRK-SEM-ANO                    PIC 9(04).                     
014500     05 FILLER                            PIC X(01).                      
014600 77  WRK-QTD-SEM                      PIC 9(04) COMP VALUE ZEROS.         
014700                                                                          
014800*-----------------------------------------------------------------        
014900 SCREEN                                                  SECTION.         
015000*-----------------------------------------------------------------        
015100                                                                          
015200 01  SCR-TELA.                                                            
015300     05 BLANK SCREEN.                                                     
015400     05 LINE  01 COLUMN 01 ERASE EOL BACKGROUND-COLOR 3.                  
015500     05 LINE  01 COLUMN 24 VALUE "HISTORICO ESCOLAR DO ALUNO"             
015600            BACKGROUND-COLOR 3.                                           
015700     05 FILLER                           PIC X(01).                       
015800                                                                          
015900 01  SCR-ENTRADA.                                                         
016000     05 LINE  03 COLUMN 10 VALUE "MATRICULA DO ALUNO (STU-ID) : ".        
016100     05 LINE  03 COLUMN 41 USING WRK-ALUNO-ID.                            
016200     05 FILLER                           PIC X(01).                       
016300                                                                          
016400 01  SCR-RODAPE.                                                          
016500     05 LINE  23 COLUMN 9  VALUE "<<< APERTE ENTER >>> "                  
016600                        BACKGROUND-COLOR 2.                               
016700     05 LINE  24 COLUMN 9  VALUE "STATUS : " BACKGROUND-COLOR 4.          
016800     05 LINE  24 COLUMN 18 FROM WRK-MSG.                                  
016900     05 FILLER                           PIC X(01).                       
017000                                                                          
017100*-----------------------------------------------------------------        
017200 PROCEDURE                                               DIVISION.        
017300*-----------------------------------------------------------------        
017400                                                                          
017500*-----------------------------------------------------------------        
017600 0100-INICIALIZAR                                        SECTION.         
017700*-----------------------------------------------------------------        
017800                                                                          
017900     DISPLAY SCR-TELA.                                                    
018000     DISPLAY SCR-ENTRADA.                                                 
018100     ACCEPT  SCR-ENTRADA.                                                 
018200                                                                          
018300     MOVE WRK-REGISTRO TO WRK-MSG.                                        
018400                                                                          
018500     IF WRK-ALUNO-ID EQUAL ZEROS                                          
018600         MOVE WRK-MSG-REG-INCOMPLETO TO WRK-MSG                           
018700     END-IF.                                                              
018800                                                                          
018900*-----------------------------------------------------------------        
019000 0100-INICIALIZAR-99-FIM                                 SECTION.         
019100*-----------------------------------------------------------------        
019200                                                                          
019300*-----------------------------------------------------------------        
019400 0200-PROCESSAR                                          SECTION.         
019500*-----------------------------------------------------------------        
019600                                                                          
019700     IF WRK-MSG NOT EQUAL WRK-REGISTRO                                    
019800         GO TO 0200-PROCESSAR-99-FIM                                      
019900     END-IF.                                                              
020000                                                                          
020100     OPEN INPUT ALUNOS HISTORICO DISCIPLINAS SEMESTRES.                   
020200                                                                          
020300*---- LOCALIZA O ALUNO                                                    
020400     MOVE "N" TO WRK-ACHOU-ALUNO.                                         
020500     READ ALUNOS.                                                         
020600 0200-ALU-LOOP.                                                           
020700     IF FS-ALUNOS NOT EQUAL ZEROS GO TO 0200-ALU-FIM END-IF.              
020800     IF STU-ID EQUAL WRK-ALUNO-ID                                         
020900         MOVE "S" TO WRK-ACHOU-ALUNO                                      
021000         GO TO 0200-ALU-FIM                                               
021100     END-IF.                                                              
021200     READ ALUNOS.                                                         
021300     GO TO 0200-ALU-LOOP.                                                 
021400 0200-ALU-FIM.                                                            
021500     IF WRK-ACHOU-ALUNO NOT EQUAL "S"                                     
021600         MOVE WRK-MSG-REG-NAOENCONT TO WRK-MSG                            
021700         GO TO 0200-PROCESSAR-99-FIM                                      
021800     END-IF.                                                              
021900                                                                          
022000*---- CARGA DO CATALOGO DE DISCIPLINAS                                    
022100     MOVE ZEROS TO WRK-QTD-DIS.                                           
022200     READ DISCIPLINAS.                                                    
022300 0200-DIS-LOOP.                                                           
022400     IF FS-DISCIPLINAS NOT EQUAL ZEROS GO TO 0200-DIS-FIM END-IF.         
022500     ADD 1 TO WRK-QTD-DIS.                                                
022600     SET IDX-DIS TO WRK-QTD-DIS.                                          
022700     MOVE CRS-ID      TO WRK-DIS-ID      (IDX-DIS).                       
022800     MOVE CRS-CODE    TO WRK-DIS-CODE    (IDX-DIS).                       
022900     MOVE CRS-NAME    TO WRK-DIS-NOME    (IDX-DIS).                       
023000     MOVE CRS-CREDITS TO WRK-DIS-CREDITS (IDX-DIS).                       
023100     READ DISCIPLINAS.                                                    
023200     GO TO 0200-DIS-LOOP.                                                 
023300 0200-DIS-FIM.                                                            
023400                                                                          
023500*---- CARGA DO CATALOGO DE SEMESTRES                                      
023600     MOVE ZEROS TO WRK-QTD-SEM.                                           
023700     READ SEMESTRES.                                                      
023800 0200-SEM-LOOP.                                                           
023900     IF FS-SEMESTRES NOT EQUAL ZEROS GO TO 0200-SEM-FIM END-IF.           
024000     ADD 1 TO WRK-QTD-SEM.                                                
024100     SET IDX-SEM TO WRK-QTD-SEM.                                          
024200     MOVE SEM-ID   TO WRK-SEM-ID   (IDX-SEM).                             
024300     MOVE SEM-NAME TO WRK-SEM-NOME (IDX-SEM).                             
024400     MOVE SEM-YEAR TO WRK-SEM-ANO  (IDX-SEM).                             
024500     READ SEMESTRES.                                                      
024600     GO TO 0200-SEM-LOOP.                                                 
024700 0200-SEM-FIM.                                                            
024800                                                                          
024900*---- PERCORRE O HISTORICO NA ORDEM DO ARQUIVO, EMITINDO UMA              
025000*---- LINHA POR TENTATIVA DE DISCIPLINA.                                  
025100     MOVE ZEROS TO WRK-QTD-LINHAS.                                        
025200     MOVE ZEROS TO WRK-CI-QTD.                                            
025300     READ HISTORICO.                                                      
025400 0200-HIS-LOOP.                                                           
025500     IF FS-HISTORICO NOT EQUAL ZEROS GO TO 0200-HIS-FIM END-IF.           
025600     IF HIST-STUDENT-ID EQUAL WRK-ALUNO-ID                                
025700         PERFORM 0210-FORMATA-LINHA                                       
025800         DISPLAY WRK-LINHA-HIST                                           
025900         ADD 1 TO WRK-QTD-LINHAS                                          
026000         ADD 1 TO WRK-CI-QTD                                              
026100     END-IF.                                                              
026200     READ HISTORICO.                                                      
026300     GO TO 0200-HIS-LOOP.                                                 
026400 0200-HIS-FIM.                                                            
026500                                                                          
026600     IF WRK-QTD-LINHAS EQUAL ZEROS                                        
026700         MOVE WRK-MSG-CURSO-NAOENCONT TO WRK-MSG                          
026800     ELSE                                                                 
026900         MOVE WRK-REGISTRO TO WRK-MSG                                     
027000     END-IF.                                                              
027100                                                                          
027200     CLOSE ALUNOS HISTORICO DISCIPLINAS SEMESTRES.                        
027300                                                                          
027400*-----------------------------------------------------------------        
027500 0200-PROCESSAR-99-FIM                                   SECTION.         
027600*-----------------------------------------------------------------        
027700                                                                          
027800*-----------------------------------------------------------------        
027900 0210-FORMATA-LINHA                                      SECTION.         
028000*-----------------------------------------------------------------        
028100*---- MONTA A LINHA DO RELATORIO PARA A LINHA DE HISTORICO ATUAL          
028200*---- (HIST-COURSE-ID / HIST-SEMESTER-ID / HIST-STATUS).                  
028300                                                                          
028400     MOVE SPACES TO WRK-LINHA-HIST.                                       
028500                                                                          
028600     SET IDX-DIS TO 1.                                                    
028700 0210-DIS-LOOP.                                                           
028800     IF IDX-DIS > WRK-QTD-DIS GO TO 0210-DIS-FIM END-IF.                  
028900     IF WRK-DIS-ID (IDX-DIS) EQUAL HIST-COURSE-ID                         
029000         MOVE WRK-DIS-CODE    (IDX-DIS) TO WRK-LH-DISC-CODE               
029100         MOVE WRK-DIS-NOME    (IDX-DIS) TO WRK-LH-DISC-NOME               
029200         MOVE WRK-DIS-CREDITS (IDX-DIS) TO WRK-LH-CREDITOS                
029300         GO TO 0210-DIS-FIM                                               
029400     END-IF.                                                              
029500     SET IDX-DIS UP BY 1.                                                 
029600     GO TO 0210-DIS-LOOP.                                                 
029700 0210-DIS-FIM.                                                            
029800                                                                          
029900     SET IDX-SEM TO 1.                                                    
030000 0210-SEM-LOOP.                                                           
030100     IF IDX-SEM > WRK-QTD-SEM GO TO 0210-SEM-FIM END-IF.                  
030200     IF WRK-SEM-ID (IDX-SEM) EQUAL HIST-SEMESTER-ID                       
030300         STRING WRK-SEM-NOME (IDX-SEM) DELIMITED BY SPACE                 
030400                " " DELIMITED BY SIZE                                     
030500                WRK-SEM-ANO (IDX-SEM) DELIMITED BY SIZE                   
030600                INTO WRK-LH-SEMESTRE                                      
030700         GO TO 0210-SEM-FIM                                               
030800     END-IF.                                                              
030900     SET IDX-SEM UP BY 1.                                                 
031000     GO TO 0210-SEM-LOOP.                                                 
031100 0210-SEM-FIM.                                                            
031200                                                                          
031300     MOVE HIST-STATUS TO WRK-LH-SITUACAO.                                 
031400                                                                          
031500*-----------------------------------------------------------------        
031600 0210-FORMATA-LINHA-99-FIM                               SECTION.         
031700*-----------------------------------------------------------------        
031800                                                                          
031900*-----------------------------------------------------------------        
032000 0300-FINALIZAR                                          SECTION.         
032100*-----------------------------------------------------------------        
032200                                                                          
032300     PERFORM 0900-MOSTRA.                                                 
032400     GOBACK.                                                              
032500                                                                          
032600*-----------------------------------------------------------------        
032700 0300-FINALIZAR-99-FIM                                   SECTION.         
032800*-----------------------------------------------------------------        
032900                                                                          
033000*-----------------------------------------------------------------        
033100 0900-MOSTRA                                             SECTION.         
033200*-----------------------------------------------------------------        
033300                                                                          
033400     ACCEPT SCR-RODAPE.                                                   
033500                                                                          
033600*-----------------------------------------------------------------        
033700 0900-MOSTRA-99-FIM                                      SECTION.         
033800*-----------------------------------------------------------------        
