000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGHOR.                                                     
000300 AUTHOR. R Q PEREIRA.                                                     
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1994-05-23.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O MODULO                                                      
001000*----                                                                     
001100*--- AUTOR    : R Q PEREIRA                                               
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1994-05-23                                                
001400*--- OBJETIVOS: MOSTRAR O QUADRO DE HORARIOS DE UM ALUNO EM UM            
001500*----    DETERMINADO SEMESTRE - TURMAS EM QUE JA ESTA MATRICULADO,        
001600*----    COM PROFESSOR, SALA, HORARIOS E VAGAS.                           
001700*----                                                                     
001800*---------------------------------------------------                      
001900*---------------------------------------------------                      
002000*---- DEFINICAO DE ARQUIVOS                                               
002100*----                                                                     
002200*---- ARQUIVO        TIPO I/O         BOOK                                
002300*---- ALUNOS            I             BOKALU                              
002400*---- MATRICULAS        I             BOKMATR                             
002500*---- TURMAS            I             BOKTURM                             
002600*---- HORARIOS          I             BOKHORA                             
002700*---- DISCIPLINAS       I             BOKDISC                             
002800*---- PROFESSORES       I             BOKPROF                             
002900*---- SALAS             I             BOKSALA                             
003000*---------------------------------------------------                      
003100*-----------------------------------------------------------------        
003200*---- HISTORICO DE MANUTENCAO                                             
003300*-----------------------------------------------------------------        
003400*---- 1994-05-23 RQP CHAMADO-0031  PROGRAMA ORIGINAL, BUSCA POR           
003500*----                 MATRICULA DO ALUNO EM ARQUIVO UNICO.                
003600*---- 1995-09-08 AJS CHAMADO-0082  QUADRO PASSA A SER FILTRADO            
003700*----                 POR SEMESTRE (SEM-ID), NAO SO POR ALUNO.            
003800*---- 1997-02-14 RQP CHAMADO-0129  INCLUSOS HORARIOS DE REUNIAO           
003900*----                 (HORARIOS.DAT) NA LINHA DE SAIDA.                   
004000*---- 1999-01-11 AJS CHAMADO-0243  REVISAO Y2K - IDS, SEM IMPACTO.        
004100*---- 2003-05-14 LMC CHAMADO-0356  TEXTO DE VAGAS UNIFICADO COM           
004200*----                 O MESMO CRITERIO DO MODULO DE ELEGIBILIDADE.        
004300*---- 2008-10-02 LMC CHAMADO-0447  ORDENACAO DO QUADRO POR DIA DA         
004400*----                 SEMANA (WRK-TAB-DIAS DO BOOK APOIO) - O             
004500*----                 CHAMADO PEDIA O MESMO PARA TODOS OS QUADROS,        
004600*----                 MAS SO FOI FEITO NO PROGGRADE; ESTE PROGRAMA        
004700*----                 FICOU PARA TRAS (VER CHAMADO-0521).                 
004800*---- 2011-06-20 RQP CHAMADO-0520  TEXTO DE VAGAS PASSA A SEGUIR          
004900*----                 O MESMO CRITERIO DO PROGGRADE - CAPACIDADE          
005000*----                 ZERO NUNCA MOSTRA "INDEFINIDA" FORA DO              
005100*----                 QUADRO MESTRE. FLAG WRK-MOSTRA-CAP-INDEF            
005200*----                 ADICIONADA, SEMPRE "N" NESTE PROGRAMA.              
005300*---- 2012-03-06 AJS CHAMADO-0521  CORRIGIDO O QUE FICOU PENDENTE         
005400*----                 DO CHAMADO-0447 - O QUADRO DO ALUNO AGORA           
005500*----                 ORDENA AS REUNIOES POR DIA DA SEMANA ANTES          
005600*----                 DE MOSTRAR (WRK-TAB-DIAS DO BOOK APOIO), EM         
005700*----                 VEZ DE SEGUIR A ORDEM BRUTA DO ARQUIVO DE           
005800*----                 HORARIOS.                                           
005900*-----------------------------------------------------------------        
006000                                                                          
006100*-----------------------------------------------------------------        
006200 ENVIRONMENT                                             DIVISION.        
006300*-----------------------------------------------------------------        
006400                                                                          
006500*-----------------------------------------------------------------        
006600 CONFIGURATION                                           SECTION.         
006700*-----------------------------------------------------------------        
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM.                                                  
007000                                                                          
007100*-----------------------------------------------------------------        
007200 INPUT-OUTPUT                                            SECTION.         
007300*-----------------------------------------------------------------        
007400 FILE-CONTROL.                                                            
007500     SELECT ALUNOS      ASSIGN TO "STUDENTS"                              
007600            FILE STATUS IS FS-ALUNOS.                                     
007700     SELECT MATRICULAS  ASSIGN TO "ENROLLMENTS"                           
007800            FILE STATUS IS FS-MATRICULAS.                                 
007900     SELECT TURMAS      ASSIGN TO "SECTIONS"                              
008000            FILE STATUS IS FS-TURMAS.                                     
008100     SELECT HORARIOS    ASSIGN TO "MEETINGS"                              
008200            FILE STATUS IS FS-HORARIOS.                                   
008300     SELECT DISCIPLINAS ASSIGN TO "COURSES"                               
008400            FILE STATUS IS FS-DISCIPLINAS.                                
008500     SELECT PROFESSORES ASSIGN TO "TEACHERS"                              
008600            FILE STATUS IS FS-PROFESSORES.                                
008700     SELECT SALAS       ASSIGN TO "CLASSROOMS"                            
008800            FILE STATUS IS FS-SALAS.                                      
008900                                                                          
009000*-----------------------------------------------------------------        
009100 DATA                                                    DIVISION.        
009200*-----------------------------------------------------------------        
009300*-----------------------------------------------------------------        
009400 FILE                                                    SECTION.         
009500*-----------------------------------------------------------------        
009600 FD  ALUNOS      LABEL RECORD IS STANDARD.                                
009700 01  ARQ-REG-ALU. COPY "BOKALU".                                          
009800                                                                          
009900 FD  MATRICULAS  LABEL RECORD IS STANDARD.                                
010000 01  ARQ-REG-MAT. COPY "BOKMATR".                                         
010100                                                                          
010200 FD  TURMAS       LABEL RECORD IS STANDARD.                               
010300 01  ARQ-REG-TUR. COPY "BOKTURM".                                         
010400                                                                          
010500 FD  HORARIOS     LABEL RECORD IS STANDARD.                               
010600 01  ARQ-REG-HOR. COPY "BOKHORA".                                         
010700                                                                          
010800 FD  DISCIPLINAS  LABEL RECORD IS STANDARD.                               
010900 01  ARQ-REG-DIS. COPY "BOKDISC".                                         
011000                                                                          
011100 FD  PROFESSORES  LABEL RECORD IS STANDARD.                               
011200 01  ARQ-REG-PRO. COPY "BOKPROF".                                         
011300                                                                          
011400 FD  SALAS        LABEL RECORD IS STANDARD.                               
011500 01  ARQ-REG-SAL. COPY "BOKSALA".                                         
011600                                                                          
011700*-----------------------------------------------------------------        
011800 WORKING-STORAGE                                         SECTION.         
011900*-----------------------------------------------------------------        
012000                                                                          
012100 COPY "APOIO".                                                            
012200                                                                          
012300 77  FS-ALUNOS                           PIC 9(02).                       
012400 77  FS-MATRICULAS                       PIC 9(02).                       
012500 77  FS-TURMAS                           PIC 9(02).                       
012600 77  FS-HORARIOS                         PIC 9(02).                       
012700 77  FS-DISCIPLINAS                      PIC 9(02).                       
012800 77  FS-PROFESSORES                      PIC 9(02).                       
012900 77  FS-SALAS                            PIC 9(02).                       
013000                                                                          
013100 77  WRK-ALUNO-ID                        PIC 9(09) VALUE ZEROS.           
013200 77  WRK-SEM-ID                          PIC 9(09) VALUE ZEROS.           
013300 77  WRK-ACHOU-ALUNO                     PIC X(01) VALUE "N".             
013400 77  WRK-QTD-ITENS                    PIC 9(04) COMP VALUE ZEROS.         
013500 77  WRK-CONT-MATRIC                  PIC 9(04) COMP VALUE ZEROS.         
013600                                                                          
013700*---- TEXTO DE VAGAS SEGUE O MESMO CRITERIO DO PROGGRADE - ESTE           
013800*---- QUADRO NUNCA E O MESTRE, FLAG FICA SEMPRE "N" (CHAMADO-0520)        
013900 77  WRK-MOSTRA-CAP-INDEF                PIC X(01) VALUE "N".             
014000     88 WRK-CAP-INDEF-SIM                   VALUE "S".                    
014100     88 WRK-CAP-INDEF-NAO                   VALUE "N".                    
014200 77  WRK-DIA-ACHADO                      PIC 9(02) COMP.                  
014300                                                                          
014400*---- TABELA EM MEMORIA - TURMAS EM QUE O ALUNO ESTA MATRICULADO          
014500*---- NESTE SEMESTRE (ARQUIVO NAO INDEXADO, CARGA TOTAL).                 
014600 01  WRK-TAB-ITEM-GRUPO.                                                  
014700     05 WRK-TAB-ITEM OCCURS 30 TIMES INDEXED BY IDX-ITEM.                 
014800         10 WRK-IT-TURMA-ID               PIC 9(09).                      
014900         10 WRK-IT-COURSE-ID               PIC 9(09).                     
015000         10 WRK-IT-TEACHER-ID              PIC 9(09).                     
015100         10 WRK-IT-ROOM-ID                 PIC 9(09).                     
015200         10 WRK-IT-CAP                      PIC 9(04).                    
015300     05 FILLER                            PIC X(01).                      
015400 01  WRK-TAB-ITEM-BYTES REDEFINES WRK-TAB-ITEM-GRUPO.                     
015500     05 FILLER OCCURS 30 TIMES           PIC X(39).                       
015600     05 FILLER                           PIC X(01).                       
015700                                                                          
015800 01  WRK-LINHA-SAIDA.                                                     
015900     05 WRK-LS-TURMA                     PIC 9(09).                       
016000     05 FILLER                           PIC X(01) VALUE SPACE.           
016100     05 WRK-LS-DISC                      PIC X(30).                       
016200     05 FILLER                           PIC X(01) VALUE SPACE.           
016300     05 WRK-LS-PROF                      PIC X(40).                       
016400     05 FILLER                           PIC X(01) VALUE SPACE.           
016500     05 WRK-LS-SALA                      PIC X(20).                       
016600     05 FILLER                           PIC X(01) VALUE SPACE.           
016700     05 WRK-LS-VAGAS                     PIC X(24).                       
016800 01  WRK-LINHA-SAIDA-R REDEFINES WRK-LINHA-SAIDA.                         
016900     05 FILLER                           PIC X(127).                      
017000                                                                          
017100*---- LINHA DE HORARIO SEPARADA, UMA POR REUNIAO DE TURMA.                
017200 01  WRK-LINHA-HORARIO.                                                   
017300     05 WRK-LH-DIA                       PIC X(09).                       
017400     05 FILLER                           PIC X(01) VALUE SPACE.           
017500     05 WRK-LH-INICIO                    PIC X(05).                       
017600     05 FILLER                           PIC X(01) VALUE SPACE.           
017700     05 WRK-LH-FIM                       PIC X(05).                       
017800     05 FILLER                           PIC X(01).                       
017900*---- VISAO EM BLOCO UNICO, USADA SO NA CONTAGEM DE DEPURACAO             
018000*---- DE IMPRESSAO (QTD DE CARACTERES REALMENTE GRAVADOS).                
018100 01  WRK-LINHA-HORARIO-R REDEFINES WRK-LINHA-HORARIO.                     
018200     05 WRK-LH-BLOCO                     PIC X(22).                       
018300                                                                          
018400*---- TABELA TEMPORARIA DAS REUNIOES DA TURMA ATUAL, USADA PARA           
018500*---- ORDENAR POR DIA DA SEMANA ANTES DE MOSTRAR (CHAMADO-0521).          
018600 01  WRK-TAB-REU.                                                         
018700     05 WRK-TR-QTD                       PIC 9(02) COMP.                  
018800     05 WRK-TR-LINHA OCCURS 10 TIMES.                                     
018900         10 WRK-TR-DIA-NUM               PIC 9(02) COMP.                  
019000         10 WRK-TR-DIA-NOME              PIC X(09).                       
019100         10 WRK-TR-INI                   PIC X(05).                       
019200         10 WRK-TR-FIM                   PIC X(05).                       
019300         10 FILLER                       PIC X(02).                       
019400 77  WRK-TR-I                            PIC 9(02) COMP.                  
019500 77  WRK-TR-J                            PIC 9(02) COMP.                  
019600 77  WRK-TR-MENOR-POS                    PIC 9(02) COMP.                  
019700 77  WRK-TR-TMP-DIA-NUM                  PIC 9(02) COMP.                  
019800 77  WRK-TR-TMP-DIA-NOME                 PIC X(09).                       
019900 77  WRK-TR-TMP-INI                      PIC X(05).                       
020000 77  WRK-TR-TMP-FIM                      PIC X(05).                       
020100                                                                          
020200*-----------------------------------------------------------------        
020300 SCREEN                                                  SECTION.         
020400*-----------------------------------------------------------------        
020500                                                                          
020600 01  SCR-TELA.                                                            
020700     05 BLANK SCREEN.                                                     
020800     05 LINE  01 COLUMN 01 ERASE EOL BACKGROUND-COLOR 3.                  
020900     05 LINE  01 COLUMN 24 VALUE "QUADRO DE HORARIOS DO ALUNO"            
021000            BACKGROUND-COLOR 3.                                           
021100     05 FILLER                           PIC X(01).                       
021200                                                                          
021300 01  SCR-ENTRADA.                                                         
021400     05 LINE  03 COLUMN 10 VALUE "MATRICULA DO ALUNO (STU-ID) : ".        
021500     05 LINE  03 COLUMN 41 USING WRK-ALUNO-ID.                            
021600     05 LINE  04 COLUMN 10 VALUE "SEMESTRE (SEM-ID) ..........: ".        
021700     05 LINE  04 COLUMN 41 USING WRK-SEM-ID.                              
021800     05 FILLER                           PIC X(01).                       
021900                                                                          
022000 01  SCR-RODAPE.                                                          
022100     05 LINE  23 COLUMN 9  VALUE "<<< APERTE ENTER >>> "                  
022200                        BACKGROUND-COLOR 2.                               
022300     05 LINE  24 COLUMN 9  VALUE "STATUS : " BACKGROUND-COLOR 4.          
022400     05 LINE  24 COLUMN 18 FROM WRK-MSG.                                  
022500     05 FILLER                           PIC X(01).                       
022600                                                                          
022700*-----------------------------------------------------------------        
022800 PROCEDURE                                               DIVISION.        
022900*-----------------------------------------------------------------        
023000                                                                          
023100*-----------------------------------------------------------------        
023200 0100-INICIALIZAR                                        SECTION.         
023300*-----------------------------------------------------------------        
023400                                                                          
023500     DISPLAY SCR-TELA.                                                    
023600     DISPLAY SCR-ENTRADA.                                                 
023700     ACCEPT  SCR-ENTRADA.                                                 
023800                                                                          
023900     MOVE WRK-REGISTRO TO WRK-MSG.                                        
024000                                                                          
024100     IF WRK-ALUNO-ID EQUAL ZEROS OR WRK-SEM-ID EQUAL ZEROS                
024200         MOVE WRK-MSG-REG-INCOMPLETO TO WRK-MSG                           
024300     END-IF.                                                              
024400                                                                          
024500*-----------------------------------------------------------------        
024600 0100-INICIALIZAR-99-FIM                                 SECTION.         
024700*-----------------------------------------------------------------        
024800                                                                          
024900*-----------------------------------------------------------------        
025000 0200-PROCESSAR                                          SECTION.         
025100*-----------------------------------------------------------------        
025200                                                                          
025300     IF WRK-MSG NOT EQUAL WRK-REGISTRO                                    
025400         GO TO 0200-PROCESSAR-99-FIM                                      
025500     END-IF.                                                              
025600                                                                          
025700     OPEN INPUT ALUNOS MATRICULAS TURMAS HORARIOS DISCIPLINAS             
025800                        PROFESSORES SALAS.                                
025900                                                                          
026000*---- PASSO 1: LOCALIZA O ALUNO                                           
026100     MOVE "N" TO WRK-ACHOU-ALUNO.                                         
026200     READ ALUNOS.                                                         
026300 0200-ALU-LOOP.                                                           
026400     IF FS-ALUNOS NOT EQUAL ZEROS GO TO 0200-ALU-FIM END-IF.              
026500     IF STU-ID EQUAL WRK-ALUNO-ID                                         
026600         MOVE "S" TO WRK-ACHOU-ALUNO                                      
026700         GO TO 0200-ALU-FIM                                               
026800     END-IF.                                                              
026900     READ ALUNOS.                                                         
027000     GO TO 0200-ALU-LOOP.                                                 
027100 0200-ALU-FIM.                                                            
027200     IF WRK-ACHOU-ALUNO NOT EQUAL "S"                                     
027300         MOVE WRK-MSG-REG-NAOENCONT TO WRK-MSG                            
027400         GO TO 0200-PROCESSAR-99-FIM                                      
027500     END-IF.                                                              
027600                                                                          
027700*---- PASSO 2/3: MATRICULAS DO ALUNO NESTE SEMESTRE, COM A                
027800*---- TURMA CORRESPONDENTE                                                
027900     MOVE ZEROS TO WRK-QTD-ITENS.                                         
028000     READ MATRICULAS.                                                     
028100 0200-MAT-LOOP.                                                           
028200     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0200-MAT-FIM END-IF.          
028300     IF ENR-STUDENT-ID EQUAL WRK-ALUNO-ID                                 
028400       AND ENR-SEMESTER-ID EQUAL WRK-SEM-ID                               
028500         PERFORM 0210-ACHA-TURMA                                          
028600     END-IF.                                                              
028700     READ MATRICULAS.                                                     
028800     GO TO 0200-MAT-LOOP.                                                 
028900 0200-MAT-FIM.                                                            
029000                                                                          
029100     IF WRK-QTD-ITENS EQUAL ZEROS                                         
029200         MOVE WRK-MSG-CURSO-NAOENCONT TO WRK-MSG                          
029300         GO TO 0200-PROCESSAR-99-FIM                                      
029400     END-IF.                                                              
029500                                                                          
029600*---- PASSO 4: FORMATA E MOSTRA CADA ITEM DO QUADRO                       
029700     SET IDX-ITEM TO 1.                                                   
029800 0200-FMT-LOOP.                                                           
029900     IF IDX-ITEM > WRK-QTD-ITENS GO TO 0200-FMT-FIM END-IF.               
030000     PERFORM 0220-FORMATA-LINHA.                                          
030100     PERFORM 0230-MOSTRA-HORARIOS.                                        
030200     SET IDX-ITEM UP BY 1.                                                
030300     GO TO 0200-FMT-LOOP.                                                 
030400 0200-FMT-FIM.                                                            
030500                                                                          
030600     MOVE WRK-REGISTRO TO WRK-MSG.                                        
030700                                                                          
030800     CLOSE ALUNOS MATRICULAS TURMAS HORARIOS DISCIPLINAS                  
030900           PROFESSORES SALAS.                                             
031000                                                                          
031100*-----------------------------------------------------------------        
031200 0200-PROCESSAR-99-FIM                                   SECTION.         
031300*-----------------------------------------------------------------        
031400                                                                          
031500*-----------------------------------------------------------------        
031600 0210-ACHA-TURMA                                         SECTION.         
031700*-----------------------------------------------------------------        
031800*---- LOCALIZA A TURMA DA MATRICULA LIDA E GRAVA SEUS DADOS NA            
031900*---- TABELA DO QUADRO.                                                   
032000                                                                          
032100     CLOSE TURMAS.                                                        
032200     OPEN INPUT TURMAS.                                                   
032300     READ TURMAS.                                                         
032400 0210-LOOP.                                                               
032500     IF FS-TURMAS NOT EQUAL ZEROS GO TO 0210-FIM END-IF.                  
032600     IF SEC-ID EQUAL ENR-SECTION-ID                                       
032700         ADD 1 TO WRK-QTD-ITENS                                           
032800         SET IDX-ITEM TO WRK-QTD-ITENS                                    
032900         MOVE SEC-ID         TO WRK-IT-TURMA-ID   (IDX-ITEM)              
033000         MOVE SEC-COURSE-ID  TO WRK-IT-COURSE-ID  (IDX-ITEM)              
033100         MOVE SEC-TEACHER-ID TO WRK-IT-TEACHER-ID (IDX-ITEM)              
033200         MOVE SEC-ROOM-ID    TO WRK-IT-ROOM-ID    (IDX-ITEM)              
033300         MOVE SEC-CAPACITY   TO WRK-IT-CAP        (IDX-ITEM)              
033400         GO TO 0210-FIM                                                   
033500     END-IF.                                                              
033600     READ TURMAS.                                                         
033700     GO TO 0210-LOOP.                                                     
033800 0210-FIM.                                                                
033900     CLOSE TURMAS.                                                        
034000     OPEN INPUT TURMAS.                                                   
034100                                                                          
034200*-----------------------------------------------------------------        
034300 0210-ACHA-TURMA-99-FIM                                  SECTION.         
034400*-----------------------------------------------------------------        
034500                                                                          
034600*-----------------------------------------------------------------        
034700 0215-CONTA-MATRICULADOS                                 SECTION.         
034800*-----------------------------------------------------------------        
034900*---- CONTA, EM TODO O ARQUIVO DE MATRICULAS (TODOS OS ALUNOS),           
035000*---- QUANTOS JA ESTAO NA TURMA DO ITEM ATUAL.                            
035100                                                                          
035200     MOVE ZEROS TO WRK-CONT-MATRIC.                                       
035300     CLOSE MATRICULAS.                                                    
035400     OPEN INPUT MATRICULAS.                                               
035500     READ MATRICULAS.                                                     
035600 0215-LOOP.                                                               
035700     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0215-FIM END-IF.              
035800     IF ENR-SECTION-ID EQUAL WRK-IT-TURMA-ID (IDX-ITEM)                   
035900         ADD 1 TO WRK-CONT-MATRIC                                         
036000     END-IF.                                                              
036100     READ MATRICULAS.                                                     
036200     GO TO 0215-LOOP.                                                     
036300 0215-FIM.                                                                
036400     CLOSE MATRICULAS.                                                    
036500     OPEN INPUT MATRICULAS.                                               
036600                                                                          
036700*-----------------------------------------------------------------        
036800 0215-CONTA-MATRICULADOS-99-FIM                          SECTION.         
036900*-----------------------------------------------------------------        
037000                                                                          
037100*-----------------------------------------------------------------        
037200 0220-FORMATA-LINHA                                      SECTION.         
037300*-----------------------------------------------------------------        
037400*---- MONTA A LINHA DE SAIDA: TURMA, DISCIPLINA, PROFESSOR,               
037500*---- SALA E TEXTO DE VAGAS DISPONIVEIS - MESMO CRITERIO DO               
037600*---- MODULO DE ELEGIBILIDADE (PROGELEG).                                 
037700                                                                          
037800     MOVE SPACES TO WRK-LINHA-SAIDA.                                      
037900     MOVE WRK-IT-TURMA-ID (IDX-ITEM) TO WRK-LS-TURMA.                     
038000                                                                          
038100     CLOSE DISCIPLINAS.                                                   
038200     OPEN INPUT DISCIPLINAS.                                              
038300     READ DISCIPLINAS.                                                    
038400 0220-DIS-LOOP.                                                           
038500     IF FS-DISCIPLINAS NOT EQUAL ZEROS GO TO 0220-DIS-FIM END-IF.         
038600     IF CRS-ID EQUAL WRK-IT-COURSE-ID (IDX-ITEM)                          
038700         MOVE CRS-NAME TO WRK-LS-DISC                                     
038800         GO TO 0220-DIS-FIM                                               
038900     END-IF.                                                              
039000     READ DISCIPLINAS.                                                    
039100     GO TO 0220-DIS-LOOP.                                                 
039200 0220-DIS-FIM.                                                            
039300                                                                          
039400     CLOSE PROFESSORES.                                                   
039500     OPEN INPUT PROFESSORES.                                              
039600     READ PROFESSORES.                                                    
039700 0220-PRO-LOOP.                                                           
039800     IF FS-PROFESSORES NOT EQUAL ZEROS GO TO 0220-PRO-FIM END-IF.         
039900     IF TCH-ID EQUAL WRK-IT-TEACHER-ID (IDX-ITEM)                         
040000         MOVE TCH-NOME-COMPLETO TO WRK-LS-PROF                            
040100         GO TO 0220-PRO-FIM                                               
040200     END-IF.                                                              
040300     READ PROFESSORES.                                                    
040400     GO TO 0220-PRO-LOOP.                                                 
040500 0220-PRO-FIM.                                                            
040600                                                                          
040700     CLOSE SALAS.                                                         
040800     OPEN INPUT SALAS.                                                    
040900     READ SALAS.                                                          
041000 0220-SAL-LOOP.                                                           
041100     IF FS-SALAS NOT EQUAL ZEROS GO TO 0220-SAL-FIM END-IF.               
041200     IF RM-ID EQUAL WRK-IT-ROOM-ID (IDX-ITEM)                             
041300         MOVE RM-NAME TO WRK-LS-SALA                                      
041400         GO TO 0220-SAL-FIM                                               
041500     END-IF.                                                              
041600     READ SALAS.                                                          
041700     GO TO 0220-SAL-LOOP.                                                 
041800 0220-SAL-FIM.                                                            
041900                                                                          
042000     PERFORM 0215-CONTA-MATRICULADOS.                                     
042100     IF WRK-CAP-INDEF-SIM AND WRK-IT-CAP (IDX-ITEM) EQUAL ZEROS           
042200         MOVE "(CAPACIDADE INDEFINIDA)" TO WRK-LS-VAGAS                   
042300     ELSE                                                                 
042400         IF WRK-CONT-MATRIC NOT LESS THAN WRK-IT-CAP (IDX-ITEM)           
042500             MOVE "(TURMA CHEIA)" TO WRK-LS-VAGAS                         
042600         ELSE                                                             
042700             COMPUTE WRK-CONT-MATRIC ROUNDED =                            
042800                     WRK-IT-CAP (IDX-ITEM) - WRK-CONT-MATRIC              
042900             MOVE "VAGAS DISPONIVEIS" TO WRK-LS-VAGAS                     
043000         END-IF                                                           
043100     END-IF.                                                              
043200                                                                          
043300     DISPLAY WRK-LINHA-SAIDA.                                             
043400                                                                          
043500*-----------------------------------------------------------------        
043600 0220-FORMATA-LINHA-99-FIM                               SECTION.         
043700*-----------------------------------------------------------------        
043800                                                                          
043900*-----------------------------------------------------------------        
044000 0230-MOSTRA-HORARIOS                                    SECTION.         
044100*-----------------------------------------------------------------        
044200*---- LISTA AS REUNIOES SEMANAIS DA TURMA DO ITEM ATUAL, JA EM            
044300*---- ORDEM DE DIA DA SEMANA (CHAMADO-0521 - ANTES SAIA NA ORDEM          
044400*---- BRUTA DO ARQUIVO DE HORARIOS, SEM REORDENAR).                       
044500                                                                          
044600     PERFORM 0232-CARREGA-HORARIOS.                                       
044700     PERFORM 0234-ORDENA-HORARIOS.                                        
044800     PERFORM 0236-MOSTRA-HORARIOS-ORD.                                    
044900                                                                          
045000*-----------------------------------------------------------------        
045100 0230-MOSTRA-HORARIOS-99-FIM                              SECTION.        
045200*-----------------------------------------------------------------        
045300                                                                          
045400*-----------------------------------------------------------------        
045500 0232-CARREGA-HORARIOS                                   SECTION.         
045600*-----------------------------------------------------------------        
045700*---- CARREGA AS REUNIOES DA TURMA DO ITEM ATUAL EM MEMORIA,              
045800*---- RESOLVENDO O NUMERO DO DIA (WRK-TAB-DIAS DO BOOK APOIO)             
045900*---- PARA PODER ORDENAR DEPOIS.                                          
046000                                                                          
046100     MOVE ZEROS TO WRK-TR-QTD.                                            
046200     CLOSE HORARIOS.                                                      
046300     OPEN INPUT HORARIOS.                                                 
046400     READ HORARIOS.                                                       
046500 0232-LOOP.                                                               
046600     IF FS-HORARIOS NOT EQUAL ZEROS GO TO 0232-FIM END-IF.                
046700     IF MTG-SECTION-ID EQUAL WRK-IT-TURMA-ID (IDX-ITEM)                   
046800       AND WRK-TR-QTD < 10                                                
046900         ADD 1 TO WRK-TR-QTD                                              
047000         PERFORM 0233-ACHA-DIA-NUM                                        
047100         MOVE WRK-DIA-ACHADO  TO WRK-TR-DIA-NUM  (WRK-TR-QTD)             
047200         MOVE MTG-DAY-OF-WEEK TO WRK-TR-DIA-NOME (WRK-TR-QTD)             
047300         MOVE MTG-START-TIME  TO WRK-TR-INI      (WRK-TR-QTD)             
047400         MOVE MTG-END-TIME    TO WRK-TR-FIM      (WRK-TR-QTD)             
047500     END-IF.                                                              
047600     READ HORARIOS.                                                       
047700     GO TO 0232-LOOP.                                                     
047800 0232-FIM.                                                                
047900     CLOSE HORARIOS.                                                      
048000     OPEN INPUT HORARIOS.                                                 
048100                                                                          
048200*-----------------------------------------------------------------        
048300 0232-CARREGA-HORARIOS-99-FIM                             SECTION.        
048400*-----------------------------------------------------------------        
048500                                                                          
048600*-----------------------------------------------------------------        
048700 0233-ACHA-DIA-NUM                                       SECTION.         
048800*-----------------------------------------------------------------        
048900                                                                          
049000     MOVE WRK-DIA-NUM-OUTRO TO WRK-DIA-ACHADO.                            
049100     SET IDX-DIA TO 1.                                                    
049200 0233-LOOP.                                                               
049300     IF IDX-DIA > 5 GO TO 0233-FIM END-IF.                                
049400     IF WRK-DIA-NOME (IDX-DIA) EQUAL MTG-DAY-OF-WEEK                      
049500         MOVE WRK-DIA-NUM (IDX-DIA) TO WRK-DIA-ACHADO                     
049600         GO TO 0233-FIM                                                   
049700     END-IF.                                                              
049800     SET IDX-DIA UP BY 1.                                                 
049900     GO TO 0233-LOOP.                                                     
050000 0233-FIM.                                                                
050100                                                                          
050200*-----------------------------------------------------------------        
050300 0233-ACHA-DIA-NUM-99-FIM                                 SECTION.        
050400*-----------------------------------------------------------------        
050500                                                                          
050600*-----------------------------------------------------------------        
050700 0234-ORDENA-HORARIOS                                    SECTION.         
050800*-----------------------------------------------------------------        
050900*---- ORDENACAO POR SELECAO, CRESCENTE PELO NUMERO DO DIA. A              
051000*---- TROCA E FEITA NO MESMO PARAGRAFO (SEM PERFORM SEPARADO)             
051100*---- PARA NAO PRECISAR DE VARIAVEL DE TRABALHO EMPRESTADA DE UM          
051200*---- LACO QUE CONTINUA RODANDO DEPOIS.                                   
051300                                                                          
051400     MOVE 1 TO WRK-TR-I.                                                  
051500 0234-OUTER-LOOP.                                                         
051600     IF WRK-TR-I >= WRK-TR-QTD GO TO 0234-OUTER-FIM END-IF.               
051700     MOVE WRK-TR-I TO WRK-TR-MENOR-POS.                                   
051800     COMPUTE WRK-TR-J = WRK-TR-I + 1.                                     
051900 0234-INNER-LOOP.                                                         
052000     IF WRK-TR-J > WRK-TR-QTD GO TO 0234-INNER-FIM END-IF.                
052100     IF WRK-TR-DIA-NUM (WRK-TR-J) <                                       
052200                     WRK-TR-DIA-NUM (WRK-TR-MENOR-POS)                    
052300         MOVE WRK-TR-J TO WRK-TR-MENOR-POS                                
052400     END-IF.                                                              
052500     ADD 1 TO WRK-TR-J.                                                   
052600     GO TO 0234-INNER-LOOP.                                               
052700 0234-INNER-FIM.                                                          
052800     IF WRK-TR-MENOR-POS NOT EQUAL WRK-TR-I                               
052900         MOVE WRK-TR-DIA-NUM  (WRK-TR-I) TO WRK-TR-TMP-DIA-NUM            
053000         MOVE WRK-TR-DIA-NOME (WRK-TR-I) TO WRK-TR-TMP-DIA-NOME           
053100         MOVE WRK-TR-INI      (WRK-TR-I) TO WRK-TR-TMP-INI                
053200         MOVE WRK-TR-FIM      (WRK-TR-I) TO WRK-TR-TMP-FIM                
053300         MOVE WRK-TR-DIA-NUM  (WRK-TR-MENOR-POS)                          
053400                            TO WRK-TR-DIA-NUM  (WRK-TR-I)                 
053500         MOVE WRK-TR-DIA-NOME (WRK-TR-MENOR-POS)                          
053600                            TO WRK-TR-DIA-NOME (WRK-TR-I)                 
053700         MOVE WRK-TR-INI      (WRK-TR-MENOR-POS)                          
053800                            TO WRK-TR-INI      (WRK-TR-I)                 
053900         MOVE WRK-TR-FIM      (WRK-TR-MENOR-POS)                          
054000                            TO WRK-TR-FIM      (WRK-TR-I)                 
054100         MOVE WRK-TR-TMP-DIA-NUM                                          
054200                            TO WRK-TR-DIA-NUM  (WRK-TR-MENOR-POS)         
054300         MOVE WRK-TR-TMP-DIA-NOME                                         
054400                            TO WRK-TR-DIA-NOME (WRK-TR-MENOR-POS)         
054500         MOVE WRK-TR-TMP-INI                                              
054600                            TO WRK-TR-INI      (WRK-TR-MENOR-POS)         
054700         MOVE WRK-TR-TMP-FIM                                              
054800                            TO WRK-TR-FIM      (WRK-TR-MENOR-POS)         
054900     END-IF.                                                              
055000     ADD 1 TO WRK-TR-I.                                                   
055100     GO TO 0234-OUTER-LOOP.                                               
055200 0234-OUTER-FIM.                                                          
055300                                                                          
055400*-----------------------------------------------------------------        
055500 0234-ORDENA-HORARIOS-99-FIM                              SECTION.        
055600*-----------------------------------------------------------------        
055700                                                                          
055800*-----------------------------------------------------------------        
055900 0236-MOSTRA-HORARIOS-ORD                                SECTION.         
056000*-----------------------------------------------------------------        
056100                                                                          
056200     MOVE 1 TO WRK-TR-I.                                                  
056300 0236-LOOP.                                                               
056400     IF WRK-TR-I > WRK-TR-QTD GO TO 0236-FIM END-IF.                      
056500     MOVE SPACES TO WRK-LINHA-HORARIO.                                    
056600     MOVE WRK-TR-DIA-NOME (WRK-TR-I) TO WRK-LH-DIA.                       
056700     MOVE WRK-TR-INI (WRK-TR-I) TO WRK-LH-INICIO.                         
056800     MOVE WRK-TR-FIM (WRK-TR-I) TO WRK-LH-FIM.                            
056900     DISPLAY WRK-LINHA-HORARIO.                                           
057000     ADD 1 TO WRK-TR-I.                                                   
057100     GO TO 0236-LOOP.                                                     
057200 0236-FIM.                                                                
057300                                                                          
057400*-----------------------------------------------------------------        
057500 0236-MOSTRA-HORARIOS-ORD-99-FIM                          SECTION.        
057600*-----------------------------------------------------------------        
057700                                                                          
057800*-----------------------------------------------------------------        
057900 0300-FINALIZAR                                          SECTION.         
058000*-----------------------------------------------------------------        
058100                                                                          
058200     PERFORM 0900-MOSTRA.                                                 
058300     GOBACK.                                                              
058400                                                                          
058500*-----------------------------------------------------------------        
058600 0300-FINALIZAR-99-FIM                                   SECTION.         
058700*-----------------------------------------------------------------        
058800                                                                          
058900*-----------------------------------------------------------------        
059000 0900-MOSTRA                                             SECTION.         
059100*-----------------------------------------------------------------        
059200                                                                          
059300     ACCEPT SCR-RODAPE.                                                   
059400                                                                          
059500*-----------------------------------------------------------------        
059600 0900-MOSTRA-99-FIM                                      SECTION.         
059700*-----------------------------------------------------------------        
