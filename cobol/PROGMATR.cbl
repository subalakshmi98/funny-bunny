000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGMATR.                                                    
000300 AUTHOR. A J SANTOS.                                                      
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1993-11-02.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O MODULO                                                      
001000*----                                                                     
001100*--- AUTOR    : A J SANTOS                                                
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1993-11-02                                                
001400*--- OBJETIVOS: EFETUAR A MATRICULA DE UM ALUNO EM UMA TURMA DE           
001500*----    DISCIPLINA, ESCOLHENDO A TURMA MENOS CHEIA E APLICANDO           
001600*----    AS 6 VALIDACOES NA ORDEM EXIGIDA PELA COORDENACAO.               
001700*----                                                                     
001800*---------------------------------------------------                      
001900*---------------------------------------------------                      
002000*---- DEFINICAO DE ARQUIVOS                                               
002100*----                                                                     
002200*---- ARQUIVO        TIPO I/O         BOOK                                
002300*---- ALUNOS            I             BOKALU                              
002400*---- DISCIPLINAS       I             BOKDISC                             
002500*---- TURMAS            I             BOKTURM                             
002600*---- MATRICULAS        I/O           BOKMATR                             
002700*---- HISTORICO         I             BOKHIST                             
002800*---- HORARIOS          I             BOKHORA                             
002900*---------------------------------------------------                      
003000*-----------------------------------------------------------------        
003100*---- HISTORICO DE MANUTENCAO                                             
003200*-----------------------------------------------------------------        
003300*---- 1993-11-02 AJS CHAMADO-0002  PROGRAMA ORIGINAL - GRAVACAO           
003400*----                 DIRETA, SEM VALIDACAO DE PRE-REQUISITO.             
003500*---- 1995-06-19 AJS CHAMADO-0075  MODELO MAPLEWOOD - TURMAS,             
003600*----                 CAPACIDADE, ESCOLHA DA TURMA MENOS CHEIA.           
003700*---- 1996-11-04 AJS CHAMADO-0112  INCLUIDA VALIDACAO DE                  
003800*----                 PRE-REQUISITO (CHAMA PROGVERI).                     
003900*---- 1999-01-11 AJS CHAMADO-0243  REVISAO Y2K - IDS, SEM IMPACTO.        
004000*---- 2003-05-14 LMC CHAMADO-0356  AS 6 VALIDACOES PASSAM A SER           
004100*----                 APLICADAS EM SEQUENCIA FIXA - A ORDEM               
004200*----                 IMPORTA PARA A MENSAGEM DE ERRO DEVOLVIDA.          
004300*---- 2007-02-27 RQP CHAMADO-0421  ENR-ID PASSA A SER GERADO POR          
004400*----                 CHAVE CRESCENTE (MAIOR ENR-ID + 1) EM VEZ           
004500*----                 DE SEQUENCIAL DE DIGITACAO.                         
004600*-----------------------------------------------------------------        
004700                                                                          
004800*-----------------------------------------------------------------        
004900 ENVIRONMENT                                             DIVISION.        
005000*-----------------------------------------------------------------        
005100                                                                          
005200*-----------------------------------------------------------------        
005300 CONFIGURATION                                           SECTION.         
005400*-----------------------------------------------------------------        
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700                                                                          
005800*-----------------------------------------------------------------        
005900 INPUT-OUTPUT                                            SECTION.         
006000*-----------------------------------------------------------------        
006100 FILE-CONTROL.                                                            
006200     SELECT ALUNOS      ASSIGN TO "STUDENTS"                              
006300            FILE STATUS IS FS-ALUNOS.                                     
006400     SELECT DISCIPLINAS ASSIGN TO "COURSES"                               
006500            FILE STATUS IS FS-DISCIPLINAS.                                
006600     SELECT TURMAS      ASSIGN TO "SECTIONS"                              
006700            FILE STATUS IS FS-TURMAS.                                     
006800     SELECT MATRICULAS  ASSIGN TO "ENROLLMENTS"                           
006900            FILE STATUS IS FS-MATRICULAS.                                 
007000     SELECT HISTORICO   ASSIGN TO "HISTORY"                               
007100            FILE STATUS IS FS-HISTORICO.                                  
007200     SELECT HORARIOS    ASSIGN TO "MEETINGS"                              
007300            FILE STATUS IS FS-HORARIOS.                                   
007400                                                                          
007500*-----------------------------------------------------------------        
007600 DATA                                                    DIVISION.        
007700*-----------------------------------------------------------------        
007800*-----------------------------------------------------------------        
007900 FILE                                                    SECTION.         
008000*-----------------------------------------------------------------        
008100 FD  ALUNOS      LABEL RECORD IS STANDARD.                                
008200 01  ARQ-REG-ALU. COPY "BOKALU".                                          
008300                                                                          
008400 FD  DISCIPLINAS  LABEL RECORD IS STANDARD.                               
008500 01  ARQ-REG-DIS. COPY "BOKDISC".                                         
008600                                                                          
008700 FD  TURMAS       LABEL RECORD IS STANDARD.                               
008800 01  ARQ-REG-TUR. COPY "BOKTURM".                                         
008900                                                                          
009000 FD  MATRICULAS   LABEL RECORD IS STANDARD.                               
009100 01  ARQ-REG-MAT. COPY "BOKMATR".                                         
009200                                                                          
009300 FD  HISTORICO    LABEL RECORD IS STANDARD.                               
009400 01  ARQ-REG-HIS. COPY "BOKHIST".                                         
009500                                                                          
009600 FD  HORARIOS     LABEL RECORD IS STANDARD.                               
009700 01  ARQ-REG-HOR. COPY "BOKHORA".                                         
009800                                                                          
009900*-----------------------------------------------------------------        
010000 WORKING-STORAGE                                         SECTION.         
010100*-----------------------------------------------------------------        
010200                                                                          
010300 COPY "APOIO".                                                            
010400                                                                          
010500 77  FS-ALUNOS                           PIC 9(02).                       
010600 77  FS-DISCIPLINAS                      PIC 9(02).                       
010700 77  FS-TURMAS                           PIC 9(02).                       
010800 77  FS-MATRICULAS                       PIC 9(02).                       
010900 77  FS-HISTORICO                        PIC 9(02).                       
011000 77  FS-HORARIOS                         PIC 9(02).                       
011100                                                                          
011200 77  WRK-MAX-CURSOS-SEMESTRE             PIC 9(01) COMP VALUE 5.          
011300                                                                          
011400 77  WRK-ALUNO-ID                        PIC 9(09) VALUE ZEROS.           
011500 77  WRK-DISC-ID                         PIC 9(09) VALUE ZEROS.           
011600 77  WRK-SEM-ID                          PIC 9(09) VALUE ZEROS.           
011700 77  WRK-ACHOU-ALUNO                     PIC X(01) VALUE "N".             
011800 77  WRK-ACHOU-DISC                      PIC X(01) VALUE "N".             
011900 77  WRK-TURMA-ESCOLHIDA                 PIC 9(09) VALUE ZEROS.           
012000 77  WRK-MAIOR-ENR-ID                    PIC 9(09) VALUE ZEROS.           
012100 77  WRK-VERI-RESULT                     PIC X(01) VALUE "N".             
012200 77  WRK-OK                              PIC X(01) VALUE "S".             
012300 77  WRK-QTD-TUR                      PIC 9(04) COMP VALUE ZEROS.         
012400 77  WRK-QTD-HIS                      PIC 9(04) COMP VALUE ZEROS.         
012500 77  WRK-QTD-HOR-ESC                  PIC 9(04) COMP VALUE ZEROS.         
012600 77  WRK-QTD-HOR-ATU                  PIC 9(04) COMP VALUE ZEROS.         
012700 77  WRK-CONT-NESTE-SEM               PIC 9(04) COMP VALUE ZEROS.         
012800 77  WRK-CONT-NA-TURMA                PIC 9(04) COMP VALUE ZEROS.         
012900 77  WRK-CAP-TURMA                       PIC 9(04) VALUE ZEROS.           
013000                                                                          
013100*---- TABELA EM MEMORIA - TURMAS DA DISCIPLINA/SEMESTRE PEDIDOS,          
013200*---- ARQUIVO NAO INDEXADO, CARGA TOTAL E VARREDURA POR SEMESTRE.         
013300 01  WRK-TAB-TUR-LIT.                                                     
013400     05 WRK-TAB-TUR OCCURS 500 TIMES INDEXED BY IDX-TUR.                  
013500         10 WRK-TUR-ID                    PIC 9(09).                      
013600         10 WRK-TUR-CAP                   PIC 9(04).                      
013700     05 FILLER                           PIC X(01).                       
013800 01  WRK-TAB-TUR-BYTES REDEFINES WRK-TAB-TUR-LIT.                         
013900     05 FILLER OCCURS 500 TIMES          PIC X(13).                       
014000     05 FILLER                           PIC X(01).                       
014100                                                                          
014200*---- TABELA EM MEMORIA - HISTORICO DO ALUNO.                             
014300 01  WRK-TAB-HIS-LIT.                                                     
014400     05 WRK-TAB-HIS OCCURS 3000 TIMES INDEXED BY IDX-HIS.                 
014500         10 WRK-HIS-DISC                  PIC 9(09).                      
014600         10 WRK-HIS-SEM                   PIC 9(09).                      
014700         10 WRK-HIS-SIT                   PIC X(10).                      
014800     05 FILLER                           PIC X(01).                       
014900 01  WRK-TAB-HIS-BYTES REDEFINES WRK-TAB-HIS-LIT.                         
015000     05 FILLER OCCURS 3000 TIMES         PIC X(28).                       
015100     05 FILLER                           PIC X(01).                       
015200                                                                          
015300*---- HORARIOS DA TURMA ESCOLHIDA E DO QUADRO ATUAL DO ALUNO,             
015400*---- PARA O TESTE DE CHOQUE (VALIDACAO 6).                               
015500 01  WRK-HOR-ESCOLHIDA-LIT.                                               
015600     05 WRK-HOR-ESCOLHIDA OCCURS 20 TIMES INDEXED BY IDX-HE.              
015700         10 WRK-HE-DIA                    PIC X(09).                      
015800         10 WRK-HE-INICIO                 PIC X(05).                      
015900         10 WRK-HE-FIM                    PIC X(05).                      
016000     05 FILLER                           PIC X(01).                       
016100 01  WRK-HOR-ESC-BYTES REDEFINES WRK-HOR-ESCOLHIDA-LIT.                   
016200     05 FILLER OCCURS 20 TIMES           PIC X(19).                       
016300     05 FILLER                           PIC X(01).                       
016400 01  WRK-HOR-ATUAL-LIT.                                                   
016500     05 WRK-HOR-ATUAL OCCURS 200 TIMES INDEXED BY IDX-HA.                 
016600         10 WRK-HA-DIA                    PIC X(09).                      
016700         10 WRK-HA-INICIO                 PIC X(05).                      
016800         10 WRK-HA-FIM                    PIC X(05).                      
016900     05 FILLER                           PIC X(01).                       
017000                                                                          
017100*-----------------------------------------------------------------        
017200 SCREEN                                                  SECTION.         
017300*-----------------------------------------------------------------        
017400                                                                          
017500 01  SCR-TELA.                                                            
017600     05 BLANK SCREEN.                                                     
017700     05 LINE  01 COLUMN 01 ERASE EOL BACKGROUND-COLOR 3.                  
017800     05 LINE  01 COLUMN 27 VALUE "MATRICULA DE ALUNO EM TURMA"            
017900            BACKGROUND-COLOR 3.                                           
018000     05 FILLER                           PIC X(01).                       
018100                                                                          
018200 01  SCR-ENTRADA.                                                         
018300     05 LINE  03 COLUMN 10 VALUE "MATRICULA DO ALUNO (STU-ID) : ".        
018400     05 LINE  03 COLUMN 41 USING WRK-ALUNO-ID.                            
018500     05 LINE  04 COLUMN 10 VALUE "DISCIPLINA (CRS-ID) ........: ".        
018600     05 LINE  04 COLUMN 41 USING WRK-DISC-ID.                             
018700     05 LINE  05 COLUMN 10 VALUE "SEMESTRE (SEM-ID) ..........: ".        
018800     05 LINE  05 COLUMN 41 USING WRK-SEM-ID.                              
018900     05 FILLER                           PIC X(01).                       
019000                                                                          
019100 01  SCR-RODAPE.                                                          
019200     05 LINE  23 COLUMN 9  VALUE "<<< APERTE ENTER >>> "                  
019300                        BACKGROUND-COLOR 2.                               
019400     05 LINE  24 COLUMN 9  VALUE "STATUS : " BACKGROUND-COLOR 4.          
019500     05 LINE  24 COLUMN 18 FROM WRK-MSG.                                  
019600     05 FILLER                           PIC X(01).                       
019700                                                                          
019800*-----------------------------------------------------------------        
019900 PROCEDURE                                               DIVISION.        
020000*-----------------------------------------------------------------        
020100                                                                          
020200*-----------------------------------------------------------------        
020300 0100-INICIALIZAR                                        SECTION.         
020400*-----------------------------------------------------------------        
020500                                                                          
020600     DISPLAY SCR-TELA.                                                    
020700     DISPLAY SCR-ENTRADA.                                                 
020800     ACCEPT  SCR-ENTRADA.                                                 
020900                                                                          
021000     MOVE "S" TO WRK-OK.                                                  
021100                                                                          
021200     IF WRK-ALUNO-ID EQUAL ZEROS OR WRK-DISC-ID EQUAL ZEROS               
021300                                  OR WRK-SEM-ID EQUAL ZEROS               
021400         MOVE WRK-MSG-REG-INCOMPLETO TO WRK-MSG                           
021500         MOVE "N" TO WRK-OK                                               
021600     END-IF.                                                              
021700                                                                          
021800*-----------------------------------------------------------------        
021900 0100-INICIALIZAR-99-FIM                                 SECTION.         
022000*-----------------------------------------------------------------        
022100                                                                          
022200*-----------------------------------------------------------------        
022300 0200-PROCESSAR                                          SECTION.         
022400*-----------------------------------------------------------------        
022500                                                                          
022600     IF WRK-OK NOT EQUAL "S" GO TO 0200-PROCESSAR-99-FIM END-IF.          
022700                                                                          
022800     OPEN INPUT ALUNOS DISCIPLINAS TURMAS HISTORICO HORARIOS.             
022900                                                                          
023000*---- PASSO 2: LOCALIZA O ALUNO                                           
023100     MOVE "N" TO WRK-ACHOU-ALUNO.                                         
023200     READ ALUNOS.                                                         
023300 0200-ALU-LOOP.                                                           
023400     IF FS-ALUNOS NOT EQUAL ZEROS GO TO 0200-ALU-FIM END-IF.              
023500     IF STU-ID EQUAL WRK-ALUNO-ID                                         
023600         MOVE "S" TO WRK-ACHOU-ALUNO                                      
023700         GO TO 0200-ALU-FIM                                               
023800     END-IF.                                                              
023900     READ ALUNOS.                                                         
024000     GO TO 0200-ALU-LOOP.                                                 
024100 0200-ALU-FIM.                                                            
024200     IF WRK-ACHOU-ALUNO NOT EQUAL "S"                                     
024300         MOVE WRK-MSG-REG-NAOENCONT    TO WRK-MSG                         
024400         MOVE "N" TO WRK-OK                                               
024500         GO TO 0200-PROCESSAR-99-FIM                                      
024600     END-IF.                                                              
024700                                                                          
024800*---- PASSO 3: LOCALIZA A DISCIPLINA                                      
024900     MOVE "N" TO WRK-ACHOU-DISC.                                          
025000     READ DISCIPLINAS.                                                    
025100 0200-DIS-LOOP.                                                           
025200     IF FS-DISCIPLINAS NOT EQUAL ZEROS GO TO 0200-DIS-FIM END-IF.         
025300     IF CRS-ID EQUAL WRK-DISC-ID                                          
025400         MOVE "S" TO WRK-ACHOU-DISC                                       
025500         GO TO 0200-DIS-FIM                                               
025600     END-IF.                                                              
025700     READ DISCIPLINAS.                                                    
025800     GO TO 0200-DIS-LOOP.                                                 
025900 0200-DIS-FIM.                                                            
026000     IF WRK-ACHOU-DISC NOT EQUAL "S"                                      
026100         MOVE WRK-MSG-CURSO-NAOENCONT TO WRK-MSG                          
026200         MOVE "N" TO WRK-OK                                               
026300         GO TO 0200-PROCESSAR-99-FIM                                      
026400     END-IF.                                                              
026500                                                                          
026600*---- PASSO 4: CARREGA TURMAS DA DISCIPLINA/SEMESTRE                      
026700     MOVE ZEROS TO WRK-QTD-TUR.                                           
026800     READ TURMAS.                                                         
026900 0200-TUR-LOOP.                                                           
027000     IF FS-TURMAS NOT EQUAL ZEROS GO TO 0200-TUR-FIM END-IF.              
027100     IF SEC-COURSE-ID EQUAL WRK-DISC-ID                                   
027200       AND SEC-SEMESTER-ID EQUAL WRK-SEM-ID                               
027300         ADD 1 TO WRK-QTD-TUR                                             
027400         SET IDX-TUR TO WRK-QTD-TUR                                       
027500         MOVE SEC-ID       TO WRK-TUR-ID  (IDX-TUR)                       
027600         MOVE SEC-CAPACITY TO WRK-TUR-CAP (IDX-TUR)                       
027700     END-IF.                                                              
027800     READ TURMAS.                                                         
027900     GO TO 0200-TUR-LOOP.                                                 
028000 0200-TUR-FIM.                                                            
028100     IF WRK-QTD-TUR EQUAL ZEROS                                           
028200         MOVE WRK-MSG-CURSO-NAOENCONT TO WRK-MSG                          
028300         MOVE "N" TO WRK-OK                                               
028400         GO TO 0200-PROCESSAR-99-FIM                                      
028500     END-IF.                                                              
028600                                                                          
028700*---- PASSO 5: ESCOLHE A TURMA - PRIMEIRA COM VAGA, SENAO A 1A.           
028800     PERFORM 0210-ESCOLHE-TURMA.                                          
028900                                                                          
029000*---- PASSO 6: CARREGA HISTORICO DO ALUNO                                 
029100     MOVE ZEROS TO WRK-QTD-HIS.                                           
029200     READ HISTORICO.                                                      
029300 0200-HIS-LOOP.                                                           
029400     IF FS-HISTORICO NOT EQUAL ZEROS GO TO 0200-HIS-FIM END-IF.           
029500     IF HIST-STUDENT-ID EQUAL WRK-ALUNO-ID                                
029600         ADD 1 TO WRK-QTD-HIS                                             
029700         SET IDX-HIS TO WRK-QTD-HIS                                       
029800         MOVE HIST-COURSE-ID   TO WRK-HIS-DISC (IDX-HIS)                  
029900         MOVE HIST-SEMESTER-ID TO WRK-HIS-SEM  (IDX-HIS)                  
030000         MOVE HIST-STATUS      TO WRK-HIS-SIT  (IDX-HIS)                  
030100     END-IF.                                                              
030200     READ HISTORICO.                                                      
030300     GO TO 0200-HIS-LOOP.                                                 
030400 0200-HIS-FIM.                                                            
030500                                                                          
030600*---- PASSO 7: AS 6 VALIDACOES, NA ORDEM                                  
030700     PERFORM 0220-VALIDA-01-APROVADO.                                     
030800     IF WRK-OK EQUAL "S" PERFORM 0230-VALIDA-02-JA-MATRIC END-IF.         
030900     IF WRK-OK EQUAL "S" PERFORM 0240-VALIDA-03-TURMA-CHEIA               
031000                                                           END-IF.        
031100     IF WRK-OK EQUAL "S" PERFORM 0250-VALIDA-04-MAX-CURSOS END-IF.        
031200     IF WRK-OK EQUAL "S" PERFORM 0260-VALIDA-05-PRE-REQ END-IF.           
031300     IF WRK-OK EQUAL "S" PERFORM 0265-VALIDA-06-CHOQUE END-IF.            
031400                                                                          
031500     IF WRK-OK EQUAL "S"                                                  
031600         PERFORM 0280-GRAVA-MATRICULA                                     
031700         MOVE WRK-REGISTRO TO WRK-MSG                                     
031800     END-IF.                                                              
031900                                                                          
032000     CLOSE ALUNOS DISCIPLINAS TURMAS HISTORICO HORARIOS.                  
032100                                                                          
032200*-----------------------------------------------------------------        
032300 0200-PROCESSAR-99-FIM                                   SECTION.         
032400*-----------------------------------------------------------------        
032500                                                                          
032600*-----------------------------------------------------------------        
032700 0210-ESCOLHE-TURMA                                      SECTION.         
032800*-----------------------------------------------------------------        
032900*---- PRIMEIRA TURMA (ORDEM DO ARQUIVO) COM MATRICULADOS MENOR            
033000*---- QUE A CAPACIDADE, OU COM CAPACIDADE ZERO (INDEFINIDA).              
033100*---- SE NENHUMA SERVIR, FICA COM A PRIMEIRA MESMO ASSIM - A              
033200*---- VALIDACAO 3 PODE REJEITAR DEPOIS (E DE PROPOSITO).                  
033300                                                                          
033400     MOVE WRK-TUR-ID (1) TO WRK-TURMA-ESCOLHIDA.                          
033500     SET IDX-TUR TO 1.                                                    
033600 0210-LOOP.                                                               
033700     IF IDX-TUR > WRK-QTD-TUR GO TO 0210-FIM END-IF.                      
033800     PERFORM 0215-CONTA-NA-TURMA.                                         
033900     IF WRK-TUR-CAP (IDX-TUR) EQUAL ZEROS                                 
034000       OR WRK-CONT-NA-TURMA LESS THAN WRK-TUR-CAP (IDX-TUR)               
034100         MOVE WRK-TUR-ID (IDX-TUR) TO WRK-TURMA-ESCOLHIDA                 
034200         GO TO 0210-FIM                                                   
034300     END-IF.                                                              
034400     SET IDX-TUR UP BY 1.                                                 
034500     GO TO 0210-LOOP.                                                     
034600 0210-FIM.                                                                
034700                                                                          
034800*-----------------------------------------------------------------        
034900 0210-ESCOLHE-TURMA-99-FIM                                SECTION.        
035000*-----------------------------------------------------------------        
035100                                                                          
035200*-----------------------------------------------------------------        
035300 0215-CONTA-NA-TURMA                                     SECTION.         
035400*-----------------------------------------------------------------        
035500                                                                          
035600     MOVE ZEROS TO WRK-CONT-NA-TURMA.                                     
035700     CLOSE MATRICULAS.                                                    
035800     OPEN INPUT MATRICULAS.                                               
035900     READ MATRICULAS.                                                     
036000 0215-LOOP.                                                               
036100     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0215-FIM END-IF.              
036200     IF ENR-SECTION-ID EQUAL WRK-TUR-ID (IDX-TUR)                         
036300         ADD 1 TO WRK-CONT-NA-TURMA                                       
036400     END-IF.                                                              
036500     READ MATRICULAS.                                                     
036600     GO TO 0215-LOOP.                                                     
036700 0215-FIM.                                                                
036800     CLOSE MATRICULAS.                                                    
036900                                                                          
037000*-----------------------------------------------------------------        
037100 0215-CONTA-NA-TURMA-99-FIM                               SECTION.        
037200*-----------------------------------------------------------------        
037300                                                                          
037400*-----------------------------------------------------------------        
037500 0220-VALIDA-01-APROVADO                                 SECTION.         
037600*-----------------------------------------------------------------        
037700*---- NAO PODE JA TER SIDO APROVADO NESTA DISCIPLINA ATE ESTE             
037800*---- SEMESTRE (INCLUSIVE).                                               
037900                                                                          
038000     SET IDX-HIS TO 1.                                                    
038100 0220-LOOP.                                                               
038200     IF IDX-HIS > WRK-QTD-HIS GO TO 0220-FIM END-IF.                      
038300     IF WRK-HIS-DISC (IDX-HIS) EQUAL WRK-DISC-ID                          
038400       AND WRK-HIS-SIT (IDX-HIS) EQUAL "passed    "                       
038500       AND WRK-HIS-SEM (IDX-HIS) NOT GREATER THAN WRK-SEM-ID              
038600         MOVE WRK-EDU-1 TO WRK-MSG                                        
038700         MOVE "N" TO WRK-OK                                               
038800         GO TO 0220-FIM                                                   
038900     END-IF.                                                              
039000     SET IDX-HIS UP BY 1.                                                 
039100     GO TO 0220-LOOP.                                                     
039200 0220-FIM.                                                                
039300                                                                          
039400*-----------------------------------------------------------------        
039500 0220-VALIDA-01-APROVADO-99-FIM                           SECTION.        
039600*-----------------------------------------------------------------        
039700                                                                          
039800*-----------------------------------------------------------------        
039900 0230-VALIDA-02-JA-MATRIC                                SECTION.         
040000*-----------------------------------------------------------------        
040100*---- NAO PODE JA TER MATRICULA NESTA DISCIPLINA/SEMESTRE.                
040200                                                                          
040300     OPEN INPUT MATRICULAS.                                               
040400     READ MATRICULAS.                                                     
040500 0230-LOOP.                                                               
040600     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0230-FIM END-IF.              
040700     IF ENR-STUDENT-ID EQUAL WRK-ALUNO-ID                                 
040800       AND ENR-COURSE-ID EQUAL WRK-DISC-ID                                
040900       AND ENR-SEMESTER-ID EQUAL WRK-SEM-ID                               
041000         MOVE WRK-EDU-2 TO WRK-MSG                                        
041100         MOVE "N" TO WRK-OK                                               
041200         GO TO 0230-FIM                                                   
041300     END-IF.                                                              
041400     READ MATRICULAS.                                                     
041500     GO TO 0230-LOOP.                                                     
041600 0230-FIM.                                                                
041700     CLOSE MATRICULAS.                                                    
041800                                                                          
041900*-----------------------------------------------------------------        
042000 0230-VALIDA-02-JA-MATRIC-99-FIM                          SECTION.        
042100*-----------------------------------------------------------------        
042200                                                                          
042300*-----------------------------------------------------------------        
042400 0240-VALIDA-03-TURMA-CHEIA                              SECTION.         
042500*-----------------------------------------------------------------        
042600*---- TURMA ESCOLHIDA NAO PODE ESTAR CHEIA (IGNORA O TESTE SE A           
042700*---- CAPACIDADE NAO FOI INFORMADA, SEC-CAPACITY = ZERO).                 
042800                                                                          
042900     SET IDX-TUR TO 1.                                                    
043000 0240-LOOP.                                                               
043100     IF IDX-TUR > WRK-QTD-TUR GO TO 0240-FIM END-IF.                      
043200     IF WRK-TUR-ID (IDX-TUR) EQUAL WRK-TURMA-ESCOLHIDA                    
043300         GO TO 0240-FIM                                                   
043400     END-IF.                                                              
043500     SET IDX-TUR UP BY 1.                                                 
043600     GO TO 0240-LOOP.                                                     
043700 0240-FIM.                                                                
043800                                                                          
043900     MOVE WRK-TUR-CAP (IDX-TUR) TO WRK-CAP-TURMA.                         
044000     PERFORM 0215-CONTA-NA-TURMA.                                         
044100     IF WRK-CAP-TURMA NOT EQUAL ZEROS                                     
044200       AND WRK-CONT-NA-TURMA NOT LESS THAN WRK-CAP-TURMA                  
044300         MOVE WRK-EDU-3 TO WRK-MSG                                        
044400         MOVE "N" TO WRK-OK                                               
044500     END-IF.                                                              
044600                                                                          
044700*-----------------------------------------------------------------        
044800 0240-VALIDA-03-TURMA-CHEIA-99-FIM                        SECTION.        
044900*-----------------------------------------------------------------        
045000                                                                          
045100*-----------------------------------------------------------------        
045200 0250-VALIDA-04-MAX-CURSOS                               SECTION.         
045300*-----------------------------------------------------------------        
045400*---- NO MAXIMO 5 DISCIPLINAS MATRICULADAS NO MESMO SEMESTRE.             
045500                                                                          
045600     MOVE ZEROS TO WRK-CONT-NESTE-SEM.                                    
045700     OPEN INPUT MATRICULAS.                                               
045800     READ MATRICULAS.                                                     
045900 0250-LOOP.                                                               
046000     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0250-FIM END-IF.              
046100     IF ENR-STUDENT-ID EQUAL WRK-ALUNO-ID                                 
046200       AND ENR-SEMESTER-ID EQUAL WRK-SEM-ID                               
046300         ADD 1 TO WRK-CONT-NESTE-SEM                                      
046400     END-IF.                                                              
046500     READ MATRICULAS.                                                     
046600     GO TO 0250-LOOP.                                                     
046700 0250-FIM.                                                                
046800     CLOSE MATRICULAS.                                                    
046900     IF WRK-CONT-NESTE-SEM NOT LESS THAN WRK-MAX-CURSOS-SEMESTRE          
047000         MOVE WRK-EDU-4 TO WRK-MSG                                        
047100         MOVE "N" TO WRK-OK                                               
047200     END-IF.                                                              
047300                                                                          
047400*-----------------------------------------------------------------        
047500 0250-VALIDA-04-MAX-CURSOS-99-FIM                         SECTION.        
047600*-----------------------------------------------------------------        
047700                                                                          
047800*-----------------------------------------------------------------        
047900 0260-VALIDA-05-PRE-REQ                                  SECTION.         
048000*-----------------------------------------------------------------        
048100*---- CADEIA DE PRE-REQUISITO - DELEGADA AO PROGVERI.                     
048200                                                                          
048300     CALL "PROGVERI" USING WRK-ALUNO-ID WRK-DISC-ID                       
048400                            WRK-VERI-RESULT.                              
048500     IF WRK-VERI-RESULT NOT EQUAL "S"                                     
048600         MOVE WRK-EDU-5 TO WRK-MSG                                        
048700         MOVE "N" TO WRK-OK                                               
048800     END-IF.                                                              
048900                                                                          
049000*-----------------------------------------------------------------        
049100 0260-VALIDA-05-PRE-REQ-99-FIM                            SECTION.        
049200*-----------------------------------------------------------------        
049300                                                                          
049400*-----------------------------------------------------------------        
049500 0265-VALIDA-06-CHOQUE                                   SECTION.         
049600*-----------------------------------------------------------------        
049700*---- HORARIOS DA TURMA ESCOLHIDA CONTRA O QUADRO DAS OUTRAS              
049800*---- MATRICULAS ATUAIS DO ALUNO NESTE SEMESTRE.                          
049900                                                                          
050000     MOVE ZEROS TO WRK-QTD-HOR-ESC.                                       
050100     READ HORARIOS.                                                       
050200 0265-ESC-LOOP.                                                           
050300     IF FS-HORARIOS NOT EQUAL ZEROS GO TO 0265-ESC-FIM END-IF.            
050400     IF MTG-SECTION-ID EQUAL WRK-TURMA-ESCOLHIDA                          
050500         ADD 1 TO WRK-QTD-HOR-ESC                                         
050600         SET IDX-HE TO WRK-QTD-HOR-ESC                                    
050700         MOVE MTG-DAY-OF-WEEK TO WRK-HE-DIA    (IDX-HE)                   
050800         MOVE MTG-START-TIME  TO WRK-HE-INICIO (IDX-HE)                   
050900         MOVE MTG-END-TIME    TO WRK-HE-FIM    (IDX-HE)                   
051000     END-IF.                                                              
051100     READ HORARIOS.                                                       
051200     GO TO 0265-ESC-LOOP.                                                 
051300 0265-ESC-FIM.                                                            
051400                                                                          
051500     MOVE ZEROS TO WRK-QTD-HOR-ATU.                                       
051600     OPEN INPUT MATRICULAS.                                               
051700     READ MATRICULAS.                                                     
051800 0265-MAT-LOOP.                                                           
051900     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0265-MAT-FIM END-IF.          
052000     IF ENR-STUDENT-ID EQUAL WRK-ALUNO-ID                                 
052100         PERFORM 0267-JUNTA-HORARIOS-ATUAIS                               
052200     END-IF.                                                              
052300     READ MATRICULAS.                                                     
052400     GO TO 0265-MAT-LOOP.                                                 
052500 0265-MAT-FIM.                                                            
052600     CLOSE MATRICULAS.                                                    
052700                                                                          
052800     SET IDX-HE TO 1.                                                     
052900 0265-CMP-HE-LOOP.                                                        
053000     IF IDX-HE > WRK-QTD-HOR-ESC GO TO 0265-CMP-HE-FIM END-IF.            
053100     SET IDX-HA TO 1.                                                     
053200 0265-CMP-HA-LOOP.                                                        
053300     IF IDX-HA > WRK-QTD-HOR-ATU GO TO 0265-CMP-HA-FIM END-IF.            
053400     IF WRK-HE-DIA (IDX-HE) EQUAL WRK-HA-DIA (IDX-HA)                     
053500       AND WRK-HE-INICIO (IDX-HE) LESS THAN WRK-HA-FIM (IDX-HA)           
053600       AND WRK-HE-FIM (IDX-HE) GREATER THAN WRK-HA-INICIO (IDX-HA)        
053700         MOVE WRK-EDU-6 TO WRK-MSG                                        
053800         MOVE "N" TO WRK-OK                                               
053900         GO TO 0265-CMP-HE-FIM                                            
054000     END-IF.                                                              
054100     SET IDX-HA UP BY 1.                                                  
054200     GO TO 0265-CMP-HA-LOOP.                                              
054300 0265-CMP-HA-FIM.                                                         
054400     SET IDX-HE UP BY 1.                                                  
054500     GO TO 0265-CMP-HE-LOOP.                                              
054600 0265-CMP-HE-FIM.                                                         
054700                                                                          
054800*-----------------------------------------------------------------        
054900 0265-VALIDA-06-CHOQUE-99-FIM                             SECTION.        
055000*-----------------------------------------------------------------        
055100                                                                          
055200*-----------------------------------------------------------------        
055300 0267-JUNTA-HORARIOS-ATUAIS                               SECTION.        
055400*-----------------------------------------------------------------        
055500*---- REABRE HORARIOS E JUNTA OS DA MATRICULA ATUAL LIDA EM               
055600*---- 0265-MAT-LOOP - MATRICULAS E HORARIOS FICAM ABERTOS AO              
055700*---- MESMO TEMPO, CADA UM EM SEU PROPRIO PONTEIRO DE LEITURA.            
055800                                                                          
055900     CLOSE HORARIOS.                                                      
056000     OPEN INPUT HORARIOS.                                                 
056100     READ HORARIOS.                                                       
056200 0267-LOOP.                                                               
056300     IF FS-HORARIOS NOT EQUAL ZEROS GO TO 0267-FIM END-IF.                
056400     IF MTG-SECTION-ID EQUAL ENR-SECTION-ID                               
056500         ADD 1 TO WRK-QTD-HOR-ATU                                         
056600         SET IDX-HA TO WRK-QTD-HOR-ATU                                    
056700         MOVE MTG-DAY-OF-WEEK TO WRK-HA-DIA    (IDX-HA)                   
056800         MOVE MTG-START-TIME  TO WRK-HA-INICIO (IDX-HA)                   
056900         MOVE MTG-END-TIME    TO WRK-HA-FIM    (IDX-HA)                   
057000     END-IF.                                                              
057100     READ HORARIOS.                                                       
057200     GO TO 0267-LOOP.                                                     
057300 0267-FIM.                                                                
057400     CLOSE HORARIOS.                                                      
057500     OPEN INPUT HORARIOS.                                                 
057600                                                                          
057700*-----------------------------------------------------------------        
057800 0267-JUNTA-HORARIOS-ATUAIS-99-FIM                        SECTION.        
057900*-----------------------------------------------------------------        
058000                                                                          
058100*-----------------------------------------------------------------        
058200 0280-GRAVA-MATRICULA                                    SECTION.         
058300*-----------------------------------------------------------------        
058400*---- ACHA O MAIOR ENR-ID EXISTENTE E GRAVA A NOVA MATRICULA NO           
058500*---- FIM DO ARQUIVO (OPEN EXTEND).                                       
058600                                                                          
058700     MOVE ZEROS TO WRK-MAIOR-ENR-ID.                                      
058800     OPEN INPUT MATRICULAS.                                               
058900     READ MATRICULAS.                                                     
059000 0280-LOOP.                                                               
059100     IF FS-MATRICULAS NOT EQUAL ZEROS GO TO 0280-FIM END-IF.              
059200     IF ENR-ID GREATER THAN WRK-MAIOR-ENR-ID                              
059300         MOVE ENR-ID TO WRK-MAIOR-ENR-ID                                  
059400     END-IF.                                                              
059500     READ MATRICULAS.                                                     
059600     GO TO 0280-LOOP.                                                     
059700 0280-FIM.                                                                
059800     CLOSE MATRICULAS.                                                    
059900                                                                          
060000     OPEN EXTEND MATRICULAS.                                              
060100     MOVE SPACES           TO ARQ-REG-MAT.                                
060200     ADD 1 WRK-MAIOR-ENR-ID GIVING ENR-ID.                                
060300     MOVE WRK-ALUNO-ID      TO ENR-STUDENT-ID.                            
060400     MOVE WRK-DISC-ID       TO ENR-COURSE-ID.                             
060500     MOVE WRK-SEM-ID        TO ENR-SEMESTER-ID.                           
060600     MOVE WRK-TURMA-ESCOLHIDA TO ENR-SECTION-ID.                          
060700     WRITE ARQ-REG-MAT.                                                   
060800     CLOSE MATRICULAS.                                                    
060900                                                                          
061000*-----------------------------------------------------------------        
061100 0280-GRAVA-MATRICULA-99-FIM                              SECTION.        
061200*-----------------------------------------------------------------        
061300                                                                          
061400*-----------------------------------------------------------------        
061500 0300-FINALIZAR                                          SECTION.         
061600*-----------------------------------------------------------------        
061700                                                                          
061800     PERFORM 0900-MOSTRA.                                                 
061900     GOBACK.                                                              
062000                                                                          
062100*-----------------------------------------------------------------        
062200 0300-FINALIZAR-99-FIM                                   SECTION.         
062300*-----------------------------------------------------------------        
062400                                                                          
062500*-----------------------------------------------------------------        
062600 0900-MOSTRA                                             SECTION.         
062700*-----------------------------------------------------------------        
062800                                                                          
062900     ACCEPT SCR-RODAPE.                                                   
063000                                                                          
063100*-----------------------------------------------------------------        
063200 0900-MOSTRA-99-FIM                                      SECTION.         
063300*-----------------------------------------------------------------        
