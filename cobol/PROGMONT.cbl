000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGMONT.                                                    
000300 AUTHOR. L M COSTA.                                                       
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 2003-06-02.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O PROGRAMA: MONTAGEM DOS HORARIOS DE UMA TURMA                
001000*----                                                                     
001100*--- AUTOR    : L M COSTA                                                 
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 2003-06-02                                                
001400*--- OBJETIVOS: SUBROTINA CHAMADA POR PROGGRADE, UMA VEZ PARA             
001500*----    CADA TURMA JA CRIADA POR PROGOFER, PARA DISTRIBUIR AS            
001600*----    HORAS SEMANAIS DA DISCIPLINA NOS 4 BLOCOS FIXOS DO DIA           
001700*----    (09-11,11-12,13-15,15-17), RESPEITANDO O LIMITE DE 4H            
001800*----    POR DIA DO PROFESSOR E A DISPONIBILIDADE DE PROFESSOR E          
001900*----    SALA RECEBIDA POR PARAMETRO. GRAVA UM REGISTRO EM                
002000*----    MEETINGS.DAT PARA CADA BLOCO ALOCADO.                            
002100*----                                                                     
002200*---------------------------------------------------                      
002300*---------------------------------------------------                      
002400*---- DEFINICAO DE ARQUIVOS                                               
002500*----                                                                     
002600*---- ARQUIVO          TIPO I/O         BOOK                              
002700*---- HORARIOS          I/O             BOKHORA                           
002800*---------------------------------------------------                      
002900*-----------------------------------------------------------------        
003000*---- HISTORICO DE MANUTENCAO                                             
003100*-----------------------------------------------------------------        
003200*---- 2003-06-02 LMC CHAMADO-0357  PROGRAMA ORIGINAL.                     
003300*---- 2007-02-27 LMC CHAMADO-0423  PASSA A CALCULAR O PROXIMO             
003400*----                 MTG-ID NA ABERTURA (ANTES USAVA CONTADOR            
003500*----                 PROPRIO, QUE CHOCAVA COM EXECUCOES                  
003600*----                 ANTERIORES DO JOB).                                 
003700*---- 2008-09-15 AJS CHAMADO-0448  PASSA A GRAVAR A GRADE SO              
003800*----                 DEPOIS DE MONTAR PROFESSOR E SALA DA                
003900*----                 DISCIPLINA INTEIRA (ANTES GRAVAVA O                 
004000*----                 REGISTRO PARCIAL E ATUALIZAVA DEPOIS, O             
004100*----                 QUE DEIXAVA RASTRO DE REGISTRO INCOMPLETO           
004200*----                 SE O JOB CAISSE NO MEIO).                           
004300*---- 2011-09-30 LMC CHAMADO-0502  SORTEIO DO DIA INICIAL E DO            
004400*----                 BLOCO ESCOLHIDO PASSAM A USAR O GERADOR             
004500*----                 COMPARTILHADO PROGRAND (ANTES O SORTEIO             
004600*----                 ERA SEMPRE O PRIMEIRO BLOCO ELEGIVEL, SEM           
004700*----                 VARIAR A GRADE DE UM JOB PARA O OUTRO).             
004800*-----------------------------------------------------------------        
004900                                                                          
005000*-----------------------------------------------------------------        
005100 ENVIRONMENT                                             DIVISION.        
005200*-----------------------------------------------------------------        
005300                                                                          
005400*-----------------------------------------------------------------        
005500 CONFIGURATION                                           SECTION.         
005600*-----------------------------------------------------------------        
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     UPSI-0 ON STATUS IS WRK-UPSI-TRACE-LIGADO                            
006000             OFF STATUS IS WRK-UPSI-TRACE-DESLIGADO.                      
006100                                                                          
006200*-----------------------------------------------------------------        
006300 INPUT-OUTPUT                                            SECTION.         
006400*-----------------------------------------------------------------        
006500 FILE-CONTROL.                                                            
006600     SELECT HORARIOS ASSIGN TO "MEETINGS"                                 
006700            FILE STATUS IS FS-HORARIOS.                                   
006800                                                                          
006900*-----------------------------------------------------------------        
007000 DATA                                                    DIVISION.        
007100*-----------------------------------------------------------------        
007200*-----------------------------------------------------------------        
007300 FILE                                                    SECTION.         
007400*-----------------------------------------------------------------        
007500 FD  HORARIOS LABEL RECORD IS STANDARD.                                   
007600 01  ARQ-REG-MTG. COPY "BOKHORA".                                         
007700                                                                          
007800*-----------------------------------------------------------------        
007900 WORKING-STORAGE                                         SECTION.         
008000*-----------------------------------------------------------------        
008100                                                                          
008200 COPY "APOIO".                                                            
008300                                                                          
008400 77  FS-HORARIOS                         PIC 9(02).                       
008500 77  WRK-MTG-EXTEND-ABERTA                PIC X(01) VALUE "N".            
008600 77  WRK-PROX-MTG-ID                     PIC 9(09) COMP.                  
008700 77  WRK-HORAS-RESTANTES                 PIC 9(02) COMP.                  
008800 77  WRK-DIA-INICIAL-0B                  PIC 9(02) COMP.                  
008900 77  WRK-DIA-INICIAL                     PIC 9(02) COMP.                  
009000 77  WRK-DIA-ATUAL                       PIC 9(02) COMP.                  
009100 77  WRK-TENTATIVA                       PIC 9(04) COMP.                  
009200 77  WRK-TEMP-DIA                        PIC 9(04) COMP.                  
009300 77  WRK-QUOC-DIA                        PIC 9(04) COMP.                  
009400 77  WRK-RESTO-DIA                       PIC 9(02) COMP.                  
009500 77  WRK-SLOTS-OK                        PIC X(01).                       
009600 77  WRK-IDX-SLOT-CHECA                  PIC 9(02) COMP.                  
009700 77  WRK-QTD-SLOT-CHECA                  PIC 9(02) COMP.                  
009800 77  WRK-RAND-LIMITE                     PIC 9(04) COMP.                  
009900 77  WRK-RAND-RESULTADO                  PIC 9(04) COMP.                  
010000 77  WRK-TOP-ESCOLHA                     PIC 9(02) COMP.                  
010100 77  WRK-POS-ESCOLHIDA                   PIC 9(02) COMP.                  
010200 77  WRK-DUR-ESCOLHIDA                   PIC 9(02) COMP.                  
010300 77  WRK-I                               PIC 9(02) COMP.                  
010400 77  WRK-J                               PIC 9(02) COMP.                  
010500 77  WRK-MAIOR-POS                       PIC 9(02) COMP.                  
010600                                                                          
010700*---- OS 4 BLOCOS-CANDIDATOS FIXOS DA GRADE (HORARIO, DURACAO EM          
010800*---- HORAS, POSICAO/QUANTIDADE DE MARCAS NA TABELA DE                    
010900*---- DISPONIBILIDADE - VER BOKDISP - QUE O BLOCO OCUPA).                 
011000 01  WRK-TAB-BLOCOS.                                                      
011100     05 WRK-BLO-LINHA OCCURS 4 TIMES INDEXED BY IDX-BLO.                  
011200         10 WRK-BLO-INI                  PIC X(05).                       
011300         10 WRK-BLO-FIM                  PIC X(05).                       
011400         10 WRK-BLO-DUR                  PIC 9(02) COMP.                  
011500         10 WRK-BLO-SLOT-INI             PIC 9(02) COMP.                  
011600         10 WRK-BLO-SLOT-QTD             PIC 9(02) COMP.                  
011700         10 FILLER                       PIC X(02).                       
011800 01  WRK-TAB-BLOCOS-BYTES REDEFINES WRK-TAB-BLOCOS.                       
011900     05 FILLER                           PIC X(64).                       
012000                                                                          
012100*---- NOMES DOS 5 DIAS UTEIS, NA ORDEM MONDAY=1..FRIDAY=5 (MESMA          
012200*---- ORDEM DO SHARED WEEKDAY ORDERING), GRAVADOS EM MTG-DAY-OF-          
012300*---- WEEK. MONTADOS POR REDEFINES SOBRE LITERAIS, NO ESTILO DO           
012400*---- BOOK BOKDISP.                                                       
012500 01  WRK-DIAS-LITERAL.                                                    
012600     05 FILLER                     PIC X(09) VALUE "MONDAY   ".           
012700     05 FILLER                     PIC X(09) VALUE "TUESDAY  ".           
012800     05 FILLER                     PIC X(09) VALUE "WEDNESDAY".           
012900     05 FILLER                     PIC X(09) VALUE "THURSDAY ".           
013000     05 FILLER                     PIC X(09) VALUE "FRIDAY   ".           
013100 01  WRK-TAB-DIAS REDEFINES WRK-DIAS-LITERAL.                             
013200     05 WRK-DIA-NOME OCCURS 5 TIMES                                       
013300                              INDEXED BY IDX-DIA PIC X(09).               
013400                                                                          
013500*---- BLOCOS ELEGIVEIS NO DIA CORRENTE (SUBCONJUNTO DOS 4 DE              
013600*---- WRK-TAB-BLOCOS), JA ORDENADOS POR DURACAO DECRESCENTE EM            
013700*---- 0270-ESCOLHER-BLOCO.                                                
013800 01  WRK-ELEGIVEIS.                                                       
013900     05 WRK-ELE-QTD                      PIC 9(02) COMP.                  
014000     05 WRK-ELE-LINHA OCCURS 4 TIMES INDEXED BY IDX-ELE.                  
014100         10 WRK-ELE-BLOCO-IDX            PIC 9(02) COMP.                  
014200         10 WRK-ELE-DUR                  PIC 9(02) COMP.                  
014300         10 FILLER                       PIC X(02).                       
014400 01  WRK-ELEGIVEIS-BYTES REDEFINES WRK-ELEGIVEIS.                         
014500     05 FILLER                           PIC X(26).                       
014600                                                                          
014700*---- BLOCO ESCOLHIDO NA TENTATIVA CORRENTE - SO PARA                     
014800*---- CONFERENCIA DE TRILHA EM DEPURACAO (UPSI-0).                        
014900 01  WRK-BLOCO-ESCOLHIDO.                                                 
015000     05 WRK-BE-IDX                       PIC 9(02) COMP.                  
015100     05 WRK-BE-DIA                       PIC 9(02) COMP.                  
015200     05 FILLER                           PIC X(02).                       
015300 01  WRK-BLOCO-ESCOLHIDO-R REDEFINES WRK-BLOCO-ESCOLHIDO.                 
015400     05 WRK-BER-BLOCO                    PIC X(04).                       
015500                                                                          
015600*-----------------------------------------------------------------        
015700 LINKAGE                                                 SECTION.         
015800*-----------------------------------------------------------------        
015900 01  LK-MONT-SECAO-ID                    PIC 9(09).                       
016000 01  LK-MONT-HORAS-SEMANA                PIC 9(02).                       
016100 01  LK-MONT-PROF-ID                     PIC 9(09).                       
016200 01  LK-MONT-SALA-ID                     PIC 9(09).                       
016300                                                                          
016400*---- TABELA DE DISPONIBILIDADE DO PROFESSOR DESTA TURMA - MESMO          
016500*---- LAYOUT DE BOKDISP, REESCRITO AQUI PORQUE ESTE PROGRAMA              
016600*---- PRECISA RECEBER AO MESMO TEMPO A TABELA DO PROFESSOR E A            
016700*---- DA SALA, CADA UMA COM SEUS PROPRIOS NOMES DE CAMPO (O BOOK          
016800*---- SO TEM UMA INSTANCIA POR PROGRAMA QUE O INCLUI - VER                
016900*---- CABECALHO DE BOKDISP).                                              
017000 01  LK-MONT-TAB-PROF.                                                    
017100     05 WRK-DPF-QTD-ENT                  PIC 9(04) COMP.                  
017200     05 WRK-DPF-ENT OCCURS 200 TIMES INDEXED BY IDX-DPF-ENT.              
017300         10 WRK-DPF-ENTIDADE-ID          PIC 9(09).                       
017400         10 WRK-DPF-DIA OCCURS 5 TIMES INDEXED BY IDX-DPF-DIA.            
017500             15 WRK-DPF-HORAS-HOJE       PIC 9(02) COMP.                  
017600             15 WRK-DPF-SLOT OCCURS 7 TIMES                               
017700                                  INDEXED BY IDX-DPF-SLOT.                
017800                 20 WRK-DPF-HORA         PIC 9(02).                       
017900                 20 WRK-DPF-LIVRE        PIC X(01).                       
018000                     88 WRK-DPF-SLOT-LIVRE     VALUE "S".                 
018100                     88 WRK-DPF-SLOT-OCUPADO   VALUE "N".                 
018200             15 FILLER                   PIC X(02).                       
018300         10 FILLER                       PIC X(04).                       
018400     05 FILLER                           PIC X(04).                       
018500                                                                          
018600*---- TABELA DE DISPONIBILIDADE DA SALA DESTA TURMA - MESMO               
018700*---- LAYOUT DE BOKDISP, EM INSTANCIA SEPARADA (VER COMENTARIO            
018800*---- ACIMA).                                                             
018900 01  LK-MONT-TAB-SALA.                                                    
019000     05 WRK-DSL-QTD-ENT                  PIC 9(04) COMP.                  
019100     05 WRK-DSL-ENT OCCURS 200 TIMES INDEXED BY IDX-DSL-ENT.              
019200         10 WRK-DSL-ENTIDADE-ID          PIC 9(09).                       
019300         10 WRK-DSL-DIA OCCURS 5 TIMES INDEXED BY IDX-DSL-DIA.            
019400             15 WRK-DSL-HORAS-HOJE       PIC 9(02) COMP.                  
019500             15 WRK-DSL-SLOT OCCURS 7 TIMES                               
019600                                  INDEXED BY IDX-DSL-SLOT.                
019700                 20 WRK-DSL-HORA         PIC 9(02).                       
019800                 20 WRK-DSL-LIVRE        PIC X(01).                       
019900                     88 WRK-DSL-SLOT-LIVRE     VALUE "S".                 
020000                     88 WRK-DSL-SLOT-OCUPADO   VALUE "N".                 
020100             15 FILLER                   PIC X(02).                       
020200         10 FILLER                       PIC X(04).                       
020300     05 FILLER                           PIC X(04).                       
020400                                                                          
020500*-----------------------------------------------------------------        
020600 PROCEDURE DIVISION USING LK-MONT-SECAO-ID                                
020700                           LK-MONT-HORAS-SEMANA                           
020800                           LK-MONT-PROF-ID                                
020900                           LK-MONT-SALA-ID                                
021000                           LK-MONT-TAB-PROF                               
021100                           LK-MONT-TAB-SALA.                              
021200*-----------------------------------------------------------------        
021300                                                                          
021400*-----------------------------------------------------------------        
021500 0000-ENTRADA                                            SECTION.         
021600*-----------------------------------------------------------------        
021700                                                                          
021800     IF WRK-MTG-EXTEND-ABERTA NOT EQUAL "S"                               
021900         PERFORM 0050-ABRIR-HORARIOS                                      
022000     END-IF.                                                              
022100                                                                          
022200     PERFORM 0060-CARREGAR-BLOCOS-FIXOS.                                  
022300     PERFORM 0100-INICIALIZAR.                                            
022400     PERFORM 0200-PROCESSAR.                                              
022500                                                                          
022600     GOBACK.                                                              
022700                                                                          
022800*-----------------------------------------------------------------        
022900 0000-ENTRADA-99-FIM                                     SECTION.         
023000*-----------------------------------------------------------------        
023100                                                                          
023200*-----------------------------------------------------------------        
023300 0050-ABRIR-HORARIOS                                     SECTION.         
023400*-----------------------------------------------------------------        
023500*---- LE MEETINGS.DAT UMA UNICA VEZ POR JOB PARA DESCOBRIR O              
023600*---- PROXIMO MTG-ID DISPONIVEL, E DEIXA O ARQUIVO ABERTO EM              
023700*---- EXTEND PARA AS GRAVACOES DESTE E DOS PROXIMOS ACIONAMENTOS.         
023800                                                                          
023900     MOVE ZEROS TO WRK-PROX-MTG-ID.                                       
024000     MOVE SPACES TO ARQ-REG-MTG.                                          
024100                                                                          
024200     OPEN INPUT HORARIOS.                                                 
024300     READ HORARIOS.                                                       
024400 0050-LOOP.                                                               
024500     IF FS-HORARIOS NOT EQUAL ZEROS GO TO 0050-FIM END-IF.                
024600     IF MTG-ID > WRK-PROX-MTG-ID                                          
024700         MOVE MTG-ID TO WRK-PROX-MTG-ID                                   
024800     END-IF.                                                              
024900     READ HORARIOS.                                                       
025000     GO TO 0050-LOOP.                                                     
025100 0050-FIM.                                                                
025200     CLOSE HORARIOS.                                                      
025300                                                                          
025400     ADD 1 TO WRK-PROX-MTG-ID.                                            
025500                                                                          
025600     OPEN EXTEND HORARIOS.                                                
025700     MOVE "S" TO WRK-MTG-EXTEND-ABERTA.                                   
025800                                                                          
025900*-----------------------------------------------------------------        
026000 0050-ABRIR-HORARIOS-99-FIM                              SECTION.         
026100*-----------------------------------------------------------------        
026200                                                                          
026300*-----------------------------------------------------------------        
026400 0060-CARREGAR-BLOCOS-FIXOS                              SECTION.         
026500*-----------------------------------------------------------------        
026600*---- OS 4 BLOCOS-CANDIDATOS DA GRADE, FIXOS PARA TODA A ESCOLA -         
026700*---- VER HISTORICO DE NEGOCIO DO SISTEMA DE MATRICULAS.                  
026800                                                                          
026900     MOVE "09:00" TO WRK-BLO-INI (1).                                     
027000     MOVE "11:00" TO WRK-BLO-FIM (1).                                     
027100     MOVE 2       TO WRK-BLO-DUR (1).                                     
027200     MOVE 1       TO WRK-BLO-SLOT-INI (1).                                
027300     MOVE 2       TO WRK-BLO-SLOT-QTD (1).                                
027400                                                                          
027500     MOVE "11:00" TO WRK-BLO-INI (2).                                     
027600     MOVE "12:00" TO WRK-BLO-FIM (2).                                     
027700     MOVE 1       TO WRK-BLO-DUR (2).                                     
027800     MOVE 3       TO WRK-BLO-SLOT-INI (2).                                
027900     MOVE 1       TO WRK-BLO-SLOT-QTD (2).                                
028000                                                                          
028100     MOVE "13:00" TO WRK-BLO-INI (3).                                     
028200     MOVE "15:00" TO WRK-BLO-FIM (3).                                     
028300     MOVE 2       TO WRK-BLO-DUR (3).                                     
028400     MOVE 4       TO WRK-BLO-SLOT-INI (3).                                
028500     MOVE 2       TO WRK-BLO-SLOT-QTD (3).                                
028600                                                                          
028700     MOVE "15:00" TO WRK-BLO-INI (4).                                     
028800     MOVE "17:00" TO WRK-BLO-FIM (4).                                     
028900     MOVE 2       TO WRK-BLO-DUR (4).                                     
029000     MOVE 6       TO WRK-BLO-SLOT-INI (4).                                
029100     MOVE 2       TO WRK-BLO-SLOT-QTD (4).                                
029200                                                                          
029300*-----------------------------------------------------------------        
029400 0060-CARREGAR-BLOCOS-FIXOS-99-FIM                       SECTION.         
029500*-----------------------------------------------------------------        
029600                                                                          
029700*-----------------------------------------------------------------        
029800 0100-INICIALIZAR                                        SECTION.         
029900*-----------------------------------------------------------------        
030000                                                                          
030100     MOVE LK-MONT-HORAS-SEMANA TO WRK-HORAS-RESTANTES.                    
030200     IF WRK-HORAS-RESTANTES EQUAL ZEROS                                   
030300         MOVE 3 TO WRK-HORAS-RESTANTES                                    
030400     END-IF.                                                              
030500                                                                          
030600     PERFORM 0110-LOCALIZAR-PROF.                                         
030700     PERFORM 0120-LOCALIZAR-SALA.                                         
030800                                                                          
030900     MOVE 5 TO WRK-RAND-LIMITE.                                           
031000     CALL "PROGRAND" USING WRK-RAND-LIMITE WRK-RAND-RESULTADO.            
031100     MOVE WRK-RAND-RESULTADO TO WRK-DIA-INICIAL-0B.                       
031200     COMPUTE WRK-DIA-INICIAL = WRK-DIA-INICIAL-0B + 1.                    
031300                                                                          
031400     MOVE ZEROS TO WRK-TENTATIVA.                                         
031500                                                                          
031600*-----------------------------------------------------------------        
031700 0100-INICIALIZAR-99-FIM                                 SECTION.         
031800*-----------------------------------------------------------------        
031900                                                                          
032000*-----------------------------------------------------------------        
032100 0110-LOCALIZAR-PROF                                     SECTION.         
032200*-----------------------------------------------------------------        
032300*---- PROCURA, NA TABELA DE DISPONIBILIDADE DO PROFESSOR, A               
032400*---- POSICAO DA ENTIDADE CUJO ID E LK-MONT-PROF-ID, E DEIXA              
032500*---- IDX-DPF-ENT APONTANDO PARA ELA PARA O RESTO DA CHAMADA.             
032600                                                                          
032700     SET IDX-DPF-ENT TO 1.                                                
032800 0110-LOOP.                                                               
032900     IF IDX-DPF-ENT > WRK-DPF-QTD-ENT GO TO 0110-FIM END-IF.              
033000     IF WRK-DPF-ENTIDADE-ID (IDX-DPF-ENT) EQUAL LK-MONT-PROF-ID           
033100         GO TO 0110-FIM                                                   
033200     END-IF.                                                              
033300     SET IDX-DPF-ENT UP BY 1.                                             
033400     GO TO 0110-LOOP.                                                     
033500 0110-FIM.                                                                
033600                                                                          
033700*-----------------------------------------------------------------        
033800 0110-LOCALIZAR-PROF-99-FIM                              SECTION.         
033900*-----------------------------------------------------------------        
034000                                                                          
034100*-----------------------------------------------------------------        
034200 0120-LOCALIZAR-SALA                                     SECTION.         
034300*-----------------------------------------------------------------        
034400*---- MESMA BUSCA DO PARAGRAFO ANTERIOR, AGORA NA TABELA DE               
034500*---- DISPONIBILIDADE DA SALA.                                            
034600                                                                          
034700     SET IDX-DSL-ENT TO 1.                                                
034800 0120-LOOP.                                                               
034900     IF IDX-DSL-ENT > WRK-DSL-QTD-ENT GO TO 0120-FIM END-IF.              
035000     IF WRK-DSL-ENTIDADE-ID (IDX-DSL-ENT) EQUAL LK-MONT-SALA-ID           
035100         GO TO 0120-FIM                                                   
035200     END-IF.                                                              
035300     SET IDX-DSL-ENT UP BY 1.                                             
035400     GO TO 0120-LOOP.                                                     
035500 0120-FIM.                                                                
035600                                                                          
035700*-----------------------------------------------------------------        
035800 0120-LOCALIZAR-SALA-99-FIM                              SECTION.         
035900*-----------------------------------------------------------------        
036000                                                                          
036100*-----------------------------------------------------------------        
036200 0200-PROCESSAR                                          SECTION.         
036300*-----------------------------------------------------------------        
036400*---- ATE 100 TENTATIVAS, UMA POR DIA, GIRANDO PELOS 5 DIAS               
036500*---- UTEIS A PARTIR DO DIA SORTEADO, ATE ACABAR AS HORAS                 
036600*---- RESTANTES DA DISCIPLINA OU ESGOTAR AS TENTATIVAS. SE NUNCA          
036700*---- SOBRAR BLOCO ELEGIVEL, A TURMA FICA COM MENOS HORAS DO QUE          
036800*---- O PREVISTO - NAO E ERRO, E FALHA SUAVE DO SORTEIO.                  
036900                                                                          
037000 0200-LOOP.                                                               
037100     IF WRK-HORAS-RESTANTES EQUAL ZEROS GO TO 0200-FIM END-IF.            
037200     IF WRK-TENTATIVA NOT LESS 100 GO TO 0200-FIM END-IF.                 
037300                                                                          
037400     COMPUTE WRK-TEMP-DIA =                                               
037500             WRK-DIA-INICIAL - 1 + WRK-TENTATIVA.                         
037600     DIVIDE WRK-TEMP-DIA BY 5                                             
037700         GIVING WRK-QUOC-DIA                                              
037800         REMAINDER WRK-RESTO-DIA.                                         
037900     COMPUTE WRK-DIA-ATUAL = WRK-RESTO-DIA + 1.                           
038000     SET IDX-DPF-DIA TO WRK-DIA-ATUAL.                                    
038100     SET IDX-DSL-DIA TO WRK-DIA-ATUAL.                                    
038200                                                                          
038300     IF WRK-DPF-HORAS-HOJE (IDX-DPF-ENT IDX-DPF-DIA)                      
038400                                                NOT LESS 4                
038500         ADD 1 TO WRK-TENTATIVA                                           
038600         GO TO 0200-LOOP                                                  
038700     END-IF.                                                              
038800                                                                          
038900     PERFORM 0250-BLOCO-ELEGIVEL.                                         
039000                                                                          
039100     IF WRK-ELE-QTD EQUAL ZEROS                                           
039200         ADD 1 TO WRK-TENTATIVA                                           
039300         GO TO 0200-LOOP                                                  
039400     END-IF.                                                              
039500                                                                          
039600     PERFORM 0270-ESCOLHER-BLOCO.                                         
039700     PERFORM 0280-GRAVAR-E-OCUPAR.                                        
039800                                                                          
039900     ADD 1 TO WRK-TENTATIVA.                                              
040000     GO TO 0200-LOOP.                                                     
040100 0200-FIM.                                                                
040200                                                                          
040300*-----------------------------------------------------------------        
040400 0200-PROCESSAR-99-FIM                                   SECTION.         
040500*-----------------------------------------------------------------        
040600                                                                          
040700*-----------------------------------------------------------------        
040800 0250-BLOCO-ELEGIVEL                                     SECTION.         
040900*-----------------------------------------------------------------        
041000*---- MONTA WRK-ELEGIVEIS COM OS BLOCOS DO DIA WRK-DIA-ATUAL CUJA         
041100*---- DURACAO CABE NO QUE FALTA DA DISCIPLINA, NO LIMITE DIARIO           
041200*---- DE 4H DO PROFESSOR, E COM TODAS AS MARCAS LIVRES TANTO NO           
041300*---- PROFESSOR QUANTO NA SALA.                                           
041400                                                                          
041500     MOVE ZEROS TO WRK-ELE-QTD.                                           
041600     SET IDX-BLO TO 1.                                                    
041700 0250-LOOP.                                                               
041800     IF IDX-BLO > 4 GO TO 0250-FIM END-IF.                                
041900                                                                          
042000     IF WRK-BLO-DUR (IDX-BLO) > WRK-HORAS-RESTANTES                       
042100         SET IDX-BLO UP BY 1                                              
042200         GO TO 0250-LOOP                                                  
042300     END-IF.                                                              
042400                                                                          
042500     COMPUTE WRK-DUR-ESCOLHIDA =                                          
042600             WRK-DPF-HORAS-HOJE (IDX-DPF-ENT IDX-DPF-DIA)                 
042700             + WRK-BLO-DUR (IDX-BLO).                                     
042800     IF WRK-DUR-ESCOLHIDA > 4                                             
042900         SET IDX-BLO UP BY 1                                              
043000         GO TO 0250-LOOP                                                  
043100     END-IF.                                                              
043200                                                                          
043300     PERFORM 0260-SLOTS-LIVRES.                                           
043400     IF WRK-SLOTS-OK NOT EQUAL "S"                                        
043500         SET IDX-BLO UP BY 1                                              
043600         GO TO 0250-LOOP                                                  
043700     END-IF.                                                              
043800                                                                          
043900     ADD 1 TO WRK-ELE-QTD.                                                
044000     SET IDX-ELE TO WRK-ELE-QTD.                                          
044100     MOVE IDX-BLO TO WRK-ELE-BLOCO-IDX (IDX-ELE).                         
044200     MOVE WRK-BLO-DUR (IDX-BLO) TO WRK-ELE-DUR (IDX-ELE).                 
044300                                                                          
044400     SET IDX-BLO UP BY 1.                                                 
044500     GO TO 0250-LOOP.                                                     
044600 0250-FIM.                                                                
044700                                                                          
044800*-----------------------------------------------------------------        
044900 0250-BLOCO-ELEGIVEL-99-FIM                              SECTION.         
045000*-----------------------------------------------------------------        
045100                                                                          
045200*-----------------------------------------------------------------        
045300 0260-SLOTS-LIVRES                                       SECTION.         
045400*-----------------------------------------------------------------        
045500*---- VERIFICA SE TODAS AS MARCAS DO BLOCO IDX-BLO ESTAO LIVRES           
045600*---- NO DIA WRK-DIA-ATUAL, TANTO PARA O PROFESSOR QUANTO PARA A          
045700*---- SALA. DEIXA "S"/"N" EM WRK-SLOTS-OK.                                
045800                                                                          
045900     MOVE "S" TO WRK-SLOTS-OK.                                            
046000     MOVE WRK-BLO-SLOT-QTD (IDX-BLO) TO WRK-QTD-SLOT-CHECA.               
046100     MOVE WRK-BLO-SLOT-INI (IDX-BLO) TO WRK-IDX-SLOT-CHECA.               
046200     SET IDX-DPF-SLOT TO WRK-IDX-SLOT-CHECA.                              
046300     SET IDX-DSL-SLOT TO WRK-IDX-SLOT-CHECA.                              
046400     MOVE ZEROS TO WRK-I.                                                 
046500 0260-LOOP.                                                               
046600     IF WRK-I NOT LESS WRK-QTD-SLOT-CHECA GO TO 0260-FIM END-IF.          
046700     IF NOT WRK-DPF-SLOT-LIVRE (IDX-DPF-ENT IDX-DPF-DIA                   
046800                                                   IDX-DPF-SLOT)          
046900         MOVE "N" TO WRK-SLOTS-OK                                         
047000     END-IF.                                                              
047100     IF NOT WRK-DSL-SLOT-LIVRE (IDX-DSL-ENT IDX-DSL-DIA                   
047200                                                   IDX-DSL-SLOT)          
047300         MOVE "N" TO WRK-SLOTS-OK                                         
047400     END-IF.                                                              
047500     SET IDX-DPF-SLOT UP BY 1.                                            
047600     SET IDX-DSL-SLOT UP BY 1.                                            
047700     ADD 1 TO WRK-I.                                                      
047800     GO TO 0260-LOOP.                                                     
047900 0260-FIM.                                                                
048000                                                                          
048100*-----------------------------------------------------------------        
048200 0260-SLOTS-LIVRES-99-FIM                                SECTION.         
048300*-----------------------------------------------------------------        
048400                                                                          
048500*-----------------------------------------------------------------        
048600 0270-ESCOLHER-BLOCO                                     SECTION.         
048700*-----------------------------------------------------------------        
048800*---- ORDENA WRK-ELEGIVEIS POR DURACAO DECRESCENTE (SELECAO               
048900*---- SIMPLES, NO MAXIMO 4 LINHAS), PEGA OS 3 PRIMEIROS (OU               
049000*---- MENOS) E SORTEIA UM DELES COM O GERADOR COMPARTILHADO.              
049100                                                                          
049200     IF WRK-ELE-QTD LESS 2 GO TO 0270-SORTEIA END-IF.                     
049300                                                                          
049400     MOVE 1 TO WRK-I.                                                     
049500 0270-ORD-I-LOOP.                                                         
049600     IF WRK-I NOT LESS WRK-ELE-QTD GO TO 0270-ORD-I-FIM END-IF.           
049700     MOVE WRK-I TO WRK-MAIOR-POS.                                         
049800     COMPUTE WRK-J = WRK-I + 1.                                           
049900 0270-ORD-J-LOOP.                                                         
050000     IF WRK-J > WRK-ELE-QTD GO TO 0270-ORD-J-FIM END-IF.                  
050100     SET IDX-ELE TO WRK-J.                                                
050200     MOVE WRK-ELE-DUR (IDX-ELE) TO WRK-DUR-ESCOLHIDA.                     
050300     SET IDX-ELE TO WRK-MAIOR-POS.                                        
050400     IF WRK-DUR-ESCOLHIDA > WRK-ELE-DUR (IDX-ELE)                         
050500         MOVE WRK-J TO WRK-MAIOR-POS                                      
050600     END-IF.                                                              
050700     ADD 1 TO WRK-J.                                                      
050800     GO TO 0270-ORD-J-LOOP.                                               
050900 0270-ORD-J-FIM.                                                          
051000     IF WRK-MAIOR-POS NOT EQUAL WRK-I                                     
051100         PERFORM 0275-TROCAR-ELEGIVEL                                     
051200     END-IF.                                                              
051300     ADD 1 TO WRK-I.                                                      
051400     GO TO 0270-ORD-I-LOOP.                                               
051500 0270-ORD-I-FIM.                                                          
051600                                                                          
051700 0270-SORTEIA.                                                            
051800     MOVE WRK-ELE-QTD TO WRK-TOP-ESCOLHA.                                 
051900     IF WRK-TOP-ESCOLHA > 3 MOVE 3 TO WRK-TOP-ESCOLHA END-IF.             
052000                                                                          
052100     MOVE WRK-TOP-ESCOLHA TO WRK-RAND-LIMITE.                             
052200     CALL "PROGRAND" USING WRK-RAND-LIMITE WRK-RAND-RESULTADO.            
052300     COMPUTE WRK-POS-ESCOLHIDA = WRK-RAND-RESULTADO + 1.                  
052400                                                                          
052500     SET IDX-ELE TO WRK-POS-ESCOLHIDA.                                    
052600     MOVE WRK-ELE-BLOCO-IDX (IDX-ELE) TO WRK-BE-IDX.                      
052700     MOVE WRK-DIA-ATUAL TO WRK-BE-DIA.                                    
052800                                                                          
052900*-----------------------------------------------------------------        
053000 0270-ESCOLHER-BLOCO-99-FIM                               SECTION.        
053100*-----------------------------------------------------------------        
053200                                                                          
053300*-----------------------------------------------------------------        
053400 0275-TROCAR-ELEGIVEL                                    SECTION.         
053500*-----------------------------------------------------------------        
053600*---- TROCA AS LINHAS WRK-I E WRK-MAIOR-POS DE WRK-ELEGIVEIS              
053700*---- (PASSO DA SELECAO SIMPLES DO PARAGRAFO ANTERIOR).                   
053800                                                                          
053900     SET IDX-ELE TO WRK-I.                                                
054000     MOVE WRK-ELE-BLOCO-IDX (IDX-ELE) TO WRK-J.                           
054100     MOVE WRK-ELE-DUR (IDX-ELE) TO WRK-DUR-ESCOLHIDA.                     
054200                                                                          
054300     SET IDX-ELE TO WRK-MAIOR-POS.                                        
054400     MOVE WRK-ELE-BLOCO-IDX (IDX-ELE) TO WRK-POS-ESCOLHIDA.               
054500     MOVE WRK-ELE-DUR (IDX-ELE) TO WRK-TOP-ESCOLHA.                       
054600                                                                          
054700     SET IDX-ELE TO WRK-I.                                                
054800     MOVE WRK-POS-ESCOLHIDA TO WRK-ELE-BLOCO-IDX (IDX-ELE).               
054900     MOVE WRK-TOP-ESCOLHA TO WRK-ELE-DUR (IDX-ELE).                       
055000                                                                          
055100     SET IDX-ELE TO WRK-MAIOR-POS.                                        
055200     MOVE WRK-J TO WRK-ELE-BLOCO-IDX (IDX-ELE).                           
055300     MOVE WRK-DUR-ESCOLHIDA TO WRK-ELE-DUR (IDX-ELE).                     
055400                                                                          
055500*-----------------------------------------------------------------        
055600 0275-TROCAR-ELEGIVEL-99-FIM                             SECTION.         
055700*-----------------------------------------------------------------        
055800                                                                          
055900*-----------------------------------------------------------------        
056000 0280-GRAVAR-E-OCUPAR                                    SECTION.         
056100*-----------------------------------------------------------------        
056200*---- GRAVA O REGISTRO DE HORARIO DO BLOCO ESCOLHIDO E MARCA              
056300*---- SUAS MARCAS COMO OCUPADAS NAS DUAS TABELAS DE                       
056400*---- DISPONIBILIDADE, ATUALIZANDO AS HORAS DO DIA DO PROFESSOR           
056500*---- E AS HORAS QUE AINDA FALTAM DA DISCIPLINA.                          
056600                                                                          
056700     SET IDX-BLO TO WRK-BE-IDX.                                           
056800                                                                          
056900     MOVE WRK-PROX-MTG-ID    TO MTG-ID.                                   
057000     MOVE LK-MONT-SECAO-ID   TO MTG-SECTION-ID.                           
057100     SET IDX-DIA TO WRK-DIA-ATUAL.                                        
057200     MOVE WRK-DIA-NOME (IDX-DIA) TO MTG-DAY-OF-WEEK.                      
057300     MOVE WRK-BLO-INI (IDX-BLO) TO MTG-START-TIME.                        
057400     MOVE WRK-BLO-FIM (IDX-BLO) TO MTG-END-TIME.                          
057500     WRITE ARQ-REG-MTG.                                                   
057600     ADD 1 TO WRK-PROX-MTG-ID.                                            
057700                                                                          
057800     MOVE WRK-BLO-SLOT-QTD (IDX-BLO) TO WRK-QTD-SLOT-CHECA.               
057900     MOVE WRK-BLO-SLOT-INI (IDX-BLO) TO WRK-IDX-SLOT-CHECA.               
058000     SET IDX-DPF-SLOT TO WRK-IDX-SLOT-CHECA.                              
058100     SET IDX-DSL-SLOT TO WRK-IDX-SLOT-CHECA.                              
058200     MOVE ZEROS TO WRK-I.                                                 
058300 0280-LOOP.                                                               
058400     IF WRK-I NOT LESS WRK-QTD-SLOT-CHECA GO TO 0280-FIM END-IF.          
058500     SET WRK-DPF-SLOT-OCUPADO (IDX-DPF-ENT IDX-DPF-DIA                    
058600                                                   IDX-DPF-SLOT)          
058700         TO TRUE.                                                         
058800     SET WRK-DSL-SLOT-OCUPADO (IDX-DSL-ENT IDX-DSL-DIA                    
058900                                                   IDX-DSL-SLOT)          
059000         TO TRUE.                                                         
059100     SET IDX-DPF-SLOT UP BY 1.                                            
059200     SET IDX-DSL-SLOT UP BY 1.                                            
059300     ADD 1 TO WRK-I.                                                      
059400     GO TO 0280-LOOP.                                                     
059500 0280-FIM.                                                                
059600                                                                          
059700     ADD WRK-BLO-DUR (IDX-BLO)                                            
059800         TO WRK-DPF-HORAS-HOJE (IDX-DPF-ENT IDX-DPF-DIA).                 
059900     SUBTRACT WRK-BLO-DUR (IDX-BLO) FROM WRK-HORAS-RESTANTES.             
060000                                                                          
060100*-----------------------------------------------------------------        
060200 0280-GRAVAR-E-OCUPAR-99-FIM                             SECTION.         
060300*-----------------------------------------------------------------        
