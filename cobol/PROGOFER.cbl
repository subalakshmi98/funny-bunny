000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGOFER.                                                    
000300 AUTHOR. L M COSTA.                                                       
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 2003-05-14.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O PROGRAMA: OFERTA DE DISCIPLINAS POR SEMESTRE                
001000*----                                                                     
001100*--- AUTOR    : L M COSTA                                                 
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 2003-05-14                                                
001400*--- OBJETIVOS: SUBROTINA CHAMADA POR PROGGRADE COM TRES                  
001500*----    FUNCOES, CONFORME O CODIGO RECEBIDO EM LK-OFER-FUNCAO:           
001600*----    'S' SELECIONA AS DISCIPLINAS DO SEMESTRE INFORMADO               
001700*----        (DISC-SEMESTER-ORDER = SEMESTRE.ORDER-IN-YEAR);              
001800*----    'L' LIMPA AS TURMAS/HORARIOS ANTIGOS DAQUELE SEMESTRE,           
001900*----        REGRAVANDO SECTIONS.DAT E MEETINGS.DAT SO COM O              
002000*----        QUE SOBROU DOS OUTROS SEMESTRES;                             
002100*----    'C' CRIA UMA NOVA TURMA (GRAVACAO EM SECTIONS.DAT);              
002200*----    'F' FECHA O ARQUIVO DE TURMAS NO FIM DO JOB.                     
002300*----                                                                     
002400*---------------------------------------------------                      
002500*-----------------------------------------------------------------        
002600*---- HISTORICO DE MANUTENCAO                                             
002700*-----------------------------------------------------------------        
002800*---- 2003-05-14 LMC CHAMADO-0356  PROGRAMA ORIGINAL - NASCE DA           
002900*----                 DIVISAO DO ANTIGO PROGREL2 (RELATORIO DE            
003000*----                 OFERTA) EM SUBROTINA DE MONTAGEM AUTOMATICA         
003100*----                 DE GRADE.                                           
003200*---- 2007-02-27 RQP CHAMADO-0421  FUNCAO 'L' PASSA A PRESERVAR           
003300*----                 TURMAS DE OUTROS SEMESTRES (ANTES REGRAVAVA         
003400*----                 O ARQUIVO INTEIRO VAZIO).                           
003500*---- 2011-09-30 LMC CHAMADO-0502  CAPACIDADE DA TURMA PASSA A            
003600*----                 RESPEITAR O TETO DE 10 VAGAS (MIN(SALA,10)).        
003700*-----------------------------------------------------------------        
003800                                                                          
003900*-----------------------------------------------------------------        
004000 ENVIRONMENT                                             DIVISION.        
004100*-----------------------------------------------------------------        
004200                                                                          
004300*-----------------------------------------------------------------        
004400 CONFIGURATION                                           SECTION.         
004500*-----------------------------------------------------------------        
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 ON STATUS IS WRK-UPSI-TRACE-LIGADO                            
004900             OFF STATUS IS WRK-UPSI-TRACE-DESLIGADO.                      
005000                                                                          
005100*-----------------------------------------------------------------        
005200 INPUT-OUTPUT                                            SECTION.         
005300*-----------------------------------------------------------------        
005400 FILE-CONTROL.                                                            
005500     SELECT SEMESTRES ASSIGN TO "SEMESTERS"                               
005600            FILE STATUS IS FS-SEMESTRES.                                  
005700     SELECT DISCIPLINAS ASSIGN TO "COURSES"                               
005800            FILE STATUS IS FS-DISCIPLINAS.                                
005900     SELECT TURMAS ASSIGN TO "SECTIONS"                                   
006000            FILE STATUS IS FS-TURMAS.                                     
006100     SELECT HORARIOS ASSIGN TO "MEETINGS"                                 
006200            FILE STATUS IS FS-HORARIOS.                                   
006300                                                                          
006400*-----------------------------------------------------------------        
006500 DATA                                                    DIVISION.        
006600*-----------------------------------------------------------------        
006700*-----------------------------------------------------------------        
006800 FILE                                                    SECTION.         
006900*-----------------------------------------------------------------        
007000 FD  SEMESTRES LABEL RECORD IS STANDARD.                                  
007100 01  ARQ-REG-SEM. COPY "BOKSEM".                                          
007200                                                                          
007300 FD  DISCIPLINAS LABEL RECORD IS STANDARD.                                
007400 01  ARQ-REG-DISC. COPY "BOKDISC".                                        
007500                                                                          
007600 FD  TURMAS LABEL RECORD IS STANDARD.                                     
007700 01  ARQ-REG-TUR. COPY "BOKTURM".                                         
007800                                                                          
007900 FD  HORARIOS LABEL RECORD IS STANDARD.                                   
008000 01  ARQ-REG-MTG. COPY "BOKHORA".                                         
008100                                                                          
008200*-----------------------------------------------------------------        
008300 WORKING-STORAGE                                         SECTION.         
008400*-----------------------------------------------------------------        
008500                                                                          
008600 COPY "APOIO".                                                            
008700                                                                          
008800 77  FS-SEMESTRES                         PIC 9(02).                      
008900 77  FS-DISCIPLINAS                       PIC 9(02).                      
009000 77  FS-TURMAS                            PIC 9(02).                      
009100 77  FS-HORARIOS                          PIC 9(02).                      
009200 77  WRK-TUR-EXTEND-ABERTA                PIC X(01) VALUE "N".            
009300 77  WRK-PROX-SEC-ID                      PIC 9(09) COMP.                 
009400 77  WRK-ANO-SEMESTRE-ALVO                PIC 9(02).                      
009500                                                                          
009600*---- TABELA DE TURMAS SOBREVIVENTES (OUTROS SEMESTRES) USADA             
009700*---- PELA FUNCAO 'L' PARA REGRAVAR SECTIONS.DAT SEM PERDER O             
009800*---- QUE JA EXISTIA DE OUTROS SEMESTRES.                                 
009900 01  WRK-TAB-SURV-LIT.                                                    
010000     05 WRK-TAB-SURV OCCURS 2000 TIMES                                    
010100                   INDEXED BY IDX-SURV.                                   
010200         10 WRK-SURV-ID                   PIC 9(09).                      
010300         10 WRK-SURV-COURSE-ID            PIC 9(09).                      
010400         10 WRK-SURV-TEACHER-ID           PIC 9(09).                      
010500         10 WRK-SURV-ROOM-ID              PIC 9(09).                      
010600         10 WRK-SURV-SEMESTER-ID          PIC 9(09).                      
010700         10 WRK-SURV-CAPACITY             PIC 9(04).                      
010800     05 FILLER                           PIC X(01).                       
010900 01  WRK-TAB-SURV-BYTES REDEFINES WRK-TAB-SURV-LIT.                       
011000     05 FILLER OCCURS 2000 TIMES          PIC X(45).                      
011100     05 FILLER                           PIC X(01).                       
011200 77  WRK-QTD-SURV                      PIC 9(04) COMP VALUE ZEROS.        
011300                                                                          
011400*---- TABELA DE HORARIOS QUE PERTENCEM AS TURMAS SOBREVIVENTES,           
011500*---- CARREGADA ANTES DE REGRAVAR MEETINGS.DAT.                           
011600 01  WRK-TAB-MTGSURV-LIT.                                                 
011700     05 WRK-TAB-MTGSURV OCCURS 8000 TIMES                                 
011800                   INDEXED BY IDX-MTGSURV.                                
011900         10 WRK-MTGS-ID                   PIC 9(09).                      
012000         10 WRK-MTGS-SECTION-ID           PIC 9(09).                      
012100         10 WRK-MTGS-DIA                  PIC X(09).                      
012200         10 WRK-MTGS-INI                  PIC X(05).                      
012300         10 WRK-MTGS-FIM                  PIC X(05).                      
012400     05 FILLER                           PIC X(01).                       
012500 01  WRK-TAB-MTGSURV-BYTES REDEFINES WRK-TAB-MTGSURV-LIT.                 
012600     05 FILLER OCCURS 8000 TIMES          PIC X(37).                      
012700     05 FILLER                           PIC X(01).                       
012800 77  WRK-QTD-MTGSURV                   PIC 9(04) COMP VALUE ZEROS.        
012900 77  WRK-MANTEM                           PIC X(01).                      
013000                                                                          
013100*---- LISTA DE DISCIPLINAS OFERTADAS NO SEMESTRE - VISAO DE               
013200*---- DEPURACAO EM BYTES (TOTAL ACHADO PELA FUNCAO 'S').                  
013300 01  WRK-RESUMO-SELECAO.                                                  
013400     05 WRK-RS-QTD                       PIC 9(04) COMP.                  
013500     05 FILLER                           PIC X(02).                       
013600 01  WRK-RESUMO-SELECAO-R REDEFINES WRK-RESUMO-SELECAO.                   
013700     05 WRK-RSR-BLOCO                    PIC X(06).                       
013800                                                                          
013900*-----------------------------------------------------------------        
014000 LINKAGE                                                 SECTION.         
014100*-----------------------------------------------------------------        
014200 01  LK-OFER-FUNCAO                      PIC X(01).                       
014300     88 LK-OFER-SELECIONAR                   VALUE "S".                   
014400     88 LK-OFER-LIMPAR                       VALUE "L".                   
014500     88 LK-OFER-CRIAR                        VALUE "C".                   
014600     88 LK-OFER-FINALIZAR                    VALUE "F".                   
014700 01  LK-OFER-SEMESTRE-ID                 PIC 9(09).                       
014800                                                                          
014900*---- USADA NA FUNCAO 'S' (SAIDA).                                        
015000 01  LK-OFER-QTD-CURSOS                  PIC 9(04) COMP.                  
015100 01  LK-OFER-TAB-CURSOS.                                                  
015200     05 LK-OFER-CURSO OCCURS 200 TIMES.                                   
015300         10 LK-OFC-ID                    PIC 9(09).                       
015400         10 LK-OFC-CODE                  PIC X(10).                       
015500         10 LK-OFC-NAME                  PIC X(30).                       
015600         10 LK-OFC-CREDITS                PIC 9(02)V9.                    
015700         10 LK-OFC-HOURS-WEEK            PIC 9(02).                       
015800         10 LK-OFC-SPEC-ID               PIC 9(09).                       
015900                                                                          
016000*---- USADA NA FUNCAO 'C' (ENTRADA/SAIDA).                                
016100 01  LK-OFER-CURSO-ID                    PIC 9(09).                       
016200 01  LK-OFER-PROF-ID                     PIC 9(09).                       
016300 01  LK-OFER-SALA-ID                     PIC 9(09).                       
016400 01  LK-OFER-CAP-SALA                    PIC 9(04).                       
016500 01  LK-OFER-SECAO-ID                    PIC 9(09).                       
016600 01  LK-OFER-CAP-TURMA                   PIC 9(04).                       
016700                                                                          
016800*-----------------------------------------------------------------        
016900 PROCEDURE DIVISION USING LK-OFER-FUNCAO                                  
017000                           LK-OFER-SEMESTRE-ID                            
017100                           LK-OFER-QTD-CURSOS                             
017200                           LK-OFER-TAB-CURSOS                             
017300                           LK-OFER-CURSO-ID                               
017400                           LK-OFER-PROF-ID                                
017500                           LK-OFER-SALA-ID                                
017600                           LK-OFER-CAP-SALA                               
017700                           LK-OFER-SECAO-ID                               
017800                           LK-OFER-CAP-TURMA.                             
017900*-----------------------------------------------------------------        
018000                                                                          
018100*-----------------------------------------------------------------        
018200 0000-ENTRADA                                            SECTION.         
018300*-----------------------------------------------------------------        
018400                                                                          
018500     EVALUATE TRUE                                                        
018600         WHEN LK-OFER-SELECIONAR                                          
018700             PERFORM 0100-SELECIONAR                                      
018800         WHEN LK-OFER-LIMPAR                                              
018900             PERFORM 0200-LIMPAR                                          
019000         WHEN LK-OFER-CRIAR                                               
019100             PERFORM 0300-CRIAR-TURMA                                     
019200         WHEN LK-OFER-FINALIZAR                                           
019300             PERFORM 0400-FECHAR                                          
019400         WHEN OTHER                                                       
019500             CONTINUE                                                     
019600     END-EVALUATE.                                                        
019700                                                                          
019800     GOBACK.                                                              
019900                                                                          
020000*-----------------------------------------------------------------        
020100 0000-ENTRADA-99-FIM                                     SECTION.         
020200*-----------------------------------------------------------------        
020300                                                                          
020400*-----------------------------------------------------------------        
020500 0100-SELECIONAR                                         SECTION.         
020600*-----------------------------------------------------------------        
020700*---- ACHA O SEMESTRE PELO ID, PEGA O ORDER-IN-YEAR, E VARRE              
020800*---- COURSES.DAT DEVOLVENDO AS DISCIPLINAS COM O MESMO                   
020900*---- SEMESTER-ORDER, NA ORDEM DO ARQUIVO.                                
021000                                                                          
021100     MOVE ZEROS TO LK-OFER-QTD-CURSOS.                                    
021200     MOVE ZEROS TO WRK-ANO-SEMESTRE-ALVO.                                 
021300                                                                          
021400     OPEN INPUT SEMESTRES.                                                
021500     READ SEMESTRES.                                                      
021600 0100-SEM-LOOP.                                                           
021700     IF FS-SEMESTRES NOT EQUAL ZEROS GO TO 0100-SEM-FIM END-IF.           
021800     IF SEM-ID EQUAL LK-OFER-SEMESTRE-ID                                  
021900         MOVE SEM-ORDER-IN-YEAR TO WRK-ANO-SEMESTRE-ALVO                  
022000     END-IF.                                                              
022100     READ SEMESTRES.                                                      
022200     GO TO 0100-SEM-LOOP.                                                 
022300 0100-SEM-FIM.                                                            
022400     CLOSE SEMESTRES.                                                     
022500                                                                          
022600     OPEN INPUT DISCIPLINAS.                                              
022700     READ DISCIPLINAS.                                                    
022800 0100-DISC-LOOP.                                                          
022900     IF FS-DISCIPLINAS NOT EQUAL ZEROS GO TO 0100-DISC-FIM END-IF.        
023000     IF CRS-SEMESTER-ORDER EQUAL WRK-ANO-SEMESTRE-ALVO                    
023100         ADD 1 TO LK-OFER-QTD-CURSOS                                      
023200         SET IDX-SURV TO LK-OFER-QTD-CURSOS                               
023300         MOVE CRS-ID      TO LK-OFC-ID        (IDX-SURV)                  
023400         MOVE CRS-CODE    TO LK-OFC-CODE      (IDX-SURV)                  
023500         MOVE CRS-NAME    TO LK-OFC-NAME      (IDX-SURV)                  
023600         MOVE CRS-CREDITS TO LK-OFC-CREDITS   (IDX-SURV)                  
023700         MOVE CRS-HOURS-PER-WEEK                                          
023800                          TO LK-OFC-HOURS-WEEK (IDX-SURV)                 
023900         MOVE CRS-SPECIALIZATION-ID                                       
024000                          TO LK-OFC-SPEC-ID   (IDX-SURV)                  
024100     END-IF.                                                              
024200     READ DISCIPLINAS.                                                    
024300     GO TO 0100-DISC-LOOP.                                                
024400 0100-DISC-FIM.                                                           
024500     CLOSE DISCIPLINAS.                                                   
024600                                                                          
024700     MOVE LK-OFER-QTD-CURSOS TO WRK-RS-QTD.                               
024800                                                                          
024900*-----------------------------------------------------------------        
025000 0100-SELECIONAR-99-FIM                                  SECTION.         
025100*-----------------------------------------------------------------        
025200                                                                          
025300*-----------------------------------------------------------------        
025400 0200-LIMPAR                                             SECTION.         
025500*-----------------------------------------------------------------        
025600*---- CARREGA AS TURMAS QUE NAO SAO DO SEMESTRE INFORMADO,                
025700*---- REGRAVA SECTIONS.DAT SO COM ESSAS, DEPOIS FAZ O MESMO COM           
025800*---- OS HORARIOS DESSAS TURMAS SOBREVIVENTES EM MEETINGS.DAT.            
025900*---- TAMBEM CALCULA WRK-PROX-SEC-ID PARA AS PROXIMAS CRIACOES.           
026000                                                                          
026100     MOVE ZEROS TO WRK-QTD-SURV.                                          
026200     MOVE ZEROS TO WRK-PROX-SEC-ID.                                       
026300     MOVE SPACES TO ARQ-REG-TUR.                                          
026400                                                                          
026500     OPEN INPUT TURMAS.                                                   
026600     READ TURMAS.                                                         
026700 0200-TUR-LOOP.                                                           
026800     IF FS-TURMAS NOT EQUAL ZEROS GO TO 0200-TUR-FIM END-IF.              
026900     IF SEC-ID > WRK-PROX-SEC-ID                                          
027000         MOVE SEC-ID TO WRK-PROX-SEC-ID                                   
027100     END-IF.                                                              
027200     IF SEC-SEMESTER-ID NOT EQUAL LK-OFER-SEMESTRE-ID                     
027300         ADD 1 TO WRK-QTD-SURV                                            
027400         SET IDX-SURV TO WRK-QTD-SURV                                     
027500         MOVE SEC-ID          TO WRK-SURV-ID          (IDX-SURV)          
027600         MOVE SEC-COURSE-ID   TO WRK-SURV-COURSE-ID   (IDX-SURV)          
027700         MOVE SEC-TEACHER-ID  TO WRK-SURV-TEACHER-ID  (IDX-SURV)          
027800         MOVE SEC-ROOM-ID     TO WRK-SURV-ROOM-ID     (IDX-SURV)          
027900         MOVE SEC-SEMESTER-ID TO WRK-SURV-SEMESTER-ID (IDX-SURV)          
028000         MOVE SEC-CAPACITY    TO WRK-SURV-CAPACITY    (IDX-SURV)          
028100     END-IF.                                                              
028200     READ TURMAS.                                                         
028300     GO TO 0200-TUR-LOOP.                                                 
028400 0200-TUR-FIM.                                                            
028500     CLOSE TURMAS.                                                        
028600                                                                          
028700     ADD 1 TO WRK-PROX-SEC-ID.                                            
028800                                                                          
028900     OPEN OUTPUT TURMAS.                                                  
029000     IF WRK-QTD-SURV EQUAL ZEROS                                          
029100         GO TO 0200-TUR-SEM-SOBRA                                         
029200     END-IF.                                                              
029300     SET IDX-SURV TO 1.                                                   
029400 0200-GRAVA-LOOP.                                                         
029500     IF IDX-SURV > WRK-QTD-SURV GO TO 0200-GRAVA-FIM END-IF.              
029600     MOVE WRK-SURV-ID          (IDX-SURV) TO SEC-ID.                      
029700     MOVE WRK-SURV-COURSE-ID   (IDX-SURV) TO SEC-COURSE-ID.               
029800     MOVE WRK-SURV-TEACHER-ID  (IDX-SURV) TO SEC-TEACHER-ID.              
029900     MOVE WRK-SURV-ROOM-ID     (IDX-SURV) TO SEC-ROOM-ID.                 
030000     MOVE WRK-SURV-SEMESTER-ID (IDX-SURV) TO SEC-SEMESTER-ID.             
030100     MOVE WRK-SURV-CAPACITY    (IDX-SURV) TO SEC-CAPACITY.                
030200     WRITE ARQ-REG-TUR.                                                   
030300     SET IDX-SURV UP BY 1.                                                
030400     GO TO 0200-GRAVA-LOOP.                                               
030500 0200-GRAVA-FIM.                                                          
030600 0200-TUR-SEM-SOBRA.                                                      
030700     CLOSE TURMAS.                                                        
030800                                                                          
030900     PERFORM 0250-LIMPAR-HORARIOS.                                        
031000                                                                          
031100*-----------------------------------------------------------------        
031200 0200-LIMPAR-99-FIM                                      SECTION.         
031300*-----------------------------------------------------------------        
031400                                                                          
031500*-----------------------------------------------------------------        
031600 0250-LIMPAR-HORARIOS                                    SECTION.         
031700*-----------------------------------------------------------------        
031800*---- VARRE MEETINGS.DAT GUARDANDO SO OS HORARIOS CUJA TURMA              
031900*---- AINDA ESTA EM WRK-TAB-SURV (OU SEJA, NAO ERA DO SEMESTRE            
032000*---- LIMPO), DEPOIS REGRAVA O ARQUIVO SO COM ESSES.                      
032100                                                                          
032200     MOVE ZEROS TO WRK-QTD-MTGSURV.                                       
032300     MOVE SPACES TO ARQ-REG-MTG.                                          
032400                                                                          
032500     OPEN INPUT HORARIOS.                                                 
032600     READ HORARIOS.                                                       
032700 0250-MTG-LOOP.                                                           
032800     IF FS-HORARIOS NOT EQUAL ZEROS GO TO 0250-MTG-FIM END-IF.            
032900     MOVE "N" TO WRK-MANTEM.                                              
033000     SET IDX-SURV TO 1.                                                   
033100 0250-ACHA-LOOP.                                                          
033200     IF IDX-SURV > WRK-QTD-SURV GO TO 0250-ACHA-FIM END-IF.               
033300     IF MTG-SECTION-ID EQUAL WRK-SURV-ID (IDX-SURV)                       
033400         MOVE "S" TO WRK-MANTEM                                           
033500         GO TO 0250-ACHA-FIM                                              
033600     END-IF.                                                              
033700     SET IDX-SURV UP BY 1.                                                
033800     GO TO 0250-ACHA-LOOP.                                                
033900 0250-ACHA-FIM.                                                           
034000     IF WRK-MANTEM EQUAL "S"                                              
034100         ADD 1 TO WRK-QTD-MTGSURV                                         
034200         SET IDX-MTGSURV TO WRK-QTD-MTGSURV                               
034300         MOVE MTG-ID         TO WRK-MTGS-ID         (IDX-MTGSURV)         
034400         MOVE MTG-SECTION-ID TO WRK-MTGS-SECTION-ID (IDX-MTGSURV)         
034500         MOVE MTG-DAY-OF-WEEK                                             
034600                           TO WRK-MTGS-DIA (IDX-MTGSURV)                  
034700         MOVE MTG-START-TIME TO WRK-MTGS-INI (IDX-MTGSURV)                
034800         MOVE MTG-END-TIME   TO WRK-MTGS-FIM (IDX-MTGSURV)                
034900     END-IF.                                                              
035000     READ HORARIOS.                                                       
035100     GO TO 0250-MTG-LOOP.                                                 
035200 0250-MTG-FIM.                                                            
035300     CLOSE HORARIOS.                                                      
035400                                                                          
035500     OPEN OUTPUT HORARIOS.                                                
035600     IF WRK-QTD-MTGSURV EQUAL ZEROS                                       
035700         GO TO 0250-SEM-SOBRA                                             
035800     END-IF.                                                              
035900     SET IDX-MTGSURV TO 1.                                                
036000 0250-GRAVA-LOOP.                                                         
036100     IF IDX-MTGSURV > WRK-QTD-MTGSURV                                     
036200         GO TO 0250-GRAVA-FIM                                             
036300     END-IF.                                                              
036400     MOVE WRK-MTGS-ID         (IDX-MTGSURV) TO MTG-ID.                    
036500     MOVE WRK-MTGS-SECTION-ID (IDX-MTGSURV) TO MTG-SECTION-ID.            
036600     MOVE WRK-MTGS-DIA        (IDX-MTGSURV) TO MTG-DAY-OF-WEEK.           
036700     MOVE WRK-MTGS-INI        (IDX-MTGSURV) TO MTG-START-TIME.            
036800     MOVE WRK-MTGS-FIM        (IDX-MTGSURV) TO MTG-END-TIME.              
036900     WRITE ARQ-REG-MTG.                                                   
037000     SET IDX-MTGSURV UP BY 1.                                             
037100     GO TO 0250-GRAVA-LOOP.                                               
037200 0250-GRAVA-FIM.                                                          
037300 0250-SEM-SOBRA.                                                          
037400     CLOSE HORARIOS.                                                      
037500                                                                          
037600*-----------------------------------------------------------------        
037700 0250-LIMPAR-HORARIOS-99-FIM                              SECTION.        
037800*-----------------------------------------------------------------        
037900                                                                          
038000*-----------------------------------------------------------------        
038100 0300-CRIAR-TURMA                                        SECTION.         
038200*-----------------------------------------------------------------        
038300*---- GRAVA UMA NOVA TURMA EM SECTIONS.DAT. CAPACIDADE = 10               
038400*---- QUANDO A SALA NAO INFORMA CAPACIDADE, SENAO MIN(SALA,10).           
038500                                                                          
038600     IF WRK-TUR-EXTEND-ABERTA NOT EQUAL "S"                               
038700         OPEN EXTEND TURMAS                                               
038800         MOVE "S" TO WRK-TUR-EXTEND-ABERTA                                
038900     END-IF.                                                              
039000                                                                          
039100     MOVE WRK-PROX-SEC-ID TO LK-OFER-SECAO-ID.                            
039200                                                                          
039300     IF LK-OFER-CAP-SALA EQUAL ZEROS                                      
039400         MOVE 10 TO LK-OFER-CAP-TURMA                                     
039500     ELSE                                                                 
039600         IF LK-OFER-CAP-SALA > 10                                         
039700             MOVE 10 TO LK-OFER-CAP-TURMA                                 
039800         ELSE                                                             
039900             MOVE LK-OFER-CAP-SALA TO LK-OFER-CAP-TURMA                   
040000         END-IF                                                           
040100     END-IF.                                                              
040200                                                                          
040300     MOVE SPACES         TO ARQ-REG-TUR.                                  
040400     MOVE LK-OFER-SECAO-ID TO SEC-ID.                                     
040500     MOVE LK-OFER-CURSO-ID TO SEC-COURSE-ID.                              
040600     MOVE LK-OFER-PROF-ID  TO SEC-TEACHER-ID.                             
040700     MOVE LK-OFER-SALA-ID  TO SEC-ROOM-ID.                                
040800     MOVE LK-OFER-SEMESTRE-ID TO SEC-SEMESTER-ID.                         
040900     MOVE LK-OFER-CAP-TURMA TO SEC-CAPACITY.                              
041000     WRITE ARQ-REG-TUR.                                                   
041100                                                                          
041200     ADD 1 TO WRK-PROX-SEC-ID.                                            
041300                                                                          
041400*-----------------------------------------------------------------        
041500 0300-CRIAR-TURMA-99-FIM                                 SECTION.         
041600*-----------------------------------------------------------------        
041700                                                                          
041800*-----------------------------------------------------------------        
041900 0400-FECHAR                                             SECTION.         
042000*-----------------------------------------------------------------        
042100                                                                          
042200     IF WRK-TUR-EXTEND-ABERTA EQUAL "S"                                   
042300         CLOSE TURMAS                                                     
042400         MOVE "N" TO WRK-TUR-EXTEND-ABERTA                                
042500     END-IF.                                                              
042600                                                                          
042700*-----------------------------------------------------------------        
042800 0400-FECHAR-99-FIM                                      SECTION.         
042900*-----------------------------------------------------------------        
