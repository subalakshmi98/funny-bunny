000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGPROF.                                                    
000300 AUTHOR. R Q PEREIRA.                                                     
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1995-09-12.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O MODULO                                                      
001000*----                                                                     
001100*--- AUTOR    : R Q PEREIRA                                               
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1995-09-12                                                
001400*--- OBJETIVOS: LISTAR TODOS OS PROFESSORES CADASTRADOS, NA               
001500*----    ORDEM DO ARQUIVO TEACHERS.DAT.                                   
001600*----                                                                     
001700*---------------------------------------------------                      
001800*---------------------------------------------------                      
001900*---- DEFINICAO DE ARQUIVOS                                               
002000*----                                                                     
002100*---- ARQUIVO        TIPO I/O         BOOK                                
002200*---- PROFESSORES       I             BOKPROF                             
002300*---------------------------------------------------                      
002400*-----------------------------------------------------------------        
002500*---- HISTORICO DE MANUTENCAO                                             
002600*-----------------------------------------------------------------        
002700*---- 1995-09-12 RQP CHAMADO-0081  PROGRAMA ORIGINAL.                     
002800*---- 1999-01-11 AJS CHAMADO-0244  REVISAO Y2K - BOOK SEM CAMPOS          
002900*----                 DE DATA, SEM IMPACTO.                               
003000*---- 2004-11-30 LMC CHAMADO-0378  LISTAGEM PASSA A SEPARAR               
003100*----                 PRIMEIRO E ULTIMO NOME NA LINHA (ANTES SO           
003200*----                 O NOME COMPLETO APARECIA).                          
003300*---- 2010-03-08 RQP CHAMADO-0481  PASSA A IMPRIMIR TCH-EMAIL EM          
003400*----                 BRANCO QUANDO O CADASTRO NAO TEM E-MAIL             
003500*----                 (ANTES SAIA COM ZEROS/LIXO DA AREA NAO              
003600*----                 INICIALIZADA, RECLAMACAO DO RH).                    
003700*-----------------------------------------------------------------        
003800                                                                          
003900*-----------------------------------------------------------------        
004000 ENVIRONMENT                                             DIVISION.        
004100*-----------------------------------------------------------------        
004200                                                                          
004300*-----------------------------------------------------------------        
004400 CONFIGURATION                                           SECTION.         
004500*-----------------------------------------------------------------        
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800                                                                          
004900*-----------------------------------------------------------------        
005000 INPUT-OUTPUT                                            SECTION.         
005100*-----------------------------------------------------------------        
005200 FILE-CONTROL.                                                            
005300     SELECT PROFESSORES ASSIGN TO "TEACHERS"                              
005400            FILE STATUS IS FS-PROFESSORES.                                
005500                                                                          
005600*-----------------------------------------------------------------        
005700 DATA                                                    DIVISION.        
005800*-----------------------------------------------------------------        
005900*-----------------------------------------------------------------        
006000 FILE                                                    SECTION.         
006100*-----------------------------------------------------------------        
006200 FD  PROFESSORES LABEL RECORD IS STANDARD.                                
006300 01  ARQ-REG-PRO. COPY "BOKPROF".                                         
006400                                                                          
006500*-----------------------------------------------------------------        
006600 WORKING-STORAGE                                         SECTION.         
006700*-----------------------------------------------------------------        
006800                                                                          
006900 COPY "APOIO".                                                            
007000                                                                          
007100 77  FS-PROFESSORES                      PIC 9(02).                       
007200 77  WRK-QTD-PRO                      PIC 9(04) COMP VALUE ZEROS.         
007300                                                                          
007400*---- LINHA DE SAIDA DA LISTAGEM DE PROFESSORES.                          
007500 01  WRK-LINHA-PRO.                                                       
007600     05 WRK-LP2-ID                       PIC ZZZZZZZZ9.                   
007700     05 FILLER                           PIC X(02) VALUE SPACES.          
007800     05 WRK-LP2-PRIMEIRO                 PIC X(20).                       
007900     05 FILLER                           PIC X(01) VALUE SPACES.          
008000     05 WRK-LP2-ULTIMO                   PIC X(20).                       
008100     05 FILLER                           PIC X(02) VALUE SPACES.          
008200     05 WRK-LP2-EMAIL                    PIC X(40).                       
008300 01  WRK-LINHA-PRO-R REDEFINES WRK-LINHA-PRO.                             
008400     05 WRK-LP2R-BLOCO                   PIC X(94).                       
008500                                                                          
008600*---- VISAO EM CONTADOR DE LINHAS IMPRESSAS - USO INTERNO DE              
008700*---- DEPURACAO (QUANTOS PROFESSORES FORAM EFETIVAMENTE                   
008800*---- LISTADOS NESTE ACIONAMENTO).                                        
008900 01  WRK-CONTADOR-IMPRESSAO.                                              
009000     05 WRK-CI-QTD                       PIC 9(04) COMP.                  
009100     05 FILLER                           PIC X(02).                       
009200 01  WRK-CONTADOR-IMPRESSAO-R REDEFINES WRK-CONTADOR-IMPRESSAO.           
009300     05 WRK-CIR-BYTES                    PIC X(06).                       
009400                                                                          
009500*---- DATA DO PROCESSAMENTO - GRAVADA PELO OPERADOR NA TELA DE            
009600*---- ABERTURA DO LOTE NOTURNO; VISAO EM BYTES USADA SO PARA              
009700*---- CONFERENCIA DE TRILHA DE AUDITORIA EM DEPURACAO.                    
009800 01  WRK-DATA-PROCESSO.                                                   
009900     05 WRK-DP-ANO                        PIC 9(04).                      
010000     05 WRK-DP-MES                        PIC 9(02).                      
010100     05 WRK-DP-DIA                        PIC 9(02).                      
010200     05 FILLER                            PIC X(01).                      
010300 01  WRK-DATA-PROCESSO-R REDEFINES WRK-DATA-PROCESSO.                     
010400     05 WRK-DPR-BLOCO                     PIC X(09).                      
010500                                                                          
010600*-----------------------------------------------------------------        
010700 PROCEDURE                                               DIVISION.        
010800*-----------------------------------------------------------------        
010900                                                                          
011000*-----------------------------------------------------------------        
011100 0100-INICIALIZAR                                        SECTION.         
011200*-----------------------------------------------------------------        
011300                                                                          
011400     DISPLAY "LISTAGEM DE PROFESSORES CADASTRADOS - XPTO SCHOOL".         
011500     OPEN INPUT PROFESSORES.                                              
011600     MOVE ZEROS TO WRK-QTD-PRO.                                           
011700     MOVE ZEROS TO WRK-CI-QTD.                                            
011800                                                                          
011900*-----------------------------------------------------------------        
012000 0100-INICIALIZAR-99-FIM                                 SECTION.         
012100*-----------------------------------------------------------------        
012200                                                                          
012300*-----------------------------------------------------------------        
012400 0200-PROCESSAR                                          SECTION.         
012500*-----------------------------------------------------------------        
012600                                                                          
012700     READ PROFESSORES.                                                    
012800 0200-LOOP.                                                               
012900     IF FS-PROFESSORES NOT EQUAL ZEROS GO TO 0200-FIM END-IF.             
013000     PERFORM 0210-FORMATA-LINHA.                                          
013100     DISPLAY WRK-LINHA-PRO.                                               
013200     ADD 1 TO WRK-QTD-PRO.                                                
013300     ADD 1 TO WRK-CI-QTD.                                                 
013400     READ PROFESSORES.                                                    
013500     GO TO 0200-LOOP.                                                     
013600 0200-FIM.                                                                
013700                                                                          
013800     CLOSE PROFESSORES.                                                   
013900                                                                          
014000*-----------------------------------------------------------------        
014100 0200-PROCESSAR-99-FIM                                   SECTION.         
014200*-----------------------------------------------------------------        
014300                                                                          
014400*-----------------------------------------------------------------        
014500 0210-FORMATA-LINHA                                      SECTION.         
014600*-----------------------------------------------------------------        
014700                                                                          
014800     MOVE SPACES          TO WRK-LINHA-PRO.                               
014900     MOVE TCH-ID          TO WRK-LP2-ID.                                  
015000     MOVE TCH-FIRST-NAME  TO WRK-LP2-PRIMEIRO.                            
015100     MOVE TCH-LAST-NAME   TO WRK-LP2-ULTIMO.                              
015200     MOVE TCH-EMAIL       TO WRK-LP2-EMAIL.                               
015300                                                                          
015400*-----------------------------------------------------------------        
015500 0210-FORMATA-LINHA-99-FIM                               SECTION.         
015600*-----------------------------------------------------------------        
015700                                                                          
015800*-----------------------------------------------------------------        
015900 0900-FINALIZAR                                          SECTION.         
016000*-----------------------------------------------------------------        
016100                                                                          
016200     DISPLAY "TOTAL DE PROFESSORES LISTADOS: " WRK-QTD-PRO.               
016300     GOBACK.                                                              
016400                                                                          
016500*-----------------------------------------------------------------        
016600 0900-FINALIZAR-99-FIM                                   SECTION.         
016700*-----------------------------------------------------------------        
