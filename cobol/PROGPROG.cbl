000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGPROG.                                                    
000300 AUTHOR. L M COSTA.                                                       
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1994-08-30.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O MODULO                                                      
001000*----                                                                     
001100*--- AUTOR    : L M COSTA                                                 
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1994-08-30                                                
001400*--- OBJETIVOS: CALCULAR O PROGRESSO ACADEMICO DE UM ALUNO -              
001500*----    CREDITOS CURSADOS, MEDIA (GPA), NUCLEO COMUM CUMPRIDO E          
001600*----    ESTIMATIVA DE SEMESTRES RESTANTES PARA FORMATURA.                
001700*----                                                                     
001800*---------------------------------------------------                      
001900*---------------------------------------------------                      
002000*---- DEFINICAO DE ARQUIVOS                                               
002100*----                                                                     
002200*---- ARQUIVO        TIPO I/O         BOOK                                
002300*---- ALUNOS            I             BOKALU                              
002400*---- HISTORICO         I             BOKHIST                             
002500*---- DISCIPLINAS       I             BOKDISC                             
002600*---- NUCLEO            I             BOKCREQ                             
002700*---------------------------------------------------                      
002800*-----------------------------------------------------------------        
002900*---- HISTORICO DE MANUTENCAO                                             
003000*-----------------------------------------------------------------        
003100*---- 1994-08-30 LMC CHAMADO-0059  PROGRAMA ORIGINAL, SO CREDITOS         
003200*----                 CURSADOS, SEM MEDIA NEM NUCLEO COMUM.               
003300*---- 1996-03-12 AJS CHAMADO-0097  INCLUIDO CALCULO DE MEDIA              
003400*----                 (GPA) PONDERADA PELOS CREDITOS TENTADOS.            
003500*---- 1998-07-01 RQP CHAMADO-0198  INCLUIDO NUCLEO COMUM CUMPRIDO         
003600*----                 E PENDENTE (ARQUIVO CORECOURSES.DAT).               
003700*---- 1999-01-11 AJS CHAMADO-0243  REVISAO Y2K - IDS, SEM IMPACTO.        
003800*---- 2003-05-14 LMC CHAMADO-0356  CONSTANTES DE NEGOCIO (30              
003900*----                 CREDITOS, 20 NUCLEO, 4 CREDITOS/SEMESTRE)           
004000*----                 CENTRALIZADAS NESTE PROGRAMA.                       
004100*---- 2009-11-20 LMC CHAMADO-0471  MEDIA PASSA A ARREDONDAR A 2           
004200*----                 CASAS DECIMAIS (COMPUTE ... ROUNDED).               
004300*---- 2012-04-09 AJS CHAMADO-0511  RELATORIO DE PROGRESSO PASSA A         
004400*----                 LISTAR AS DISCIPLINAS DO NUCLEO PENDENTES,          
004500*----                 UMA A UMA, COM O SEMESTRE SUGERIDO DE CADA          
004600*----                 (ANTES SO SAIA O TOTAL CUMPRIDO). CATALOGO          
004700*----                 DE DISCIPLINAS (WRK-TAB-DIS) PASSA A GUARDAR        
004800*----                 TAMBEM O SEMESTRE SUGERIDO DA DISCIPLINA.           
004900*-----------------------------------------------------------------        
005000                                                                          
005100*-----------------------------------------------------------------        
005200 ENVIRONMENT                                             DIVISION.        
005300*-----------------------------------------------------------------        
005400                                                                          
005500*-----------------------------------------------------------------        
005600 CONFIGURATION                                           SECTION.         
005700*-----------------------------------------------------------------        
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000                                                                          
006100*-----------------------------------------------------------------        
006200 INPUT-OUTPUT                                            SECTION.         
006300*-----------------------------------------------------------------        
006400 FILE-CONTROL.                                                            
006500     SELECT ALUNOS      ASSIGN TO "STUDENTS"                              
006600            FILE STATUS IS FS-ALUNOS.                                     
006700     SELECT HISTORICO   ASSIGN TO "HISTORY"                               
006800            FILE STATUS IS FS-HISTORICO.                                  
006900     SELECT DISCIPLINAS ASSIGN TO "COURSES"                               
007000            FILE STATUS IS FS-DISCIPLINAS.                                
007100     SELECT NUCLEO      ASSIGN TO "CORECOURSES"                           
007200            FILE STATUS IS FS-NUCLEO.                                     
007300                                                                          
007400*-----------------------------------------------------------------        
007500 DATA                                                    DIVISION.        
007600*-----------------------------------------------------------------        
007700*-----------------------------------------------------------------        
007800 FILE                                                    SECTION.         
007900*-----------------------------------------------------------------        
008000 FD  ALUNOS      LABEL RECORD IS STANDARD.                                
008100 01  ARQ-REG-ALU. COPY "BOKALU".                                          
008200                                                                          
008300 FD  HISTORICO   LABEL RECORD IS STANDARD.                                
008400 01  ARQ-REG-HIS. COPY "BOKHIST".                                         
008500                                                                          
008600 FD  DISCIPLINAS LABEL RECORD IS STANDARD.                                
008700 01  ARQ-REG-DIS. COPY "BOKDISC".                                         
008800                                                                          
008900 FD  NUCLEO      LABEL RECORD IS STANDARD.                                
009000 01  ARQ-REG-COR. COPY "BOKCREQ".                                         
009100                                                                          
009200*-----------------------------------------------------------------        
009300 WORKING-STORAGE                                         SECTION.         
009400*-----------------------------------------------------------------        
009500                                                                          
009600 COPY "APOIO".                                                            
009700                                                                          
009800 77  FS-ALUNOS                           PIC 9(02).                       
009900 77  FS-HISTORICO                        PIC 9(02).                       
010000 77  FS-DISCIPLINAS                      PIC 9(02).                       
010100 77  FS-NUCLEO                           PIC 9(02).                       
010200                                                                          
010300 77  WRK-CRS-REQUIRED-CREDITS    PIC 9(02) COMP VALUE 30.                 
010400 77  WRK-CRS-CORE-REQUIRED       PIC 9(02) COMP VALUE 20.                 
010500 77  WRK-CRS-CARGA-SEMESTRE      PIC 9(01)V9 VALUE 4.0.                   
010600                                                                          
010700 77  WRK-ALUNO-ID                        PIC 9(09) VALUE ZEROS.           
010800 77  WRK-ACHOU-ALUNO                     PIC X(01) VALUE "N".             
010900 77  WRK-QTD-HIS                      PIC 9(04) COMP VALUE ZEROS.         
011000 77  WRK-QTD-DIS                      PIC 9(04) COMP VALUE ZEROS.         
011100 77  WRK-QTD-COR                      PIC 9(04) COMP VALUE ZEROS.         
011200 77  WRK-QTD-PASSADAS                 PIC 9(04) COMP VALUE ZEROS.         
011300 77  WRK-CREDITOS-DISC                   PIC 9(02)V9 VALUE ZEROS.         
011400 77  WRK-JA-NA-LISTA                     PIC X(01) VALUE "N".             
011500                                                                          
011600 77  WRK-CREDITOS-CURSADOS               PIC S9(05)V9.                    
011700 77  WRK-PONTOS-QUALIDADE                PIC S9(07)V99.                   
011800 77  WRK-CREDITOS-TENTADOS               PIC S9(05)V9.                    
011900 77  WRK-GPA                             PIC S9(01)V99.                   
012000 77  WRK-CREDITOS-RESTANTES              PIC S9(05)V9.                    
012100 77  WRK-NUCLEO-CUMPRIDO              PIC 9(02) COMP VALUE ZEROS.         
012200 77  WRK-SEMESTRES-PREVISTOS          PIC 9(03) COMP VALUE ZEROS.         
012300 77  WRK-RESTO-DIV                       PIC S9(05)V9.                    
012400                                                                          
012500*---- TABELA EM MEMORIA - HISTORICO DO ALUNO (ARQUIVO NAO                 
012600*---- INDEXADO, CARGA TOTAL).                                             
012700 01  WRK-TAB-HIS-LIT.                                                     
012800     05 WRK-TAB-HIS OCCURS 3000 TIMES INDEXED BY IDX-HIS.                 
012900         10 WRK-HIS-COURSE-ID              PIC 9(09).                     
013000         10 WRK-HIS-STATUS                 PIC X(10).                     
013100     05 FILLER                            PIC X(01).                      
013200 01  WRK-TAB-HIS-BYTES REDEFINES WRK-TAB-HIS-LIT.                         
013300     05 FILLER OCCURS 3000 TIMES         PIC X(19).                       
013400     05 FILLER                           PIC X(01).                       
013500                                                                          
013600*---- TABELA EM MEMORIA - CATALOGO DE DISCIPLINAS (CREDITOS E             
013700*---- SEMESTRE SUGERIDO - CHAMADO-0511, VER 0270 ABAIXO).                 
013800 01  WRK-TAB-DIS-LIT.                                                     
013900     05 WRK-TAB-DIS OCCURS 200 TIMES INDEXED BY IDX-DIS.                  
014000         10 WRK-DIS-ID                     PIC 9(09).                     
014100         10 WRK-DIS-CODE                   PIC X(10).                     
014200         10 WRK-DIS-NOME                   PIC X(30).                     
014300         10 WRK-DIS-CREDITS                PIC 9(02)V9.                   
014400         10 WRK-DIS-SEM-ORDER              PIC 9(02).                     
014500     05 FILLER                            PIC X(01).                      
014600 01  WRK-TAB-DIS-R REDEFINES WRK-TAB-DIS-LIT.                             
014700     05 FILLER OCCURS 200 TIMES          PIC X(54).                       
014800     05 FILLER                           PIC X(01).                       
014900                                                                          
015000*---- DISCIPLINAS JA APROVADAS PELO ALUNO, SEM REPETICAO (CHAVE           
015100*---- DISTINTA), USADA PARA CREDITOS CURSADOS E NUCLEO CUMPRIDO.          
015200 01  WRK-TAB-PASSADA-LIT.                                                 
015300     05 WRK-TAB-PASSADA OCCURS 500 TIMES INDEXED BY IDX-PAS.              
015400         10 WRK-PAS-COURSE-ID              PIC 9(09).                     
015500     05 FILLER                            PIC X(01).                      
015600*---- VISAO EM BYTES DA TABELA DE APROVADAS, USADA PELA ROTINA            
015700*---- DE DEPURACAO/CONTAGEM DE OCORRENCIAS EM TRILHA DE ERRO.             
015800 01  WRK-TAB-PASSADA-BYTES REDEFINES WRK-TAB-PASSADA-LIT.                 
015900     05 FILLER OCCURS 500 TIMES           PIC X(09).                      
016000     05 FILLER                            PIC X(01).                      
016100                                                                          
016200*---- LISTA DE DISCIPLINAS DO NUCLEO AINDA PENDENTES, NA ORDEM            
016300*---- DO ARQUIVO CORECOURSES.DAT.                                         
016400 01  WRK-TAB-PENDENTE-LIT.                                                
016500     05 WRK-TAB-PENDENTE OCCURS 50 TIMES INDEXED BY IDX-PEN.              
016600         10 WRK-PEN-COURSE-ID              PIC 9(09).                     
016700         10 WRK-PEN-CODE                   PIC X(10).                     
016800         10 WRK-PEN-NOME                   PIC X(30).                     
016900         10 WRK-PEN-SEM-ORDER               PIC 9(02).                    
017000     05 FILLER                            PIC X(01).                      
017100 77  WRK-QTD-PENDENTES                PIC 9(04) COMP VALUE ZEROS.         
017200                                                                          
017300*---- LINHA DE DETALHE DA LISTAGEM DE NUCLEO PENDENTE - A TELA            
017400*---- SO TEM ESPACO PRA 5 CAMPOS RESUMO, A LISTA SAI EM DISPLAY           
017500*---- SIMPLES, UMA LINHA POR DISCIPLINA (CHAMADO-0511).                   
017600 01  WRK-LINHA-PENDENTE.                                                  
017700     05 WRK-LP-CODE                      PIC X(10).                       
017800     05 FILLER                           PIC X(01) VALUE SPACE.           
017900     05 WRK-LP-NOME                      PIC X(30).                       
018000     05 FILLER                           PIC X(01) VALUE SPACE.           
018100     05 WRK-LP-SEM-TXT                   PIC X(18) VALUE                  
018200            "SEMESTRE SUGERIDO:".                                         
018300     05 FILLER                           PIC X(01) VALUE SPACE.           
018400     05 WRK-LP-SEM-ED                    PIC Z9.                          
018500 01  WRK-LINHA-PENDENTE-R REDEFINES WRK-LINHA-PENDENTE.                   
018600     05 FILLER                           PIC X(63).                       
018700                                                                          
018800*-----------------------------------------------------------------        
018900 SCREEN                                                  SECTION.         
019000*-----------------------------------------------------------------        
019100                                                                          
019200 01  SCR-TELA.                                                            
019300     05 BLANK SCREEN.                                                     
019400     05 LINE  01 COLUMN 01 ERASE EOL BACKGROUND-COLOR 3.                  
019500     05 LINE  01 COLUMN 22 VALUE "PROGRESSO ACADEMICO DO ALUNO"           
019600            BACKGROUND-COLOR 3.                                           
019700     05 FILLER                           PIC X(01).                       
019800                                                                          
019900 01  SCR-ENTRADA.                                                         
020000     05 LINE  03 COLUMN 10 VALUE "MATRICULA DO ALUNO (STU-ID) : ".        
020100     05 LINE  03 COLUMN 41 USING WRK-ALUNO-ID.                            
020200     05 FILLER                           PIC X(01).                       
020300                                                                          
020400 01  SCR-RESULTADO.                                                       
020500     05 LINE  05 COLUMN 10 VALUE "CREDITOS CURSADOS    : ".               
020600     05 LINE  05 COLUMN 34 FROM WRK-CREDITOS-CURSADOS.                    
020700     05 LINE  06 COLUMN 10 VALUE "CREDITOS RESTANTES   : ".               
020800     05 LINE  06 COLUMN 34 FROM WRK-CREDITOS-RESTANTES.                   
020900     05 LINE  07 COLUMN 10 VALUE "MEDIA GERAL (GPA)    : ".               
021000     05 LINE  07 COLUMN 34 FROM WRK-GPA.                                  
021100     05 LINE  08 COLUMN 10 VALUE "NUCLEO CUMPRIDO      : ".               
021200     05 LINE  08 COLUMN 34 FROM WRK-NUCLEO-CUMPRIDO.                      
021300     05 LINE  09 COLUMN 10 VALUE "SEMESTRES P/ FORMAR  : ".               
021400     05 LINE  09 COLUMN 34 FROM WRK-SEMESTRES-PREVISTOS.                  
021500     05 FILLER                           PIC X(01).                       
021600                                                                          
021700 01  SCR-RODAPE.                                                          
021800     05 LINE  23 COLUMN 9  VALUE "<<< APERTE ENTER >>> "                  
021900                        BACKGROUND-COLOR 2.                               
022000     05 LINE  24 COLUMN 9  VALUE "STATUS : " BACKGROUND-COLOR 4.          
022100     05 LINE  24 COLUMN 18 FROM WRK-MSG.                                  
022200     05 FILLER                           PIC X(01).                       
022300                                                                          
022400*-----------------------------------------------------------------        
022500 PROCEDURE                                               DIVISION.        
022600*-----------------------------------------------------------------        
022700                                                                          
022800*-----------------------------------------------------------------        
022900 0100-INICIALIZAR                                        SECTION.         
023000*-----------------------------------------------------------------        
023100                                                                          
023200     DISPLAY SCR-TELA.                                                    
023300     DISPLAY SCR-ENTRADA.                                                 
023400     ACCEPT  SCR-ENTRADA.                                                 
023500                                                                          
023600     MOVE WRK-REGISTRO TO WRK-MSG.                                        
023700                                                                          
023800     IF WRK-ALUNO-ID EQUAL ZEROS                                          
023900         MOVE WRK-MSG-REG-INCOMPLETO TO WRK-MSG                           
024000     END-IF.                                                              
024100                                                                          
024200*-----------------------------------------------------------------        
024300 0100-INICIALIZAR-99-FIM                                 SECTION.         
024400*-----------------------------------------------------------------        
024500                                                                          
024600*-----------------------------------------------------------------        
024700 0200-PROCESSAR                                          SECTION.         
024800*-----------------------------------------------------------------        
024900                                                                          
025000     IF WRK-MSG NOT EQUAL WRK-REGISTRO                                    
025100         GO TO 0200-PROCESSAR-99-FIM                                      
025200     END-IF.                                                              
025300                                                                          
025400     OPEN INPUT ALUNOS HISTORICO DISCIPLINAS NUCLEO.                      
025500                                                                          
025600*---- PASSO 1: LOCALIZA O ALUNO                                           
025700     MOVE "N" TO WRK-ACHOU-ALUNO.                                         
025800     READ ALUNOS.                                                         
025900 0200-ALU-LOOP.                                                           
026000     IF FS-ALUNOS NOT EQUAL ZEROS GO TO 0200-ALU-FIM END-IF.              
026100     IF STU-ID EQUAL WRK-ALUNO-ID                                         
026200         MOVE "S" TO WRK-ACHOU-ALUNO                                      
026300         GO TO 0200-ALU-FIM                                               
026400     END-IF.                                                              
026500     READ ALUNOS.                                                         
026600     GO TO 0200-ALU-LOOP.                                                 
026700 0200-ALU-FIM.                                                            
026800     IF WRK-ACHOU-ALUNO NOT EQUAL "S"                                     
026900         MOVE WRK-MSG-REG-NAOENCONT TO WRK-MSG                            
027000         GO TO 0200-PROCESSAR-99-FIM                                      
027100     END-IF.                                                              
027200                                                                          
027300*---- PASSO 2: CARGA DO HISTORICO DO ALUNO                                
027400     MOVE ZEROS TO WRK-QTD-HIS.                                           
027500     READ HISTORICO.                                                      
027600 0200-HIS-LOOP.                                                           
027700     IF FS-HISTORICO NOT EQUAL ZEROS GO TO 0200-HIS-FIM END-IF.           
027800     IF HIST-STUDENT-ID EQUAL WRK-ALUNO-ID                                
027900         ADD 1 TO WRK-QTD-HIS                                             
028000         SET IDX-HIS TO WRK-QTD-HIS                                       
028100         MOVE HIST-COURSE-ID TO WRK-HIS-COURSE-ID (IDX-HIS)               
028200         MOVE HIST-STATUS    TO WRK-HIS-STATUS    (IDX-HIS)               
028300     END-IF.                                                              
028400     READ HISTORICO.                                                      
028500     GO TO 0200-HIS-LOOP.                                                 
028600 0200-HIS-FIM.                                                            
028700                                                                          
028800*---- PASSO 3: CARGA DO CATALOGO DE DISCIPLINAS                           
028900     MOVE ZEROS TO WRK-QTD-DIS.                                           
029000     READ DISCIPLINAS.                                                    
029100 0200-DIS-LOOP.                                                           
029200     IF FS-DISCIPLINAS NOT EQUAL ZEROS GO TO 0200-DIS-FIM END-IF.         
029300     ADD 1 TO WRK-QTD-DIS.                                                
029400     SET IDX-DIS TO WRK-QTD-DIS.                                          
029500     MOVE CRS-ID      TO WRK-DIS-ID      (IDX-DIS).                       
029600     MOVE CRS-CODE    TO WRK-DIS-CODE    (IDX-DIS).                       
029700     MOVE CRS-NAME    TO WRK-DIS-NOME    (IDX-DIS).                       
029800     MOVE CRS-CREDITS TO WRK-DIS-CREDITS (IDX-DIS).                       
029900     MOVE CRS-SEMESTER-ORDER TO WRK-DIS-SEM-ORDER (IDX-DIS).              
030000     READ DISCIPLINAS.                                                    
030100     GO TO 0200-DIS-LOOP.                                                 
030200 0200-DIS-FIM.                                                            
030300                                                                          
030400*---- PASSO 4: MONTA A LISTA DE DISCIPLINAS APROVADAS, SEM                
030500*---- REPETIR O MESMO CRS-ID                                              
030600     MOVE ZEROS TO WRK-QTD-PASSADAS.                                      
030700     SET IDX-HIS TO 1.                                                    
030800 0200-PAS-LOOP.                                                           
030900     IF IDX-HIS > WRK-QTD-HIS GO TO 0200-PAS-FIM END-IF.                  
031000     IF WRK-HIS-STATUS (IDX-HIS) EQUAL "passed    "                       
031100         PERFORM 0210-REGISTRA-PASSADA                                    
031200     END-IF.                                                              
031300     SET IDX-HIS UP BY 1.                                                 
031400     GO TO 0200-PAS-LOOP.                                                 
031500 0200-PAS-FIM.                                                            
031600                                                                          
031700*---- PASSO 5: CREDITOS CURSADOS (SOMA SEM REPETIR DISCIPLINA)            
031800     MOVE ZEROS TO WRK-CREDITOS-CURSADOS.                                 
031900     SET IDX-PAS TO 1.                                                    
032000 0200-CRE-LOOP.                                                           
032100     IF IDX-PAS > WRK-QTD-PASSADAS GO TO 0200-CRE-FIM END-IF.             
032200     PERFORM 0220-ACHA-CREDITOS.                                          
032300     ADD WRK-CREDITOS-DISC TO WRK-CREDITOS-CURSADOS.                      
032400     SET IDX-PAS UP BY 1.                                                 
032500     GO TO 0200-CRE-LOOP.                                                 
032600 0200-CRE-FIM.                                                            
032700                                                                          
032800*---- PASSO 6: MEDIA GERAL (GPA) E NUCLEO COMUM                           
032900     PERFORM 0250-CALC-GPA.                                               
033000     PERFORM 0260-CALC-CORE.                                              
033100                                                                          
033200*---- PASSO 7: CREDITOS RESTANTES E SEMESTRES PREVISTOS                   
033300     IF WRK-CREDITOS-CURSADOS NOT LESS THAN                               
033400             WRK-CRS-REQUIRED-CREDITS                                     
033500         MOVE ZEROS TO WRK-CREDITOS-RESTANTES                             
033600     ELSE                                                                 
033700         SUBTRACT WRK-CREDITOS-CURSADOS FROM                              
033800                  WRK-CRS-REQUIRED-CREDITS                                
033900                  GIVING WRK-CREDITOS-RESTANTES                           
034000     END-IF.                                                              
034100                                                                          
034200     IF WRK-CREDITOS-RESTANTES EQUAL ZEROS                                
034300         MOVE ZEROS TO WRK-SEMESTRES-PREVISTOS                            
034400     ELSE                                                                 
034500         DIVIDE WRK-CREDITOS-RESTANTES BY WRK-CRS-CARGA-SEMESTRE          
034600                GIVING WRK-SEMESTRES-PREVISTOS                            
034700                REMAINDER WRK-RESTO-DIV                                   
034800         IF WRK-RESTO-DIV GREATER THAN ZEROS                              
034900             ADD 1 TO WRK-SEMESTRES-PREVISTOS                             
035000         END-IF                                                           
035100     END-IF.                                                              
035200                                                                          
035300     DISPLAY SCR-RESULTADO.                                               
035400                                                                          
035500     PERFORM 0280-MOSTRA-PENDENTES.                                       
035600                                                                          
035700     MOVE WRK-REGISTRO TO WRK-MSG.                                        
035800                                                                          
035900     CLOSE ALUNOS HISTORICO DISCIPLINAS NUCLEO.                           
036000                                                                          
036100*-----------------------------------------------------------------        
036200 0200-PROCESSAR-99-FIM                                   SECTION.         
036300*-----------------------------------------------------------------        
036400                                                                          
036500*-----------------------------------------------------------------        
036600 0210-REGISTRA-PASSADA                                   SECTION.         
036700*-----------------------------------------------------------------        
036800*---- ACRESCENTA O CRS-ID DA LINHA DE HISTORICO ATUAL NA LISTA            
036900*---- DE APROVADAS, SE AINDA NAO ESTIVER LA.                              
037000                                                                          
037100     MOVE "N" TO WRK-JA-NA-LISTA.                                         
037200     SET IDX-PAS TO 1.                                                    
037300 0210-LOOP.                                                               
037400     IF IDX-PAS > WRK-QTD-PASSADAS GO TO 0210-FIM END-IF.                 
037500     IF WRK-PAS-COURSE-ID (IDX-PAS) EQUAL                                 
037600             WRK-HIS-COURSE-ID (IDX-HIS)                                  
037700         MOVE "S" TO WRK-JA-NA-LISTA                                      
037800         GO TO 0210-FIM                                                   
037900     END-IF.                                                              
038000     SET IDX-PAS UP BY 1.                                                 
038100     GO TO 0210-LOOP.                                                     
038200 0210-FIM.                                                                
038300                                                                          
038400     IF WRK-JA-NA-LISTA NOT EQUAL "S"                                     
038500         ADD 1 TO WRK-QTD-PASSADAS                                        
038600         SET IDX-PAS TO WRK-QTD-PASSADAS                                  
038700         MOVE WRK-HIS-COURSE-ID (IDX-HIS)                                 
038800                             TO WRK-PAS-COURSE-ID (IDX-PAS)               
038900     END-IF.                                                              
039000                                                                          
039100*-----------------------------------------------------------------        
039200 0210-REGISTRA-PASSADA-99-FIM                            SECTION.         
039300*-----------------------------------------------------------------        
039400                                                                          
039500*-----------------------------------------------------------------        
039600 0220-ACHA-CREDITOS                                      SECTION.         
039700*-----------------------------------------------------------------        
039800*---- LOCALIZA OS CREDITOS DA DISCIPLINA WRK-PAS-COURSE-ID                
039900*---- (IDX-PAS) NO CATALOGO CARREGADO EM WRK-TAB-DIS.                     
040000                                                                          
040100     MOVE ZEROS TO WRK-CREDITOS-DISC.                                     
040200     SET IDX-DIS TO 1.                                                    
040300 0220-LOOP.                                                               
040400     IF IDX-DIS > WRK-QTD-DIS GO TO 0220-FIM END-IF.                      
040500     IF WRK-DIS-ID (IDX-DIS) EQUAL WRK-PAS-COURSE-ID (IDX-PAS)            
040600         MOVE WRK-DIS-CREDITS (IDX-DIS) TO WRK-CREDITOS-DISC              
040700         GO TO 0220-FIM                                                   
040800     END-IF.                                                              
040900     SET IDX-DIS UP BY 1.                                                 
041000     GO TO 0220-LOOP.                                                     
041100 0220-FIM.                                                                
041200                                                                          
041300*-----------------------------------------------------------------        
041400 0220-ACHA-CREDITOS-99-FIM                                SECTION.        
041500*-----------------------------------------------------------------        
041600                                                                          
041700*-----------------------------------------------------------------        
041800 0250-CALC-GPA                                           SECTION.         
041900*-----------------------------------------------------------------        
042000*---- PERCORRE TODO O HISTORICO (SEM DEDUPLICAR) PARA SOMAR OS            
042100*---- PONTOS DE QUALIDADE E OS CREDITOS TENTADOS.                         
042200                                                                          
042300     MOVE ZEROS TO WRK-PONTOS-QUALIDADE.                                  
042400     MOVE ZEROS TO WRK-CREDITOS-TENTADOS.                                 
042500     SET IDX-HIS TO 1.                                                    
042600 0250-LOOP.                                                               
042700     IF IDX-HIS > WRK-QTD-HIS GO TO 0250-FIM END-IF.                      
042800     SET IDX-DIS TO 1.                                                    
042900 0250-DIS-LOOP.                                                           
043000     IF IDX-DIS > WRK-QTD-DIS GO TO 0250-DIS-FIM END-IF.                  
043100     IF WRK-DIS-ID (IDX-DIS) EQUAL WRK-HIS-COURSE-ID (IDX-HIS)            
043200         ADD WRK-DIS-CREDITS (IDX-DIS) TO WRK-CREDITOS-TENTADOS           
043300         IF WRK-HIS-STATUS (IDX-HIS) EQUAL "passed    "                   
043400             COMPUTE WRK-PONTOS-QUALIDADE =                               
043500                     WRK-PONTOS-QUALIDADE +                               
043600                     (WRK-DIS-CREDITS (IDX-DIS) * 4)                      
043700         END-IF                                                           
043800         GO TO 0250-DIS-FIM                                               
043900     END-IF.                                                              
044000     SET IDX-DIS UP BY 1.                                                 
044100     GO TO 0250-DIS-LOOP.                                                 
044200 0250-DIS-FIM.                                                            
044300     SET IDX-HIS UP BY 1.                                                 
044400     GO TO 0250-LOOP.                                                     
044500 0250-FIM.                                                                
044600                                                                          
044700     IF WRK-CREDITOS-TENTADOS EQUAL ZEROS                                 
044800         MOVE ZEROS TO WRK-GPA                                            
044900     ELSE                                                                 
045000         COMPUTE WRK-GPA ROUNDED =                                        
045100                 WRK-PONTOS-QUALIDADE / WRK-CREDITOS-TENTADOS             
045200     END-IF.                                                              
045300                                                                          
045400*-----------------------------------------------------------------        
045500 0250-CALC-GPA-99-FIM                                    SECTION.         
045600*-----------------------------------------------------------------        
045700                                                                          
045800*-----------------------------------------------------------------        
045900 0260-CALC-CORE                                          SECTION.         
046000*-----------------------------------------------------------------        
046100*---- LE O ARQUIVO DO NUCLEO COMUM, CONTA QUANTAS JA FORAM                
046200*---- APROVADAS E MONTA A LISTA DAS QUE AINDA FALTAM.                     
046300                                                                          
046400     MOVE ZEROS TO WRK-NUCLEO-CUMPRIDO.                                   
046500     MOVE ZEROS TO WRK-QTD-PENDENTES.                                     
046600     READ NUCLEO.                                                         
046700 0260-LOOP.                                                               
046800     IF FS-NUCLEO NOT EQUAL ZEROS GO TO 0260-FIM END-IF.                  
046900     MOVE "N" TO WRK-JA-NA-LISTA.                                         
047000     SET IDX-PAS TO 1.                                                    
047100 0260-PAS-LOOP.                                                           
047200     IF IDX-PAS > WRK-QTD-PASSADAS GO TO 0260-PAS-FIM END-IF.             
047300     IF WRK-PAS-COURSE-ID (IDX-PAS) EQUAL CORE-COURSE-ID                  
047400         MOVE "S" TO WRK-JA-NA-LISTA                                      
047500         GO TO 0260-PAS-FIM                                               
047600     END-IF.                                                              
047700     SET IDX-PAS UP BY 1.                                                 
047800     GO TO 0260-PAS-LOOP.                                                 
047900 0260-PAS-FIM.                                                            
048000     IF WRK-JA-NA-LISTA EQUAL "S"                                         
048100         ADD 1 TO WRK-NUCLEO-CUMPRIDO                                     
048200     ELSE                                                                 
048300         PERFORM 0270-ACRESCENTA-PENDENTE                                 
048400     END-IF.                                                              
048500     READ NUCLEO.                                                         
048600     GO TO 0260-LOOP.                                                     
048700 0260-FIM.                                                                
048800                                                                          
048900*-----------------------------------------------------------------        
049000 0260-CALC-CORE-99-FIM                                   SECTION.         
049100*-----------------------------------------------------------------        
049200                                                                          
049300*-----------------------------------------------------------------        
049400 0270-ACRESCENTA-PENDENTE                                SECTION.         
049500*-----------------------------------------------------------------        
049600*---- BUSCA A DISCIPLINA PENDENTE NO CATALOGO E GRAVA NA LISTA            
049700*---- DE RETORNO, NA ORDEM DO ARQUIVO CORECOURSES.DAT.                    
049800                                                                          
049900     ADD 1 TO WRK-QTD-PENDENTES.                                          
050000     SET IDX-PEN TO WRK-QTD-PENDENTES.                                    
050100     MOVE CORE-COURSE-ID TO WRK-PEN-COURSE-ID (IDX-PEN).                  
050200                                                                          
050300     SET IDX-DIS TO 1.                                                    
050400 0270-LOOP.                                                               
050500     IF IDX-DIS > WRK-QTD-DIS GO TO 0270-FIM END-IF.                      
050600     IF WRK-DIS-ID (IDX-DIS) EQUAL CORE-COURSE-ID                         
050700         MOVE WRK-DIS-CODE (IDX-DIS) TO WRK-PEN-CODE  (IDX-PEN)           
050800         MOVE WRK-DIS-NOME (IDX-DIS) TO WRK-PEN-NOME  (IDX-PEN)           
050900         MOVE WRK-DIS-SEM-ORDER (IDX-DIS)                                 
051000                                   TO WRK-PEN-SEM-ORDER (IDX-PEN)         
051100         GO TO 0270-FIM                                                   
051200     END-IF.                                                              
051300     SET IDX-DIS UP BY 1.                                                 
051400     GO TO 0270-LOOP.                                                     
051500 0270-FIM.                                                                
051600                                                                          
051700*-----------------------------------------------------------------        
051800 0270-ACRESCENTA-PENDENTE-99-FIM                         SECTION.         
051900*-----------------------------------------------------------------        
052000                                                                          
052100*-----------------------------------------------------------------        
052200 0280-MOSTRA-PENDENTES                                   SECTION.         
052300*-----------------------------------------------------------------        
052400*---- 2012-04-09 AJS CHAMADO-0511: A TELA SO MOSTRAVA OS 5 CAMPOS         
052500*---- RESUMO DO PROGRESSO. A COORDENACAO PEDIU A RELACAO COMPLETA         
052600*---- DAS DISCIPLINAS DO NUCLEO QUE AINDA FALTAM, NA ORDEM DO             
052700*---- ARQUIVO CORECOURSES.DAT, COM O SEMESTRE SUGERIDO DE CADA            
052800*---- UMA. SAI EM DISPLAY SIMPLES (A TELA NAO TEM COMO REPETIR            
052900*---- UM GRUPO DE TAMANHO VARIAVEL), UMA LINHA POR DISCIPLINA.            
053000                                                                          
053100     SET IDX-PEN TO 1.                                                    
053200 0280-LOOP.                                                               
053300     IF IDX-PEN > WRK-QTD-PENDENTES GO TO 0280-FIM END-IF.                
053400     MOVE SPACES TO WRK-LINHA-PENDENTE.                                   
053500     MOVE WRK-PEN-CODE      (IDX-PEN) TO WRK-LP-CODE.                     
053600     MOVE WRK-PEN-NOME      (IDX-PEN) TO WRK-LP-NOME.                     
053700     MOVE WRK-PEN-SEM-ORDER (IDX-PEN) TO WRK-LP-SEM-ED.                   
053800     DISPLAY WRK-LINHA-PENDENTE.                                          
053900     SET IDX-PEN UP BY 1.                                                 
054000     GO TO 0280-LOOP.                                                     
054100 0280-FIM.                                                                
054200                                                                          
054300*-----------------------------------------------------------------        
054400 0280-MOSTRA-PENDENTES-99-FIM                            SECTION.         
054500*-----------------------------------------------------------------        
054600                                                                          
054700*-----------------------------------------------------------------        
054800 0300-FINALIZAR                                          SECTION.         
054900*-----------------------------------------------------------------        
055000                                                                          
055100     PERFORM 0900-MOSTRA.                                                 
055200     GOBACK.                                                              
055300                                                                          
055400*-----------------------------------------------------------------        
055500 0300-FINALIZAR-99-FIM                                   SECTION.         
055600*-----------------------------------------------------------------        
055700                                                                          
055800*-----------------------------------------------------------------        
055900 0900-MOSTRA                                             SECTION.         
056000*-----------------------------------------------------------------        
056100                                                                          
056200     ACCEPT SCR-RODAPE.                                                   
056300                                                                          
056400*-----------------------------------------------------------------        
056500 0900-MOSTRA-99-FIM                                      SECTION.         
056600*-----------------------------------------------------------------        
