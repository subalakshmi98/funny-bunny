000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGRAND.                                                    
000300 AUTHOR. L M COSTA.                                                       
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1996-02-08.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O PROGRAMA: GERADOR DE NUMERO PSEUDO-ALEATORIO                
001000*----                                                                     
001100*--- AUTOR    : L M COSTA                                                 
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1996-02-08                                                
001400*--- OBJETIVOS: SUBROTINA COMPARTILHADA QUE DEVOLVE UM NUMERO             
001500*----    INTEIRO PSEUDO-ALEATORIO ENTRE ZERO (INCLUSIVE) E O              
001600*----    LIMITE INFORMADO (EXCLUSIVE), USADA POR PROGMONT PARA            
001700*----    SORTEAR O DIA INICIAL DA SEMANA E O BLOCO DE HORARIO             
001800*----    DENTRE OS CANDIDATOS. GERADOR CONGRUENTE LINEAR (TIPO            
001900*----    PARK-MILLER), SEMENTE TIRADA DO RELOGIO NA 1A CHAMADA.           
002000*----                                                                     
002100*---------------------------------------------------                      
002200*-----------------------------------------------------------------        
002300*---- HISTORICO DE MANUTENCAO                                             
002400*-----------------------------------------------------------------        
002500*---- 1996-02-08 LMC CHAMADO-0088  PROGRAMA ORIGINAL.                     
002600*---- 1999-01-11 AJS CHAMADO-0244  REVISAO Y2K - SEMENTE TIRADA           
002700*----                 DE ACCEPT...FROM TIME, SEM CAMPO DE DATA,           
002800*----                 SEM IMPACTO.                                        
002900*---- 2003-05-14 LMC CHAMADO-0356  PASSA A RESSEMEAR SO NA 1A             
003000*----                 CHAMADA DO JOB (ANTES RESSEMEAVA TODA VEZ           
003100*----                 E REPETIA NUMEROS EM LOTES RAPIDOS).                
003200*---- 2009-11-20 RQP CHAMADO-0473  CONFERIDO O CALCULO DO MODULO          
003300*----                 (WRK-RESTO) CONTRA O LIMITE PEDIDO, A               
003400*----                 PEDIDO DO AUDITOR DE SISTEMAS QUE REVISOU           
003500*----                 O SORTEIO DA GRADE NOTURNA; NADA ALTERADO           
003600*----                 NO PROGRAMA.                                        
003700*-----------------------------------------------------------------        
003800                                                                          
003900*-----------------------------------------------------------------        
004000 ENVIRONMENT                                             DIVISION.        
004100*-----------------------------------------------------------------        
004200                                                                          
004300*-----------------------------------------------------------------        
004400 CONFIGURATION                                           SECTION.         
004500*-----------------------------------------------------------------        
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800                                                                          
004900*-----------------------------------------------------------------        
005000 DATA                                                    DIVISION.        
005100*-----------------------------------------------------------------        
005200*-----------------------------------------------------------------        
005300 WORKING-STORAGE                                         SECTION.         
005400*-----------------------------------------------------------------        
005500                                                                          
005600 77  WRK-JA-SEMEOU                       PIC X(01) VALUE "N".             
005700 77  WRK-SEMENTE                         PIC 9(09) COMP.                  
005800 77  WRK-PRODUTO                         PIC 9(18) COMP.                  
005900 77  WRK-QUOCIENTE                       PIC 9(09) COMP.                  
006000 77  WRK-RESTO                           PIC 9(09) COMP.                  
006100                                                                          
006200*---- HORA DO RELOGIO NO FORMATO HHMMSSCC - USADA SO PARA                 
006300*---- SEMEAR O GERADOR NA PRIMEIRA CHAMADA DO JOB.                        
006400 01  WRK-RELOGIO-HOJE.                                                    
006500     05 WRK-REL-HORAS                    PIC 9(02) COMP.                  
006600     05 WRK-REL-MINUTOS                  PIC 9(02) COMP.                  
006700     05 WRK-REL-SEGUNDOS                 PIC 9(02) COMP.                  
006800     05 WRK-REL-CENTESIMOS               PIC 9(02) COMP.                  
006900 01  WRK-RELOGIO-HOJE-R REDEFINES WRK-RELOGIO-HOJE.                       
007000     05 WRK-RELR-INTEIRO                 PIC 9(08).                       
007100                                                                          
007200*---- VISAO EM BYTES DA SEMENTE ATUAL - SO PARA CONFERENCIA DE            
007300*---- TRILHA EM DEPURACAO (UPSI-0).                                       
007400 01  WRK-SEMENTE-TRACE.                                                   
007500     05 WRK-SMT-VALOR                    PIC 9(09) COMP.                  
007600     05 FILLER                           PIC X(02).                       
007700 01  WRK-SEMENTE-TRACE-R REDEFINES WRK-SEMENTE-TRACE.                     
007800     05 WRK-SMTR-BLOCO                   PIC X(06).                       
007900                                                                          
008000*---- VISAO EM BYTES DO PRODUTO INTERMEDIARIO DO CALCULO - SO             
008100*---- PARA CONFERENCIA DE TRILHA EM DEPURACAO (UPSI-0).                   
008200 01  WRK-PRODUTO-TRACE.                                                   
008300     05 WRK-PDT-VALOR                    PIC 9(18) COMP.                  
008400     05 FILLER                           PIC X(02).                       
008500 01  WRK-PRODUTO-TRACE-R REDEFINES WRK-PRODUTO-TRACE.                     
008600     05 WRK-PDTR-BLOCO                   PIC X(10).                       
008700                                                                          
008800*-----------------------------------------------------------------        
008900 LINKAGE                                                 SECTION.         
009000*-----------------------------------------------------------------        
009100 01  LK-RAND-LIMITE                      PIC 9(04) COMP.                  
009200 01  LK-RAND-RESULTADO                   PIC 9(04) COMP.                  
009300                                                                          
009400*-----------------------------------------------------------------        
009500 PROCEDURE DIVISION USING LK-RAND-LIMITE                                  
009600                           LK-RAND-RESULTADO.                             
009700*-----------------------------------------------------------------        
009800                                                                          
009900*-----------------------------------------------------------------        
010000 0000-ENTRADA                                            SECTION.         
010100*-----------------------------------------------------------------        
010200                                                                          
010300     IF WRK-JA-SEMEOU NOT EQUAL "S"                                       
010400         PERFORM 0050-SEMEAR                                              
010500     END-IF.                                                              
010600                                                                          
010700     IF LK-RAND-LIMITE EQUAL ZEROS                                        
010800         MOVE ZEROS TO LK-RAND-RESULTADO                                  
010900         GOBACK                                                           
011000     END-IF.                                                              
011100                                                                          
011200     PERFORM 0100-GERAR.                                                  
011300                                                                          
011400     DIVIDE WRK-SEMENTE BY LK-RAND-LIMITE                                 
011500         GIVING WRK-QUOCIENTE                                             
011600         REMAINDER LK-RAND-RESULTADO.                                     
011700                                                                          
011800     GOBACK.                                                              
011900                                                                          
012000*-----------------------------------------------------------------        
012100 0000-ENTRADA-99-FIM                                     SECTION.         
012200*-----------------------------------------------------------------        
012300                                                                          
012400*-----------------------------------------------------------------        
012500 0050-SEMEAR                                             SECTION.         
012600*-----------------------------------------------------------------        
012700*---- TIRA A SEMENTE INICIAL DO RELOGIO DO SISTEMA, UMA UNICA             
012800*---- VEZ POR JOB. SE O RELOGIO DEVOLVER ZERO (TEORICAMENTE               
012900*---- POSSIVEL EM MEIA-NOITE EXATA), FORCA UM VALOR FIXO PARA             
013000*---- NAO TRAVAR O GERADOR.                                               
013100                                                                          
013200     ACCEPT WRK-RELOGIO-HOJE FROM TIME.                                   
013300     MOVE WRK-RELR-INTEIRO TO WRK-SEMENTE.                                
013400                                                                          
013500     IF WRK-SEMENTE EQUAL ZEROS                                           
013600         MOVE 104729 TO WRK-SEMENTE                                       
013700     END-IF.                                                              
013800                                                                          
013900     MOVE "S" TO WRK-JA-SEMEOU.                                           
014000                                                                          
014100*-----------------------------------------------------------------        
014200 0050-SEMEAR-99-FIM                                      SECTION.         
014300*-----------------------------------------------------------------        
014400                                                                          
014500*-----------------------------------------------------------------        
014600 0100-GERAR                                              SECTION.         
014700*-----------------------------------------------------------------        
014800*---- PASSO DO GERADOR CONGRUENTE LINEAR: SEMENTE = (SEMENTE *            
014900*---- 16807) MOD 2147483647 (CONSTANTE DE PARK-MILLER).                   
015000                                                                          
015100     COMPUTE WRK-PRODUTO = WRK-SEMENTE * 16807.                           
015200     MOVE WRK-PRODUTO TO WRK-PDT-VALOR.                                   
015300     DIVIDE WRK-PRODUTO BY 2147483647                                     
015400         GIVING WRK-QUOCIENTE                                             
015500         REMAINDER WRK-SEMENTE.                                           
015600                                                                          
015700     IF WRK-SEMENTE EQUAL ZEROS                                           
015800         MOVE 104729 TO WRK-SEMENTE                                       
015900     END-IF.                                                              
016000                                                                          
016100     MOVE WRK-SEMENTE TO WRK-SMT-VALOR.                                   
016200                                                                          
016300*-----------------------------------------------------------------        
016400 0100-GERAR-99-FIM                                       SECTION.         
016500*-----------------------------------------------------------------        
