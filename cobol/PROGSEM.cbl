000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGSEM.                                                     
000300 AUTHOR. L M COSTA.                                                       
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1996-02-08.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O MODULO                                                      
001000*----                                                                     
001100*--- AUTOR    : L M COSTA                                                 
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1996-02-08                                                
001400*--- OBJETIVOS: LISTAR TODOS OS SEMESTRES CADASTRADOS, EM ORDEM           
001500*----    CRESCENTE DE SEM-ID (O ARQUIVO NEM SEMPRE CHEGA JA               
001600*----    ORDENADO DA MANUTENCAO MANUAL).                                  
001700*----                                                                     
001800*---------------------------------------------------                      
001900*---------------------------------------------------                      
002000*---- DEFINICAO DE ARQUIVOS                                               
002100*----                                                                     
002200*---- ARQUIVO        TIPO I/O         BOOK                                
002300*---- SEMESTRES         I             BOKSEM                              
002400*---------------------------------------------------                      
002500*-----------------------------------------------------------------        
002600*---- HISTORICO DE MANUTENCAO                                             
002700*-----------------------------------------------------------------        
002800*---- 1996-02-08 LMC CHAMADO-0088  PROGRAMA ORIGINAL, LISTA NA            
002900*----                 ORDEM DO ARQUIVO (SEM ORDENAR).                     
003000*---- 1999-01-11 AJS CHAMADO-0244  REVISAO Y2K - SEM-YEAR JA ERA          
003100*----                 4 DIGITOS, SEM IMPACTO.                             
003200*---- 2001-04-30 RQP CHAMADO-0289  PASSA A ORDENAR POR SEM-ID             
003300*----                 ANTES DE LISTAR (RECLAMACAO DA SECRETARIA           
003400*----                 SOBRE ARQUIVO FORA DE ORDEM).                       
003500*---- 2006-08-14 LMC CHAMADO-0401  REVISADA A ORDENACAO POR TROCA         
003600*----                 SIMPLES - CONFIRMADO QUE O ARQUIVO DE               
003700*----                 SEMESTRES NUNCA PASSA DE ALGUMAS DEZENAS DE         
003800*----                 REGISTROS, NAO JUSTIFICA SORT EXTERNO. NADA         
003900*----                 ALTERADO NO PROGRAMA.                               
004000*-----------------------------------------------------------------        
004100                                                                          
004200*-----------------------------------------------------------------        
004300 ENVIRONMENT                                             DIVISION.        
004400*-----------------------------------------------------------------        
004500                                                                          
004600*-----------------------------------------------------------------        
004700 CONFIGURATION                                           SECTION.         
004800*-----------------------------------------------------------------        
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100                                                                          
005200*-----------------------------------------------------------------        
005300 INPUT-OUTPUT                                            SECTION.         
005400*-----------------------------------------------------------------        
005500 FILE-CONTROL.                                                            
005600     SELECT SEMESTRES   ASSIGN TO "SEMESTERS"                             
005700            FILE STATUS IS FS-SEMESTRES.                                  
005800                                                                          
005900*-----------------------------------------------------------------        
006000 DATA                                                    DIVISION.        
006100*-----------------------------------------------------------------        
006200*-----------------------------------------------------------------        
006300 FILE                                                    SECTION.         
006400*-----------------------------------------------------------------        
006500 FD  SEMESTRES   LABEL RECORD IS STANDARD.                                
006600 01  ARQ-REG-SEM. COPY "BOKSEM".                                          
006700                                                                          
006800*-----------------------------------------------------------------        
006900 WORKING-STORAGE                                         SECTION.         
007000*-----------------------------------------------------------------        
007100                                                                          
007200 COPY "APOIO".                                                            
007300                                                                          
007400 77  FS-SEMESTRES                        PIC 9(02).                       
007500 77  WRK-QTD-SEM                      PIC 9(04) COMP VALUE ZEROS.         
007600 77  WRK-TROCOU                          PIC X(01) VALUE "N".             
007700                                                                          
007800*---- TABELA EM MEMORIA - SEMESTRES CADASTRADOS.                          
007900 01  WRK-TAB-SEM-LIT.                                                     
008000     05 WRK-TAB-SEM OCCURS 60 TIMES INDEXED BY IDX-SEM IDX-SEM2.          
008100         10 WRK-SEM-ID                     PIC 9(09).                     
008200         10 WRK-SEM-NOME                   PIC X(10).                     
008300         10 WRK-SEM-ANO                    PIC 9(04).                     
008400     05 FILLER                            PIC X(01).                      
008500 01  WRK-TAB-SEM-BYTES REDEFINES WRK-TAB-SEM-LIT.                         
008600     05 FILLER OCCURS 60 TIMES           PIC X(23).                       
008700     05 FILLER                           PIC X(01).                       
008800                                                                          
008900*---- LINHA TEMPORARIA PARA TROCA DE POSICAO NA ORDENACAO.                
009000 01  WRK-LINHA-TROCA.                                                     
009100     05 WRK-TR-ID                        PIC 9(09).                       
009200     05 WRK-TR-NOME                      PIC X(10).                       
009300     05 WRK-TR-ANO                       PIC 9(04).                       
009400     05 FILLER                           PIC X(01).                       
009500 01  WRK-LINHA-TROCA-R REDEFINES WRK-LINHA-TROCA.                         
009600     05 WRK-LTR-BLOCO                    PIC X(24).                       
009700                                                                          
009800*---- LINHA DE SAIDA DA LISTAGEM.                                         
009900 01  WRK-LINHA-SEM.                                                       
010000     05 WRK-LI-ID                        PIC ZZZZZZZZ9.                   
010100     05 FILLER                           PIC X(02) VALUE SPACES.          
010200     05 WRK-LI-NOME                      PIC X(10).                       
010300     05 FILLER                           PIC X(01) VALUE SPACES.          
010400     05 WRK-LI-ANO                       PIC 9(04).                       
010500     05 FILLER                           PIC X(01) VALUE SPACES.          
010600 01  WRK-LINHA-SEM-R REDEFINES WRK-LINHA-SEM.                             
010700     05 WRK-LSR-BLOCO                    PIC X(27).                       
010800                                                                          
010900*-----------------------------------------------------------------        
011000 PROCEDURE                                               DIVISION.        
011100*-----------------------------------------------------------------        
011200                                                                          
011300*-----------------------------------------------------------------        
011400 0100-INICIALIZAR                                        SECTION.         
011500*-----------------------------------------------------------------        
011600                                                                          
011700     DISPLAY "LISTAGEM DE SEMESTRES CADASTRADOS - XPTO SCHOOL".           
011800     OPEN INPUT SEMESTRES.                                                
011900                                                                          
012000     MOVE ZEROS TO WRK-QTD-SEM.                                           
012100     READ SEMESTRES.                                                      
012200 0100-LOOP.                                                               
012300     IF FS-SEMESTRES NOT EQUAL ZEROS GO TO 0100-FIM END-IF.               
012400     ADD 1 TO WRK-QTD-SEM.                                                
012500     SET IDX-SEM TO WRK-QTD-SEM.                                          
012600     MOVE SEM-ID   TO WRK-SEM-ID   (IDX-SEM).                             
012700     MOVE SEM-NAME TO WRK-SEM-NOME (IDX-SEM).                             
012800     MOVE SEM-YEAR TO WRK-SEM-ANO  (IDX-SEM).                             
012900     READ SEMESTRES.                                                      
013000     GO TO 0100-LOOP.                                                     
013100 0100-FIM.                                                                
013200     CLOSE SEMESTRES.                                                     
013300                                                                          
013400*-----------------------------------------------------------------        
013500 0100-INICIALIZAR-99-FIM                                 SECTION.         
013600*-----------------------------------------------------------------        
013700                                                                          
013800*-----------------------------------------------------------------        
013900 0150-ORDENAR                                            SECTION.         
014000*-----------------------------------------------------------------        
014100*---- ORDENACAO POR TROCA SIMPLES (BOLHA) ASCENDENTE POR SEM-ID -         
014200*---- TABELA PEQUENA, NAO JUSTIFICA SORT EXTERNO.                         
014300                                                                          
014400     IF WRK-QTD-SEM < 2                                                   
014500         GO TO 0150-ORDENAR-99-FIM                                        
014600     END-IF.                                                              
014700                                                                          
014800     MOVE "S" TO WRK-TROCOU.                                              
014900 0150-PASS-LOOP.                                                          
015000     IF WRK-TROCOU NOT EQUAL "S" GO TO 0150-PASS-FIM END-IF.              
015100     MOVE "N" TO WRK-TROCOU.                                              
015200     SET IDX-SEM TO 1.                                                    
015300 0150-PAR-LOOP.                                                           
015400     IF IDX-SEM > WRK-QTD-SEM - 1 GO TO 0150-PAR-FIM END-IF.              
015500     PERFORM 0160-COMPARA-TROCA.                                          
015600     SET IDX-SEM UP BY 1.                                                 
015700     GO TO 0150-PAR-LOOP.                                                 
015800 0150-PAR-FIM.                                                            
015900     GO TO 0150-PASS-LOOP.                                                
016000 0150-PASS-FIM.                                                           
016100                                                                          
016200*-----------------------------------------------------------------        
016300 0150-ORDENAR-99-FIM                                     SECTION.         
016400*-----------------------------------------------------------------        
016500                                                                          
016600*-----------------------------------------------------------------        
016700 0160-COMPARA-TROCA                                      SECTION.         
016800*-----------------------------------------------------------------        
016900*---- COMPARA A POSICAO IDX-SEM COM A SEGUINTE; SE FORA DE                
017000*---- ORDEM, TROCA AS DUAS VIA WRK-LINHA-TROCA.                           
017100                                                                          
017200     SET IDX-SEM2 TO IDX-SEM.                                             
017300     SET IDX-SEM2 UP BY 1.                                                
017400     IF WRK-SEM-ID (IDX-SEM) NOT GREATER THAN                             
017500             WRK-SEM-ID (IDX-SEM2)                                        
017600         GO TO 0160-FIM                                                   
017700     END-IF.                                                              
017800                                                                          
017900     MOVE WRK-SEM-ID   (IDX-SEM) TO WRK-TR-ID.                            
018000     MOVE WRK-SEM-NOME (IDX-SEM) TO WRK-TR-NOME.                          
018100     MOVE WRK-SEM-ANO  (IDX-SEM) TO WRK-TR-ANO.                           
018200                                                                          
018300     MOVE WRK-SEM-ID   (IDX-SEM2) TO WRK-SEM-ID   (IDX-SEM).              
018400     MOVE WRK-SEM-NOME (IDX-SEM2) TO WRK-SEM-NOME (IDX-SEM).              
018500     MOVE WRK-SEM-ANO  (IDX-SEM2) TO WRK-SEM-ANO  (IDX-SEM).              
018600                                                                          
018700     MOVE WRK-TR-ID   TO WRK-SEM-ID   (IDX-SEM2).                         
018800     MOVE WRK-TR-NOME TO WRK-SEM-NOME (IDX-SEM2).                         
018900     MOVE WRK-TR-ANO  TO WRK-SEM-ANO  (IDX-SEM2).                         
019000                                                                          
019100     MOVE "S" TO WRK-TROCOU.                                              
019200 0160-FIM.                                                                
019300                                                                          
019400*-----------------------------------------------------------------        
019500 0160-COMPARA-TROCA-99-FIM                                SECTION.        
019600*-----------------------------------------------------------------        
019700                                                                          
019800*-----------------------------------------------------------------        
019900 0200-PROCESSAR                                          SECTION.         
020000*-----------------------------------------------------------------        
020100                                                                          
020200     SET IDX-SEM TO 1.                                                    
020300 0200-LOOP.                                                               
020400     IF IDX-SEM > WRK-QTD-SEM GO TO 0200-FIM END-IF.                      
020500     MOVE SPACES          TO WRK-LINHA-SEM.                               
020600     MOVE WRK-SEM-ID   (IDX-SEM) TO WRK-LI-ID.                            
020700     MOVE WRK-SEM-NOME (IDX-SEM) TO WRK-LI-NOME.                          
020800     MOVE WRK-SEM-ANO  (IDX-SEM) TO WRK-LI-ANO.                           
020900     DISPLAY WRK-LINHA-SEM.                                               
021000     SET IDX-SEM UP BY 1.                                                 
021100     GO TO 0200-LOOP.                                                     
021200 0200-FIM.                                                                
021300                                                                          
021400*-----------------------------------------------------------------        
021500 0200-PROCESSAR-99-FIM                                   SECTION.         
021600*-----------------------------------------------------------------        
021700                                                                          
021800*-----------------------------------------------------------------        
021900 0900-FINALIZAR                                          SECTION.         
022000*-----------------------------------------------------------------        
022100                                                                          
022200     DISPLAY "FIM DA LISTAGEM DE SEMESTRES.".                             
022300     GOBACK.                                                              
022400                                                                          
022500*-----------------------------------------------------------------        
022600 0900-FINALIZAR-99-FIM                                   SECTION.         
022700*-----------------------------------------------------------------        
