000100 IDENTIFICATION                                          DIVISION.        
000200 PROGRAM-ID. PROGVERI.                                                    
000300 AUTHOR. A J SANTOS.                                                      
000400 INSTALLATION. XPTO SCHOOL SYSTEMS GROUP.                                 
000500 DATE-WRITTEN. 1995-06-12.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL SCHEDULING DEPARTMENT USE.             
000800*-------------------------------------------------                        
000900*---- SOBRE O PROGRAMA: VERIFICA CADEIA DE PRE-REQUISITOS                 
001000*----                                                                     
001100*--- AUTOR    : A J SANTOS                                                
001200*--- EMPRESA  : XPTO SCHOOL SYSTEMS GROUP                                 
001300*--- DATA     : 1995-06-12                                                
001400*--- OBJETIVOS: SUBROTINA CHAMADA POR PROGELEG E PROGMATR PARA            
001500*----    DECIDIR SE O ALUNO PODE CURSAR UMA DISCIPLINA, ANDANDO           
001600*----    PELA CADEIA DE PRE-REQUISITOS ATE ACHAR UM JA CURSADO            
001700*----    E APROVADO OU ATE A CADEIA TERMINAR (PRE-REQ = ZERO).            
001800*----    NAO HA PROTECAO CONTRA CICLO - CADASTRO DE DISCIPLINAS           
001900*----    E RESPONSABILIDADE DA COORDENACAO, ASSUME-SE SEM CICLO.          
002000*----                                                                     
002100*---------------------------------------------------                      
002200*-----------------------------------------------------------------        
002300*---- HISTORICO DE MANUTENCAO                                             
002400*-----------------------------------------------------------------        
002500*---- 1995-06-12 AJS CHAMADO-0075  PROGRAMA ORIGINAL - UM UNICO           
002600*----                 NIVEL DE PRE-REQUISITO.                             
002700*---- 1996-11-04 AJS CHAMADO-0112  CADEIA PASSA A PERCORRER               
002800*----                 VARIOS NIVEIS (PRE-REQ DO PRE-REQ).                 
002900*---- 1999-01-11 AJS CHAMADO-0243  REVISAO Y2K - CAMPOS DE ID,            
003000*----                 SEM DATA, SEM IMPACTO.                              
003100*---- 2003-05-14 LMC CHAMADO-0356  TABELAS PASSAM A SER CARREGADAS        
003200*----                 SO NA 1A CHAMADA (WRK-JA-CARREGOU) - ANTES          
003300*----                 RELIA OS ARQUIVOS A CADA CHAMADA.                   
003400*---- 2007-02-27 RQP CHAMADO-0421  CORRIGIDO BUSCA NA TABELA DE           
003500*----                 HISTORICO QUE IGNORAVA REPROVACOES ANTIGAS          
003600*----                 DO MESMO ALUNO/DISCIPLINA (SOMAVA AS DUAS).         
003700*---- 2012-05-22 AJS CHAMADO-0517  CORRIGIDA INVERSAO NOS DOIS            
003800*----                 DESFECHOS DE 0200-ANDA-CADEIA: DISCIPLINA           
003900*----                 SEM PRE-REQUISITO TEM QUE FECHAR SATISFEITA         
004000*----                 (NAO PENDENTE) E DISCIPLINA NAO ACHADA NO           
004100*----                 CADASTRO TEM QUE FICAR PENDENTE (NAO                
004200*----                 SATISFEITA), CONFORME A REGRA DE NEGOCIO.           
004300*----                 AFETAVA PROGELEG (ELEGIBILIDADE) E PROGMATR         
004400*----                 (MATRICULA) NA MAIORIA DAS CADEIAS DE UM SO         
004500*----                 NIVEL DE PRE-REQUISITO.                             
004600*-----------------------------------------------------------------        
004700                                                                          
004800*-----------------------------------------------------------------        
004900 ENVIRONMENT                                             DIVISION.        
005000*-----------------------------------------------------------------        
005100                                                                          
005200*-----------------------------------------------------------------        
005300 CONFIGURATION                                           SECTION.         
005400*-----------------------------------------------------------------        
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     UPSI-0 ON STATUS IS WRK-UPSI-TRACE-LIGADO                            
005800             OFF STATUS IS WRK-UPSI-TRACE-DESLIGADO.                      
005900                                                                          
006000*-----------------------------------------------------------------        
006100 INPUT-OUTPUT                                            SECTION.         
006200*-----------------------------------------------------------------        
006300 FILE-CONTROL.                                                            
006400     SELECT ARQ-DISC  ASSIGN TO "COURSES"                                 
006500            ORGANIZATION IS SEQUENTIAL                                    
006600            FILE STATUS IS FS-DISC.                                       
006700     SELECT ARQ-HIST  ASSIGN TO "HISTORY"                                 
006800            ORGANIZATION IS SEQUENTIAL                                    
006900            FILE STATUS IS FS-HIST.                                       
007000                                                                          
007100*-----------------------------------------------------------------        
007200 DATA                                                    DIVISION.        
007300*-----------------------------------------------------------------        
007400*-----------------------------------------------------------------        
007500 FILE                                                    SECTION.         
007600*-----------------------------------------------------------------        
007700 FD  ARQ-DISC                                                             
007800     LABEL RECORD IS STANDARD.                                            
007900 01  ARQ-REG-DISC.                                                        
008000     COPY "BOKDISC".                                                      
008100                                                                          
008200 FD  ARQ-HIST                                                             
008300     LABEL RECORD IS STANDARD.                                            
008400 01  ARQ-REG-HIST.                                                        
008500     COPY "BOKHIST".                                                      
008600                                                                          
008700*-----------------------------------------------------------------        
008800 WORKING-STORAGE                                         SECTION.         
008900*-----------------------------------------------------------------        
009000                                                                          
009100 COPY "APOIO".                                                            
009200                                                                          
009300 77  FS-DISC                             PIC 9(02) VALUE ZEROS.           
009400 77  FS-HIST                             PIC 9(02) VALUE ZEROS.           
009500 77  WRK-JA-CARREGOU                     PIC X(01) VALUE "N".             
009600 77  WRK-CURSO-ATUAL                     PIC 9(09) VALUE ZEROS.           
009700 77  WRK-ACHOU                           PIC X(01) VALUE "N".             
009800                                                                          
009900*---- CONTADORES DE CARGA DAS TABELAS - AGRUPADOS PARA PERMITIR           
010000*---- O TOTAL DE TRACE ABAIXO (SO PARA O DISPLAY DE DEPURACAO,            
010100*---- UPSI-0 LIGADA - NAO USAR WRK-QTD-TOTAL-TRACE PARA CONTA).           
010200 01  WRK-CONTADORES-CARGA.                                                
010300     05 WRK-QTD-DISC                  PIC 9(04) COMP VALUE ZEROS.         
010400     05 WRK-QTD-HIST                  PIC 9(04) COMP VALUE ZEROS.         
010500 01  WRK-CONTADORES-CARGA-R REDEFINES WRK-CONTADORES-CARGA.               
010600     05 WRK-QTD-TOTAL-TRACE              PIC 9(08) COMP.                  
010700                                                                          
010800*---- TABELA EM MEMORIA - DISCIPLINAS, CARREGADA UMA SO VEZ               
010900*---- (ARQUIVO NAO INDEXADO, ACESSO POR ID VIA VARREDURA).                
011000 01  WRK-TAB-DISC-LIT.                                                    
011100     05 WRK-TAB-DISC OCCURS 200 TIMES                                     
011200                   INDEXED BY IDX-DISC.                                   
011300         10 WRK-DISC-ID                  PIC 9(09).                       
011400         10 WRK-DISC-PREREQ               PIC 9(09).                      
011500 01  WRK-TAB-DISC-CAB REDEFINES WRK-TAB-DISC-LIT.                         
011600     05 FILLER OCCURS 200 TIMES.                                          
011700         10 WRK-DISC-PAR                  PIC 9(18).                      
011800                                                                          
011900*---- TABELA EM MEMORIA - HISTORICO, CARREGADA UMA SO VEZ.                
012000 01  WRK-TAB-HIST-LIT.                                                    
012100     05 WRK-TAB-HIST OCCURS 3000 TIMES                                    
012200                   INDEXED BY IDX-HIST.                                   
012300         10 WRK-HIST-ALUNO               PIC 9(09).                       
012400         10 WRK-HIST-DISC                PIC 9(09).                       
012500         10 WRK-HIST-SIT                 PIC X(10).                       
012600 01  WRK-TAB-HIST-CAB REDEFINES WRK-TAB-HIST-LIT.                         
012700     05 FILLER OCCURS 3000 TIMES.                                         
012800         10 WRK-HIST-PAR                  PIC X(28).                      
012900                                                                          
013000*-----------------------------------------------------------------        
013100 LINKAGE                                                 SECTION.         
013200*-----------------------------------------------------------------        
013300 01  LK-VERI-ALUNO-ID                    PIC 9(09).                       
013400 01  LK-VERI-DISC-ID                     PIC 9(09).                       
013500 01  LK-VERI-RESULTADO                   PIC X(01).                       
013600     88 LK-VERI-SATISFEITO                    VALUE "S".                  
013700     88 LK-VERI-PENDENTE                      VALUE "N".                  
013800                                                                          
013900*-----------------------------------------------------------------        
014000 PROCEDURE DIVISION USING LK-VERI-ALUNO-ID                                
014100                           LK-VERI-DISC-ID                                
014200                           LK-VERI-RESULTADO.                             
014300*-----------------------------------------------------------------        
014400                                                                          
014500*-----------------------------------------------------------------        
014600 0000-ENTRADA                                            SECTION.         
014700*-----------------------------------------------------------------        
014800                                                                          
014900     IF WRK-JA-CARREGOU NOT EQUAL "S"                                     
015000         PERFORM 0100-INICIALIZAR                                         
015100     END-IF.                                                              
015200                                                                          
015300     MOVE LK-VERI-DISC-ID         TO WRK-CURSO-ATUAL.                     
015400     SET LK-VERI-SATISFEITO       TO TRUE.                                
015500                                                                          
015600     PERFORM 0200-ANDA-CADEIA UNTIL WRK-CURSO-ATUAL EQUAL ZEROS.          
015700                                                                          
015800     GOBACK.                                                              
015900                                                                          
016000*-----------------------------------------------------------------        
016100 0000-ENTRADA-99-FIM                                     SECTION.         
016200*-----------------------------------------------------------------        
016300                                                                          
016400*-----------------------------------------------------------------        
016500 0100-INICIALIZAR                                        SECTION.         
016600*-----------------------------------------------------------------        
016700*---- CARGA DAS DUAS TABELAS EM MEMORIA (DISC E HIST). SO RODA            
016800*---- NA PRIMEIRA CHAMADA DO PROGRAMA NO JOB.                             
016900                                                                          
017000     OPEN INPUT ARQ-DISC.                                                 
017100     MOVE ZEROS TO WRK-QTD-DISC.                                          
017200     READ ARQ-DISC.                                                       
017300 0100-DISC-LOOP.                                                          
017400     IF FS-DISC NOT EQUAL ZEROS                                           
017500         GO TO 0100-DISC-FIM                                              
017600     END-IF.                                                              
017700     ADD 1 TO WRK-QTD-DISC.                                               
017800     SET IDX-DISC TO WRK-QTD-DISC.                                        
017900     MOVE CRS-ID                  TO WRK-DISC-ID (IDX-DISC).              
018000     MOVE CRS-PREREQUISITE-ID     TO WRK-DISC-PREREQ (IDX-DISC).          
018100     READ ARQ-DISC.                                                       
018200     GO TO 0100-DISC-LOOP.                                                
018300 0100-DISC-FIM.                                                           
018400     CLOSE ARQ-DISC.                                                      
018500                                                                          
018600     OPEN INPUT ARQ-HIST.                                                 
018700     MOVE ZEROS TO WRK-QTD-HIST.                                          
018800     READ ARQ-HIST.                                                       
018900 0100-HIST-LOOP.                                                          
019000     IF FS-HIST NOT EQUAL ZEROS                                           
019100         GO TO 0100-HIST-FIM                                              
019200     END-IF.                                                              
019300     ADD 1 TO WRK-QTD-HIST.                                               
019400     SET IDX-HIST TO WRK-QTD-HIST.                                        
019500     MOVE HIST-STUDENT-ID         TO WRK-HIST-ALUNO (IDX-HIST).           
019600     MOVE HIST-COURSE-ID          TO WRK-HIST-DISC  (IDX-HIST).           
019700     MOVE HIST-STATUS             TO WRK-HIST-SIT   (IDX-HIST).           
019800     READ ARQ-HIST.                                                       
019900     GO TO 0100-HIST-LOOP.                                                
020000 0100-HIST-FIM.                                                           
020100     CLOSE ARQ-HIST.                                                      
020200                                                                          
020300     MOVE "S" TO WRK-JA-CARREGOU.                                         
020400                                                                          
020500     IF WRK-UPSI-TRACE-LIGADO                                             
020600         DISPLAY "PROGVERI CARGA DISC/HIST " WRK-QTD-DISC                 
020700                 "/" WRK-QTD-HIST                                         
020800     END-IF.                                                              
020900                                                                          
021000*-----------------------------------------------------------------        
021100 0100-INICIALIZAR-99-FIM                                 SECTION.         
021200*-----------------------------------------------------------------        
021300                                                                          
021400*-----------------------------------------------------------------        
021500 0200-ANDA-CADEIA                                        SECTION.         
021600*-----------------------------------------------------------------        
021700*---- UM PASSO NA CADEIA DE PRE-REQUISITOS PARA WRK-CURSO-ATUAL.          
021800*---- SE HOUVER LINHA "PASSED" NO HISTORICO PARA ALUNO+DISC,              
021900*---- CADEIA ESTA SATISFEITA - ZERA WRK-CURSO-ATUAL E SAI.                
022000*---- SENAO, SOBE PARA O PRE-REQUISITO DESTA DISCIPLINA E REPETE.         
022100*---- ESTOURO CHAMADO-0421: A BUSCA PRECISA VARRER TODAS AS               
022200*---- LINHAS DO ALUNO/DISCIPLINA, POIS REPROVACAO ANTIGA E                
022300*---- APROVACAO POSTERIOR GERAM DUAS LINHAS DISTINTAS.                    
022400                                                                          
022500     MOVE "N" TO WRK-ACHOU.                                               
022600     SET IDX-HIST TO 1.                                                   
022700 0200-HIST-LOOP.                                                          
022800     IF IDX-HIST > WRK-QTD-HIST                                           
022900         GO TO 0200-HIST-FIM                                              
023000     END-IF.                                                              
023100     IF WRK-HIST-ALUNO (IDX-HIST) EQUAL LK-VERI-ALUNO-ID                  
023200       AND WRK-HIST-DISC (IDX-HIST)  EQUAL WRK-CURSO-ATUAL                
023300       AND WRK-HIST-SIT (IDX-HIST)   EQUAL "passed    "                   
023400         MOVE "S" TO WRK-ACHOU                                            
023500         GO TO 0200-HIST-FIM                                              
023600     END-IF.                                                              
023700     SET IDX-HIST UP BY 1.                                                
023800     GO TO 0200-HIST-LOOP.                                                
023900 0200-HIST-FIM.                                                           
024000                                                                          
024100     IF WRK-ACHOU EQUAL "S"                                               
024200         MOVE ZEROS TO WRK-CURSO-ATUAL                                    
024300         GO TO 0200-ANDA-CADEIA-99-FIM                                    
024400     END-IF.                                                              
024500                                                                          
024600*---- NAO ACHOU APROVACAO - SOBE PARA O PRE-REQUISITO DA                  
024700*---- DISCIPLINA ATUAL (SE HOUVER) E REPETE O TESTE.                      
024800                                                                          
024900     MOVE ZEROS TO WRK-DISC-PREREQ (1).                                   
025000     SET IDX-DISC TO 1.                                                   
025100 0200-DISC-LOOP.                                                          
025200     IF IDX-DISC > WRK-QTD-DISC                                           
025300         GO TO 0200-DISC-FIM                                              
025400     END-IF.                                                              
025500     IF WRK-DISC-ID (IDX-DISC) EQUAL WRK-CURSO-ATUAL                      
025600         GO TO 0200-DISC-FIM                                              
025700     END-IF.                                                              
025800     SET IDX-DISC UP BY 1.                                                
025900     GO TO 0200-DISC-LOOP.                                                
026000 0200-DISC-FIM.                                                           
026100                                                                          
026200     IF IDX-DISC > WRK-QTD-DISC                                           
026300*---- DISCIPLINA NAO CADASTRADA - NAO TEM COMO ACHAR A                    
026400*---- DISCIPLINA NA BASE, CADEIA FICA PENDENTE.                           
026500         MOVE ZEROS TO WRK-CURSO-ATUAL                                    
026600         SET LK-VERI-PENDENTE TO TRUE                                     
026700         GO TO 0200-ANDA-CADEIA-99-FIM                                    
026800     END-IF.                                                              
026900                                                                          
027000     IF WRK-DISC-PREREQ (IDX-DISC) EQUAL ZEROS                            
027100*---- DISCIPLINA SEM PRE-REQUISITO - FIM DA CADEIA, SATISFEITA.           
027200         SET LK-VERI-SATISFEITO TO TRUE                                   
027300         MOVE ZEROS TO WRK-CURSO-ATUAL                                    
027400     ELSE                                                                 
027500         MOVE WRK-DISC-PREREQ (IDX-DISC) TO WRK-CURSO-ATUAL               
027600     END-IF.                                                              
027700                                                                          
027800*-----------------------------------------------------------------        
027900 0200-ANDA-CADEIA-99-FIM                                 SECTION.         
028000*-----------------------------------------------------------------        
